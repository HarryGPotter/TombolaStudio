000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB09.
000120 AUTHOR. L FERRER BALDO.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 09/20/1988.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB09 -  S E R I E S   L I S T   S T A T I S T I C S
000200*  SCANS A FINISHED CARD FILE (CSV_PLUS FORMAT, PRODUCED BY TOMB05 OR
000210*  REWRITTEN BY TOMB10) FROM END TO END, PICKS UP THE MAXEPC/MAXEPR
000220*  FIGURES ALREADY STAMPED ON EVERY CARD LINE, AND TALLIES THEM INTO
000230*  TWO DISTRIBUTIONS - HOW MANY CARDS SHARE N NUMBERS WITH SOME OTHER
000240*  CARD, AND HOW MANY SHARE A ROW OF M NUMBERS WITH SOME OTHER CARD'S
000250*  ROW.  DOES NOT RE-COMPARE CARDS ITSELF (THAT WORK IS TOMB03'S AND
000260*  TOMB05'S) - IT ONLY COUNTS WHAT THEY ALREADY WORKED OUT.
000270*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000280*
000290*  CHANGE LOG
000300*  ----------------------------------------------------------------
000310*  DATE        WHO  REQ-NO   DESCRIPTION
000320*  ----------------------------------------------------------------TAG010
000330*  09/20/1988  LFB  TT-0007  INITIAL RELEASE - MAXEPC (N) DIST.     TAG020
000340*              LFB  TT-0007  ONLY, ONE REPORT LINE PER BUCKET.      TAG030
000350*  02/02/1990  LFB  TT-0012  ADDED THE MAXEPR (M) DISTRIBUTION.     TAG040
000360*  07/19/1992  RMT  TT-0022  SKIP BLANK AND # COMMENT LINES ON THE  TAG050
000370*              RMT  TT-0022  INPUT - FILES WITH BAD HEADER LINES    TAG060
000380*              RMT  TT-0022  WERE BLOWING UP THE PARSE.             TAG070
000390*  05/04/1995  JRV  TT-0035  REPORT LINES NOW WRITTEN HIGH BUCKET   TAG080
000400*              JRV  TT-0035  FIRST (15 DOWN TO 0, THEN 5 DOWN TO 0) TAG090
000410*              JRV  TT-0035  TO MATCH THE OPERATOR'S READING ORDER. TAG100
000420*  12/11/1996  RMT  TT-0047  REJECT A CARD LINE THAT CARRIES NO     TAG110
000430*              RMT  TT-0047  MAXEPC/MAXEPR FIELDS (PLAIN CSV OR     TAG120
000440*              RMT  TT-0047  CSV_PACKED, NOT CSV_PLUS) INSTEAD OF   TAG130
000450*              RMT  TT-0047  TALLYING GARBAGE - TOMB10 IS WHERE THE TAG140
000460*              RMT  TT-0047  OTHER THREE FORMATS BELONG.            TAG150
000470*  01/21/1999  MDS  TT-0099  Y2K - REVIEWED, NO DATE FIELDS IN THIS TAG160
000480*              MDS  TT-0099  MODULE, NO CHANGE.                     TAG170
000490*  08/30/2002  LFB  TT-0064  TOTAL CARD COUNT ADDED TO THE CLOSING  TAG180
000500*              LFB  TT-0064  DISPLAY AFTER AN OPERATOR COMPLAINT    TAG190
000510*              LFB  TT-0064  THERE WAS NO WAY TO TELL AN EMPTY FILE TAG200
000520*              LFB  TT-0064  FROM A FILE WITH ALL-ZERO BUCKETS.     TAG210
000530*  ----------------------------------------------------------------
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ENTRADA-SERIES ASSIGN TO TOMSER
000640     ORGANIZATION IS LINE SEQUENTIAL
000650     FILE STATUS IS FS-SERIES.
000660*
000670     SELECT STATS-SALIDA ASSIGN TO TOMSTA
000680     ORGANIZATION IS LINE SEQUENTIAL
000690     FILE STATUS IS FS-STATS.
000700*
000710     SELECT OPTIONAL STATS-ERRORES ASSIGN TO TOMERR
000720     ORGANIZATION IS LINE SEQUENTIAL
000730     FILE STATUS IS FS-ERRORES.
000740*
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  ENTRADA-SERIES
000790     LABEL RECORD STANDARD.
000800 01  SER-REG                         PIC X(120).
000810 01  SER-REG-ALT REDEFINES SER-REG.
000820     05  SER-REG-MARCA               PIC X(01).
000830     05  FILLER                      PIC X(119).
000840*
000850 FD  STATS-SALIDA
000860     LABEL RECORD STANDARD.
000870 01  TOMSTA-LINEA                    PIC X(080).
000880 01  TOMSTA-LINEA-ALT REDEFINES TOMSTA-LINEA.
000890     05  TOMSTA-COL-TOTAL             PIC X(05).
000900     05  FILLER                      PIC X(75).
000910*
000920 FD  STATS-ERRORES
000930     LABEL RECORD STANDARD.
000940 01  TOMERR-LINEA                    PIC X(080).
000950*
000960 WORKING-STORAGE SECTION.
000970*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000980*  BUCKET 1 = N/M OF 0, BUCKET 16/6 = N/M OF 15/5.  THE SAME SHAPE
000990*  AS TOMB05'S TT-0106 TRAILER TABLE, RETYPED HERE - NO COPY.
001000*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001010 01  WS-DISTRIBUCIONES.
001020     05  WS-DIST-N OCCURS 16 TIMES INDEXED BY DN-IX
001030                                       PIC 9(05) COMP.
001040     05  WS-DIST-M OCCURS 6 TIMES INDEXED BY DM-IX
001050                                       PIC 9(05) COMP.
001060     05  WS-DIST-N-GRUPOS REDEFINES WS-DIST-N.
001070         10  WS-DIST-N-GRUPO OCCURS 4 TIMES INDEXED BY DNG-IX.
001080             15  WS-DIST-N-CELDA OCCURS 4 TIMES
001090                                       PIC 9(05) COMP.
001100     05  FILLER                      PIC X(05).
001110*
001120*  VENTANA DESLIZANTE DE LOS DOS ULTIMOS CAMPOS ";"-DELIMITADOS DE LA
001130*  LINEA - AL TERMINAR DE RECORRERLA SON MAXEPC Y MAXEPR.
001140 01  WS-CAMPO-VENTANA.
001150     05  WS-CAMPO-A                  PIC X(20).
001160     05  WS-CAMPO-B                  PIC X(20).
001170     05  WS-CAMPO-NUEVO               PIC X(20).
001180*
001190 01  WS-SUBINDICES.
001200     05  WS-PTR                      PIC 9(03) COMP.
001210     05  WS-K                        PIC 9(02) COMP.
001220     05  WS-MAXEPC-VAL                PIC 9(02) COMP.
001230     05  WS-MAXEPR-VAL                PIC 9(02) COMP.
001240     05  WS-N                        PIC 9(02) COMP.
001250     05  WS-M                        PIC 9(01) COMP.
001260     05  FILLER                      PIC X(05).
001270*
001280 01  WS-SWITCHES.
001290     05  WS-SW-FORMATO-OK             PIC X(01) VALUE "Y".
001300         88  FORMATO-CSV-PLUS-OK       VALUE "Y".
001310     05  FILLER                      PIC X(05).
001320*
001330 01  WS-LONG-LINEA                   PIC 9(03) COMP VALUE 120.
001340 01  WS-LINEA-PTR                    PIC 9(03) COMP.
001350*
001360 01  WS-CONTADORES.
001370     05  WS-TOTAL-CARTAS              PIC 9(05) COMP.
001380     05  WS-TOTAL-RECHAZADAS          PIC 9(05) COMP.
001390     05  WS-CONTEO-REPORTE            PIC 9(05) COMP.
001400     05  FILLER                      PIC X(05).
001410*
001420 01  WS-EOF-SERIES                   PIC X(01) VALUE "N".
001430     88  FIN-SERIES                    VALUE "Y".
001440*
001450 01  FS-SERIES                       PIC X(02).
001460 01  FS-STATS                        PIC X(02).
001470 01  FS-ERRORES                      PIC X(02).
001480*
001490 PROCEDURE DIVISION.
001500*
001510 0100-INICIO.
001520     SET DN-IX TO 1.
001530 0102-LIMPIAR-N-LOOP.
001540     IF DN-IX > 16
001550         GO TO 0104-LIMPIAR-M-START.
001560     MOVE 0 TO WS-DIST-N(DN-IX).
001570     SET DN-IX UP BY 1.
001580     GO TO 0102-LIMPIAR-N-LOOP.
001590 0104-LIMPIAR-M-START.
001600     SET DM-IX TO 1.
001610 0106-LIMPIAR-M-LOOP.
001620     IF DM-IX > 6
001630         GO TO 0108-ABRIR-ENTRADA.
001640     MOVE 0 TO WS-DIST-M(DM-IX).
001650     SET DM-IX UP BY 1.
001660     GO TO 0106-LIMPIAR-M-LOOP.
001670*
001680 0108-ABRIR-ENTRADA.
001690     MOVE 0 TO WS-TOTAL-CARTAS.
001700     MOVE 0 TO WS-TOTAL-RECHAZADAS.
001710     OPEN INPUT ENTRADA-SERIES.
001720     IF FS-SERIES NOT = "00"
001730         DISPLAY "TOMB09 - NO SE PUDO ABRIR ENTRADA-SERIES"
001740         STOP RUN.
001750     PERFORM 0120-LEER-LINEA THRU 0120-LEER-LINEA-EXIT
001760             UNTIL FIN-SERIES.
001770     CLOSE ENTRADA-SERIES.
001780*
001790     OPEN OUTPUT STATS-SALIDA.
001800     IF FS-STATS NOT = "00"
001810         DISPLAY "TOMB09 - NO SE PUDO ABRIR STATS-SALIDA"
001820         STOP RUN.
001830     PERFORM 0300-ESCRIBIR-INFORME THRU 0300-ESCRIBIR-INFORME-EXIT.
001840     CLOSE STATS-SALIDA.
001850*
001860     DISPLAY "TOMB09 - CARTAS LEIDAS=" WS-TOTAL-CARTAS
001870             " RECHAZADAS=" WS-TOTAL-RECHAZADAS.
001880     STOP RUN.
001890*
001900 0120-LEER-LINEA.
001910*    TT-0022 - UNA LINEA VACIA O DE COMENTARIO (##$# O #) SE SALTA SIN
001920*    CONTAR COMO RECHAZADA - NO ES UN CARTON, ES CABECERA O PIE.
001930     READ ENTRADA-SERIES
001940         AT END
001950             SET FIN-SERIES TO TRUE
001960             GO TO 0120-LEER-LINEA-EXIT.
001970     IF SER-REG = SPACES
001980         GO TO 0120-LEER-LINEA-EXIT.
001990     IF SER-REG-MARCA = "#"
002000         GO TO 0120-LEER-LINEA-EXIT.
002010*
002020     PERFORM 0200-PARSEAR-LINEA THRU 0200-PARSEAR-LINEA-EXIT.
002030     IF NOT FORMATO-CSV-PLUS-OK
002040         ADD 1 TO WS-TOTAL-RECHAZADAS
002050         MOVE SPACES TO TOMERR-LINEA
002060         STRING "TOMB09 LINEA SIN MAXEPC/MAXEPR (NO ES CSV_PLUS) "
002070                SER-REG(1:40) DELIMITED BY SIZE INTO TOMERR-LINEA
002080         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
002090         GO TO 0120-LEER-LINEA-EXIT.
002100*
002110     ADD 1 TO WS-TOTAL-CARTAS.
002120     SET DN-IX TO WS-MAXEPC-VAL.
002130     SET DN-IX UP BY 1.
002140     ADD 1 TO WS-DIST-N(DN-IX).
002150     SET DM-IX TO WS-MAXEPR-VAL.
002160     SET DM-IX UP BY 1.
002170     ADD 1 TO WS-DIST-M(DM-IX).
002180 0120-LEER-LINEA-EXIT.
002190     EXIT.
002200*
002210 0200-PARSEAR-LINEA.
002220*    BR-9-ADJACENT TT-0047 - RECORRE LOS CAMPOS ";" DE LA LINEA CON
002230*    UNSTRING ... WITH POINTER, SIN REINICIAR EL PUNTERO ENTRE
002240*    LLAMADAS, Y SE QUEDA CON LOS DOS ULTIMOS CAMPOS VISTOS - EN UNA
002250*    LINEA CSV_PLUS BIEN FORMADA SON MAXEPC Y MAXEPR.
002260     MOVE "Y" TO WS-SW-FORMATO-OK.
002270     MOVE SPACES TO WS-CAMPO-A.
002280     MOVE SPACES TO WS-CAMPO-B.
002290     MOVE 1 TO WS-PTR.
002300     MOVE 1 TO WS-K.
002310 0202-CAMPO-LOOP.
002320     IF WS-PTR > WS-LONG-LINEA
002330         GO TO 0205-CAMPO-DONE.
002340     IF WS-K > 31
002350         GO TO 0205-CAMPO-DONE.
002360     MOVE SPACES TO WS-CAMPO-NUEVO.
002370     UNSTRING SER-REG DELIMITED BY ";"
002380         INTO WS-CAMPO-NUEVO
002390         WITH POINTER WS-PTR.
002400     MOVE WS-CAMPO-A TO WS-CAMPO-B.
002410     MOVE WS-CAMPO-NUEVO TO WS-CAMPO-A.
002420     ADD 1 TO WS-K.
002430     GO TO 0202-CAMPO-LOOP.
002440 0205-CAMPO-DONE.
002450*    TRAS EL BUCLE, WS-CAMPO-B ES EL PENULTIMO CAMPO VISTO (MAXEPC) Y
002460*    WS-CAMPO-A ES EL ULTIMO (MAXEPR).
002470     IF WS-K < 5
002480         MOVE "N" TO WS-SW-FORMATO-OK
002490         GO TO 0200-PARSEAR-LINEA-EXIT.
002500     IF WS-CAMPO-B(1:1) NOT NUMERIC
002510         MOVE "N" TO WS-SW-FORMATO-OK
002520         GO TO 0200-PARSEAR-LINEA-EXIT.
002530     IF WS-CAMPO-A(1:1) NOT NUMERIC
002540         MOVE "N" TO WS-SW-FORMATO-OK
002550         GO TO 0200-PARSEAR-LINEA-EXIT.
002560     MOVE WS-CAMPO-B(1:2) TO WS-MAXEPC-VAL.
002570     MOVE WS-CAMPO-A(1:2) TO WS-MAXEPR-VAL.
002580     IF WS-MAXEPC-VAL > 15 OR WS-MAXEPR-VAL > 5
002590         MOVE "N" TO WS-SW-FORMATO-OK.
002600 0200-PARSEAR-LINEA-EXIT.
002610     EXIT.
002620*
002630 0300-ESCRIBIR-INFORME.
002640*    TT-0035 - CUBO 15 HACIA ABAJO, LUEGO CUBO 5 HACIA ABAJO.
002650     MOVE SPACES TO TOMSTA-LINEA.
002660     STRING "TOMB09 - DISTRIBUCION DE LA LISTA DE SERIES"
002670            DELIMITED BY SIZE INTO TOMSTA-LINEA.
002680     WRITE TOMSTA-LINEA.
002690     MOVE SPACES TO TOMSTA-LINEA.
002700     WRITE TOMSTA-LINEA.
002710*
002720     MOVE 15 TO WS-N.
002730 0302-N-LOOP.
002740     SET DN-IX TO WS-N.
002750     SET DN-IX UP BY 1.
002760     IF WS-DIST-N(DN-IX) > 0
002770         MOVE SPACES TO TOMSTA-LINEA
002780         MOVE 1 TO WS-LINEA-PTR
002790         STRING WS-DIST-N(DN-IX) " CARDS HAVE " DELIMITED BY SIZE
002800                WS-N " NUMBERS EQUAL TO ANOTHER CARD"
002810                DELIMITED BY SIZE
002820                INTO TOMSTA-LINEA WITH POINTER WS-LINEA-PTR
002830         WRITE TOMSTA-LINEA
002840         ADD WS-DIST-N(DN-IX) TO WS-CONTEO-REPORTE.
002850     IF WS-N = 0
002860         GO TO 0310-M-START.
002870     SUBTRACT 1 FROM WS-N.
002880     GO TO 0302-N-LOOP.
002890*
002900 0310-M-START.
002910     MOVE SPACES TO TOMSTA-LINEA.
002920     WRITE TOMSTA-LINEA.
002930     MOVE 5 TO WS-M.
002940 0312-M-LOOP.
002950     SET DM-IX TO WS-M.
002960     SET DM-IX UP BY 1.
002970     IF WS-DIST-M(DM-IX) > 0
002980         MOVE SPACES TO TOMSTA-LINEA
002990         MOVE 1 TO WS-LINEA-PTR
003000         STRING WS-DIST-M(DM-IX) " CARDS HAVE AT LEAST A ROW WITH "
003010                DELIMITED BY SIZE
003020                WS-M " NUMBERS EQUAL TO A ROW IN ANOTHER CARD"
003030                DELIMITED BY SIZE
003040                INTO TOMSTA-LINEA WITH POINTER WS-LINEA-PTR
003050         WRITE TOMSTA-LINEA.
003060     IF WS-M = 0
003070         GO TO 0300-ESCRIBIR-INFORME-EXIT.
003080     SUBTRACT 1 FROM WS-M.
003090     GO TO 0312-M-LOOP.
003100 0300-ESCRIBIR-INFORME-EXIT.
003110     EXIT.
003120*
003130 0920-ESCRIBIR-ERROR.
003140     OPEN EXTEND STATS-ERRORES.
003150     IF FS-ERRORES = "35"
003160         OPEN OUTPUT STATS-ERRORES.
003170     WRITE TOMERR-LINEA.
003180     CLOSE STATS-ERRORES.
003190 0920-ESCRIBIR-ERROR-EXIT.
003200     EXIT.
