000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB05.
000120 AUTHOR. J RUIZ VELASCO.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 08/11/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB05 -  S E T   F A C T O R Y   B A T C H
000200*  BUILDS A WHOLE LIST OF SERIES (UP TO THE 166-SERIES HOUSE LIMIT),
000210*  EITHER BY THE RANDOM METHOD (ACCEPT EVERY CANDIDATE) OR BY THE
000220*  PROGRESSIVE METHOD (SCREEN EACH CANDIDATE AGAINST EVERY SERIES
000230*  ALREADY ON THE LIST BEFORE ACCEPTING IT).  KEEPS ITS OWN COPY OF
000240*  THE SERIES-BUILD AND CARD-COMPARISON LOGIC PER SHOP PRACTICE -
000250*  SEE TOMB02 FOR THE SAME BUILD STEPS AND TOMB03 FOR THE SAME
000260*  COMPARISON STEPS.  FINISHES BY RECOMPUTING THE WHOLE LIST'S
000270*  MAXEPC/MAXEPR, SORTING BEST-TO-WORST, LABELING, AND WRITING THE
000280*  CSV_PLUS CARD FILE.
000290*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000300*
000310*  CHANGE LOG
000320*  ----------------------------------------------------------------
000330*  DATE        WHO  REQ-NO   DESCRIPTION
000340*  ----------------------------------------------------------------TAG010
000350*  08/11/1987  JRV  TT-0008  INITIAL RELEASE - RANDOM METHOD ONLY,  TAG020
000360*              JRV  TT-0008  NO SORT, NO LABELING PASS.             TAG030
000370*  02/02/1989  JRV  TT-0021  ADDED PROGRESSIVE METHOD (SCREEN       TAG040
000380*              JRV  TT-0021  AGAINST THE LIST BUILT SO FAR).        TAG050
000390*  10/30/1990  LFB  TT-0039  ADDED THE CONTINUATION READ - A RUN    TAG060
000400*              LFB  TT-0039  CAN NOW TOP UP A PARTIAL CARD FILE     TAG070
000410*              LFB  TT-0039  INSTEAD OF STARTING THE LIST OVER.     TAG080
000420*  07/19/1992  LFB  TT-0058  ADDED FINAL SORT BY CARD-LEVEL MAXEPC  TAG090
000430*              LFB  TT-0058  AND THE LABELING PASS - PREVIOUSLY     TAG100
000440*              LFB  TT-0058  CARDS WERE UNLABELED UNTIL A SEPARATE  TAG110
000450*              LFB  TT-0058  JOB RAN, WHICH WAS ONE TOO MANY STEPS. TAG120
000460*  11/05/1994  JRV  TT-0074  ADDED ELAPSED-TIME GUARD ALONGSIDE THE TAG130
000470*              JRV  TT-0074  ITERATION GUARD - A BAD LIMIT PAIR HAD TAG140
000480*              JRV  TT-0074  RUN THE OVERNIGHT JOB PAST SHIFT START.TAG150
000490*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS STORED TO DISK,   TAG160
000500*              MDS  TT-0099  ELAPSED-TIME GUARD REVIEWED, NO CHANGE.TAG170
000510*  06/14/2000  MDS  TT-0106  CSV_PLUS WRITER NOW APPENDS THE MAXEPC TAG180
000520*              MDS  TT-0106  DISTRIBUTION TRAILER THE STATS JOB     TAG190
000530*              MDS  TT-0106  WANTED WITHOUT RUNNING IT SEPARATELY.  TAG200
000540*  ----------------------------------------------------------------
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SERIE-PARAMETROS ASSIGN TO SERPARM
000650     ORGANIZATION IS LINE SEQUENTIAL
000660     FILE STATUS IS FS-PARM.
000670*
000680     SELECT OPTIONAL SERIE-EXISTENTE ASSIGN TO SEREXIS
000690     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FS-EXISTENTE.
000710*
000720     SELECT SERIE-SALIDA ASSIGN TO SERSAL
000730     ORGANIZATION IS LINE SEQUENTIAL
000740     FILE STATUS IS FS-SALIDA.
000750*
000760     SELECT OPTIONAL SERIE-ERRORES ASSIGN TO SERERR
000770     ORGANIZATION IS LINE SEQUENTIAL
000780     FILE STATUS IS FS-ERRORES.
000790*
000800 DATA DIVISION.
000810 FILE SECTION.
000820*
000830 FD  SERIE-PARAMETROS
000840     LABEL RECORD STANDARD.
000850 01  PARM-REG.
000860     05  PARM-SEMILLA              PIC 9(10).
000870     05  PARM-METODO               PIC X(01).
000880     05  PARM-DESEADAS             PIC 9(03).
000890     05  PARM-LIMITE-EPC           PIC 9(02).
000900     05  PARM-LIMITE-EPR           PIC 9(02).
000910     05  PARM-PREFIJO              PIC X(04).
000920     05  PARM-SEPARADOR            PIC X(01).
000930     05  PARM-ETIQUETA-MODO        PIC X(01).
000940     05  PARM-MAX-INTENTOS         PIC 9(07).
000950     05  PARM-MAX-SEGUNDOS         PIC 9(04).
000960     05  FILLER                    PIC X(05).
000970*
000980*  ONLY THE FIRST CHARACTER OF EACH EXISTING-FILE LINE IS LOOKED AT -
000990*  A QUOTE MARKS A CARD LINE, ANYTHING ELSE IS A COMMENT, PER R7/R8.
001000*  FULL PARSING AND RE-VERIFICATION IS TOMB10'S JOB, NOT THIS ONE'S.
001010 FD  SERIE-EXISTENTE
001020     LABEL RECORD STANDARD.
001030 01  SEREXIS-LINEA                PIC X(120).
001040*
001050 FD  SERIE-SALIDA
001060     LABEL RECORD STANDARD.
001070 01  SERSAL-LINEA                  PIC X(120).
001080*
001090 FD  SERIE-ERRORES
001100     LABEL RECORD STANDARD.
001110 01  SERERR-LINEA                 PIC X(080).
001120*
001130 WORKING-STORAGE SECTION.
001140*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001150*  THE ACCEPTED-SERIES LIST, UP TO THE BR-12 HOUSE LIMIT OF 166.
001160*  EACH ENTRY'S SIX CARDS MIRROR THE R1 LAYOUT RETYPED IN TOMB02
001170*  AND TOMB03 - ROW/COLUMN VIEW PLUS A FLAT 15-NUMBER REDEFINES.
001180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001190 01  WS-TABLA-SERIES.
001200     05  WS-SR-ENTRY OCCURS 166 TIMES INDEXED BY SR-IX.
001210         10  WS-SR-TARJETA OCCURS 6 TIMES INDEXED BY SR-CARD-IX.
001220             15  WS-SRC-LABEL            PIC X(16).
001230             15  WS-SRC-FILAS OCCURS 3 TIMES INDEXED BY SR-FL-IX.
001240                 20  WS-SRC-COL OCCURS 5 TIMES INDEXED BY SR-CL-IX
001250                                       PIC 9(02).
001260             15  WS-SRC-NUM-FLAT REDEFINES WS-SRC-FILAS
001270                                       PIC 9(02) OCCURS 15 TIMES.
001280             15  WS-SRC-JOLLY-IX         PIC S9(02).
001290             15  WS-SRC-CHECKSUM         PIC X(02).
001300             15  WS-SRC-MAXEPC           PIC 9(02) COMP.
001310             15  WS-SRC-MAXEPR           PIC 9(02) COMP.
001320             15  FILLER                 PIC X(05).
001330         10  WS-SR-SERIE-MAXEPC         PIC 9(02) COMP.
001340         10  WS-SR-SERIE-MAXEPR         PIC 9(02) COMP.
001350         10  FILLER                    PIC X(05).
001360*
001370*  ONE CANDIDATE SERIES UNDER CONSTRUCTION - SAME SHAPE AS ONE
001380*  WS-SR-ENTRY SO THE WHOLE THING CAN BE GROUP-MOVED ONTO THE LIST
001390*  IN ONE STATEMENT ONCE THE CANDIDATE IS ACCEPTED.
001400 01  WS-SERIE-ACTUAL.
001410     05  WS-SA-TARJETA OCCURS 6 TIMES INDEXED BY SA-CARD-IX.
001420         10  WS-SA-LABEL                PIC X(16).
001430         10  WS-SA-FILAS OCCURS 3 TIMES INDEXED BY SA-FL-IX.
001440             15  WS-SA-COL OCCURS 5 TIMES INDEXED BY SA-CL-IX
001450                                       PIC 9(02).
001460         10  WS-SA-NUM-FLAT REDEFINES WS-SA-FILAS
001470                                       PIC 9(02) OCCURS 15 TIMES.
001480         10  WS-SA-JOLLY-IX             PIC S9(02).
001490         10  WS-SA-CHECKSUM             PIC X(02).
001500         10  WS-SA-MAXEPC               PIC 9(02) COMP.
001510         10  WS-SA-MAXEPR               PIC 9(02) COMP.
001520         10  FILLER                    PIC X(05).
001530     05  WS-SA-SERIE-MAXEPC            PIC 9(02) COMP.
001540     05  WS-SA-SERIE-MAXEPR            PIC 9(02) COMP.
001550     05  FILLER                       PIC X(05).
001560*
001570*  ONE WHOLE-ENTRY BUFFER, SAME SHAPE AGAIN, USED ONLY AS THE SWAP
001580*  TEMP IN THE FINAL SORT - TOMB02'S ROW SORT DOES THE SAME TRICK.
001590 01  WS-SR-TEMP.
001600     05  WS-ST-TARJETA OCCURS 6 TIMES.
001610         10  WS-ST-LABEL                PIC X(16).
001620         10  WS-ST-FILAS OCCURS 3 TIMES.
001630             15  WS-ST-COL OCCURS 5 TIMES PIC 9(02).
001640         10  WS-ST-JOLLY-IX             PIC S9(02).
001650         10  WS-ST-CHECKSUM             PIC X(02).
001660         10  WS-ST-MAXEPC               PIC 9(02) COMP.
001670         10  WS-ST-MAXEPR               PIC 9(02) COMP.
001680         10  FILLER                    PIC X(05).
001690     05  WS-ST-SERIE-MAXEPC            PIC 9(02) COMP.
001700     05  WS-ST-SERIE-MAXEPR            PIC 9(02) COMP.
001710     05  FILLER                       PIC X(05).
001720*
001730*  TWO SMALL SCRATCH CARDS FOR THE COMPARISON PARAGRAPHS - KEEPS
001740*  0600/0650 FROM JUGGLING TABLE SUBSCRIPTS THREE LEVELS DEEP.
001750 01  WS-CMP-A.
001760     05  WS-CMP-A-FILAS OCCURS 3 TIMES.
001770         10  WS-CMP-A-COL OCCURS 5 TIMES PIC 9(02).
001780     05  WS-CMP-A-FLAT REDEFINES WS-CMP-A-FILAS
001790                                   PIC 9(02) OCCURS 15 TIMES.
001800 01  WS-CMP-B.
001810     05  WS-CMP-B-FILAS OCCURS 3 TIMES.
001820         10  WS-CMP-B-COL OCCURS 5 TIMES PIC 9(02).
001830     05  WS-CMP-B-FLAT REDEFINES WS-CMP-B-FILAS
001840                                   PIC 9(02) OCCURS 15 TIMES.
001850*
001860*  SEEDED GENERATOR - SAME PARK-MILLER LEHMER SCHEME AS TOMB02,
001870*  RETYPED HERE SINCE THE SHOP NEVER FACTORS THIS KIND OF ROUTINE
001880*  OUT INTO A SUBPROGRAM.
001890 01  WS-LCG-AREA.
001900     05  WS-SEMILLA                PIC 9(10)      COMP.
001910     05  WS-LCG-TEMP               PIC 9(18)      COMP.
001920     05  WS-LCG-COCIENTE           PIC 9(18)      COMP.
001930     05  WS-LCG-SORTEO             PIC 9(03)      COMP.
001940     05  WS-LCG-SORTEO-LIMITE      PIC 9(03)      COMP.
001950 01  WS-LCG-CONSTANTES.
001960     05  WS-LCG-MULTIPLICADOR      PIC 9(05)      VALUE 16807.
001970     05  WS-LCG-MODULO             PIC 9(10)      VALUE 2147483647.
001980*
001990*  BALLOT POOL FOR THE PERFECT-SWAP BUILD - 90 FLAT, OR 6 CARDS OF
002000*  3 ROWS OF 5 UNDER THE REDEFINES.
002010 01  WS-SACO-NUMEROS.
002020     05  WS-SACO-POS OCCURS 90 TIMES    PIC 9(02).
002030 01  WS-SACO-GRUPOS REDEFINES WS-SACO-NUMEROS.
002040     05  WS-GRUPO-TARJETA OCCURS 6 TIMES.
002050         10  WS-GRUPO-FILA OCCURS 3 TIMES.
002060             15  WS-GRUPO-NUM OCCURS 5 TIMES PIC 9(02).
002070*
002080 01  WS-COLUMNA-OCC-TABLA.
002090     05  WS-COLUMNA-OCC OCCURS 9 TIMES  PIC 9(02) COMP.
002100 01  WS-COLUMNA-VACIA-TABLA.
002110     05  WS-COLUMNA-VACIA-FLAG OCCURS 9 TIMES PIC X(01).
002120         88  COLUMNA-VACIA                VALUE "Y".
002130         88  COLUMNA-OCUPADA               VALUE "N".
002140*
002150*  TWO-BIT XOR TABLE FOR THE CHECKSUM ROUTINE, SAME AS TOMB02/TT-71.
002160 01  WS-XOR-TABLA.
002170     05  WS-XOR-FILA OCCURS 4 TIMES.
002180         10  WS-XOR-COL OCCURS 4 TIMES  PIC 9(01) COMP.
002190*
002200*  27-CELL ROW-MAJOR GRID (3 ROWS OF 9) FOR THE R7 CSV WRITE - EACH
002210*  CARD NUMBER'S TENS-DIGIT FIXES ITS COLUMN, ZERO MEANS EMPTY.
002220 01  WS-GRID-AREA.
002230     05  WS-GRID-CELDA OCCURS 27 TIMES  PIC 9(02).
002240*
002250 01  WS-DISTRIB-AREA.
002260     05  WS-DISTRIB-BUCKET OCCURS 16 TIMES PIC 9(05) COMP.
002270     05  FILLER                    PIC X(05).
002280*
002290 01  WS-CHECKSUM-AREA.
002300     05  WS-CHECKSUM-SUMA           PIC 9(07)      COMP.
002310     05  WS-CHECKSUM-FILA-IX        PIC 9(01)      COMP.
002320     05  WS-CHECKSUM-VAL10          PIC 9(04)      COMP.
002330     05  WS-CHECKSUM-MOD4           PIC 9(01)      COMP.
002340     05  WS-CHECKSUM-BASE           PIC 9(04)      COMP.
002350     05  WS-CHECKSUM-XOR-LOW        PIC 9(01)      COMP.
002360     05  WS-CHECKSUM-COCIENTE       PIC 9(07)      COMP.
002370     05  WS-ALFABETO
002380             PIC X(36) VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002390     05  WS-INDICE-1                PIC 9(03)      COMP.
002400     05  WS-INDICE-2                PIC 9(03)      COMP.
002410*
002420 01  WS-SUBINDICES.
002430     05  WS-CARD-IX                PIC 9(02)      COMP.
002440     05  WS-FILA-IX                PIC 9(02)      COMP.
002450     05  WS-COL-IX                 PIC 9(02)      COMP.
002460     05  WS-NUM-IX                 PIC 9(02)      COMP.
002470     05  WS-OTRA-CARD-IX           PIC 9(02)      COMP.
002480     05  WS-OTRA-FILA-IX           PIC 9(02)      COMP.
002490     05  WS-SWAP-POS-A             PIC 9(03)      COMP.
002500     05  WS-SWAP-POS-B             PIC 9(03)      COMP.
002510     05  WS-TEMP-NUM               PIC 9(02)      COMP.
002520     05  WS-POSICION               PIC 9(03)      COMP.
002530     05  WS-POS-MENOS-1            PIC 9(03)      COMP.
002540     05  WS-MOD15                  PIC 9(03)      COMP.
002550     05  WS-MOD5                   PIC 9(03)      COMP.
002560     05  WS-DIV-TEMP               PIC 9(04)      COMP.
002570     05  WS-COLUMNA-DE-NUM         PIC 9(02)      COMP.
002580     05  WS-CMP-EPC                PIC 9(02)      COMP.
002590     05  WS-CMP-EPR                PIC 9(02)      COMP.
002600     05  WS-CMP-FILA-ACTUAL        PIC 9(02)      COMP.
002610     05  WS-IX-A                   PIC 9(02)      COMP.
002620     05  WS-IX-B                   PIC 9(02)      COMP.
002630     05  WS-FA-IX                  PIC 9(02)      COMP.
002640     05  WS-FB-IX                  PIC 9(02)      COMP.
002650     05  WS-CA-IX                  PIC 9(02)      COMP.
002660     05  WS-CB-IX                  PIC 9(02)      COMP.
002670     05  WS-GRID-IX                PIC 9(02)      COMP.
002680     05  WS-LABEL-SERIE-NUM        PIC 9(03)      COMP.
002690     05  WS-LABEL-CARD-NUM         PIC 9(01)      COMP.
002700     05  FILLER                   PIC X(05).
002710*
002720 01  WS-CONTADORES.
002730     05  WS-INTENTOS-SWAP-A        PIC 9(08)      COMP.
002740     05  WS-INTENTOS-SWAP-B        PIC 9(08)      COMP.
002750     05  WS-INTENTOS-SWAP-MAX      PIC 9(08)      COMP
002760                                   VALUE 5000000.
002770     05  WS-INTENTOS-SERIE         PIC 9(08)      COMP VALUE 0.
002780     05  WS-TOTAL-ACEPTADAS        PIC 9(03)      COMP VALUE 0.
002790     05  WS-SERIES-CARGADAS        PIC 9(03)      COMP VALUE 0.
002800     05  WS-SERIES-A-GENERAR       PIC 9(03)      COMP VALUE 0.
002810     05  WS-CARDS-CARGADAS         PIC 9(05)      COMP VALUE 0.
002820     05  WS-BUCKET-IX              PIC 9(02)      COMP.
002830     05  FILLER                   PIC X(05).
002840*
002850 01  WS-TIEMPO-AREA.
002860     05  WS-HORA-INICIO            PIC 9(08).
002870     05  WS-HORA-ACTUAL            PIC 9(08).
002880     05  WS-HORA-ENTRADA           PIC 9(08).
002890     05  WS-SEGUNDOS-INICIO        PIC 9(05)      COMP.
002900     05  WS-SEGUNDOS-ACTUAL        PIC 9(05)      COMP.
002910     05  WS-SEGUNDOS-TRANSCURR     PIC S9(05)     COMP.
002920     05  WS-SEGUNDOS-CALC          PIC 9(05)      COMP.
002930     05  WS-HORA-RESTO             PIC 9(06)      COMP.
002940     05  WS-HORA-HH                PIC 9(02)      COMP.
002950     05  WS-HORA-MM                PIC 9(02)      COMP.
002960     05  WS-HORA-RESTO2            PIC 9(04)      COMP.
002970     05  WS-HORA-SS                PIC 9(02)      COMP.
002980     05  WS-HORA-CC                PIC 9(02)      COMP.
002990     05  FILLER                   PIC X(05).
003000*
003010*  THE BUILT-IN CLOCK NEVER ROLLS THE DAY OVER DURING ONE RUN - THE
003020*  OVERNIGHT JOB IS SCHEDULED WELL CLEAR OF MIDNIGHT.  TT-0074.
003030 01  WS-BUILD-RESULTADO            PIC X(01).
003040     88  CANDIDATA-VALIDA            VALUE "V".
003050     88  CANDIDATA-INVALIDA          VALUE "I".
003060*
003070 01  WS-SCREEN-RESULTADO            PIC X(01).
003080     88  CANDIDATA-ACEPTADA          VALUE "A".
003090     88  CANDIDATA-RECHAZADA         VALUE "R".
003100*
003110 01  WS-RESULTADO-SW                PIC X(01).
003120     88  GRUPO-SIN-CONFLICTO          VALUE "S".
003130     88  GRUPO-CON-CONFLICTO          VALUE "N".
003140*
003150 01  WS-ABORTADO-SW                 PIC X(01) VALUE "N".
003160     88  LOTE-ABORTADO                 VALUE "Y".
003170*
003180 01  WS-LINEA-PTR                   PIC 9(03) COMP.
003190*
003200 01  WS-FS.
003210     05  FS-PARM                    PIC X(02).
003220     05  FS-EXISTENTE               PIC X(02).
003230     05  FS-SALIDA                  PIC X(02).
003240     05  FS-ERRORES                 PIC X(02).
003250     88  FIN-EXISTENTE                VALUE "10".
003260     88  OPERACION-CORRECTA           VALUE "00".
003270     88  FICHERO-NO-EXISTE            VALUE "35".
003280     05  FILLER                     PIC X(04).
003290*
003300 PROCEDURE DIVISION.
003310*
003320 0100-INICIO.
003330     OPEN INPUT SERIE-PARAMETROS.
003340     IF NOT OPERACION-CORRECTA
003350         DISPLAY "TOMB05 - NO SE PUEDE ABRIR SERPARM, FS=" FS-PARM
003360         STOP RUN
003370     END-IF.
003380     OPEN OUTPUT SERIE-SALIDA.
003390     OPEN OUTPUT SERIE-ERRORES.
003400     PERFORM 0050-CARGAR-TABLA-XOR THRU 0050-CARGAR-TABLA-XOR-EXIT.
003410     PERFORM 0120-LEER-PARAMETROS THRU 0120-LEER-PARAMETROS-EXIT.
003420     CLOSE SERIE-PARAMETROS.
003430     MOVE PARM-SEMILLA TO WS-SEMILLA.
003440     IF WS-SEMILLA = 0
003450         MOVE 1 TO WS-SEMILLA
003460     END-IF.
003470     OPEN INPUT SERIE-EXISTENTE.
003480     IF FS-EXISTENTE = "00"
003490         PERFORM 0110-LEER-EXISTENTE THRU 0110-LEER-EXISTENTE-EXIT
003500             UNTIL FIN-EXISTENTE
003510         CLOSE SERIE-EXISTENTE
003520     END-IF.
003530     DIVIDE WS-CARDS-CARGADAS BY 6 GIVING WS-SERIES-CARGADAS.
003540     IF WS-SERIES-CARGADAS >= PARM-DESEADAS
003550         MOVE 0 TO WS-SERIES-A-GENERAR
003560     ELSE
003570         SUBTRACT WS-SERIES-CARGADAS FROM PARM-DESEADAS
003580             GIVING WS-SERIES-A-GENERAR
003590     END-IF.
003600     IF PARM-DESEADAS > 166
003610         MOVE SPACES TO SERERR-LINEA
003620         STRING "TOMB05 FAT BR12 LIMIT - DESIRED COUNT OVER 166"
003630             DELIMITED BY SIZE INTO SERERR-LINEA
003640         END-STRING
003650         WRITE SERERR-LINEA
003660         SET LOTE-ABORTADO TO TRUE
003670     END-IF.
003680     ACCEPT WS-HORA-INICIO FROM TIME.
003690     MOVE WS-HORA-INICIO TO WS-HORA-ENTRADA.
003700     PERFORM 0900-SEGUNDOS-DE THRU 0900-SEGUNDOS-DE-EXIT.
003710     MOVE WS-SEGUNDOS-CALC TO WS-SEGUNDOS-INICIO.
003720     IF NOT LOTE-ABORTADO
003730         PERFORM 0200-GENERAR-SERIE-LISTA
003740             THRU 0200-GENERAR-SERIE-LISTA-EXIT
003750             UNTIL WS-TOTAL-ACEPTADAS >= WS-SERIES-A-GENERAR
003760                OR LOTE-ABORTADO
003770     END-IF.
003780     IF WS-TOTAL-ACEPTADAS > 0
003790         PERFORM 1000-RECALCULAR-MAXIMOS
003800             THRU 1000-RECALCULAR-MAXIMOS-EXIT
003810         PERFORM 1100-ORDENAR-SERIES THRU 1100-ORDENAR-SERIES-EXIT
003820         PERFORM 1200-ETIQUETAR-TODO THRU 1200-ETIQUETAR-TODO-EXIT
003830         PERFORM 1300-ESCRIBIR-FICHERO
003840             THRU 1300-ESCRIBIR-FICHERO-EXIT
003850     END-IF.
003860     CLOSE SERIE-SALIDA.
003870     CLOSE SERIE-ERRORES.
003880     DISPLAY "TOMB05 - SERIES CARGADAS   : " WS-SERIES-CARGADAS.
003890     DISPLAY "TOMB05 - SERIES GENERADAS  : " WS-TOTAL-ACEPTADAS.
003900     DISPLAY "TOMB05 - INTENTOS TOTALES  : " WS-INTENTOS-SERIE.
003910     IF LOTE-ABORTADO
003920         DISPLAY "TOMB05 - LOTE ABORTADO, VER SERERR"
003930     END-IF.
003940     STOP RUN.
003950*
003960*  CLOCK-TO-SECONDS - REDUCES WS-HORA-ENTRADA (HHMMSSCC FORMAT, SET
003970*  BY THE CALLER BEFORE THIS PERFORM) TO WHOLE SECONDS SINCE
003980*  MIDNIGHT IN WS-SEGUNDOS-CALC.  TT-0074.
003990 0900-SEGUNDOS-DE.
004000     DIVIDE WS-HORA-ENTRADA BY 1000000 GIVING WS-HORA-HH
004010         REMAINDER WS-HORA-RESTO.
004020     DIVIDE WS-HORA-RESTO BY 10000 GIVING WS-HORA-MM
004030         REMAINDER WS-HORA-RESTO2.
004040     DIVIDE WS-HORA-RESTO2 BY 100 GIVING WS-HORA-SS
004050         REMAINDER WS-HORA-CC.
004060     COMPUTE WS-SEGUNDOS-CALC =
004070         (WS-HORA-HH * 3600) + (WS-HORA-MM * 60) + WS-HORA-SS.
004080 0900-SEGUNDOS-DE-EXIT.
004090     EXIT.
004100*
004110 0050-CARGAR-TABLA-XOR.
004120     MOVE 0 TO WS-XOR-COL(1 1).  MOVE 1 TO WS-XOR-COL(1 2).
004130     MOVE 2 TO WS-XOR-COL(1 3).  MOVE 3 TO WS-XOR-COL(1 4).
004140     MOVE 1 TO WS-XOR-COL(2 1).  MOVE 0 TO WS-XOR-COL(2 2).
004150     MOVE 3 TO WS-XOR-COL(2 3).  MOVE 2 TO WS-XOR-COL(2 4).
004160     MOVE 2 TO WS-XOR-COL(3 1).  MOVE 3 TO WS-XOR-COL(3 2).
004170     MOVE 0 TO WS-XOR-COL(3 3).  MOVE 1 TO WS-XOR-COL(3 4).
004180     MOVE 3 TO WS-XOR-COL(4 1).  MOVE 2 TO WS-XOR-COL(4 2).
004190     MOVE 1 TO WS-XOR-COL(4 3).  MOVE 0 TO WS-XOR-COL(4 4).
004200 0050-CARGAR-TABLA-XOR-EXIT.
004210     EXIT.
004220*
004230 0120-LEER-PARAMETROS.
004240     READ SERIE-PARAMETROS
004250         AT END
004260             DISPLAY "TOMB05 - SERPARM VACIO"
004270             STOP RUN
004280     END-READ.
004290 0120-LEER-PARAMETROS-EXIT.
004300     EXIT.
004310*
004320*  TT-0039 - A LINE STARTING WITH A QUOTE IS A CARD LINE UNDER R7;
004330*  ANYTHING ELSE IS A COMMENT PER R8 AND IS SKIPPED.
004340 0110-LEER-EXISTENTE.
004350     READ SERIE-EXISTENTE
004360         AT END
004370             GO TO 0110-LEER-EXISTENTE-EXIT
004380     END-READ.
004390     IF SEREXIS-LINEA(1:1) = '"'
004400         ADD 1 TO WS-CARDS-CARGADAS
004410     END-IF.
004420 0110-LEER-EXISTENTE-EXIT.
004430     EXIT.
004440*
004450*  ONE PASS OF THE GENERATE/SCREEN/ACCEPT LOOP FROM SPEC U3 STEP 2.
004460 0200-GENERAR-SERIE-LISTA.
004470     ADD 1 TO WS-INTENTOS-SERIE.
004480     IF WS-INTENTOS-SERIE > PARM-MAX-INTENTOS
004490         MOVE SPACES TO SERERR-LINEA
004500         STRING "TOMB05 FAT ITERATION GUARD EXCEEDED"
004510             DELIMITED BY SIZE INTO SERERR-LINEA
004520         END-STRING
004530         WRITE SERERR-LINEA
004540         SET LOTE-ABORTADO TO TRUE
004550         GO TO 0200-GENERAR-SERIE-LISTA-EXIT
004560     END-IF.
004570     ACCEPT WS-HORA-ACTUAL FROM TIME.
004580     MOVE WS-HORA-ACTUAL TO WS-HORA-ENTRADA.
004590     PERFORM 0900-SEGUNDOS-DE THRU 0900-SEGUNDOS-DE-EXIT.
004600     MOVE WS-SEGUNDOS-CALC TO WS-SEGUNDOS-ACTUAL.
004610     SUBTRACT WS-SEGUNDOS-INICIO FROM WS-SEGUNDOS-ACTUAL
004620         GIVING WS-SEGUNDOS-TRANSCURR.
004630     IF WS-SEGUNDOS-TRANSCURR > PARM-MAX-SEGUNDOS
004640         MOVE SPACES TO SERERR-LINEA
004650         STRING "TOMB05 FAT ELAPSED-TIME GUARD EXCEEDED"
004660             DELIMITED BY SIZE INTO SERERR-LINEA
004670         END-STRING
004680         WRITE SERERR-LINEA
004690         SET LOTE-ABORTADO TO TRUE
004700         GO TO 0200-GENERAR-SERIE-LISTA-EXIT
004710     END-IF.
004720     PERFORM 0300-GENERAR-SERIE-CANDIDATA
004730         THRU 0300-GENERAR-SERIE-CANDIDATA-EXIT.
004740     IF CANDIDATA-INVALIDA
004750         GO TO 0200-GENERAR-SERIE-LISTA-EXIT
004760     END-IF.
004770     IF PARM-METODO = "R"
004780         PERFORM 0900-ACEPTAR-SERIE THRU 0900-ACEPTAR-SERIE-EXIT
004790         MOVE SPACES TO SERERR-LINEA
004800         STRING "TOMB05 CAN RANDOM CANDIDATE ACCEPTED"
004810             DELIMITED BY SIZE INTO SERERR-LINEA
004820         END-STRING
004830         WRITE SERERR-LINEA
004840     ELSE
004850         PERFORM 0400-VERIFICAR-PROGRESIVO
004860             THRU 0400-VERIFICAR-PROGRESIVO-EXIT
004870         IF CANDIDATA-ACEPTADA
004880             PERFORM 0900-ACEPTAR-SERIE THRU 0900-ACEPTAR-SERIE-EXIT
004890         END-IF
004900     END-IF.
004910 0200-GENERAR-SERIE-LISTA-EXIT.
004920     EXIT.
004930*
004940*  BR-4 SCREEN - COMPARE THE CANDIDATE'S SIX CARDS AGAINST EVERY
004950*  CARD ALREADY ACCEPTED.  THE FIRST COMPARISON THAT EXCEEDS EITHER
004960*  LIMIT REJECTS THE WHOLE CANDIDATE; SPEC U3 STEP 2 SAYS TO RESTART
004970*  THE COMPARISON FROM THE FIRST LIST ENTRY ON THE NEXT CANDIDATE,
004980*  WHICH HAPPENS NATURALLY SINCE SR-IX STARTS AT 1 EVERY CALL.
004990 0400-VERIFICAR-PROGRESIVO.
005000     SET CANDIDATA-ACEPTADA TO TRUE.
005010     IF WS-TOTAL-ACEPTADAS = 0
005020         GO TO 0400-VERIFICAR-PROGRESIVO-EXIT
005030     END-IF.
005040     SET SR-IX TO 1.
005050 0405-SERIE-LOOP.
005060     IF SR-IX > WS-TOTAL-ACEPTADAS
005070         GO TO 0400-VERIFICAR-PROGRESIVO-EXIT
005080     END-IF.
005090     SET SA-CARD-IX TO 1.
005100 0407-CARD-A-LOOP.
005110     IF SA-CARD-IX > 6
005120         SET SR-IX UP BY 1
005130         GO TO 0405-SERIE-LOOP
005140     END-IF.
005150     SET SR-CARD-IX TO 1.
005160 0409-CARD-B-LOOP.
005170     IF SR-CARD-IX > 6
005180         SET SA-CARD-IX UP BY 1
005190         GO TO 0407-CARD-A-LOOP
005200     END-IF.
005210     PERFORM 0420-COPIAR-CMP-A THRU 0420-COPIAR-CMP-A-EXIT.
005220     PERFORM 0425-COPIAR-CMP-B THRU 0425-COPIAR-CMP-B-EXIT.
005230     PERFORM 0600-COMPARAR-CARTONES THRU 0600-COMPARAR-CARTONES-EXIT.
005240     PERFORM 0650-COMPARAR-FILAS THRU 0650-COMPARAR-FILAS-EXIT.
005250     IF WS-CMP-EPC > PARM-LIMITE-EPC OR WS-CMP-EPR > PARM-LIMITE-EPR
005260         SET CANDIDATA-RECHAZADA TO TRUE
005270         MOVE SPACES TO SERERR-LINEA
005280         STRING "TOMB05 CAN PROGRESSIVE CANDIDATE REJECTED"
005290             DELIMITED BY SIZE INTO SERERR-LINEA
005300         END-STRING
005310         WRITE SERERR-LINEA
005320         GO TO 0400-VERIFICAR-PROGRESIVO-EXIT
005330     END-IF.
005340     SET SR-CARD-IX UP BY 1.
005350     GO TO 0409-CARD-B-LOOP.
005360 0400-VERIFICAR-PROGRESIVO-EXIT.
005370     EXIT.
005380*
005390 0420-COPIAR-CMP-A.
005400     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 1) TO WS-CMP-A-FLAT(1).
005410     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 2) TO WS-CMP-A-FLAT(2).
005420     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 3) TO WS-CMP-A-FLAT(3).
005430     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 4) TO WS-CMP-A-FLAT(4).
005440     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 5) TO WS-CMP-A-FLAT(5).
005450     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 6) TO WS-CMP-A-FLAT(6).
005460     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 7) TO WS-CMP-A-FLAT(7).
005470     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 8) TO WS-CMP-A-FLAT(8).
005480     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 9) TO WS-CMP-A-FLAT(9).
005490     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 10) TO WS-CMP-A-FLAT(10).
005500     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 11) TO WS-CMP-A-FLAT(11).
005510     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 12) TO WS-CMP-A-FLAT(12).
005520     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 13) TO WS-CMP-A-FLAT(13).
005530     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 14) TO WS-CMP-A-FLAT(14).
005540     MOVE WS-SA-NUM-FLAT(SA-CARD-IX 15) TO WS-CMP-A-FLAT(15).
005550 0420-COPIAR-CMP-A-EXIT.
005560     EXIT.
005570*
005580 0425-COPIAR-CMP-B.
005590     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 1) TO WS-CMP-B-FLAT(1).
005600     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 2) TO WS-CMP-B-FLAT(2).
005610     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 3) TO WS-CMP-B-FLAT(3).
005620     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 4) TO WS-CMP-B-FLAT(4).
005630     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 5) TO WS-CMP-B-FLAT(5).
005640     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 6) TO WS-CMP-B-FLAT(6).
005650     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 7) TO WS-CMP-B-FLAT(7).
005660     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 8) TO WS-CMP-B-FLAT(8).
005670     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 9) TO WS-CMP-B-FLAT(9).
005680     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 10) TO WS-CMP-B-FLAT(10).
005690     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 11) TO WS-CMP-B-FLAT(11).
005700     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 12) TO WS-CMP-B-FLAT(12).
005710     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 13) TO WS-CMP-B-FLAT(13).
005720     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 14) TO WS-CMP-B-FLAT(14).
005730     MOVE WS-SRC-NUM-FLAT(SR-IX SR-CARD-IX 15) TO WS-CMP-B-FLAT(15).
005740 0425-COPIAR-CMP-B-EXIT.
005750     EXIT.
005760*
005770*  BR-4 EQUAL-PER-CARD - EXHAUSTIVE 15 X 15 COMPARE, RESULT IN
005780*  WS-CMP-EPC.  SAME SHAPE AS TOMB03's 0200-COMPARAR-CARTONES.
005790 0600-COMPARAR-CARTONES.
005800     MOVE 0 TO WS-CMP-EPC.
005810     SET WS-IX-A TO 1.
005820 0601-EPC-OUTER.
005830     IF WS-IX-A > 15
005840         GO TO 0600-COMPARAR-CARTONES-EXIT
005850     END-IF.
005860     SET WS-IX-B TO 1.
005870 0602-EPC-INNER.
005880     IF WS-IX-B > 15
005890         SET WS-IX-A UP BY 1
005900         GO TO 0601-EPC-OUTER
005910     END-IF.
005920     IF WS-CMP-A-FLAT(WS-IX-A) = WS-CMP-B-FLAT(WS-IX-B)
005930         ADD 1 TO WS-CMP-EPC
005940         SET WS-IX-A UP BY 1
005950         GO TO 0601-EPC-OUTER
005960     END-IF.
005970     SET WS-IX-B UP BY 1.
005980     GO TO 0602-EPC-INNER.
005990 0600-COMPARAR-CARTONES-EXIT.
006000     EXIT.
006010*
006020*  BR-4 EQUAL-PER-ROW - BEST OF THE 9 ROW PAIRINGS, RESULT IN
006030*  WS-CMP-EPR.  SAME SHAPE AS TOMB03's 0250-COMPARAR-FILAS.
006040 0650-COMPARAR-FILAS.
006050     MOVE 0 TO WS-CMP-EPR.
006060     SET WS-FA-IX TO 1.
006070 0651-FA-OUTER.
006080     IF WS-FA-IX > 3
006090         GO TO 0650-COMPARAR-FILAS-EXIT
006100     END-IF.
006110     SET WS-FB-IX TO 1.
006120 0652-FB-OUTER.
006130     IF WS-FB-IX > 3
006140         SET WS-FA-IX UP BY 1
006150         GO TO 0651-FA-OUTER
006160     END-IF.
006170     MOVE 0 TO WS-CMP-FILA-ACTUAL.
006180     SET WS-CA-IX TO 1.
006190 0653-CA-OUTER.
006200     IF WS-CA-IX > 5
006210         IF WS-CMP-FILA-ACTUAL > WS-CMP-EPR
006220             MOVE WS-CMP-FILA-ACTUAL TO WS-CMP-EPR
006230         END-IF
006240         SET WS-FB-IX UP BY 1
006250         GO TO 0652-FB-OUTER
006260     END-IF.
006270     SET WS-CB-IX TO 1.
006280 0654-CB-OUTER.
006290     IF WS-CB-IX > 5
006300         SET WS-CA-IX UP BY 1
006310         GO TO 0653-CA-OUTER
006320     END-IF.
006330     IF WS-CMP-A-COL(WS-FA-IX WS-CA-IX) = WS-CMP-B-COL(WS-FB-IX WS-CB-IX)
006340         ADD 1 TO WS-CMP-FILA-ACTUAL
006350         SET WS-CA-IX UP BY 1
006360         GO TO 0653-CA-OUTER
006370     END-IF.
006380     SET WS-CB-IX UP BY 1.
006390     GO TO 0654-CB-OUTER.
006400 0650-COMPARAR-FILAS-EXIT.
006410     EXIT.
006420*
006430 0900-ACEPTAR-SERIE.
006440     ADD 1 TO WS-TOTAL-ACEPTADAS.
006450     SET SR-IX TO WS-TOTAL-ACEPTADAS.
006460     MOVE WS-SERIE-ACTUAL TO WS-SR-ENTRY(SR-IX).
006470 0900-ACEPTAR-SERIE-EXIT.
006480     EXIT.
006490*
006500*  BR-3 "PERFECT SWAP" SERIES BUILD, RETYPED FROM TOMB02 AND WRITTEN
006510*  INTO WS-SERIE-ACTUAL INSTEAD OF A FILE RECORD.
006520 0300-GENERAR-SERIE-CANDIDATA.
006530     SET CANDIDATA-VALIDA TO TRUE.
006540     PERFORM 0310-BARAJAR-SACO THRU 0310-BARAJAR-SACO-EXIT.
006550     MOVE 0 TO WS-INTENTOS-SWAP-A.
006560 0320-REVISAR-CONFLICTOS.
006570     MOVE 1 TO WS-POSICION.
006580 0322-SCAN-LOOP.
006590     IF WS-POSICION > 90
006600         GO TO 0330-REVISAR-COLUMNAS-VACIAS
006610     END-IF.
006620     PERFORM 0324-POSICION-EN-CONFLICTO
006630         THRU 0324-POSICION-EN-CONFLICTO-EXIT.
006640     IF GRUPO-CON-CONFLICTO
006650         ADD 1 TO WS-INTENTOS-SWAP-A
006660         IF WS-INTENTOS-SWAP-A > WS-INTENTOS-SWAP-MAX
006670             SET CANDIDATA-INVALIDA TO TRUE
006680             GO TO 0300-GENERAR-SERIE-CANDIDATA-EXIT
006690         END-IF
006700         MOVE WS-POSICION TO WS-SWAP-POS-A
006710         MOVE 90 TO WS-LCG-SORTEO-LIMITE
006720         PERFORM 0020-SORTEAR-EN-RANGO
006730             THRU 0020-SORTEAR-EN-RANGO-EXIT
006740         MOVE WS-LCG-SORTEO TO WS-SWAP-POS-B
006750         PERFORM 0326-INTERCAMBIAR THRU 0326-INTERCAMBIAR-EXIT
006760         GO TO 0320-REVISAR-CONFLICTOS
006770     END-IF.
006780     ADD 1 TO WS-POSICION.
006790     GO TO 0322-SCAN-LOOP.
006800*
006810 0324-POSICION-EN-CONFLICTO.
006820     SET GRUPO-SIN-CONFLICTO TO TRUE.
006830     SUBTRACT 1 FROM WS-POSICION GIVING WS-POS-MENOS-1.
006840     DIVIDE WS-POS-MENOS-1 BY 15 GIVING WS-CARD-IX
006850         REMAINDER WS-MOD15.
006860     ADD 1 TO WS-CARD-IX.
006870     DIVIDE WS-MOD15 BY 5 GIVING WS-FILA-IX REMAINDER WS-MOD5.
006880     ADD 1 TO WS-FILA-IX.
006890     MOVE WS-SACO-POS(WS-POSICION) TO WS-NUM-IX.
006900     PERFORM 0208-COLUMNA-DE THRU 0208-COLUMNA-DE-EXIT.
006910     MOVE WS-COLUMNA-DE-NUM TO WS-COL-IX.
006920     MOVE 1 TO WS-NUM-IX.
006930 0324-MEMBER-LOOP.
006940     IF WS-NUM-IX > 5
006950         GO TO 0324-POSICION-EN-CONFLICTO-EXIT
006960     END-IF.
006970     IF WS-NUM-IX NOT = WS-MOD5 + 1
006980         MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX)
006990             TO WS-OTRA-CARD-IX
007000         PERFORM 0328-COLUMNA-DE-SORTEO
007010             THRU 0328-COLUMNA-DE-SORTEO-EXIT
007020         IF WS-COLUMNA-DE-NUM = WS-COL-IX
007030             SET GRUPO-CON-CONFLICTO TO TRUE
007040             GO TO 0324-POSICION-EN-CONFLICTO-EXIT
007050         END-IF
007060     END-IF.
007070     ADD 1 TO WS-NUM-IX.
007080     GO TO 0324-MEMBER-LOOP.
007090 0324-POSICION-EN-CONFLICTO-EXIT.
007100     EXIT.
007110*
007120 0208-COLUMNA-DE.
007130     IF WS-NUM-IX = 90
007140         MOVE 8 TO WS-COLUMNA-DE-NUM
007150     ELSE
007160         DIVIDE WS-NUM-IX BY 10 GIVING WS-COLUMNA-DE-NUM
007170     END-IF.
007180     ADD 1 TO WS-COLUMNA-DE-NUM.
007190 0208-COLUMNA-DE-EXIT.
007200     EXIT.
007210*
007220 0328-COLUMNA-DE-SORTEO.
007230     IF WS-OTRA-CARD-IX = 90
007240         MOVE 8 TO WS-COLUMNA-DE-NUM
007250     ELSE
007260         DIVIDE WS-OTRA-CARD-IX BY 10 GIVING WS-COLUMNA-DE-NUM
007270     END-IF.
007280     ADD 1 TO WS-COLUMNA-DE-NUM.
007290 0328-COLUMNA-DE-SORTEO-EXIT.
007300     EXIT.
007310*
007320 0326-INTERCAMBIAR.
007330     MOVE WS-SACO-POS(WS-SWAP-POS-A) TO WS-TEMP-NUM.
007340     MOVE WS-SACO-POS(WS-SWAP-POS-B) TO WS-SACO-POS(WS-SWAP-POS-A).
007350     MOVE WS-TEMP-NUM TO WS-SACO-POS(WS-SWAP-POS-B).
007360 0326-INTERCAMBIAR-EXIT.
007370     EXIT.
007380*
007390 0330-REVISAR-COLUMNAS-VACIAS.
007400     MOVE 0 TO WS-INTENTOS-SWAP-B.
007410     MOVE 1 TO WS-CARD-IX.
007420 0332-CARD-LOOP.
007430     IF WS-CARD-IX > 6
007440         GO TO 0340-ORDENAR-GRUPOS
007450     END-IF.
007460     PERFORM 0334-MARCAR-COLUMNAS-DE-CARD
007470         THRU 0334-MARCAR-COLUMNAS-DE-CARD-EXIT.
007480     PERFORM 0336-HAY-COLUMNA-VACIA THRU 0336-HAY-COLUMNA-VACIA-EXIT.
007490     IF GRUPO-CON-CONFLICTO
007500         ADD 1 TO WS-INTENTOS-SWAP-B
007510         IF WS-INTENTOS-SWAP-B > WS-INTENTOS-SWAP-MAX
007520             SET CANDIDATA-INVALIDA TO TRUE
007530             GO TO 0300-GENERAR-SERIE-CANDIDATA-EXIT
007540         END-IF
007550         MOVE 3 TO WS-LCG-SORTEO-LIMITE
007560         PERFORM 0020-SORTEAR-EN-RANGO
007570             THRU 0020-SORTEAR-EN-RANGO-EXIT
007580         MOVE WS-LCG-SORTEO TO WS-FILA-IX
007590         MOVE 6 TO WS-LCG-SORTEO-LIMITE
007600         PERFORM 0020-SORTEAR-EN-RANGO
007610             THRU 0020-SORTEAR-EN-RANGO-EXIT
007620         MOVE WS-LCG-SORTEO TO WS-OTRA-CARD-IX
007630         MOVE 3 TO WS-LCG-SORTEO-LIMITE
007640         PERFORM 0020-SORTEAR-EN-RANGO
007650             THRU 0020-SORTEAR-EN-RANGO-EXIT
007660         MOVE WS-LCG-SORTEO TO WS-OTRA-FILA-IX
007670         PERFORM 0338-INTERCAMBIAR-FILAS
007680             THRU 0338-INTERCAMBIAR-FILAS-EXIT
007690         MOVE 1 TO WS-CARD-IX
007700         GO TO 0332-CARD-LOOP
007710     END-IF.
007720     ADD 1 TO WS-CARD-IX.
007730     GO TO 0332-CARD-LOOP.
007740*
007750 0334-MARCAR-COLUMNAS-DE-CARD.
007760     MOVE 1 TO WS-COL-IX.
007770 0334-CLR-LOOP.
007780     IF WS-COL-IX > 9
007790         GO TO 0334-LOAD-START
007800     END-IF.
007810     SET COLUMNA-VACIA(WS-COL-IX) TO TRUE.
007820     ADD 1 TO WS-COL-IX.
007830     GO TO 0334-CLR-LOOP.
007840 0334-LOAD-START.
007850     MOVE 1 TO WS-FILA-IX.
007860 0334-FILA-LOOP.
007870     IF WS-FILA-IX > 3
007880         GO TO 0334-MARCAR-COLUMNAS-DE-CARD-EXIT
007890     END-IF.
007900     MOVE 1 TO WS-NUM-IX.
007910 0334-NUM-LOOP.
007920     IF WS-NUM-IX > 5
007930         ADD 1 TO WS-FILA-IX
007940         GO TO 0334-FILA-LOOP
007950     END-IF.
007960     MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX)
007970         TO WS-OTRA-CARD-IX.
007980     PERFORM 0328-COLUMNA-DE-SORTEO THRU 0328-COLUMNA-DE-SORTEO-EXIT.
007990     SET COLUMNA-OCUPADA(WS-COLUMNA-DE-NUM) TO TRUE.
008000     ADD 1 TO WS-NUM-IX.
008010     GO TO 0334-NUM-LOOP.
008020 0334-MARCAR-COLUMNAS-DE-CARD-EXIT.
008030     EXIT.
008040*
008050 0336-HAY-COLUMNA-VACIA.
008060     SET GRUPO-SIN-CONFLICTO TO TRUE.
008070     MOVE 1 TO WS-COL-IX.
008080 0336-CHK-LOOP.
008090     IF WS-COL-IX > 9
008100         GO TO 0336-HAY-COLUMNA-VACIA-EXIT
008110     END-IF.
008120     IF COLUMNA-VACIA(WS-COL-IX)
008130         SET GRUPO-CON-CONFLICTO TO TRUE
008140         GO TO 0336-HAY-COLUMNA-VACIA-EXIT
008150     END-IF.
008160     ADD 1 TO WS-COL-IX.
008170     GO TO 0336-CHK-LOOP.
008180 0336-HAY-COLUMNA-VACIA-EXIT.
008190     EXIT.
008200*
008210 0338-INTERCAMBIAR-FILAS.
008220     MOVE 1 TO WS-NUM-IX.
008230 0338-SWAP-LOOP.
008240     IF WS-NUM-IX > 5
008250         GO TO 0338-INTERCAMBIAR-FILAS-EXIT
008260     END-IF.
008270     MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX) TO WS-TEMP-NUM.
008280     MOVE WS-GRUPO-NUM(WS-OTRA-CARD-IX WS-OTRA-FILA-IX WS-NUM-IX)
008290         TO WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX).
008300     MOVE WS-TEMP-NUM
008310         TO WS-GRUPO-NUM(WS-OTRA-CARD-IX WS-OTRA-FILA-IX WS-NUM-IX).
008320     ADD 1 TO WS-NUM-IX.
008330     GO TO 0338-SWAP-LOOP.
008340 0338-INTERCAMBIAR-FILAS-EXIT.
008350     EXIT.
008360*
008370 0340-ORDENAR-GRUPOS.
008380     MOVE 1 TO WS-CARD-IX.
008390 0342-CARD-LOOP.
008400     IF WS-CARD-IX > 6
008410         GO TO 0350-COPIAR-A-SERIE-ACTUAL
008420     END-IF.
008430     MOVE 1 TO WS-FILA-IX.
008440 0344-FILA-LOOP.
008450     IF WS-FILA-IX > 3
008460         ADD 1 TO WS-CARD-IX
008470         GO TO 0342-CARD-LOOP
008480     END-IF.
008490     MOVE 2 TO WS-COL-IX.
008500 0346-INSERT-LOOP.
008510     IF WS-COL-IX > 5
008520         ADD 1 TO WS-FILA-IX
008530         GO TO 0344-FILA-LOOP
008540     END-IF.
008550     IF WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX) <
008560        WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX - 1)
008570         MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX)
008580             TO WS-TEMP-NUM
008590         MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX - 1)
008600             TO WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX)
008610         MOVE WS-TEMP-NUM
008620             TO WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX - 1)
008630         IF WS-COL-IX > 2
008640             SUBTRACT 1 FROM WS-COL-IX
008650             GO TO 0346-INSERT-LOOP
008660         END-IF
008670     END-IF.
008680     ADD 1 TO WS-COL-IX.
008690     GO TO 0346-INSERT-LOOP.
008700*
008710*  COPIES THE SIX SORTED GROUPS INTO WS-SERIE-ACTUAL, DRAWS A JOLLY
008720*  INDEX PER CARD, CHECKSUMS EACH CARD.  LABELING IS DEFERRED UNTIL
008730*  AFTER THE FINAL SORT (SPEC U3 STEP 3), SO NO LABEL IS SET HERE.
008740 0350-COPIAR-A-SERIE-ACTUAL.
008750     MOVE 1 TO WS-CARD-IX.
008760 0352-COPY-LOOP.
008770     IF WS-CARD-IX > 6
008780         GO TO 0300-GENERAR-SERIE-CANDIDATA-EXIT
008790     END-IF.
008800     SET SA-CARD-IX TO WS-CARD-IX.
008810     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 1) TO WS-SA-COL(SA-CARD-IX 1 1).
008820     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 2) TO WS-SA-COL(SA-CARD-IX 1 2).
008830     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 3) TO WS-SA-COL(SA-CARD-IX 1 3).
008840     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 4) TO WS-SA-COL(SA-CARD-IX 1 4).
008850     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 5) TO WS-SA-COL(SA-CARD-IX 1 5).
008860     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 1) TO WS-SA-COL(SA-CARD-IX 2 1).
008870     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 2) TO WS-SA-COL(SA-CARD-IX 2 2).
008880     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 3) TO WS-SA-COL(SA-CARD-IX 2 3).
008890     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 4) TO WS-SA-COL(SA-CARD-IX 2 4).
008900     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 5) TO WS-SA-COL(SA-CARD-IX 2 5).
008910     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 1) TO WS-SA-COL(SA-CARD-IX 3 1).
008920     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 2) TO WS-SA-COL(SA-CARD-IX 3 2).
008930     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 3) TO WS-SA-COL(SA-CARD-IX 3 3).
008940     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 4) TO WS-SA-COL(SA-CARD-IX 3 4).
008950     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 5) TO WS-SA-COL(SA-CARD-IX 3 5).
008960     MOVE 15 TO WS-LCG-SORTEO-LIMITE.
008970     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
008980     COMPUTE WS-SA-JOLLY-IX(SA-CARD-IX) = WS-LCG-SORTEO - 1.
008990     MOVE 0 TO WS-SA-MAXEPC(SA-CARD-IX).
009000     MOVE 0 TO WS-SA-MAXEPR(SA-CARD-IX).
009010     MOVE SPACES TO WS-SA-LABEL(SA-CARD-IX).
009020     PERFORM 0500-CALCULAR-CHECKSUM THRU 0500-CALCULAR-CHECKSUM-EXIT.
009030     ADD 1 TO WS-CARD-IX.
009040     GO TO 0352-COPY-LOOP.
009050 0300-GENERAR-SERIE-CANDIDATA-EXIT.
009060     EXIT.
009070*
009080 0010-SIGUIENTE-SEMILLA.
009090     COMPUTE WS-LCG-TEMP = WS-LCG-MULTIPLICADOR * WS-SEMILLA.
009100     DIVIDE WS-LCG-TEMP BY WS-LCG-MODULO GIVING WS-LCG-COCIENTE
009110         REMAINDER WS-SEMILLA.
009120     IF WS-SEMILLA = 0
009130         MOVE 1 TO WS-SEMILLA
009140     END-IF.
009150 0010-SIGUIENTE-SEMILLA-EXIT.
009160     EXIT.
009170*
009180 0020-SORTEAR-EN-RANGO.
009190     PERFORM 0010-SIGUIENTE-SEMILLA THRU 0010-SIGUIENTE-SEMILLA-EXIT.
009200     DIVIDE WS-SEMILLA BY WS-LCG-SORTEO-LIMITE GIVING WS-LCG-COCIENTE
009210         REMAINDER WS-LCG-SORTEO.
009220     ADD 1 TO WS-LCG-SORTEO.
009230 0020-SORTEAR-EN-RANGO-EXIT.
009240     EXIT.
009250*
009260 0310-BARAJAR-SACO.
009270     MOVE 1 TO WS-POSICION.
009280 0312-LOAD-LOOP.
009290     IF WS-POSICION > 90
009300         GO TO 0314-SWAP-START
009310     END-IF.
009320     MOVE WS-POSICION TO WS-SACO-POS(WS-POSICION).
009330     ADD 1 TO WS-POSICION.
009340     GO TO 0312-LOAD-LOOP.
009350 0314-SWAP-START.
009360     MOVE 1 TO WS-POSICION.
009370 0316-SWAP-LOOP.
009380     IF WS-POSICION > 500
009390         GO TO 0310-BARAJAR-SACO-EXIT
009400     END-IF.
009410     MOVE 90 TO WS-LCG-SORTEO-LIMITE.
009420     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
009430     MOVE WS-LCG-SORTEO TO WS-SWAP-POS-A.
009440     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
009450     MOVE WS-LCG-SORTEO TO WS-SWAP-POS-B.
009460     PERFORM 0326-INTERCAMBIAR THRU 0326-INTERCAMBIAR-EXIT.
009470     ADD 1 TO WS-POSICION.
009480     GO TO 0316-SWAP-LOOP.
009490 0310-BARAJAR-SACO-EXIT.
009500     EXIT.
009510*
009520*  BR-9 CHECKSUM, RETYPED FROM TOMB02 - WORKS OFF WS-SA-COL FOR THE
009530*  CARD CURRENTLY IN SA-CARD-IX.
009540 0500-CALCULAR-CHECKSUM.
009550     MOVE 0 TO WS-CHECKSUM-SUMA.
009560     MOVE 1 TO WS-FILA-IX.
009570 0505-FILA-LOOP.
009580     IF WS-FILA-IX > 3
009590         GO TO 0510-REDUCIR-SUMA
009600     END-IF.
009610     MOVE WS-FILA-IX TO WS-CHECKSUM-FILA-IX.
009620     SUBTRACT 1 FROM WS-CHECKSUM-FILA-IX.
009630     MOVE 1 TO WS-COL-IX.
009640 0507-COL-LOOP.
009650     IF WS-COL-IX > 5
009660         ADD 1 TO WS-FILA-IX
009670         GO TO 0505-FILA-LOOP
009680     END-IF.
009690     COMPUTE WS-CHECKSUM-VAL10 =
009700         WS-SA-COL(SA-CARD-IX WS-FILA-IX WS-COL-IX) * 10.
009710     DIVIDE WS-CHECKSUM-VAL10 BY 4 GIVING WS-CHECKSUM-BASE
009720         REMAINDER WS-CHECKSUM-MOD4.
009730     COMPUTE WS-CHECKSUM-BASE = WS-CHECKSUM-BASE * 4.
009740     MOVE WS-XOR-COL(WS-CHECKSUM-FILA-IX + 1 WS-CHECKSUM-MOD4 + 1)
009750         TO WS-CHECKSUM-XOR-LOW.
009760     ADD WS-CHECKSUM-BASE WS-CHECKSUM-XOR-LOW TO WS-CHECKSUM-SUMA.
009770     ADD 1 TO WS-COL-IX.
009780     GO TO 0507-COL-LOOP.
009790 0510-REDUCIR-SUMA.
009800     DIVIDE WS-CHECKSUM-SUMA BY 1296 GIVING WS-CHECKSUM-COCIENTE
009810         REMAINDER WS-INDICE-1.
009820     DIVIDE WS-INDICE-1 BY 36 GIVING WS-INDICE-1.
009830     DIVIDE WS-CHECKSUM-SUMA BY 36 GIVING WS-CHECKSUM-COCIENTE
009840         REMAINDER WS-INDICE-2.
009850     ADD 1 TO WS-INDICE-1 WS-INDICE-2.
009860     MOVE WS-ALFABETO(WS-INDICE-1:1) TO WS-SA-CHECKSUM(SA-CARD-IX)(1:1).
009870     MOVE WS-ALFABETO(WS-INDICE-2:1) TO WS-SA-CHECKSUM(SA-CARD-IX)(2:1).
009880 0500-CALCULAR-CHECKSUM-EXIT.
009890     EXIT.
009900*
009910*  SPEC U3 STEP 3 - FULL PAIRWISE MAXEPC/MAXEPR OVER THE WHOLE LIST,
009920*  SAME SHAPE AS TOMB03's 0300-RECALCULAR-MAXIMOS, THEN ROLLS EACH
009930*  SERIES' OWN CARD-LEVEL MAXIMUM UP FOR THE SORT KEY.
009940 1000-RECALCULAR-MAXIMOS.
009950     SET SR-IX TO 1.
009960 1005-OUTER-LOOP.
009970     IF SR-IX > WS-TOTAL-ACEPTADAS
009980         GO TO 1020-CALCULAR-MAX-SERIE
009990     END-IF.
010000     SET WS-IX-A TO SR-IX.
010010 1007-INNER-LOOP.
010020     IF WS-IX-A > WS-TOTAL-ACEPTADAS
010030         SET SR-IX UP BY 1
010040         GO TO 1005-OUTER-LOOP
010050     END-IF.
010060     IF WS-IX-A = SR-IX
010070         SET WS-IX-A UP BY 1
010080         GO TO 1007-INNER-LOOP
010090     END-IF.
010100     SET SA-CARD-IX TO 1.
010110 1009-CARD-A-LOOP.
010120     IF SA-CARD-IX > 6
010130         SET WS-IX-A UP BY 1
010140         GO TO 1007-INNER-LOOP
010150     END-IF.
010160     SET SR-CARD-IX TO 1.
010170 1011-CARD-B-LOOP.
010180     IF SR-CARD-IX > 6
010190         SET SA-CARD-IX UP BY 1
010200         GO TO 1009-CARD-A-LOOP
010210     END-IF.
010220     PERFORM 1030-COPIAR-CMP-DESDE-SR
010230         THRU 1030-COPIAR-CMP-DESDE-SR-EXIT.
010240     PERFORM 0600-COMPARAR-CARTONES THRU 0600-COMPARAR-CARTONES-EXIT.
010250     PERFORM 0650-COMPARAR-FILAS THRU 0650-COMPARAR-FILAS-EXIT.
010260     IF WS-CMP-EPC > WS-SRC-MAXEPC(SR-IX SA-CARD-IX)
010270         MOVE WS-CMP-EPC TO WS-SRC-MAXEPC(SR-IX SA-CARD-IX)
010280     END-IF.
010290     IF WS-CMP-EPR > WS-SRC-MAXEPR(SR-IX SA-CARD-IX)
010300         MOVE WS-CMP-EPR TO WS-SRC-MAXEPR(SR-IX SA-CARD-IX)
010310     END-IF.
010320     SET SR-CARD-IX UP BY 1.
010330     GO TO 1011-CARD-B-LOOP.
010340*
010350*  COPIES CARD (SR-IX, SA-CARD-IX) INTO CMP-A AND CARD (WS-IX-A,
010360*  SR-CARD-IX) INTO CMP-B FOR THE LIST-WIDE RECOMPUTE ABOVE.
010370 1030-COPIAR-CMP-DESDE-SR.
010380     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 1) TO WS-CMP-A-FLAT(1).
010390     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 2) TO WS-CMP-A-FLAT(2).
010400     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 3) TO WS-CMP-A-FLAT(3).
010410     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 4) TO WS-CMP-A-FLAT(4).
010420     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 5) TO WS-CMP-A-FLAT(5).
010430     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 6) TO WS-CMP-A-FLAT(6).
010440     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 7) TO WS-CMP-A-FLAT(7).
010450     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 8) TO WS-CMP-A-FLAT(8).
010460     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 9) TO WS-CMP-A-FLAT(9).
010470     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 10) TO WS-CMP-A-FLAT(10).
010480     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 11) TO WS-CMP-A-FLAT(11).
010490     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 12) TO WS-CMP-A-FLAT(12).
010500     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 13) TO WS-CMP-A-FLAT(13).
010510     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 14) TO WS-CMP-A-FLAT(14).
010520     MOVE WS-SRC-NUM-FLAT(SR-IX SA-CARD-IX 15) TO WS-CMP-A-FLAT(15).
010530     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 1) TO WS-CMP-B-FLAT(1).
010540     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 2) TO WS-CMP-B-FLAT(2).
010550     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 3) TO WS-CMP-B-FLAT(3).
010560     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 4) TO WS-CMP-B-FLAT(4).
010570     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 5) TO WS-CMP-B-FLAT(5).
010580     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 6) TO WS-CMP-B-FLAT(6).
010590     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 7) TO WS-CMP-B-FLAT(7).
010600     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 8) TO WS-CMP-B-FLAT(8).
010610     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 9) TO WS-CMP-B-FLAT(9).
010620     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 10) TO WS-CMP-B-FLAT(10).
010630     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 11) TO WS-CMP-B-FLAT(11).
010640     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 12) TO WS-CMP-B-FLAT(12).
010650     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 13) TO WS-CMP-B-FLAT(13).
010660     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 14) TO WS-CMP-B-FLAT(14).
010670     MOVE WS-SRC-NUM-FLAT(WS-IX-A SR-CARD-IX 15) TO WS-CMP-B-FLAT(15).
010680 1030-COPIAR-CMP-DESDE-SR-EXIT.
010690     EXIT.
010700*
010710*  ONCE EVERY CARD'S MAXEPC/MAXEPR IS CURRENT, ROLL EACH SERIES'
010720*  OWN MAXIMUM UP OVER ITS SIX CARDS FOR THE SORT KEY.
010730 1020-CALCULAR-MAX-SERIE.
010740     SET SR-IX TO 1.
010750 1022-SERIE-LOOP.
010760     IF SR-IX > WS-TOTAL-ACEPTADAS
010770         GO TO 1000-RECALCULAR-MAXIMOS-EXIT
010780     END-IF.
010790     MOVE 0 TO WS-SR-SERIE-MAXEPC(SR-IX).
010800     MOVE 0 TO WS-SR-SERIE-MAXEPR(SR-IX).
010810     SET SR-CARD-IX TO 1.
010820 1024-CARD-LOOP.
010830     IF SR-CARD-IX > 6
010840         SET SR-IX UP BY 1
010850         GO TO 1022-SERIE-LOOP
010860     END-IF.
010870     IF WS-SRC-MAXEPC(SR-IX SR-CARD-IX) > WS-SR-SERIE-MAXEPC(SR-IX)
010880         MOVE WS-SRC-MAXEPC(SR-IX SR-CARD-IX)
010890             TO WS-SR-SERIE-MAXEPC(SR-IX)
010900     END-IF.
010910     IF WS-SRC-MAXEPR(SR-IX SR-CARD-IX) > WS-SR-SERIE-MAXEPR(SR-IX)
010920         MOVE WS-SRC-MAXEPR(SR-IX SR-CARD-IX)
010930             TO WS-SR-SERIE-MAXEPR(SR-IX)
010940     END-IF.
010950     SET SR-CARD-IX UP BY 1.
010960     GO TO 1024-CARD-LOOP.
010970 1000-RECALCULAR-MAXIMOS-EXIT.
010980     EXIT.
010990*
011000*  INSERTION SORT OF THE ACCEPTED ENTRIES, ASCENDING BY SERIE-LEVEL
011010*  MAXEPC THEN MAXEPR - BEST SERIES FIRST, PER SPEC U3 STEP 3.
011020 1100-ORDENAR-SERIES.
011030     IF WS-TOTAL-ACEPTADAS < 2
011040         GO TO 1100-ORDENAR-SERIES-EXIT
011050     END-IF.
011060     SET SR-IX TO 2.
011070 1102-OUTER-LOOP.
011080     IF SR-IX > WS-TOTAL-ACEPTADAS
011090         GO TO 1100-ORDENAR-SERIES-EXIT
011100     END-IF.
011110     MOVE WS-SR-ENTRY(SR-IX) TO WS-SR-TEMP.
011120     SET WS-IX-A TO SR-IX.
011130 1104-SHIFT-LOOP.
011140     IF WS-IX-A < 2
011150         GO TO 1106-PLACE-TEMP
011160     END-IF.
011170     SET WS-IX-B TO WS-IX-A.
011180     SET WS-IX-B DOWN BY 1.
011190     IF WS-ST-SERIE-MAXEPC > WS-SR-SERIE-MAXEPC(WS-IX-B)
011200         GO TO 1106-PLACE-TEMP
011210     END-IF.
011220     IF WS-ST-SERIE-MAXEPC = WS-SR-SERIE-MAXEPC(WS-IX-B)
011230       AND WS-ST-SERIE-MAXEPR NOT > WS-SR-SERIE-MAXEPR(WS-IX-B)
011240         MOVE WS-SR-ENTRY(WS-IX-B) TO WS-SR-ENTRY(WS-IX-A)
011250         SET WS-IX-A DOWN BY 1
011260         GO TO 1104-SHIFT-LOOP
011270     END-IF.
011280     IF WS-ST-SERIE-MAXEPC < WS-SR-SERIE-MAXEPC(WS-IX-B)
011290         MOVE WS-SR-ENTRY(WS-IX-B) TO WS-SR-ENTRY(WS-IX-A)
011300         SET WS-IX-A DOWN BY 1
011310         GO TO 1104-SHIFT-LOOP
011320     END-IF.
011330 1106-PLACE-TEMP.
011340     MOVE WS-SR-TEMP TO WS-SR-ENTRY(WS-IX-A).
011350     SET SR-IX UP BY 1.
011360     GO TO 1102-OUTER-LOOP.
011370 1100-ORDENAR-SERIES-EXIT.
011380     EXIT.
011390*
011400*  BR-11 LABELING, DEFERRED UNTIL NOW SO THE SERIES NUMBER IN THE
011410*  LABEL REFLECTS THE FINAL SORTED POSITION, NOT THE BUILD ORDER.
011420 1200-ETIQUETAR-TODO.
011430     IF WS-TOTAL-ACEPTADAS = 0
011440         GO TO 1200-ETIQUETAR-TODO-EXIT
011450     END-IF.
011460     SET SR-IX TO 1.
011470 1202-SERIE-LOOP.
011480     IF SR-IX > WS-TOTAL-ACEPTADAS
011490         GO TO 1200-ETIQUETAR-TODO-EXIT
011500     END-IF.
011510     SET SR-CARD-IX TO 1.
011520 1204-CARD-LOOP.
011530     IF SR-CARD-IX > 6
011540         SET SR-IX UP BY 1
011550         GO TO 1202-SERIE-LOOP
011560     END-IF.
011570     PERFORM 1250-ETIQUETAR-CARTON THRU 1250-ETIQUETAR-CARTON-EXIT.
011580     SET SR-CARD-IX UP BY 1.
011590     GO TO 1204-CARD-LOOP.
011600 1200-ETIQUETAR-TODO-EXIT.
011610     EXIT.
011620*
011630 1250-ETIQUETAR-CARTON.
011640     SET WS-LABEL-SERIE-NUM TO SR-IX.
011650     SET WS-LABEL-CARD-NUM TO SR-CARD-IX.
011660     MOVE SPACES TO WS-SRC-LABEL(SR-IX SR-CARD-IX).
011670     IF PARM-ETIQUETA-MODO = "K"
011680         STRING PARM-PREFIJO DELIMITED BY SPACE
011690                PARM-SEPARADOR DELIMITED BY SIZE
011700                WS-LABEL-SERIE-NUM DELIMITED BY SIZE
011710                PARM-SEPARADOR DELIMITED BY SIZE
011720                WS-LABEL-CARD-NUM DELIMITED BY SIZE
011730                PARM-SEPARADOR DELIMITED BY SIZE
011740                WS-SRC-CHECKSUM(SR-IX SR-CARD-IX) DELIMITED BY SIZE
011750           INTO WS-SRC-LABEL(SR-IX SR-CARD-IX)
011760     ELSE
011770         STRING PARM-PREFIJO DELIMITED BY SPACE
011780                PARM-SEPARADOR DELIMITED BY SIZE
011790                WS-LABEL-SERIE-NUM DELIMITED BY SIZE
011800                PARM-SEPARADOR DELIMITED BY SIZE
011810                WS-LABEL-CARD-NUM DELIMITED BY SIZE
011820           INTO WS-SRC-LABEL(SR-IX SR-CARD-IX)
011830     END-IF.
011840 1250-ETIQUETAR-CARTON-EXIT.
011850     EXIT.
011860*
011870*  SPEC U3 STEP 4 - WRITE THE COMPLETE CSV_PLUS FILE: THE ##$# TAG,
011880*  HEADER COMMENTS, ONE CARD LINE PER CARD, AND A TRAILER WITH THE
011890*  SEED, ELAPSED TIME, AND THE MAXEPC DISTRIBUTION (TT-0106).
011900 1300-ESCRIBIR-FICHERO.
011910     MOVE SPACES TO SERSAL-LINEA.
011920     STRING "##$#TOMBOLA;1;CSV_PLUS" DELIMITED BY SIZE
011930         INTO SERSAL-LINEA
011940     END-STRING.
011950     WRITE SERSAL-LINEA.
011960     MOVE SPACES TO SERSAL-LINEA.
011970     STRING "#SERIES=" DELIMITED BY SIZE
011980            WS-TOTAL-ACEPTADAS DELIMITED BY SIZE
011990            " METHOD=" DELIMITED BY SIZE
012000            PARM-METODO DELIMITED BY SIZE
012010       INTO SERSAL-LINEA
012020     END-STRING.
012030     WRITE SERSAL-LINEA.
012040     SET SR-IX TO 1.
012050 1305-SERIE-LOOP.
012060     IF SR-IX > WS-TOTAL-ACEPTADAS
012070         GO TO 1310-ESCRIBIR-TRAILER
012080     END-IF.
012090     SET SR-CARD-IX TO 1.
012100 1307-CARD-LOOP.
012110     IF SR-CARD-IX > 6
012120         SET SR-IX UP BY 1
012130         GO TO 1305-SERIE-LOOP
012140     END-IF.
012150     PERFORM 1400-CONSTRUIR-GRID THRU 1400-CONSTRUIR-GRID-EXIT.
012160     PERFORM 1450-ESCRIBIR-TARJETA-CSV
012170         THRU 1450-ESCRIBIR-TARJETA-CSV-EXIT.
012180     SET SR-CARD-IX UP BY 1.
012190     GO TO 1307-CARD-LOOP.
012200*
012210 1310-ESCRIBIR-TRAILER.
012220     MOVE SPACES TO SERSAL-LINEA.
012230     STRING "#SEED=" DELIMITED BY SIZE
012240            PARM-SEMILLA DELIMITED BY SIZE
012250            " ELAPSED-SEC=" DELIMITED BY SIZE
012260            WS-SEGUNDOS-TRANSCURR DELIMITED BY SIZE
012270       INTO SERSAL-LINEA
012280     END-STRING.
012290     WRITE SERSAL-LINEA.
012300     PERFORM 1500-ESCRIBIR-DISTRIBUCION
012310         THRU 1500-ESCRIBIR-DISTRIBUCION-EXIT.
012320 1300-ESCRIBIR-FICHERO-EXIT.
012330     EXIT.
012340*
012350*  BUILDS THE 27-CELL ROW-MAJOR GRID FOR CARD (SR-IX, SR-CARD-IX) -
012360*  EACH NUMBER'S FIXED COLUMN COMES FROM ITS TENS DIGIT (0208).
012370 1400-CONSTRUIR-GRID.
012380     MOVE 1 TO WS-GRID-IX.
012390 1402-CLEAR-LOOP.
012400     IF WS-GRID-IX > 27
012410         GO TO 1404-FILL-START
012420     END-IF.
012430     MOVE 0 TO WS-GRID-CELDA(WS-GRID-IX).
012440     ADD 1 TO WS-GRID-IX.
012450     GO TO 1402-CLEAR-LOOP.
012460 1404-FILL-START.
012470     MOVE 1 TO WS-FILA-IX.
012480 1406-FILA-LOOP.
012490     IF WS-FILA-IX > 3
012500         GO TO 1400-CONSTRUIR-GRID-EXIT
012510     END-IF.
012520     MOVE 1 TO WS-COL-IX.
012530 1408-COL-LOOP.
012540     IF WS-COL-IX > 5
012550         ADD 1 TO WS-FILA-IX
012560         GO TO 1406-FILA-LOOP
012570     END-IF.
012580     MOVE WS-SRC-COL(SR-IX SR-CARD-IX WS-FILA-IX WS-COL-IX)
012590         TO WS-NUM-IX.
012600     PERFORM 0208-COLUMNA-DE THRU 0208-COLUMNA-DE-EXIT.
012610     COMPUTE WS-GRID-IX =
012620         ((WS-FILA-IX - 1) * 9) + WS-COLUMNA-DE-NUM.
012630     MOVE WS-NUM-IX TO WS-GRID-CELDA(WS-GRID-IX).
012640     ADD 1 TO WS-COL-IX.
012650     GO TO 1408-COL-LOOP.
012660 1400-CONSTRUIR-GRID-EXIT.
012670     EXIT.
012680*
012690*  BUILDS ONE R7 CSV_PLUS LINE WITH STRING ... WITH POINTER, ONE
012700*  GRID CELL AT A TIME - THE LOOP IS A GO TO LOOP, EACH STRING
012710*  CALL ITSELF IS A SIMPLE NON-LOOPING STATEMENT.
012720 1450-ESCRIBIR-TARJETA-CSV.
012730     MOVE SPACES TO SERSAL-LINEA.
012740     MOVE 1 TO WS-LINEA-PTR.
012750     STRING '"' DELIMITED BY SIZE
012760            WS-SRC-LABEL(SR-IX SR-CARD-IX) DELIMITED BY SIZE
012770            '";' DELIMITED BY SIZE
012780       INTO SERSAL-LINEA WITH POINTER WS-LINEA-PTR
012790     END-STRING.
012800     MOVE 1 TO WS-GRID-IX.
012810 1452-CELL-LOOP.
012820     IF WS-GRID-IX > 27
012830         GO TO 1454-JOLLY-STATS
012840     END-IF.
012850     STRING WS-GRID-CELDA(WS-GRID-IX) DELIMITED BY SIZE
012860            ";" DELIMITED BY SIZE
012870       INTO SERSAL-LINEA WITH POINTER WS-LINEA-PTR
012880     END-STRING.
012890     ADD 1 TO WS-GRID-IX.
012900     GO TO 1452-CELL-LOOP.
012910 1454-JOLLY-STATS.
012920     STRING "(" DELIMITED BY SIZE
012930            WS-SRC-JOLLY-IX(SR-IX SR-CARD-IX) DELIMITED BY SIZE
012940            ");" DELIMITED BY SIZE
012950            WS-SRC-MAXEPC(SR-IX SR-CARD-IX) DELIMITED BY SIZE
012960            ";" DELIMITED BY SIZE
012970            WS-SRC-MAXEPR(SR-IX SR-CARD-IX) DELIMITED BY SIZE
012980       INTO SERSAL-LINEA WITH POINTER WS-LINEA-PTR
012990     END-STRING.
013000     WRITE SERSAL-LINEA.
013010 1450-ESCRIBIR-TARJETA-CSV-EXIT.
013020     EXIT.
013030*
013040*  TT-0106 - TALLIES CARD-LEVEL MAXEPC INTO 16 BUCKETS (0..15) AND
013050*  WRITES ONE TRAILER COMMENT PER NON-ZERO BUCKET, PER R8/U10.
013060 1500-ESCRIBIR-DISTRIBUCION.
013070     MOVE 0 TO WS-BUCKET-IX.
013080 1502-ZERO-LOOP.
013090     IF WS-BUCKET-IX > 15
013100         GO TO 1510-TALLY-START
013110     END-IF.
013120     MOVE 0 TO WS-DISTRIB-BUCKET(WS-BUCKET-IX + 1).
013130     ADD 1 TO WS-BUCKET-IX.
013140     GO TO 1502-ZERO-LOOP.
013150 1510-TALLY-START.
013160     SET SR-IX TO 1.
013170 1512-SERIE-LOOP.
013180     IF SR-IX > WS-TOTAL-ACEPTADAS
013190         GO TO 1520-WRITE-START
013200     END-IF.
013210     SET SR-CARD-IX TO 1.
013220 1514-CARD-LOOP.
013230     IF SR-CARD-IX > 6
013240         SET SR-IX UP BY 1
013250         GO TO 1512-SERIE-LOOP
013260     END-IF.
013270     PERFORM 1530-SUMAR-BUCKET THRU 1530-SUMAR-BUCKET-EXIT.
013280     SET SR-CARD-IX UP BY 1.
013290     GO TO 1514-CARD-LOOP.
013300*
013310 1520-WRITE-START.
013320     MOVE 0 TO WS-BUCKET-IX.
013330 1522-WRITE-LOOP.
013340     IF WS-BUCKET-IX > 15
013350         GO TO 1500-ESCRIBIR-DISTRIBUCION-EXIT
013360     END-IF.
013370     IF WS-DISTRIB-BUCKET(WS-BUCKET-IX + 1) > 0
013380         MOVE SPACES TO SERSAL-LINEA
013390         STRING "#DIST-MAXEPC-" DELIMITED BY SIZE
013400                WS-BUCKET-IX DELIMITED BY SIZE
013410                "=" DELIMITED BY SIZE
013420                WS-DISTRIB-BUCKET(WS-BUCKET-IX + 1) DELIMITED BY SIZE
013430           INTO SERSAL-LINEA
013440         END-STRING
013450         WRITE SERSAL-LINEA
013460     END-IF.
013470     ADD 1 TO WS-BUCKET-IX.
013480     GO TO 1522-WRITE-LOOP.
013490 1500-ESCRIBIR-DISTRIBUCION-EXIT.
013500     EXIT.
013510*
013520 1530-SUMAR-BUCKET.
013530     COMPUTE WS-BUCKET-IX =
013540         WS-SRC-MAXEPC(SR-IX SR-CARD-IX) + 1.
013550     ADD 1 TO WS-DISTRIB-BUCKET(WS-BUCKET-IX).
013560 1530-SUMAR-BUCKET-EXIT.
013570     EXIT.
