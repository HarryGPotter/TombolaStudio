000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB11.
000120 AUTHOR. J RUIZ VELASCO.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 03/10/1990.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000180*  TOMB11 -  C A R D   P R I N T   R E P O R T
000190*
000200*  PRINTS A RANGE OF CARDS FROM A STORED CARD FILE AS A 3X9 GRID,
000210*  ONE BLOCK PER CARD, WITH A REPORT HEADER (SOURCE FILE, REQUESTED
000220*  RANGE, JOLLY FLAG) AND A FOOTER GIVING THE COUNT ACTUALLY PRINTED.
000230*  THE REQUESTED [FIRST,LAST] RANGE IS CLAMPED TO WHAT THE FILE
000240*  ACTUALLY HOLDS - A PASS OVER THE FILE COUNTS THE CARDS BEFORE ANY
000250*  PRINTING STARTS.  ONLY THE 27-CELL GRID SHAPES (CSV, CSV-PLUS)
000260*  ARE READ - A CARD FILE IN PACKED FORM IS TOMB10'S JOB TO RELOAD
000270*  INTO THAT SHAPE FIRST (TT-0040).
000280*
000290*  CHANGE LOG
000300*  ----------
000310*  03/10/90 JRV TT-0023 INITIAL RELEASE - RANGE CLAMP AND PLAIN GRID
000320*           RENDER, NO JOLLY HIGHLIGHTING YET.
000330*  03/10/90 JRV TT-0023 PARM-IMPRESION CARRIES THE REQUESTED RANGE
000340*           AND THE JOLLY FLAG - SAME PARM-FILE-AS-SWITCH IDIOM AS
000350*           TOMB08'S SACPARM.
000360*  05/22/90 RMT TT-0026 JOLLY CELL NOW PRINTS AS "(NN)" WHEN THE
000370*           CONTROL FLAG IS ON.
000380*  08/14/90 LFB TT-0031 PARM-ULTIMO IS CAPPED TO THE ACTUAL CARD
000390*           COUNT - A REQUEST FOR MORE CARDS THAN THE FILE HOLDS
000400*           USED TO RUN PAST END OF FILE ON THE SECOND PASS.
000410*  01/09/91 MDS TT-0040 A LINE THAT IS NOT ONE OF THE TWO CSV SHAPES
000420*           IS SKIPPED TO THE ERROR FILE INSTEAD OF PRINTING A
000430*           BLANK GRID IN ITS PLACE.
000440*  04/30/91 JRV TT-0043 HEADER NOW SHOWS THE RANGE AFTER CLAMPING,
000450*           NOT THE RANGE AS REQUESTED - OPERATOR CONFUSION WHEN
000460*           THE TWO DIFFERED.
000470*  11/11/91 RMT TT-0049 FOOTER COUNT NOW COUNTS CARDS ACTUALLY
000480*           WRITTEN TO THE REPORT, NOT CARDS READ IN RANGE.
000490*  02/26/92 LFB TT-0052 JOLLY CELL WAS BEING FLAGGED ON THE WRONG
000500*           GRID CELL WHEN THE JOLLY NUMBER FELL IN THE FIRST ROW -
000510*           THE FLAT-TO-GRID MAP WAS ONE ROW BEHIND.
000520*  07/15/92 JRV TT-0059 EACH PRINTED CARD BLOCK IS NOW FOLLOWED BY A
000530*           BLANK SEPARATOR LINE, MATCHING THE OTHER TOMBnn REPORTS.
000540*  10/02/93 MDS TT-0066 CLOSING DISPLAY NOW SHOWS HOW MANY CARDS ON
000550*           THE FILE FELL OUTSIDE THE REQUESTED RANGE.
000560*  06/08/96 RMT TT-0073 A MISSING TOMPRM CONTROL FILE NOW DEFAULTS
000570*           TO PRINTING THE WHOLE STORED FILE, JOLLY OFF.
000580*  12/02/98 MDS TT-0099 YEAR 2000 REVIEW - NO DATE ARITHMETIC IN
000590*           THIS PROGRAM.  NO CHANGE REQUIRED.
000600*  09/19/01 LFB TT-0124 REVIEWED 0070-AJUSTAR-RANGO AGAINST A
000610*           PARM-IMPRESION WITH PARM-PRIMERO OVER PARM-ULTIMO -
000620*           THE CLAMP LEAVES AN EMPTY RANGE AND ZERO CARDS PRINT,
000630*           NO CHANGE REQUIRED.
000640*  05/06/03 JRV TT-0125 CLOSING DISPLAY WORDING ALIGNED WITH THE
000650*           OTHER TOMBnn BATCH STEPS (TT-0065) - LABELS ONLY, NO
000660*           COUNTS AFFECTED.
000670*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ENTRADA-CARTONES ASSIGN TO TOMCIN
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS FS-ENTRADA.
000780     SELECT OPTIONAL PARM-IMPRESION ASSIGN TO TOMPRM
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-PARM.
000810     SELECT SALIDA-IMPRESION ASSIGN TO TOMPRN
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS FS-SALIDA.
000840     SELECT OPTIONAL SALIDA-ERRORES ASSIGN TO TOMERR
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS FS-ERRORES.
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  ENTRADA-CARTONES
000900     LABEL RECORDS ARE STANDARD.
000910 01  CARENT-LINEA                      PIC X(200).
000920*
000930*  COLUMN-POSITION VIEW OF THE INPUT LINE - TELLS A COMMENT OR TAG
000940*  LINE (MARCA = "#") FROM A DATA LINE WITHOUT AN UNSTRING CALL.
000950 01  CARENT-LINEA-ALT REDEFINES CARENT-LINEA.
000960     05  CARENT-MARCA                  PIC X(01).
000970     05  FILLER                        PIC X(199).
000980*
000990 FD  PARM-IMPRESION
001000     LABEL RECORDS ARE STANDARD.
001010 01  PARM-IMP-REG.
001020     05  PARM-PRIMERO                  PIC 9(04).
001030     05  PARM-ULTIMO                   PIC 9(04).
001040     05  PARM-JOLLY-FLAG               PIC X(01).
001050     05  FILLER                        PIC X(10).
001060*
001070 FD  SALIDA-IMPRESION
001080     LABEL RECORDS ARE STANDARD.
001090 01  PRN-LINEA                         PIC X(132).
001100*
001110*  COLUMN-POSITION VIEW OF THE PRINT LINE - THE FIRST NINE CHARACTERS
001120*  ARE RESERVED FOR A CARRIAGE-CONTROL TAG ON SOME HOUSE PRINTERS.
001130 01  PRN-LINEA-ALT REDEFINES PRN-LINEA.
001140     05  PRN-CTL                       PIC X(09).
001150     05  FILLER                        PIC X(123).
001160*
001170 FD  SALIDA-ERRORES
001180     LABEL RECORDS ARE STANDARD.
001190 01  TOMERR-LINEA                      PIC X(080).
001200*
001210 WORKING-STORAGE SECTION.
001220*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001230*  ONE CARD'S 27-CELL ROW-MAJOR GRID, PLUS A PARALLEL FLAG TABLE
001240*  MARKING WHICH CELL (IF ANY) HOLDS THE JOLLY NUMBER.  REBUILT FOR
001250*  EVERY CARD PRINTED.
001260*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001270 01  WS-GRID-TABLA.
001280     05  WS-GRID-FILA OCCURS 3 TIMES INDEXED BY GR-FL-IX.
001290         10  WS-GRID-COL OCCURS 9 TIMES INDEXED BY GR-CL-IX
001300                                       PIC 9(02).
001310     05  WS-GRID-CELDA REDEFINES WS-GRID-FILA
001320                                       PIC 9(02) OCCURS 27 TIMES.
001330 01  WS-CELDA-JOLLY.
001340     05  WS-CJ-FLAG OCCURS 27 TIMES   PIC X(01).
001350*
001360*  WHICH OF THE 27 GRID CELLS EACH OF THE 15 FLAT NUMBERS CAME FROM -
001370*  BUILT WHILE THE GRID IS FOLDED DOWN, USED ONLY TO PLACE THE JOLLY
001380*  FLAG ON THE RIGHT CELL (TT-0052).
001390 01  WS-CELDA-DE-FLAT.
001400     05  WS-CDF-GRID-IX OCCURS 15 TIMES PIC 9(02) COMP.
001410*
001420*  UP TO 31 SEMICOLON-SEPARATED FIELDS OFF ONE INPUT LINE.
001430 01  WS-CAMPO-TABLA.
001440     05  WS-CAMPO OCCURS 31 TIMES INDEXED BY CP-IX
001450                                       PIC X(20).
001460 01  WS-CAMPO-COUNT                    PIC 9(02) COMP.
001470 01  WS-LINEA-PTR                      PIC 9(03) COMP.
001480 01  WS-LONG-LINEA                     PIC 9(03) COMP VALUE 200.
001490 01  WS-DUMMY-COMILLA                  PIC X(20).
001500*
001510 01  WS-PARSE-AREA.
001520     05  WS-PARSE-LABEL                PIC X(16).
001530     05  WS-PARSE-NUM OCCURS 15 TIMES  PIC 9(02).
001540     05  WS-PARSE-JOLLY                PIC S9(02).
001550     05  WS-PARSE-FORMATO              PIC X(01).
001560         88  FORMATO-RECONOCIDO        VALUE "Y".
001570*
001580 01  WS-PARM-AREA.
001590     05  WS-PARM-PRIMERO               PIC 9(04) COMP.
001600     05  WS-PARM-ULTIMO                PIC 9(04) COMP.
001610     05  WS-PARM-JOLLY                 PIC X(01) VALUE "N".
001620         88  JOLLY-ACTIVADO            VALUE "Y".
001630     05  FILLER                        PIC X(04).
001640*
001650 01  WS-SUBINDICES.
001660     05  WS-FILA-IX                    PIC 9(02) COMP.
001670     05  WS-COL-IX                     PIC 9(02) COMP.
001680     05  WS-NUM-IX                     PIC 9(02) COMP.
001690     05  WS-GRID-IX                    PIC 9(02) COMP.
001700     05  WS-CELDA-VALOR                PIC 9(02) COMP.
001710     05  FILLER                        PIC X(04).
001720*
001730 01  WS-SWITCHES.
001740     05  WS-SW-ENTRADA                 PIC X(01).
001750         88  FIN-ENTRADA                VALUE "Y".
001760     05  FILLER                        PIC X(04).
001770*
001780 01  WS-CONTADORES.
001790     05  WS-TOTAL-CARTAS               PIC 9(04) COMP VALUE 0.
001800     05  WS-INDICE-ACTUAL              PIC 9(04) COMP VALUE 0.
001810     05  WS-TOTAL-IMPRESAS             PIC 9(04) COMP VALUE 0.
001820     05  WS-TOTAL-FUERA-RANGO          PIC 9(04) COMP VALUE 0.
001830     05  WS-TOTAL-RECHAZADAS           PIC 9(04) COMP VALUE 0.
001840     05  FILLER                        PIC X(04).
001850*
001860 01  FS-ENTRADA                        PIC X(02).
001870 01  FS-PARM                           PIC X(02).
001880 01  FS-SALIDA                         PIC X(02).
001890 01  FS-ERRORES                        PIC X(02).
001900*
001910 PROCEDURE DIVISION.
001920 0100-INICIO.
001930     PERFORM 0050-LEER-PARM THRU 0050-LEER-PARM-EXIT.
001940     PERFORM 0060-CONTAR-CARTAS THRU 0060-CONTAR-CARTAS-EXIT.
001950     PERFORM 0070-AJUSTAR-RANGO THRU 0070-AJUSTAR-RANGO-EXIT.
001960     OPEN OUTPUT SALIDA-IMPRESION.
001970     PERFORM 0080-ESCRIBIR-CABECERA THRU 0080-ESCRIBIR-CABECERA-EXIT.
001980     OPEN INPUT ENTRADA-CARTONES.
001990     MOVE "N" TO WS-SW-ENTRADA.
002000     PERFORM 0120-LEER-E-IMPRIMIR THRU 0120-LEER-E-IMPRIMIR-EXIT
002010         UNTIL FIN-ENTRADA.
002020     CLOSE ENTRADA-CARTONES.
002030     PERFORM 0090-ESCRIBIR-PIE THRU 0090-ESCRIBIR-PIE-EXIT.
002040     CLOSE SALIDA-IMPRESION.
002050     DISPLAY "TOMB11 - CARDS ON FILE  : " WS-TOTAL-CARTAS.
002060     DISPLAY "TOMB11 - CARDS PRINTED  : " WS-TOTAL-IMPRESAS.
002070     DISPLAY "TOMB11 - OUT OF RANGE   : " WS-TOTAL-FUERA-RANGO.
002080     DISPLAY "TOMB11 - LINES REJECTED : " WS-TOTAL-RECHAZADAS.
002090     STOP RUN.
002100*
002110*  TT-0073 - NO TOMPRM MEANS PRINT THE WHOLE FILE, JOLLY OFF.
002120 0050-LEER-PARM.
002130     MOVE 1 TO WS-PARM-PRIMERO.
002140     MOVE 9999 TO WS-PARM-ULTIMO.
002150     MOVE "N" TO WS-PARM-JOLLY.
002160     OPEN INPUT PARM-IMPRESION.
002170     IF FS-PARM = "00"
002180         READ PARM-IMPRESION
002190             AT END CONTINUE
002200         END-READ
002210         IF FS-PARM = "00"
002220             MOVE PARM-PRIMERO TO WS-PARM-PRIMERO
002230             MOVE PARM-ULTIMO TO WS-PARM-ULTIMO
002240             MOVE PARM-JOLLY-FLAG TO WS-PARM-JOLLY
002250         END-IF
002260         CLOSE PARM-IMPRESION
002270     END-IF.
002280 0050-LEER-PARM-EXIT.
002290     EXIT.
002300*
002310*  FIRST PASS OVER THE FILE - COUNTS CARDS SO THE RANGE CAN BE
002320*  CLAMPED BEFORE ANY PRINTING STARTS.
002330 0060-CONTAR-CARTAS.
002340     OPEN INPUT ENTRADA-CARTONES.
002350     MOVE "N" TO WS-SW-ENTRADA.
002360 0062-CONTAR-LOOP.
002370     IF FIN-ENTRADA
002380         CLOSE ENTRADA-CARTONES
002390         GO TO 0060-CONTAR-CARTAS-EXIT
002400     END-IF.
002410     READ ENTRADA-CARTONES
002420         AT END SET FIN-ENTRADA TO TRUE
002430     END-READ.
002440     IF NOT FIN-ENTRADA
002450         IF CARENT-LINEA NOT = SPACES AND CARENT-MARCA NOT = "#"
002460             ADD 1 TO WS-TOTAL-CARTAS
002470         END-IF
002480     END-IF.
002490     GO TO 0062-CONTAR-LOOP.
002500 0060-CONTAR-CARTAS-EXIT.
002510     EXIT.
002520*
002530 0070-AJUSTAR-RANGO.
002540     IF WS-TOTAL-CARTAS = 0
002550         MOVE 0 TO WS-PARM-PRIMERO
002560         MOVE 0 TO WS-PARM-ULTIMO
002570     ELSE
002580         IF WS-PARM-PRIMERO < 1
002590             MOVE 1 TO WS-PARM-PRIMERO
002600         END-IF
002610         IF WS-PARM-ULTIMO > WS-TOTAL-CARTAS
002620             MOVE WS-TOTAL-CARTAS TO WS-PARM-ULTIMO
002630         END-IF
002640     END-IF.
002650 0070-AJUSTAR-RANGO-EXIT.
002660     EXIT.
002670*
002680*  TT-0043 - HEADER SHOWS THE RANGE AFTER CLAMPING.
002690 0080-ESCRIBIR-CABECERA.
002700     MOVE SPACES TO PRN-LINEA.
002710     STRING "CARD PRINT REPORT - SOURCE TOMCIN" DELIMITED BY SIZE
002720       INTO PRN-LINEA
002730     END-STRING.
002740     WRITE PRN-LINEA.
002750     MOVE SPACES TO PRN-LINEA.
002760     STRING "RANGE " DELIMITED BY SIZE
002770            WS-PARM-PRIMERO DELIMITED BY SIZE
002780            " TO " DELIMITED BY SIZE
002790            WS-PARM-ULTIMO DELIMITED BY SIZE
002800            "  JOLLY " DELIMITED BY SIZE
002810            WS-PARM-JOLLY DELIMITED BY SIZE
002820       INTO PRN-LINEA
002830     END-STRING.
002840     WRITE PRN-LINEA.
002850     MOVE SPACES TO PRN-LINEA.
002860     WRITE PRN-LINEA.
002870 0080-ESCRIBIR-CABECERA-EXIT.
002880     EXIT.
002890*
002900 0120-LEER-E-IMPRIMIR.
002910     READ ENTRADA-CARTONES
002920         AT END
002930             SET FIN-ENTRADA TO TRUE
002940             GO TO 0120-LEER-E-IMPRIMIR-EXIT
002950     END-READ.
002960     IF CARENT-LINEA = SPACES OR CARENT-MARCA = "#"
002970         GO TO 0120-LEER-E-IMPRIMIR-EXIT
002980     END-IF.
002990     ADD 1 TO WS-INDICE-ACTUAL.
003000     IF WS-INDICE-ACTUAL < WS-PARM-PRIMERO
003010         OR WS-INDICE-ACTUAL > WS-PARM-ULTIMO
003020         ADD 1 TO WS-TOTAL-FUERA-RANGO
003030         GO TO 0120-LEER-E-IMPRIMIR-EXIT
003040     END-IF.
003050     PERFORM 0150-PARSEAR-CAMPOS THRU 0150-PARSEAR-CAMPOS-EXIT.
003060     PERFORM 0170-INTERPRETAR-CAMPOS
003070         THRU 0170-INTERPRETAR-CAMPOS-EXIT.
003080     IF NOT FORMATO-RECONOCIDO
003090         ADD 1 TO WS-TOTAL-RECHAZADAS
003100         MOVE CARENT-LINEA TO TOMERR-LINEA
003110         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003120         GO TO 0120-LEER-E-IMPRIMIR-EXIT
003130     END-IF.
003140     PERFORM 0600-IMPRIMIR-CARTA THRU 0600-IMPRIMIR-CARTA-EXIT.
003150     ADD 1 TO WS-TOTAL-IMPRESAS.
003160 0120-LEER-E-IMPRIMIR-EXIT.
003170     EXIT.
003180*
003190*  SPLITS THE INPUT LINE ON ";" INTO WS-CAMPO-TABLA.
003200 0150-PARSEAR-CAMPOS.
003210     MOVE SPACES TO WS-CAMPO-TABLA.
003220     MOVE 0 TO WS-CAMPO-COUNT.
003230     MOVE 1 TO WS-LINEA-PTR.
003240     SET CP-IX TO 1.
003250 0152-CAMPO-LOOP.
003260     IF CP-IX > 31
003270         GO TO 0150-PARSEAR-CAMPOS-EXIT
003280     END-IF.
003290     IF WS-LINEA-PTR > WS-LONG-LINEA
003300         GO TO 0150-PARSEAR-CAMPOS-EXIT
003310     END-IF.
003320     UNSTRING CARENT-LINEA DELIMITED BY ";"
003330         INTO WS-CAMPO(CP-IX)
003340         WITH POINTER WS-LINEA-PTR.
003350     ADD 1 TO WS-CAMPO-COUNT.
003360     SET CP-IX UP BY 1.
003370     GO TO 0152-CAMPO-LOOP.
003380 0150-PARSEAR-CAMPOS-EXIT.
003390     EXIT.
003400*
003410*  TT-0040 - ONLY THE 28/29/30/31-FIELD CSV SHAPES ARE RECOGNISED.
003420 0170-INTERPRETAR-CAMPOS.
003430     MOVE "N" TO WS-PARSE-FORMATO.
003440     MOVE -1 TO WS-PARSE-JOLLY.
003450     IF WS-CAMPO(1)(1:1) = '"'
003460         UNSTRING WS-CAMPO(1) DELIMITED BY '"'
003470             INTO WS-DUMMY-COMILLA WS-PARSE-LABEL
003480     ELSE
003490         MOVE WS-CAMPO(1) TO WS-PARSE-LABEL
003500     END-IF.
003510     IF WS-CAMPO-COUNT = 28 OR WS-CAMPO-COUNT = 29
003520         OR WS-CAMPO-COUNT = 30 OR WS-CAMPO-COUNT = 31
003530         PERFORM 0174-LEER-GRID THRU 0174-LEER-GRID-EXIT
003540     END-IF.
003550     IF WS-CAMPO-COUNT = 29 OR WS-CAMPO-COUNT = 31
003560         IF WS-CAMPO(29)(1:4) = "(-1)"
003570             MOVE -1 TO WS-PARSE-JOLLY
003580         ELSE
003590             MOVE WS-CAMPO(29)(2:2) TO WS-PARSE-JOLLY
003600         END-IF
003610     END-IF.
003620 0170-INTERPRETAR-CAMPOS-EXIT.
003630     EXIT.
003640*
003650*  READS THE 27-CELL GRID OUT OF FIELDS 2-28, THEN FOLDS EACH NINE-
003660*  CELL ROW BACK TO ITS FIVE NUMBERS (TT-0052 - THE FLAT-TO-GRID MAP
003670*  IS RECORDED HERE SO THE JOLLY FLAG LANDS ON THE RIGHT CELL).
003680 0174-LEER-GRID.
003690     MOVE 1 TO WS-GRID-IX.
003700 0175-GRID-LOOP.
003710     IF WS-GRID-IX > 27
003720         GO TO 0178-DESPLEGAR-START
003730     END-IF.
003740     COMPUTE WS-FILA-IX = WS-GRID-IX + 1.
003750     MOVE WS-CAMPO(WS-FILA-IX) TO WS-GRID-CELDA(WS-GRID-IX).
003760     ADD 1 TO WS-GRID-IX.
003770     GO TO 0175-GRID-LOOP.
003780 0178-DESPLEGAR-START.
003790     MOVE "Y" TO WS-PARSE-FORMATO.
003800     MOVE 1 TO WS-FILA-IX.
003810     MOVE 1 TO WS-NUM-IX.
003820 0180-FILA-LOOP.
003830     IF WS-FILA-IX > 3
003840         GO TO 0174-LEER-GRID-EXIT
003850     END-IF.
003860     MOVE 0 TO WS-COL-IX.
003870 0182-COL-LOOP.
003880     IF WS-COL-IX > 8
003890         ADD 1 TO WS-FILA-IX
003900         GO TO 0180-FILA-LOOP
003910     END-IF.
003920     COMPUTE WS-GRID-IX = (WS-FILA-IX - 1) * 9 + WS-COL-IX + 1.
003930     MOVE WS-GRID-CELDA(WS-GRID-IX) TO WS-CELDA-VALOR.
003940     IF WS-CELDA-VALOR NOT = 0 AND WS-NUM-IX <= 15
003950         MOVE WS-CELDA-VALOR TO WS-PARSE-NUM(WS-NUM-IX)
003960         MOVE WS-GRID-IX TO WS-CDF-GRID-IX(WS-NUM-IX)
003970         ADD 1 TO WS-NUM-IX
003980     END-IF.
003990     ADD 1 TO WS-COL-IX.
004000     GO TO 0182-COL-LOOP.
004010 0174-LEER-GRID-EXIT.
004020     EXIT.
004030*
004040*  BUILDS THE CARD TITLE LINE, THE THREE 9-CELL GRID ROWS, AND A
004050*  BLANK SEPARATOR (TT-0059), FLAGGING THE JOLLY CELL FIRST (TT-0026
004060*  AND TT-0052).
004070 0600-IMPRIMIR-CARTA.
004080     MOVE 1 TO WS-GRID-IX.
004090 0601-JOLLY-CLEAR.
004100     IF WS-GRID-IX > 27
004110         GO TO 0602-JOLLY-MARK
004120     END-IF.
004130     MOVE "N" TO WS-CJ-FLAG(WS-GRID-IX).
004140     ADD 1 TO WS-GRID-IX.
004150     GO TO 0601-JOLLY-CLEAR.
004160 0602-JOLLY-MARK.
004170     IF WS-PARSE-JOLLY >= 1 AND WS-PARSE-JOLLY <= 15
004180         MOVE WS-CDF-GRID-IX(WS-PARSE-JOLLY) TO WS-GRID-IX
004190         MOVE "Y" TO WS-CJ-FLAG(WS-GRID-IX)
004200     END-IF.
004210     MOVE SPACES TO PRN-LINEA.
004220     STRING "CARD " DELIMITED BY SIZE
004230            WS-INDICE-ACTUAL DELIMITED BY SIZE
004240            " - " DELIMITED BY SIZE
004250            WS-PARSE-LABEL DELIMITED BY SIZE
004260       INTO PRN-LINEA
004270     END-STRING.
004280     WRITE PRN-LINEA.
004290     MOVE 1 TO WS-FILA-IX.
004300 0604-FILA-LOOP.
004310     IF WS-FILA-IX > 3
004320         MOVE SPACES TO PRN-LINEA
004330         WRITE PRN-LINEA
004340         GO TO 0600-IMPRIMIR-CARTA-EXIT
004350     END-IF.
004360     MOVE SPACES TO PRN-LINEA.
004370     MOVE 1 TO WS-LINEA-PTR.
004380     MOVE 0 TO WS-COL-IX.
004390 0606-COL-LOOP.
004400     IF WS-COL-IX > 8
004410         WRITE PRN-LINEA
004420         ADD 1 TO WS-FILA-IX
004430         GO TO 0604-FILA-LOOP
004440     END-IF.
004450     COMPUTE WS-GRID-IX = (WS-FILA-IX - 1) * 9 + WS-COL-IX + 1.
004460     MOVE WS-GRID-CELDA(WS-GRID-IX) TO WS-CELDA-VALOR.
004470     IF WS-CELDA-VALOR = 0
004480         STRING "    " DELIMITED BY SIZE
004490           INTO PRN-LINEA WITH POINTER WS-LINEA-PTR
004500         END-STRING
004510     ELSE
004520         IF JOLLY-ACTIVADO AND WS-CJ-FLAG(WS-GRID-IX) = "Y"
004530             STRING "(" DELIMITED BY SIZE
004540                    WS-CELDA-VALOR DELIMITED BY SIZE
004550                    ")" DELIMITED BY SIZE
004560               INTO PRN-LINEA WITH POINTER WS-LINEA-PTR
004570             END-STRING
004580         ELSE
004590             STRING " " DELIMITED BY SIZE
004600                    WS-CELDA-VALOR DELIMITED BY SIZE
004610                    " " DELIMITED BY SIZE
004620               INTO PRN-LINEA WITH POINTER WS-LINEA-PTR
004630             END-STRING
004640         END-IF
004650     END-IF.
004660     ADD 1 TO WS-COL-IX.
004670     GO TO 0606-COL-LOOP.
004680 0600-IMPRIMIR-CARTA-EXIT.
004690     EXIT.
004700*
004710*  TT-0049 - FOOTER COUNTS CARDS ACTUALLY WRITTEN TO THE REPORT.
004720 0090-ESCRIBIR-PIE.
004730     MOVE SPACES TO PRN-LINEA.
004740     STRING "CARDS PRINTED: " DELIMITED BY SIZE
004750            WS-TOTAL-IMPRESAS DELIMITED BY SIZE
004760       INTO PRN-LINEA
004770     END-STRING.
004780     WRITE PRN-LINEA.
004790 0090-ESCRIBIR-PIE-EXIT.
004800     EXIT.
004810*
004820*  SAME OPEN-EXTEND/FS=35 FALLBACK IDIOM AS THE OTHER TOMBnn STEPS.
004830 0920-ESCRIBIR-ERROR.
004840     OPEN EXTEND SALIDA-ERRORES.
004850     IF FS-ERRORES = "35"
004860         OPEN OUTPUT SALIDA-ERRORES
004870     END-IF.
004880     WRITE TOMERR-LINEA.
004890     CLOSE SALIDA-ERRORES.
004900 0920-ESCRIBIR-ERROR-EXIT.
004910     EXIT.
