000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB10.
000120 AUTHOR. R MARTIN TORRES.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 06/15/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000180*  TOMB10 -  C A R D   F I L E   R E L O A D   A N D   R E W R I T E
000190*
000200*  READS AN EXISTING CARD FILE IN ANY OF THE FOUR TEXT SHAPES THE
000210*  SET FACTORY CAN WRITE (PACKED, PACKED-PLUS, CSV, CSV-PLUS), TELLS
000220*  THEM APART BY COUNTING THE SEMICOLON FIELDS ON EACH LINE, REBUILDS
000230*  EVERY CARD AND CHECKS EACH SERIES OF SIX FOR A NUMBER REPEATED
000240*  INSIDE THE SERIES.  ONCE THE WHOLE FILE IS IN, THE FULL PAIRWISE
000250*  MAXEPC/MAXEPR SCAN RUNS AGAIN OVER THE LOT (SAME LOGIC AS TOMB03)
000260*  AND THE FILE IS WRITTEN BACK OUT IN THE CANONICAL CSV-PLUS SHAPE
000270*  (SAME LOGIC AS TOMB05).  AN EXISTING OUTPUT FILE IS LEFT ALONE
000280*  UNLESS A ONE-LINE CONTROL FILE GRANTS PERMISSION TO OVERWRITE IT.
000290*
000300*  CHANGE LOG
000310*  ----------
000320*  06/15/87 RMT TT-0010 INITIAL RELEASE - PACKED AND CSV READ, SERIES
000330*           DUP CHECK, PAIRWISE RECOMPUTE, CSV-PLUS REWRITE.
000340*  07/02/87 RMT TT-0010 CARD TABLE SIZED AT 996 TO MATCH THE HOUSE
000350*           CEILING OF 166 SERIES OF SIX CARDS EACH (BR-12).
000360*  11/19/87 LFB TT-0015 ADDED THE OVERWRITE CONTROL FILE - A PRIOR
000370*           RUN CLOBBERED A FINISHED FILE THE OPERATOR MEANT TO KEEP.
000380*  02/08/88 JRV TT-0020 FIXED LABEL PARSE - PACKED LINES CARRY NO
000390*           QUOTES AROUND THE LABEL, CSV LINES DO.
000400*  05/27/88 RMT TT-0025 ADDED THE 27-CELL GRID TO 3X5 ROW CONVERSION
000410*           FOR THE TWO CSV SHAPES.
000420*  09/14/88 MDS TT-0030 SERIES COUNTER WAS NOT CLOSING OUT THE LAST
000430*           SERIES WHEN THE FILE ENDED ON AN EXACT MULTIPLE OF SIX.
000440*  01/30/89 LFB TT-0038 REJECT A GRID ROW THAT DOES NOT RESOLVE TO
000450*           EXACTLY FIVE NON-ZERO CELLS INSTEAD OF LOADING A SHORT
000460*           ROW AS IF IT WERE VALID.
000470*  06/11/89 JRV TT-0041 SKIP BLANK LINES AND LINES STARTING WITH "#" -
000480*           A FILE WE WROTE OURSELVES HAS TAG AND TRAILER COMMENTS.
000490*  10/05/90 RMT TT-0048 REJECT ANY CARD PAST THE 996-ENTRY CEILING
000500*           INSTEAD OF RUNNING OFF THE END OF THE TABLE.
000510*  03/22/91 RMT TT-0057 SEED AND ELAPSED-SEC ARE WRITTEN BACK AS
000520*           ZERO ON A RELOAD - THIS PROGRAM DOES NOT GENERATE, SO
000530*           NEITHER FIGURE MEANS ANYTHING HERE.
000540*  12/02/98 MDS TT-0099 YEAR 2000 REVIEW - NO DATE ARITHMETIC IN THIS
000550*           PROGRAM.  NO CHANGE REQUIRED.
000560*  04/17/99 JRV TT-0065 REJECTED-LINE COUNT AND THE ERROR FILE NAME
000570*           ADDED TO THE CLOSING DISPLAY, SAME AS THE OTHER TOMBnn
000580*           BATCH STEPS.
000590*  08/21/00 LFB TT-0122 REVIEWED THE SEMICOLON-COUNT FORMAT CHECK
000600*           AGAINST A BATCH OF FILES FROM THE NEW SET FACTORY
000610*           RELEASE - ALL FOUR SHAPES STILL TELL APART CLEANLY.
000620*           NO CHANGE REQUIRED.
000630*  03/14/03 MDS TT-0123 CLOSING DISPLAY WORDING ALIGNED WITH THE
000640*           OTHER TOMBnn BATCH STEPS (TT-0065) - LABELS ONLY, NO
000650*           COUNTS AFFECTED.
000660*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT ENTRADA-CARTONES ASSIGN TO TOMCIN
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-ENTRADA.
000770     SELECT SALIDA-CARTONES ASSIGN TO TOMCOUT
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS FS-SALIDA.
000800     SELECT OPTIONAL PARM-SOBRESCRITURA ASSIGN TO TOMOVR
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FS-PARM.
000830     SELECT OPTIONAL SALIDA-ERRORES ASSIGN TO TOMERR
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS FS-ERRORES.
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  ENTRADA-CARTONES
000890     LABEL RECORDS ARE STANDARD.
000900 01  CARENT-LINEA                      PIC X(200).
000910*
000920*  COLUMN-POSITION VIEW OF THE INPUT LINE - TELLS A COMMENT OR TAG
000930*  LINE (MARCA = "#") FROM A DATA LINE WITHOUT AN UNSTRING CALL.
000940 01  CARENT-LINEA-ALT REDEFINES CARENT-LINEA.
000950     05  CARENT-MARCA                  PIC X(01).
000960     05  FILLER                        PIC X(199).
000970*
000980 FD  SALIDA-CARTONES
000990     LABEL RECORDS ARE STANDARD.
001000 01  CARSAL-LINEA                      PIC X(200).
001010*
001020 FD  PARM-SOBRESCRITURA
001030     LABEL RECORDS ARE STANDARD.
001040 01  PARM-OVR-REG.
001050     05  PARM-OVR-FLAG                 PIC X(01).
001060     05  FILLER                        PIC X(79).
001070*
001080 FD  SALIDA-ERRORES
001090     LABEL RECORDS ARE STANDARD.
001100 01  TOMERR-LINEA                      PIC X(080).
001110*
001120 WORKING-STORAGE SECTION.
001130*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001140*  R1 - FULL CARD TABLE, ONE ENTRY PER CARD LOADED FROM THE INPUT
001150*  FILE.  996 ENTRIES COVERS THE HOUSE LIMIT OF 166 SERIES OF SIX
001160*  CARDS (BR-12).  RETYPED HERE RATHER THAN COPYD, SAME AS TOMB03.
001170*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001180 01  WS-TABLA-CARTONES.
001190     05  WS-CT-ENTRY OCCURS 996 TIMES INDEXED BY CT-IX.
001200         10  WS-CT-LABEL               PIC X(16).
001210         10  WS-CT-FILAS.
001220             15  WS-CT-FILA OCCURS 3 TIMES INDEXED BY CT-FL-IX.
001230                 20  WS-CT-COL OCCURS 5 TIMES INDEXED BY CT-CL-IX
001240                                       PIC 9(02).
001250         10  WS-CT-NUM-FLAT REDEFINES WS-CT-FILAS
001260                                       PIC 9(02) OCCURS 15 TIMES.
001270         10  WS-CT-JOLLY-IX            PIC S9(02).
001280         10  WS-CT-MAXEPC              PIC 9(02) COMP.
001290         10  WS-CT-MAXEPR              PIC 9(02) COMP.
001300         10  FILLER                    PIC X(06).
001310*
001320*  WORKING COPIES OF THE TWO CARDS UNDER COMPARISON - COMPARAR-
001330*  CARTONES/COMPARAR-FILAS ONLY EVER ADDRESS THESE TWO PLAIN AREAS,
001340*  NEVER A PAIR OF TABLE SUBSCRIPTS AT ONCE (SAME AS TOMB03).
001350 01  WS-CARTON-A.
001360     05  WS-A-FILA OCCURS 3 TIMES INDEXED BY A-FL-IX.
001370         10  WS-A-COL OCCURS 5 TIMES INDEXED BY A-CL-IX
001380                                       PIC 9(02).
001390     05  WS-A-NUM-FLAT REDEFINES WS-A-FILA
001400                                       PIC 9(02) OCCURS 15 TIMES.
001410     05  FILLER                        PIC X(01).
001420*
001430 01  WS-CARTON-B.
001440     05  WS-B-FILA OCCURS 3 TIMES INDEXED BY B-FL-IX.
001450         10  WS-B-COL OCCURS 5 TIMES INDEXED BY B-CL-IX
001460                                       PIC 9(02).
001470     05  WS-B-NUM-FLAT REDEFINES WS-B-FILA
001480                                       PIC 9(02) OCCURS 15 TIMES.
001490     05  FILLER                        PIC X(01).
001500*
001510 01  WS-COMPARACION.
001520     05  WS-EPC-RESULT                 PIC 9(02) COMP.
001530     05  WS-EPR-RESULT                 PIC 9(02) COMP.
001540     05  WS-EPR-FILA-ACTUAL            PIC 9(01) COMP.
001550     05  FILLER                        PIC X(04).
001560*
001570 01  WS-SUBINDICES.
001580     05  WS-NUM-IX-A                   PIC 9(02) COMP.
001590     05  WS-NUM-IX-B                   PIC 9(02) COMP.
001600     05  WS-FILA-IX-A                  PIC 9(01) COMP.
001610     05  WS-FILA-IX-B                  PIC 9(01) COMP.
001620     05  WS-COL-IX-A                   PIC 9(01) COMP.
001630     05  WS-COL-IX-B                   PIC 9(01) COMP.
001640     05  WS-CARD-I                     PIC 9(04) COMP.
001650     05  WS-CARD-J                     PIC 9(04) COMP.
001660     05  WS-FILA-IX                    PIC 9(02) COMP.
001670     05  WS-COL-IX                     PIC 9(02) COMP.
001680     05  WS-NUM-IX                     PIC 9(02) COMP.
001690     05  WS-GRID-IX                    PIC 9(02) COMP.
001700     05  WS-BUCKET-IX                  PIC 9(02) COMP.
001710     05  WS-COLUMNA-DE-NUM             PIC 9(02) COMP.
001720     05  FILLER                        PIC X(04).
001730*
001740*  TALLIES INTO THE R8 DISTRIBUTION TRAILER, SAME SHAPE AS TOMB05.
001750 01  WS-DISTRIB-TABLA.
001760     05  WS-DISTRIB-BUCKET OCCURS 16 TIMES PIC 9(05) COMP.
001770*
001780*  ONE 3X9 = 27-CELL GRID, BUILT FRESH FOR EVERY CARD ON THE WAY OUT.
001790 01  WS-GRID-TABLA.
001800     05  WS-GRID-CELDA OCCURS 27 TIMES PIC 9(02).
001810*
001820*  UP TO 31 SEMICOLON-SEPARATED FIELDS OFF ONE INPUT LINE - THE
001830*  FIELD COUNT ITSELF IS WHAT TELLS THE FOUR SHAPES APART.
001840 01  WS-CAMPO-TABLA.
001850     05  WS-CAMPO OCCURS 31 TIMES INDEXED BY CP-IX
001860                                       PIC X(20).
001870 01  WS-CAMPO-COUNT                    PIC 9(02) COMP.
001880 01  WS-LINEA-PTR                      PIC 9(03) COMP.
001890 01  WS-LONG-LINEA                     PIC 9(03) COMP VALUE 200.
001900 01  WS-DUMMY-COMILLA                  PIC X(20).
001910*
001920*  NUMBERS SEEN SO FAR IN THE SERIES CURRENTLY LOADING - CLEARED
001930*  EVERY SIX CARDS, ONE FLAG PER POSSIBLE DRAWN NUMBER 1-90.
001940 01  WS-SERIE-VISTOS.
001950     05  WS-SV-FLAG OCCURS 90 TIMES INDEXED BY SV-IX
001960                                       PIC X(01).
001970     05  FILLER                        PIC X(10).
001980*
001990 01  WS-PARSE-AREA.
002000     05  WS-PARSE-LABEL                PIC X(16).
002010     05  WS-PARSE-NUM OCCURS 15 TIMES  PIC 9(02).
002020     05  WS-PARSE-JOLLY                PIC S9(02).
002030     05  WS-PARSE-FORMATO              PIC X(01).
002040         88  FORMATO-RECONOCIDO        VALUE "Y".
002050     05  FILLER                        PIC X(04).
002060*
002070 01  WS-SWITCHES.
002080     05  WS-SW-ENTRADA                 PIC X(01).
002090         88  FIN-ENTRADA                VALUE "Y".
002100     05  WS-SW-OVR                     PIC X(01) VALUE "N".
002110         88  OVR-PERMITIDO               VALUE "Y".
002120     05  FILLER                        PIC X(06).
002130*
002140 01  WS-CONTADORES.
002150     05  WS-TOTAL-LEIDOS               PIC 9(04) COMP VALUE 0.
002160     05  WS-TOTAL-SERIES               PIC 9(03) COMP VALUE 0.
002170     05  WS-TOTAL-RECHAZADAS           PIC 9(04) COMP VALUE 0.
002180     05  WS-TOTAL-PARES-CARTON         PIC 9(07) COMP VALUE 0.
002190     05  WS-TOTAL-SUBIDAS-EPC          PIC 9(07) COMP VALUE 0.
002200     05  WS-TOTAL-SUBIDAS-EPR          PIC 9(07) COMP VALUE 0.
002210     05  WS-POS-EN-SERIE               PIC 9(01) COMP.
002220     05  FILLER                        PIC X(04).
002230*
002240 01  FS-ENTRADA                        PIC X(02).
002250 01  FS-SALIDA                         PIC X(02).
002260 01  FS-PARM                           PIC X(02).
002270 01  FS-ERRORES                        PIC X(02).
002280*
002290 PROCEDURE DIVISION.
002300 0100-INICIO.
002310     PERFORM 0050-VERIFICAR-SOBRESCRITURA
002320         THRU 0050-VERIFICAR-SOBRESCRITURA-EXIT.
002330     OPEN INPUT ENTRADA-CARTONES.
002340     MOVE "N" TO WS-SW-ENTRADA.
002350     PERFORM 0120-LEER-LINEA THRU 0120-LEER-LINEA-EXIT
002360         UNTIL FIN-ENTRADA.
002370     CLOSE ENTRADA-CARTONES.
002380     IF WS-POS-EN-SERIE NOT = 0
002390         ADD 1 TO WS-TOTAL-SERIES
002400     END-IF.
002410     IF WS-TOTAL-LEIDOS > 1
002420         PERFORM 0300-RECALCULAR-MAXIMOS
002430             THRU 0300-RECALCULAR-MAXIMOS-EXIT
002440     END-IF.
002450     OPEN OUTPUT SALIDA-CARTONES.
002460     PERFORM 0500-ESCRIBIR-FICHERO THRU 0500-ESCRIBIR-FICHERO-EXIT.
002470     CLOSE SALIDA-CARTONES.
002480     DISPLAY "TOMB10 - CARDS LOADED   : " WS-TOTAL-LEIDOS.
002490     DISPLAY "TOMB10 - SERIES LOADED  : " WS-TOTAL-SERIES.
002500     DISPLAY "TOMB10 - LINES REJECTED : " WS-TOTAL-RECHAZADAS.
002510     DISPLAY "TOMB10 - CARD PAIRS     : " WS-TOTAL-PARES-CARTON.
002520     DISPLAY "TOMB10 - MAXEPC RAISED  : " WS-TOTAL-SUBIDAS-EPC.
002530     DISPLAY "TOMB10 - MAXEPR RAISED  : " WS-TOTAL-SUBIDAS-EPR.
002540     STOP RUN.
002550*
002560*  TT-0015 - AN OUTPUT FILE THAT ALREADY EXISTS IS LEFT ALONE UNLESS
002570*  THE ONE-LINE TOMOVR CONTROL FILE SAYS "Y" - U3 STEP 4.
002580 0050-VERIFICAR-SOBRESCRITURA.
002590     MOVE "N" TO WS-SW-OVR.
002600     OPEN INPUT PARM-SOBRESCRITURA.
002610     IF FS-PARM = "00"
002620         READ PARM-SOBRESCRITURA
002630             AT END MOVE "N" TO WS-SW-OVR
002640         END-READ
002650         IF FS-PARM = "00"
002660             IF PARM-OVR-FLAG = "Y"
002670                 MOVE "Y" TO WS-SW-OVR
002680             END-IF
002690         END-IF
002700         CLOSE PARM-SOBRESCRITURA
002710     END-IF.
002720     OPEN INPUT SALIDA-CARTONES.
002730     IF FS-SALIDA = "00"
002740         CLOSE SALIDA-CARTONES
002750         IF NOT OVR-PERMITIDO
002760             DISPLAY "TOMB10 - FATAL - OUTPUT FILE ALREADY EXISTS "
002770                 "AND TOMOVR DOES NOT GRANT OVERWRITE"
002780             STOP RUN
002790         END-IF
002800     END-IF.
002810 0050-VERIFICAR-SOBRESCRITURA-EXIT.
002820     EXIT.
002830*
002840 0120-LEER-LINEA.
002850     READ ENTRADA-CARTONES
002860         AT END
002870             SET FIN-ENTRADA TO TRUE
002880             GO TO 0120-LEER-LINEA-EXIT
002890     END-READ.
002900     IF CARENT-LINEA = SPACES OR CARENT-MARCA = "#"
002910         GO TO 0120-LEER-LINEA-EXIT
002920     END-IF.
002930     PERFORM 0150-PARSEAR-CAMPOS THRU 0150-PARSEAR-CAMPOS-EXIT.
002940     PERFORM 0170-INTERPRETAR-CAMPOS
002950         THRU 0170-INTERPRETAR-CAMPOS-EXIT.
002960     IF NOT FORMATO-RECONOCIDO
002970         ADD 1 TO WS-TOTAL-RECHAZADAS
002980         MOVE CARENT-LINEA TO TOMERR-LINEA
002990         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003000         GO TO 0120-LEER-LINEA-EXIT
003010     END-IF.
003020     IF WS-TOTAL-LEIDOS >= 996
003030         ADD 1 TO WS-TOTAL-RECHAZADAS
003040         MOVE CARENT-LINEA TO TOMERR-LINEA
003050         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003060         GO TO 0120-LEER-LINEA-EXIT
003070     END-IF.
003080     ADD 1 TO WS-TOTAL-LEIDOS.
003090     SET CT-IX TO WS-TOTAL-LEIDOS.
003100     MOVE WS-PARSE-LABEL TO WS-CT-LABEL(CT-IX).
003110     MOVE WS-PARSE-JOLLY TO WS-CT-JOLLY-IX(CT-IX).
003120     MOVE 0 TO WS-CT-MAXEPC(CT-IX).
003130     MOVE 0 TO WS-CT-MAXEPR(CT-IX).
003140     MOVE 1 TO WS-NUM-IX.
003150 0122-COPIAR-NUM.
003160     IF WS-NUM-IX > 15
003170         GO TO 0124-SERIE-CHECK
003180     END-IF.
003190     MOVE WS-PARSE-NUM(WS-NUM-IX) TO WS-CT-NUM-FLAT(CT-IX WS-NUM-IX).
003200     ADD 1 TO WS-NUM-IX.
003210     GO TO 0122-COPIAR-NUM.
003220 0124-SERIE-CHECK.
003230     DIVIDE WS-TOTAL-LEIDOS BY 6 GIVING WS-CARD-I
003240         REMAINDER WS-POS-EN-SERIE.
003250     IF WS-POS-EN-SERIE = 1
003260         PERFORM 0196-LIMPIAR-SERIE THRU 0196-LIMPIAR-SERIE-EXIT
003270     END-IF.
003280     PERFORM 0195-VERIFICAR-SERIE-DUP
003290         THRU 0195-VERIFICAR-SERIE-DUP-EXIT.
003300     IF WS-POS-EN-SERIE = 0
003310         ADD 1 TO WS-TOTAL-SERIES
003320     END-IF.
003330 0120-LEER-LINEA-EXIT.
003340     EXIT.
003350*
003360*  SPLITS THE INPUT LINE ON ";" INTO WS-CAMPO-TABLA - THE NUMBER OF
003370*  FIELDS FOUND IS ALL 0170-INTERPRETAR-CAMPOS NEEDS TO TELL THE
003380*  FOUR SHAPES APART (R7).
003390 0150-PARSEAR-CAMPOS.
003400     MOVE SPACES TO WS-CAMPO-TABLA.
003410     MOVE 0 TO WS-CAMPO-COUNT.
003420     MOVE 1 TO WS-LINEA-PTR.
003430     SET CP-IX TO 1.
003440 0152-CAMPO-LOOP.
003450     IF CP-IX > 31
003460         GO TO 0150-PARSEAR-CAMPOS-EXIT
003470     END-IF.
003480     IF WS-LINEA-PTR > WS-LONG-LINEA
003490         GO TO 0150-PARSEAR-CAMPOS-EXIT
003500     END-IF.
003510     UNSTRING CARENT-LINEA DELIMITED BY ";"
003520         INTO WS-CAMPO(CP-IX)
003530         WITH POINTER WS-LINEA-PTR.
003540     ADD 1 TO WS-CAMPO-COUNT.
003550     SET CP-IX UP BY 1.
003560     GO TO 0152-CAMPO-LOOP.
003570 0150-PARSEAR-CAMPOS-EXIT.
003580     EXIT.
003590*
003600*  R7 - FIELD COUNT DECIDES THE SHAPE: 16/17 PACKED, 18/19 PACKED-
003610*  PLUS, 28/29 CSV, 30/31 CSV-PLUS.  ANY OTHER COUNT IS REJECTED.
003620 0170-INTERPRETAR-CAMPOS.
003630     MOVE "N" TO WS-PARSE-FORMATO.
003640     MOVE SPACES TO WS-PARSE-LABEL.
003650     MOVE -1 TO WS-PARSE-JOLLY.
003660     IF WS-CAMPO(1)(1:1) = '"'
003670         UNSTRING WS-CAMPO(1) DELIMITED BY '"'
003680             INTO WS-DUMMY-COMILLA WS-PARSE-LABEL
003690     ELSE
003700         MOVE WS-CAMPO(1) TO WS-PARSE-LABEL
003710     END-IF.
003720     IF WS-CAMPO-COUNT = 16 OR WS-CAMPO-COUNT = 17
003730         PERFORM 0172-LEER-PACKED THRU 0172-LEER-PACKED-EXIT
003740         MOVE "Y" TO WS-PARSE-FORMATO
003750     ELSE
003760         IF WS-CAMPO-COUNT = 18 OR WS-CAMPO-COUNT = 19
003770             PERFORM 0172-LEER-PACKED THRU 0172-LEER-PACKED-EXIT
003780             MOVE "Y" TO WS-PARSE-FORMATO
003790         ELSE
003800             IF WS-CAMPO-COUNT = 28 OR WS-CAMPO-COUNT = 29
003810                 PERFORM 0174-LEER-GRID THRU 0174-LEER-GRID-EXIT
003820             ELSE
003830                 IF WS-CAMPO-COUNT = 30 OR WS-CAMPO-COUNT = 31
003840                     PERFORM 0174-LEER-GRID THRU 0174-LEER-GRID-EXIT
003850                 END-IF
003860             END-IF
003870         END-IF
003880     END-IF.
003890     IF WS-CAMPO-COUNT = 17 OR WS-CAMPO-COUNT = 19
003900         PERFORM 0176-LEER-JOLLY THRU 0176-LEER-JOLLY-EXIT
003910     END-IF.
003920     IF WS-CAMPO-COUNT = 29 OR WS-CAMPO-COUNT = 31
003930         MOVE 29 TO WS-FILA-IX
003940         PERFORM 0176-LEER-JOLLY THRU 0176-LEER-JOLLY-EXIT
003950     END-IF.
003960 0170-INTERPRETAR-CAMPOS-EXIT.
003970     EXIT.
003980*
003990*  TT-0020 - PACKED AND PACKED-PLUS CARRY THE 15 NUMBERS DIRECTLY IN
004000*  FIELDS 2-16, NO GRID TO UNFOLD.
004010 0172-LEER-PACKED.
004020     MOVE 1 TO WS-NUM-IX.
004030 0173-PACKED-LOOP.
004040     IF WS-NUM-IX > 15
004050         GO TO 0172-LEER-PACKED-EXIT
004060     END-IF.
004070     COMPUTE WS-FILA-IX = WS-NUM-IX + 1.
004080     MOVE WS-CAMPO(WS-FILA-IX) TO WS-PARSE-NUM(WS-NUM-IX).
004090     ADD 1 TO WS-NUM-IX.
004100     GO TO 0173-PACKED-LOOP.
004110 0172-LEER-PACKED-EXIT.
004120     EXIT.
004130*
004140*  TT-0025/TT-0038 - CSV AND CSV-PLUS CARRY A 27-CELL ROW-MAJOR GRID
004150*  IN FIELDS 2-28.  EACH ROW OF NINE CELLS MUST FOLD BACK DOWN TO
004160*  EXACTLY FIVE NON-ZERO NUMBERS OR THE WHOLE LINE IS REJECTED.
004170 0174-LEER-GRID.
004180     MOVE 1 TO WS-GRID-IX.
004190 0175-GRID-LOOP.
004200     IF WS-GRID-IX > 27
004210         GO TO 0178-DESPLEGAR-FILAS
004220     END-IF.
004230     COMPUTE WS-FILA-IX = WS-GRID-IX + 1.
004240     MOVE WS-CAMPO(WS-FILA-IX) TO WS-GRID-CELDA(WS-GRID-IX).
004250     ADD 1 TO WS-GRID-IX.
004260     GO TO 0175-GRID-LOOP.
004270 0178-DESPLEGAR-FILAS.
004280     MOVE 1 TO WS-FILA-IX.
004290     MOVE 1 TO WS-NUM-IX.
004300 0180-FILA-LOOP.
004310     IF WS-FILA-IX > 3
004320         MOVE "Y" TO WS-PARSE-FORMATO
004330         GO TO 0174-LEER-GRID-EXIT
004340     END-IF.
004350     MOVE 0 TO WS-COL-IX.
004360     MOVE 0 TO WS-NUM-IX-A.
004370 0182-COL-LOOP.
004380     IF WS-COL-IX > 8
004390         IF WS-NUM-IX-A NOT = 5
004400             MOVE "N" TO WS-PARSE-FORMATO
004410             GO TO 0174-LEER-GRID-EXIT
004420         END-IF
004430         ADD 1 TO WS-FILA-IX
004440         GO TO 0180-FILA-LOOP
004450     END-IF.
004460     COMPUTE WS-GRID-IX = (WS-FILA-IX - 1) * 9 + WS-COL-IX + 1.
004470     IF WS-GRID-CELDA(WS-GRID-IX) NOT = 0
004480         ADD 1 TO WS-NUM-IX-A
004490         IF WS-NUM-IX-A <= 5
004500             MOVE WS-GRID-CELDA(WS-GRID-IX) TO WS-PARSE-NUM(WS-NUM-IX)
004510             ADD 1 TO WS-NUM-IX
004520         END-IF
004530     END-IF.
004540     ADD 1 TO WS-COL-IX.
004550     GO TO 0182-COL-LOOP.
004560 0174-LEER-GRID-EXIT.
004570     EXIT.
004580*
004590*  THE JOLLY FIELD LOOKS LIKE "(07)" OR "(-1)" - WS-FILA-IX HOLDS
004600*  WHICH FIELD NUMBER CARRIES IT, SET BY THE CALLER.
004610 0176-LEER-JOLLY.
004620     IF WS-CAMPO-COUNT = 17 OR WS-CAMPO-COUNT = 19
004630         MOVE 17 TO WS-FILA-IX
004640     END-IF.
004650     IF WS-CAMPO(WS-FILA-IX)(1:4) = "(-1)"
004660         MOVE -1 TO WS-PARSE-JOLLY
004670     ELSE
004680         MOVE WS-CAMPO(WS-FILA-IX)(2:2) TO WS-PARSE-JOLLY
004690     END-IF.
004700 0176-LEER-JOLLY-EXIT.
004710     EXIT.
004720*
004730*  BR-? - A NUMBER MAY NOT APPEAR TWICE INSIDE THE SAME SIX-CARD
004740*  SERIES.  A VIOLATION IS FATAL - THE LOAD STOPS COLD RATHER THAN
004750*  RUN WITH A SERIES THE SET FACTORY COULD NEVER HAVE PRODUCED.
004760 0195-VERIFICAR-SERIE-DUP.
004770     MOVE 1 TO WS-NUM-IX.
004780 0197-DUP-LOOP.
004790     IF WS-NUM-IX > 15
004800         GO TO 0195-VERIFICAR-SERIE-DUP-EXIT
004810     END-IF.
004820     SET SV-IX TO WS-PARSE-NUM(WS-NUM-IX).
004830     IF WS-SV-FLAG(SV-IX) = "Y"
004840         DISPLAY "TOMB10 - FATAL - NUMBER " WS-PARSE-NUM(WS-NUM-IX)
004850             " REPEATED INSIDE SERIES " WS-TOTAL-SERIES
004860         STOP RUN
004870     END-IF.
004880     MOVE "Y" TO WS-SV-FLAG(SV-IX).
004890     ADD 1 TO WS-NUM-IX.
004900     GO TO 0197-DUP-LOOP.
004910 0195-VERIFICAR-SERIE-DUP-EXIT.
004920     EXIT.
004930*
004940 0196-LIMPIAR-SERIE.
004950     SET SV-IX TO 1.
004960 0198-LIMPIAR-LOOP.
004970     IF SV-IX > 90
004980         GO TO 0196-LIMPIAR-SERIE-EXIT
004990     END-IF.
005000     MOVE "N" TO WS-SV-FLAG(SV-IX).
005010     SET SV-IX UP BY 1.
005020     GO TO 0198-LIMPIAR-LOOP.
005030 0196-LIMPIAR-SERIE-EXIT.
005040     EXIT.
005050*
005060*  U3 STEP 3 - FULL PAIRWISE SCAN OF THE WHOLE LIST.  EVERY CARD IS
005070*  COMPARED WITH EVERY OTHER CARD EXACTLY ONCE; BOTH CARDS' MAXEPC/
005080*  MAXEPR ARE RAISED WHEN THE NEW FIGURE IS HIGHER (SAME AS TOMB03).
005090 0300-RECALCULAR-MAXIMOS.
005100     MOVE 1 TO WS-CARD-I.
005110 0305-OUTER-LOOP.
005120     IF WS-CARD-I >= WS-TOTAL-LEIDOS
005130         GO TO 0300-RECALCULAR-MAXIMOS-EXIT
005140     END-IF.
005150     COMPUTE WS-CARD-J = WS-CARD-I + 1.
005160 0307-INNER-LOOP.
005170     IF WS-CARD-J > WS-TOTAL-LEIDOS
005180         ADD 1 TO WS-CARD-I
005190         GO TO 0305-OUTER-LOOP
005200     END-IF.
005210     SET CT-IX TO WS-CARD-I.
005220     MOVE WS-CT-FILAS(CT-IX) TO WS-CARTON-A.
005230     SET CT-IX TO WS-CARD-J.
005240     MOVE WS-CT-FILAS(CT-IX) TO WS-CARTON-B.
005250     PERFORM 0200-COMPARAR-CARTONES THRU 0200-COMPARAR-CARTONES-EXIT.
005260     PERFORM 0250-COMPARAR-FILAS THRU 0250-COMPARAR-FILAS-EXIT.
005270     ADD 1 TO WS-TOTAL-PARES-CARTON.
005280     SET CT-IX TO WS-CARD-I.
005290     IF WS-EPC-RESULT > WS-CT-MAXEPC(CT-IX)
005300         MOVE WS-EPC-RESULT TO WS-CT-MAXEPC(CT-IX)
005310         ADD 1 TO WS-TOTAL-SUBIDAS-EPC
005320     END-IF.
005330     IF WS-EPR-RESULT > WS-CT-MAXEPR(CT-IX)
005340         MOVE WS-EPR-RESULT TO WS-CT-MAXEPR(CT-IX)
005350         ADD 1 TO WS-TOTAL-SUBIDAS-EPR
005360     END-IF.
005370     SET CT-IX TO WS-CARD-J.
005380     IF WS-EPC-RESULT > WS-CT-MAXEPC(CT-IX)
005390         MOVE WS-EPC-RESULT TO WS-CT-MAXEPC(CT-IX)
005400         ADD 1 TO WS-TOTAL-SUBIDAS-EPC
005410     END-IF.
005420     IF WS-EPR-RESULT > WS-CT-MAXEPR(CT-IX)
005430         MOVE WS-EPR-RESULT TO WS-CT-MAXEPR(CT-IX)
005440         ADD 1 TO WS-TOTAL-SUBIDAS-EPR
005450     END-IF.
005460     ADD 1 TO WS-CARD-J.
005470     GO TO 0307-INNER-LOOP.
005480 0300-RECALCULAR-MAXIMOS-EXIT.
005490     EXIT.
005500*
005510 0200-COMPARAR-CARTONES.
005520*    BR-4 EQUAL-PER-CARD - WS-CARTON-A AND WS-CARTON-B MUST ALREADY
005530*    HOLD THE TWO CARDS BEING COMPARED.  COUNTS HOW MANY OF THE 15
005540*    NUMBERS ON CARD A ALSO APPEAR ON CARD B.  RESULT IS 0..15.
005550     MOVE 0 TO WS-EPC-RESULT.
005560     MOVE 1 TO WS-NUM-IX-A.
005570 0201-EPC-OUTER.
005580     IF WS-NUM-IX-A > 15
005590         GO TO 0200-COMPARAR-CARTONES-EXIT
005600     END-IF.
005610     MOVE 1 TO WS-NUM-IX-B.
005620 0202-EPC-INNER.
005630     IF WS-NUM-IX-B > 15
005640         ADD 1 TO WS-NUM-IX-A
005650         GO TO 0201-EPC-OUTER
005660     END-IF.
005670     IF WS-A-NUM-FLAT(WS-NUM-IX-A) = WS-B-NUM-FLAT(WS-NUM-IX-B)
005680         ADD 1 TO WS-EPC-RESULT
005690         ADD 1 TO WS-NUM-IX-A
005700         GO TO 0201-EPC-OUTER
005710     END-IF.
005720     ADD 1 TO WS-NUM-IX-B.
005730     GO TO 0202-EPC-INNER.
005740 0200-COMPARAR-CARTONES-EXIT.
005750     EXIT.
005760*
005770 0250-COMPARAR-FILAS.
005780*    BR-4 EQUAL-PER-ROW - TRIES ALL 3X3 = 9 ROW PAIRINGS BETWEEN
005790*    THE SAME TWO CARDS AND KEEPS THE BEST ONE.  RESULT IS 0..5.
005800     MOVE 0 TO WS-EPR-RESULT.
005810     MOVE 1 TO WS-FILA-IX-A.
005820 0251-FA-OUTER.
005830     IF WS-FILA-IX-A > 3
005840         GO TO 0250-COMPARAR-FILAS-EXIT
005850     END-IF.
005860     MOVE 1 TO WS-FILA-IX-B.
005870 0252-FB-OUTER.
005880     IF WS-FILA-IX-B > 3
005890         ADD 1 TO WS-FILA-IX-A
005900         GO TO 0251-FA-OUTER
005910     END-IF.
005920     MOVE 0 TO WS-EPR-FILA-ACTUAL.
005930     MOVE 1 TO WS-COL-IX-A.
005940 0253-CA-OUTER.
005950     IF WS-COL-IX-A > 5
005960         GO TO 0256-FILA-DONE
005970     END-IF.
005980     MOVE 1 TO WS-COL-IX-B.
005990 0254-CB-OUTER.
006000     IF WS-COL-IX-B > 5
006010         ADD 1 TO WS-COL-IX-A
006020         GO TO 0253-CA-OUTER
006030     END-IF.
006040     IF WS-A-COL(WS-FILA-IX-A WS-COL-IX-A) =
006050        WS-B-COL(WS-FILA-IX-B WS-COL-IX-B)
006060         ADD 1 TO WS-EPR-FILA-ACTUAL
006070         ADD 1 TO WS-COL-IX-A
006080         GO TO 0253-CA-OUTER
006090     END-IF.
006100     ADD 1 TO WS-COL-IX-B.
006110     GO TO 0254-CB-OUTER.
006120 0256-FILA-DONE.
006130     IF WS-EPR-FILA-ACTUAL > WS-EPR-RESULT
006140         MOVE WS-EPR-FILA-ACTUAL TO WS-EPR-RESULT
006150     END-IF.
006160     ADD 1 TO WS-FILA-IX-B.
006170     GO TO 0252-FB-OUTER.
006180 0250-COMPARAR-FILAS-EXIT.
006190     EXIT.
006200*
006210*  U9 WRITER - SAME SHAPE TOMB05 WRITES, RETYPED HERE SO TOMB10 HAS
006220*  NO COPY/CALL DEPENDENCY ON IT.
006230 0500-ESCRIBIR-FICHERO.
006240     MOVE SPACES TO CARSAL-LINEA.
006250     STRING "##$#TOMBOLA;1;CSV_PLUS" DELIMITED BY SIZE
006260         INTO CARSAL-LINEA
006270     END-STRING.
006280     WRITE CARSAL-LINEA.
006290     MOVE SPACES TO CARSAL-LINEA.
006300     STRING "#SERIES=" DELIMITED BY SIZE
006310            WS-TOTAL-SERIES DELIMITED BY SIZE
006320            " METHOD=RELOAD" DELIMITED BY SIZE
006330       INTO CARSAL-LINEA
006340     END-STRING.
006350     WRITE CARSAL-LINEA.
006360     MOVE 1 TO WS-CARD-I.
006370 0505-CARD-LOOP.
006380     IF WS-CARD-I > WS-TOTAL-LEIDOS
006390         GO TO 0510-ESCRIBIR-TRAILER
006400     END-IF.
006410     SET CT-IX TO WS-CARD-I.
006420     PERFORM 0520-CONSTRUIR-GRID-SALIDA
006430         THRU 0520-CONSTRUIR-GRID-SALIDA-EXIT.
006440     PERFORM 0530-ESCRIBIR-TARJETA-CSV
006450         THRU 0530-ESCRIBIR-TARJETA-CSV-EXIT.
006460     ADD 1 TO WS-CARD-I.
006470     GO TO 0505-CARD-LOOP.
006480*
006490 0510-ESCRIBIR-TRAILER.
006500     MOVE SPACES TO CARSAL-LINEA.
006510     STRING "#SEED=0 ELAPSED-SEC=0" DELIMITED BY SIZE
006520       INTO CARSAL-LINEA
006530     END-STRING.
006540     WRITE CARSAL-LINEA.
006550     PERFORM 0540-ESCRIBIR-DISTRIBUCION
006560         THRU 0540-ESCRIBIR-DISTRIBUCION-EXIT.
006570 0500-ESCRIBIR-FICHERO-EXIT.
006580     EXIT.
006590*
006600*  BUILDS THE 27-CELL ROW-MAJOR GRID FOR THE CARD AT CT-IX - EACH
006610*  NUMBER'S FIXED COLUMN COMES FROM ITS TENS DIGIT (0208).
006620 0520-CONSTRUIR-GRID-SALIDA.
006630     MOVE 1 TO WS-GRID-IX.
006640 0522-CLEAR-LOOP.
006650     IF WS-GRID-IX > 27
006660         GO TO 0524-FILL-START
006670     END-IF.
006680     MOVE 0 TO WS-GRID-CELDA(WS-GRID-IX).
006690     ADD 1 TO WS-GRID-IX.
006700     GO TO 0522-CLEAR-LOOP.
006710 0524-FILL-START.
006720     MOVE 1 TO WS-FILA-IX.
006730 0526-FILA-LOOP.
006740     IF WS-FILA-IX > 3
006750         GO TO 0520-CONSTRUIR-GRID-SALIDA-EXIT
006760     END-IF.
006770     MOVE 1 TO WS-COL-IX.
006780 0528-COL-LOOP.
006790     IF WS-COL-IX > 5
006800         ADD 1 TO WS-FILA-IX
006810         GO TO 0526-FILA-LOOP
006820     END-IF.
006830     MOVE WS-CT-COL(CT-IX WS-FILA-IX WS-COL-IX) TO WS-NUM-IX.
006840     PERFORM 0208-COLUMNA-DE THRU 0208-COLUMNA-DE-EXIT.
006850     COMPUTE WS-GRID-IX = ((WS-FILA-IX - 1) * 9) + WS-COLUMNA-DE-NUM.
006860     MOVE WS-NUM-IX TO WS-GRID-CELDA(WS-GRID-IX).
006870     ADD 1 TO WS-COL-IX.
006880     GO TO 0528-COL-LOOP.
006890 0520-CONSTRUIR-GRID-SALIDA-EXIT.
006900     EXIT.
006910*
006920 0208-COLUMNA-DE.
006930     IF WS-NUM-IX = 90
006940         MOVE 8 TO WS-COLUMNA-DE-NUM
006950     ELSE
006960         DIVIDE WS-NUM-IX BY 10 GIVING WS-COLUMNA-DE-NUM
006970     END-IF.
006980     ADD 1 TO WS-COLUMNA-DE-NUM.
006990 0208-COLUMNA-DE-EXIT.
007000     EXIT.
007010*
007020*  BUILDS ONE R7 CSV-PLUS LINE WITH STRING ... WITH POINTER, ONE
007030*  GRID CELL AT A TIME - THE LOOP IS A GO TO LOOP, EACH STRING CALL
007040*  ITSELF IS A SIMPLE NON-LOOPING STATEMENT.
007050 0530-ESCRIBIR-TARJETA-CSV.
007060     MOVE SPACES TO CARSAL-LINEA.
007070     MOVE 1 TO WS-LINEA-PTR.
007080     STRING '"' DELIMITED BY SIZE
007090            WS-CT-LABEL(CT-IX) DELIMITED BY SIZE
007100            '";' DELIMITED BY SIZE
007110       INTO CARSAL-LINEA WITH POINTER WS-LINEA-PTR
007120     END-STRING.
007130     MOVE 1 TO WS-GRID-IX.
007140 0532-CELL-LOOP.
007150     IF WS-GRID-IX > 27
007160         GO TO 0534-JOLLY-STATS
007170     END-IF.
007180     STRING WS-GRID-CELDA(WS-GRID-IX) DELIMITED BY SIZE
007190            ";" DELIMITED BY SIZE
007200       INTO CARSAL-LINEA WITH POINTER WS-LINEA-PTR
007210     END-STRING.
007220     ADD 1 TO WS-GRID-IX.
007230     GO TO 0532-CELL-LOOP.
007240 0534-JOLLY-STATS.
007250     STRING "(" DELIMITED BY SIZE
007260            WS-CT-JOLLY-IX(CT-IX) DELIMITED BY SIZE
007270            ");" DELIMITED BY SIZE
007280            WS-CT-MAXEPC(CT-IX) DELIMITED BY SIZE
007290            ";" DELIMITED BY SIZE
007300            WS-CT-MAXEPR(CT-IX) DELIMITED BY SIZE
007310       INTO CARSAL-LINEA WITH POINTER WS-LINEA-PTR
007320     END-STRING.
007330     WRITE CARSAL-LINEA.
007340 0530-ESCRIBIR-TARJETA-CSV-EXIT.
007350     EXIT.
007360*
007370*  TT-0106 (TOMB05) - TALLIES CARD-LEVEL MAXEPC INTO 16 BUCKETS
007380*  (0..15) AND WRITES ONE TRAILER COMMENT PER NON-ZERO BUCKET.
007390 0540-ESCRIBIR-DISTRIBUCION.
007400     MOVE 0 TO WS-BUCKET-IX.
007410 0542-ZERO-LOOP.
007420     IF WS-BUCKET-IX > 15
007430         GO TO 0550-TALLY-START
007440     END-IF.
007450     MOVE 0 TO WS-DISTRIB-BUCKET(WS-BUCKET-IX + 1).
007460     ADD 1 TO WS-BUCKET-IX.
007470     GO TO 0542-ZERO-LOOP.
007480 0550-TALLY-START.
007490     MOVE 1 TO WS-CARD-I.
007500 0552-TALLY-LOOP.
007510     IF WS-CARD-I > WS-TOTAL-LEIDOS
007520         GO TO 0560-WRITE-START
007530     END-IF.
007540     SET CT-IX TO WS-CARD-I.
007550     COMPUTE WS-BUCKET-IX = WS-CT-MAXEPC(CT-IX) + 1.
007560     ADD 1 TO WS-DISTRIB-BUCKET(WS-BUCKET-IX).
007570     ADD 1 TO WS-CARD-I.
007580     GO TO 0552-TALLY-LOOP.
007590 0560-WRITE-START.
007600     MOVE 0 TO WS-BUCKET-IX.
007610 0562-WRITE-LOOP.
007620     IF WS-BUCKET-IX > 15
007630         GO TO 0540-ESCRIBIR-DISTRIBUCION-EXIT
007640     END-IF.
007650     IF WS-DISTRIB-BUCKET(WS-BUCKET-IX + 1) > 0
007660         MOVE SPACES TO CARSAL-LINEA
007670         STRING "#DIST-MAXEPC-" DELIMITED BY SIZE
007680                WS-BUCKET-IX DELIMITED BY SIZE
007690                "=" DELIMITED BY SIZE
007700                WS-DISTRIB-BUCKET(WS-BUCKET-IX + 1) DELIMITED BY SIZE
007710           INTO CARSAL-LINEA
007720         END-STRING
007730         WRITE CARSAL-LINEA
007740     END-IF.
007750     ADD 1 TO WS-BUCKET-IX.
007760     GO TO 0562-WRITE-LOOP.
007770 0540-ESCRIBIR-DISTRIBUCION-EXIT.
007780     EXIT.
007790*
007800*  TT-0065 - A REJECTED LINE GOES TO TOMERR RATHER THAN BEING LOST.
007810*  SAME OPEN-EXTEND/FS=35 FALLBACK IDIOM AS THE OTHER TOMBnn STEPS.
007820 0920-ESCRIBIR-ERROR.
007830     OPEN EXTEND SALIDA-ERRORES.
007840     IF FS-ERRORES = "35"
007850         OPEN OUTPUT SALIDA-ERRORES
007860     END-IF.
007870     WRITE TOMERR-LINEA.
007880     CLOSE SALIDA-ERRORES.
007890 0920-ESCRIBIR-ERROR-EXIT.
007900     EXIT.
