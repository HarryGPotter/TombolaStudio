000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB02.
000120 AUTHOR. R MARTIN TORRES.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 05/02/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB02 -  C A R D   A N D   S E R I E S   B U I L D E R
000200*  BUILDS TOMBOLA CARDS FROM A SEEDED PSEUDO-RANDOM SEQUENCE.  TWO
000210*  MODES, SELECTED BY THE PARAMETER RECORD: MODE C BUILDS ONE CARD
000220*  BY DRAW-AND-REJECT WITH OPTIONAL EMPTY-COLUMN REPAIR; MODE S
000230*  BUILDS A COMPLETE SIX-CARD SERIES BY THE "PERFECT SWAP" METHOD.
000240*  BOTH MODES LABEL AND CHECKSUM EVERY CARD BEFORE WRITING IT.
000250*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000260*
000270*  CHANGE LOG
000280*  ----------------------------------------------------------------
000290*  DATE        WHO  REQ-NO   DESCRIPTION
000300*  ----------------------------------------------------------------TAG010
000310*  05/02/1987  RMT  TT-0002  INITIAL RELEASE - SINGLE-CARD DRAW     TAG020
000320*              RMT  TT-0002  AND REJECT, NO REPAIR, NO SERIES MODE. TAG030
000330*  11/19/1988  RMT  TT-0017  ADDED EMPTY-COLUMN REPAIR PASS AFTER   TAG040
000340*              RMT  TT-0017  OPERATIONS REJECTED TOO MANY CARDS.    TAG050
000350*  07/03/1990  LFB  TT-0036  ADDED SERIES MODE - SWAP-UNTIL-CLEAN   TAG060
000360*              LFB  TT-0036  METHOD REPLACES THE OLD SIX-CALL LOOP. TAG070
000370*  02/14/1992  LFB  TT-0054  ADDED EMPTY-COLUMN SWAP PASS TO SERIES TAG080
000380*              LFB  TT-0054  MODE, SAME COMPLAINT AS TT-0017.       TAG090
000390*  09/09/1993  JRV  TT-0071  CHECKSUM ROUTINE MOVED HERE FROM THE   TAG100
000400*              JRV  TT-0071  OLD FILE-WRITER, BOTH CALL SITES NOW   TAG110
000410*              JRV  TT-0071  KEEP THEIR OWN COPY PER SHOP PRACTICE. TAG120
000420*  04/28/1995  JRV  TT-0082  PROGRESSIVE-LABEL MODE ADDED, PREFIX   TAG130
000430*              JRV  TT-0082  AND SEPARATOR NOW COME FROM PARMS.     TAG140
000440*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS IN THIS MODULE,   TAG150
000450*              MDS  TT-0099  REVIEWED AND SIGNED OFF, NO CHANGE.    TAG160
000460*  10/15/2000  MDS  TT-0108  RAISED SWAP-GUARD COUNTERS TO 5,000,000TAG170
000470*              MDS  TT-0108  AFTER A PATHOLOGICAL SEED HUNG SHIFT 2.TAG180
000480*  ----------------------------------------------------------------
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SERIE-PARAMETROS ASSIGN TO SERPARM
000590     ORGANIZATION IS LINE SEQUENTIAL
000600     FILE STATUS IS FS-PARM.
000610*
000620     SELECT SERIE-SALIDA ASSIGN TO SERSAL
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-SALIDA.
000650*
000660     SELECT OPTIONAL SERIE-ERRORES ASSIGN TO SERERR
000670     ORGANIZATION IS LINE SEQUENTIAL
000680     FILE STATUS IS FS-ERRORES.
000690*
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*
000740*  SERIE-PARAMETROS CARRIES ONE CONTROL RECORD TELLING THIS RUN
000750*  WHICH MODE TO BUILD, THE SEED, AND THE LABELING PARAMETERS.
000760 FD  SERIE-PARAMETROS
000770     LABEL RECORD STANDARD.
000780 01  PARM-REG.
000790     05  PARM-SEMILLA              PIC 9(10).
000800     05  PARM-MODO                 PIC X(01).
000810     05  PARM-REPARAR              PIC X(01).
000820     05  PARM-PREFIJO              PIC X(04).
000830     05  PARM-SEPARADOR            PIC X(01).
000840     05  PARM-NUM-SERIE            PIC 9(03).
000850     05  PARM-ETIQUETA-MODO        PIC X(01).
000860     05  FILLER                    PIC X(19).
000870*
000880*  SERIE-SALIDA HOLDS ONE R1 CARD PER LINE - FOR MODE C THERE IS
000890*  ONE RECORD WRITTEN, FOR MODE S THERE ARE SIX.
000900 FD  SERIE-SALIDA
000910     LABEL RECORD STANDARD.
000920 01  SALIDA-REG.
000930     05  SAL-CARD-LABEL             PIC X(16).
000940     05  SAL-CARD-NUM               PIC 9(02) OCCURS 15 TIMES.
000950     05  SAL-CARD-JOLLY-IX          PIC S9(02).
000960     05  SAL-CARD-CHECKSUM          PIC X(02).
000970     05  SAL-CARD-MAXEPC            PIC 9(02).
000980     05  SAL-CARD-MAXEPR            PIC 9(02).
000990     05  FILLER                     PIC X(10).
001000*
001010*  ALTERNATE VIEW OF THE TRAILING STAT BYTES - THE CONSOLE-LISTING
001020*  ROUTINE IN TOMB09 READS JUST THESE FOUR FIELDS WITHOUT CARING
001030*  ABOUT THE 15 CARD NUMBERS THAT COME BEFORE THEM.
001040 01  SALIDA-STATS-ALT REDEFINES SALIDA-REG.
001050     05  FILLER                     PIC X(46).
001060     05  SAL-STATS-JOLLY-IX         PIC S9(02).
001070     05  SAL-STATS-CHECKSUM         PIC X(02).
001080     05  SAL-STATS-MAXEPC           PIC 9(02).
001090     05  SAL-STATS-MAXEPR           PIC 9(02).
001100     05  FILLER                     PIC X(10).
001110*
001120 FD  SERIE-ERRORES
001130     LABEL RECORD STANDARD.
001140 01  SERERR-LINEA                   PIC X(080).
001150*
001160 WORKING-STORAGE SECTION.
001170*
001180*  SEEDED GENERATOR - THE SHOP HAD NO RANDOM-NUMBER FUNCTION ON
001190*  THE OLD COMPILER, SO A PARK-MILLER "MINIMAL STANDARD" LEHMER
001200*  GENERATOR IS WORKED BY HAND WITH DIVIDE/REMAINDER.  TT-0002.
001210 01  WS-LCG-AREA.
001220     05  WS-SEMILLA                PIC 9(10)      COMP.
001230     05  WS-LCG-TEMP               PIC 9(18)      COMP.
001240     05  WS-LCG-COCIENTE           PIC 9(18)      COMP.
001250     05  WS-LCG-SORTEO             PIC 9(03)      COMP.
001260     05  WS-LCG-SORTEO-LIMITE      PIC 9(03)      COMP.
001270 01  WS-LCG-CONSTANTES.
001280     05  WS-LCG-MULTIPLICADOR      PIC 9(05)      VALUE 16807.
001290     05  WS-LCG-MODULO             PIC 9(10)      VALUE 2147483647.
001300*
001310*  TWO-BIT XOR TABLE FOR THE CHECKSUM ROUTINE - THE ROW INDEX IS
001320*  ALWAYS 0..2 SO THE XOR ONLY EVER TOUCHES THE LOW TWO BITS OF
001330*  THE NUMBER*10 TERM.  CHEAPER THAN A BIT-BY-BIT ROUTINE.  JRV.
001340 01  WS-XOR-TABLA.
001350     05  WS-XOR-FILA OCCURS 4 TIMES.
001360         10  WS-XOR-COL OCCURS 4 TIMES  PIC 9(01) COMP.
001370*
001380*  THE BALLOT POOL - 90 POSITIONS, VIEWED EITHER AS A FLAT LIST
001390*  OR AS 6 CARDS OF 3 ROWS OF 5, PER THE "PERFECT SWAP" LAYOUT.
001400 01  WS-SACO-NUMEROS.
001410     05  WS-SACO-POS OCCURS 90 TIMES    PIC 9(02).
001420 01  WS-SACO-GRUPOS REDEFINES WS-SACO-NUMEROS.
001430     05  WS-GRUPO-TARJETA OCCURS 6 TIMES.
001440         10  WS-GRUPO-FILA OCCURS 3 TIMES.
001450             15  WS-GRUPO-NUM OCCURS 5 TIMES PIC 9(02).
001460*
001470*  ONE WORKING CARD FOR MODE C (SINGLE-CARD DRAW) AND FOR LABEL
001480*  AND CHECKSUM WORK COMMON TO BOTH MODES.
001490 01  WS-CARTON-ACTUAL.
001500     05  WS-CARTON-LABEL            PIC X(16).
001510     05  WS-CARTON-FILAS OCCURS 3 TIMES.
001520         10  WS-CARTON-NUM OCCURS 5 TIMES PIC 9(02).
001530     05  WS-CARTON-JOLLY-IX         PIC S9(02).
001540     05  WS-CARTON-CHECKSUM         PIC X(02).
001550 01  WS-CARTON-NUM-FLAT REDEFINES WS-CARTON-ACTUAL.
001560     05  FILLER                     PIC X(16).
001570     05  WS-CARTON-NUM-POS OCCURS 15 TIMES PIC 9(02).
001580     05  FILLER                     PIC X(04).
001590*
001600*  COLUMN-OCCUPANCY WORK TABLES - ONE ENTRY PER TENS-COLUMN (0-8)
001610*  REUSED BOTH FOR THE BR-2 REPAIR PASS AND THE BR-3 CONFLICT
001620*  SCAN, EXACTLY AS TOMB01 USES ITS OWN COPY FOR BR-1.
001630 01  WS-COLUMNA-OCC-TABLA.
001640     05  WS-COLUMNA-OCC OCCURS 9 TIMES  PIC 9(02) COMP.
001650 01  WS-COLUMNA-VACIA-TABLA.
001660     05  WS-COLUMNA-VACIA-FLAG OCCURS 9 TIMES PIC X(01).
001670         88  COLUMNA-VACIA                 VALUE "Y".
001680         88  COLUMNA-OCUPADA                VALUE "N".
001690*
001700 01  WS-CONTADORES.
001710     05  WS-INTENTOS-SWAP-A         PIC 9(08)      COMP.
001720     05  WS-INTENTOS-SWAP-B         PIC 9(08)      COMP.
001730     05  WS-INTENTOS-SWAP-MAX       PIC 9(08)      COMP
001740                                    VALUE 5000000.
001750     05  WS-INTENTOS-CARTON         PIC 9(05)      COMP.
001760     05  WS-INTENTOS-CARTON-MAX     PIC 9(05)      COMP
001770                                    VALUE 50000.
001780     05  WS-POSICION                PIC 9(03)      COMP.
001790     05  WS-CARD-IX                 PIC 9(02)      COMP.
001800     05  WS-FILA-IX                 PIC 9(02)      COMP.
001810     05  WS-COL-IX                  PIC 9(02)      COMP.
001820     05  WS-NUM-IX                  PIC 9(02)      COMP.
001830     05  WS-OTRA-CARD-IX            PIC 9(02)      COMP.
001840     05  WS-OTRA-FILA-IX            PIC 9(02)      COMP.
001850     05  WS-SWAP-POS-A              PIC 9(03)      COMP.
001860     05  WS-SWAP-POS-B              PIC 9(03)      COMP.
001870     05  WS-TEMP-NUM                PIC 9(02)      COMP.
001880     05  WS-TARJETAS-ESCRITAS       PIC 9(01)      COMP.
001890     05  WS-COLUMNA-DE-NUM          PIC 9(02)      COMP.
001900     05  WS-DIV-TEMP                PIC 9(04)      COMP.
001910     05  WS-POS-MENOS-1             PIC 9(03)      COMP.
001920     05  WS-MOD15                   PIC 9(03)      COMP.
001930     05  WS-MOD5                    PIC 9(03)      COMP.
001940*
001950 01  WS-CHECKSUM-AREA.
001960     05  WS-CHECKSUM-SUMA           PIC 9(07)      COMP.
001970     05  WS-CHECKSUM-OFFSET         PIC 9(05)      COMP VALUE 0.
001980     05  WS-CHECKSUM-FILA-IX        PIC 9(01)      COMP.
001990     05  WS-CHECKSUM-VAL10          PIC 9(04)      COMP.
002000     05  WS-CHECKSUM-MOD4           PIC 9(01)      COMP.
002010     05  WS-CHECKSUM-BASE           PIC 9(04)      COMP.
002020     05  WS-CHECKSUM-XOR-LOW        PIC 9(01)      COMP.
002030     05  WS-CHECKSUM-COCIENTE       PIC 9(07)      COMP.
002040     05  WS-ALFABETO
002050             PIC X(36) VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002060     05  WS-INDICE-1                PIC 9(03)      COMP.
002070     05  WS-INDICE-2                PIC 9(03)      COMP.
002080*
002090 01  WS-RESULTADO-SW                PIC X(01).
002100     88  GRUPO-SIN-CONFLICTO        VALUE "S".
002110     88  GRUPO-CON-CONFLICTO        VALUE "N".
002120*
002130 01  WS-PARM-MODO-SW            PIC X(01).
002140     88  GENERA-CARTON-UNICO        VALUE "C".
002150     88  GENERA-SERIE-COMPLETA      VALUE "S".
002160*
002170 01  WS-FS.
002180     05  FS-PARM                    PIC X(02).
002190     05  FS-SALIDA                  PIC X(02).
002200     05  FS-ERRORES                 PIC X(02).
002210     88  FIN-PARM                   VALUE "10".
002220     88  OPERACION-CORRECTA         VALUE "00".
002230     88  FICHERO-NO-EXISTE          VALUE "35".
002240     05  FILLER                     PIC X(04).
002250*
002260 PROCEDURE DIVISION.
002270*
002280 0100-INICIO.
002290     OPEN INPUT  SERIE-PARAMETROS.
002300     IF NOT OPERACION-CORRECTA
002310         DISPLAY "TOMB02 - NO SE PUEDE ABRIR SERPARM, FS="
002320             FS-PARM
002330         STOP RUN
002340     END-IF.
002350     OPEN OUTPUT SERIE-SALIDA.
002360     MOVE 0 TO WS-TARJETAS-ESCRITAS.
002370     PERFORM 0050-CARGAR-TABLA-XOR THRU 0050-CARGAR-TABLA-XOR-EXIT.
002380     PERFORM 0120-LEER-PARAMETROS THRU 0120-LEER-PARAMETROS-EXIT.
002390     MOVE PARM-SEMILLA TO WS-SEMILLA.
002400     IF WS-SEMILLA = 0
002410         MOVE 1 TO WS-SEMILLA
002420     END-IF.
002430     IF GENERA-CARTON-UNICO
002440         PERFORM 0200-GENERAR-CARTON
002450             THRU 0200-GENERAR-CARTON-EXIT
002460         PERFORM 0500-CALCULAR-CHECKSUM
002470             THRU 0500-CALCULAR-CHECKSUM-EXIT
002480         PERFORM 0400-ETIQUETAR-CARTON
002490             THRU 0400-ETIQUETAR-CARTON-EXIT
002500         PERFORM 0450-ESCRIBIR-CARTON-ACTUAL
002510             THRU 0450-ESCRIBIR-CARTON-ACTUAL-EXIT
002520     ELSE
002530         IF GENERA-SERIE-COMPLETA
002540             PERFORM 0300-GENERAR-SERIE-PERFECTA
002550                 THRU 0300-GENERAR-SERIE-PERFECTA-EXIT
002560         ELSE
002570             DISPLAY "TOMB02 - MODO DE PARAMETRO INVALIDO: "
002580                 PARM-MODO
002590         END-IF
002600     END-IF.
002610     CLOSE SERIE-PARAMETROS.
002620     CLOSE SERIE-SALIDA.
002630     DISPLAY "TOMB02 - TARJETAS ESCRITAS: " WS-TARJETAS-ESCRITAS.
002640     STOP RUN.
002650*
002660*  LOADS THE 4X4 LOW-BIT XOR TABLE USED BY THE CHECKSUM ROUTINE.
002670 0050-CARGAR-TABLA-XOR.
002680     MOVE 0 TO WS-XOR-COL(1 1).  MOVE 1 TO WS-XOR-COL(1 2).
002690     MOVE 2 TO WS-XOR-COL(1 3).  MOVE 3 TO WS-XOR-COL(1 4).
002700     MOVE 1 TO WS-XOR-COL(2 1).  MOVE 0 TO WS-XOR-COL(2 2).
002710     MOVE 3 TO WS-XOR-COL(2 3).  MOVE 2 TO WS-XOR-COL(2 4).
002720     MOVE 2 TO WS-XOR-COL(3 1).  MOVE 3 TO WS-XOR-COL(3 2).
002730     MOVE 0 TO WS-XOR-COL(3 3).  MOVE 1 TO WS-XOR-COL(3 4).
002740     MOVE 3 TO WS-XOR-COL(4 1).  MOVE 2 TO WS-XOR-COL(4 2).
002750     MOVE 1 TO WS-XOR-COL(4 3).  MOVE 0 TO WS-XOR-COL(4 4).
002760 0050-CARGAR-TABLA-XOR-EXIT.
002770     EXIT.
002780*
002790 0120-LEER-PARAMETROS.
002800     READ SERIE-PARAMETROS
002810         AT END
002820             DISPLAY "TOMB02 - SERPARM VACIO"
002830             STOP RUN
002840     END-READ.
002850     MOVE PARM-MODO TO WS-PARM-MODO-SW.
002860 0120-LEER-PARAMETROS-EXIT.
002870     EXIT.
002880*
002890*  NEXT TERM OF THE LEHMER SEQUENCE.  WS-SEMILLA NEVER REACHES 0
002900*  BY CONSTRUCTION OF THE MODULUS, BUT THE GUARD STAYS CHEAP.
002910 0010-SIGUIENTE-SEMILLA.
002920     COMPUTE WS-LCG-TEMP =
002930         WS-LCG-MULTIPLICADOR * WS-SEMILLA.
002940     DIVIDE WS-LCG-TEMP BY WS-LCG-MODULO
002950         GIVING WS-LCG-COCIENTE
002960         REMAINDER WS-SEMILLA.
002970     IF WS-SEMILLA = 0
002980         MOVE 1 TO WS-SEMILLA
002990     END-IF.
003000 0010-SIGUIENTE-SEMILLA-EXIT.
003010     EXIT.
003020*
003030*  RETURNS A NUMBER 1..WS-LCG-SORTEO-LIMITE IN WS-LCG-SORTEO.
003040 0020-SORTEAR-EN-RANGO.
003050     PERFORM 0010-SIGUIENTE-SEMILLA
003060         THRU 0010-SIGUIENTE-SEMILLA-EXIT.
003070     DIVIDE WS-SEMILLA BY WS-LCG-SORTEO-LIMITE
003080         GIVING WS-LCG-COCIENTE
003090         REMAINDER WS-LCG-SORTEO.
003100     ADD 1 TO WS-LCG-SORTEO.
003110 0020-SORTEAR-EN-RANGO-EXIT.
003120     EXIT.
003130*
003140*  BR-2 - SINGLE CARD, DRAW AND REJECT, THEN OPTIONAL REPAIR.
003150 0200-GENERAR-CARTON.
003160     MOVE 0 TO WS-POSICION.
003170     MOVE 0 TO WS-INTENTOS-CARTON.
003180     MOVE ALL "0" TO WS-CARTON-NUM-FLAT.
003190     INITIALIZE WS-COLUMNA-OCC.
003200 0205-DRAW-LOOP.
003210     IF WS-POSICION >= 15
003220         GO TO 0230-ORDENAR-FILAS
003230     END-IF.
003240     ADD 1 TO WS-INTENTOS-CARTON.
003250     IF WS-INTENTOS-CARTON > WS-INTENTOS-CARTON-MAX
003260         MOVE "TOMB02 BR2 CARD ABANDONED - TOO MANY REJECTIONS"
003270             TO SERERR-LINEA
003280         PERFORM 0900-ESCRIBIR-ERROR THRU 0900-ESCRIBIR-ERROR-EXIT
003290         GO TO 0200-GENERAR-CARTON-EXIT
003300     END-IF.
003310     MOVE 90 TO WS-LCG-SORTEO-LIMITE.
003320     PERFORM 0020-SORTEAR-EN-RANGO
003330         THRU 0020-SORTEAR-EN-RANGO-EXIT.
003340     MOVE WS-LCG-SORTEO TO WS-NUM-IX.
003350     PERFORM 0207-CANDIDATO-VALIDO
003360         THRU 0207-CANDIDATO-VALIDO-EXIT.
003370     IF GRUPO-CON-CONFLICTO
003380         GO TO 0205-DRAW-LOOP
003390     END-IF.
003400     DIVIDE WS-POSICION BY 5
003410         GIVING WS-DIV-TEMP
003420         REMAINDER WS-COL-IX.
003430     COMPUTE WS-FILA-IX = WS-DIV-TEMP + 1.
003440     ADD 1 TO WS-COL-IX.
003450     MOVE WS-NUM-IX TO WS-CARTON-NUM(WS-FILA-IX WS-COL-IX).
003460     PERFORM 0209-MARCAR-COLUMNA THRU 0209-MARCAR-COLUMNA-EXIT.
003470     ADD 1 TO WS-POSICION.
003480     MOVE 0 TO WS-INTENTOS-CARTON.
003490     GO TO 0205-DRAW-LOOP.
003500*
003510*  REJECTS A NUMBER ALREADY ON THE CARD, OR ONE SHARING A TENS
003520*  COLUMN WITH A NUMBER ALREADY IN THE SAME ROW-OF-5 (BR-1/BR-2).
003530 0207-CANDIDATO-VALIDO.
003540     SET GRUPO-SIN-CONFLICTO TO TRUE.
003550     MOVE 0 TO WS-CARD-IX.
003560 0207-DUP-LOOP.
003570     IF WS-CARD-IX >= WS-POSICION
003580         GO TO 0207-COLUMNA-CHECK
003590     END-IF.
003600     DIVIDE WS-CARD-IX BY 5
003610         GIVING WS-DIV-TEMP
003620         REMAINDER WS-COL-IX.
003630     COMPUTE WS-FILA-IX = WS-DIV-TEMP + 1.
003640     ADD 1 TO WS-COL-IX.
003650     IF WS-CARTON-NUM(WS-FILA-IX WS-COL-IX) = WS-NUM-IX
003660         SET GRUPO-CON-CONFLICTO TO TRUE
003670         GO TO 0207-CANDIDATO-VALIDO-EXIT
003680     END-IF.
003690     ADD 1 TO WS-CARD-IX.
003700     GO TO 0207-DUP-LOOP.
003710 0207-COLUMNA-CHECK.
003720     PERFORM 0208-COLUMNA-DE THRU 0208-COLUMNA-DE-EXIT.
003730     IF WS-COLUMNA-OCC(WS-COLUMNA-DE-NUM) NOT = 0
003740         SET GRUPO-CON-CONFLICTO TO TRUE
003750     END-IF.
003760 0207-CANDIDATO-VALIDO-EXIT.
003770     EXIT.
003780*
003790*  TENS-COLUMN OF A NUMBER: N/10, EXCEPT 90 WHICH IS COLUMN 8.
003800 0208-COLUMNA-DE.
003810     IF WS-NUM-IX = 90
003820         MOVE 8 TO WS-COLUMNA-DE-NUM
003830     ELSE
003840         DIVIDE WS-NUM-IX BY 10
003850             GIVING WS-COLUMNA-DE-NUM
003860     END-IF.
003870     ADD 1 TO WS-COLUMNA-DE-NUM.
003880 0208-COLUMNA-DE-EXIT.
003890     EXIT.
003900*
003910 0209-MARCAR-COLUMNA.
003920     ADD 1 TO WS-COLUMNA-OCC(WS-COLUMNA-DE-NUM).
003930     IF WS-COL-IX = 5
003940         PERFORM 0202-LIMPIAR-COLUMNAS
003950             THRU 0202-LIMPIAR-COLUMNAS-EXIT
003960     END-IF.
003970 0209-MARCAR-COLUMNA-EXIT.
003980     EXIT.
003990*
004000 0202-LIMPIAR-COLUMNAS.
004010     MOVE 1 TO WS-COL-IX.
004020 0202-LIMPIAR-LOOP.
004030     IF WS-COL-IX > 9
004040         GO TO 0202-LIMPIAR-COLUMNAS-EXIT
004050     END-IF.
004060     MOVE 0 TO WS-COLUMNA-OCC(WS-COL-IX).
004070     ADD 1 TO WS-COL-IX.
004080     GO TO 0202-LIMPIAR-LOOP.
004090 0202-LIMPIAR-COLUMNAS-EXIT.
004100     EXIT.
004110*
004120*  SORTS EACH ROW OF 5 ASCENDING BY A SMALL INSERTION SORT - THE
004130*  ROWS ARE TOO SHORT TO JUSTIFY A SORT VERB.  TT-0002.
004140 0230-ORDENAR-FILAS.
004150     MOVE 1 TO WS-FILA-IX.
004160 0230-FILA-LOOP.
004170     IF WS-FILA-IX > 3
004180         GO TO 0200-GENERAR-CARTON-EXIT
004190     END-IF.
004200     MOVE 2 TO WS-COL-IX.
004210 0232-INSERT-LOOP.
004220     IF WS-COL-IX > 5
004230         ADD 1 TO WS-FILA-IX
004240         GO TO 0230-FILA-LOOP
004250     END-IF.
004260     IF WS-CARTON-NUM(WS-FILA-IX WS-COL-IX) <
004270        WS-CARTON-NUM(WS-FILA-IX WS-COL-IX - 1)
004280         MOVE WS-CARTON-NUM(WS-FILA-IX WS-COL-IX) TO WS-TEMP-NUM
004290         MOVE WS-CARTON-NUM(WS-FILA-IX WS-COL-IX - 1)
004300             TO WS-CARTON-NUM(WS-FILA-IX WS-COL-IX)
004310         MOVE WS-TEMP-NUM
004320             TO WS-CARTON-NUM(WS-FILA-IX WS-COL-IX - 1)
004330         IF WS-COL-IX > 2
004340             SUBTRACT 1 FROM WS-COL-IX
004350             GO TO 0232-INSERT-LOOP
004360         END-IF
004370     END-IF.
004380     ADD 1 TO WS-COL-IX.
004390     GO TO 0232-INSERT-LOOP.
004400 0200-GENERAR-CARTON-EXIT.
004410     EXIT.
004420*
004430 0450-ESCRIBIR-CARTON-ACTUAL.
004440     MOVE WS-CARTON-LABEL TO SAL-CARD-LABEL.
004450     MOVE WS-CARTON-NUM-POS(1) TO SAL-CARD-NUM(1).
004460     MOVE WS-CARTON-NUM-POS(2) TO SAL-CARD-NUM(2).
004470     MOVE WS-CARTON-NUM-POS(3) TO SAL-CARD-NUM(3).
004480     MOVE WS-CARTON-NUM-POS(4) TO SAL-CARD-NUM(4).
004490     MOVE WS-CARTON-NUM-POS(5) TO SAL-CARD-NUM(5).
004500     MOVE WS-CARTON-NUM-POS(6) TO SAL-CARD-NUM(6).
004510     MOVE WS-CARTON-NUM-POS(7) TO SAL-CARD-NUM(7).
004520     MOVE WS-CARTON-NUM-POS(8) TO SAL-CARD-NUM(8).
004530     MOVE WS-CARTON-NUM-POS(9) TO SAL-CARD-NUM(9).
004540     MOVE WS-CARTON-NUM-POS(10) TO SAL-CARD-NUM(10).
004550     MOVE WS-CARTON-NUM-POS(11) TO SAL-CARD-NUM(11).
004560     MOVE WS-CARTON-NUM-POS(12) TO SAL-CARD-NUM(12).
004570     MOVE WS-CARTON-NUM-POS(13) TO SAL-CARD-NUM(13).
004580     MOVE WS-CARTON-NUM-POS(14) TO SAL-CARD-NUM(14).
004590     MOVE WS-CARTON-NUM-POS(15) TO SAL-CARD-NUM(15).
004600     MOVE WS-CARTON-JOLLY-IX TO SAL-CARD-JOLLY-IX.
004610     MOVE WS-CARTON-CHECKSUM TO SAL-CARD-CHECKSUM.
004620     MOVE 0 TO SAL-CARD-MAXEPC.
004630     MOVE 0 TO SAL-CARD-MAXEPR.
004640     WRITE SALIDA-REG.
004650     ADD 1 TO WS-TARJETAS-ESCRITAS.
004660 0450-ESCRIBIR-CARTON-ACTUAL-EXIT.
004670     EXIT.
004680*
004690*  BR-3 - SIX-CARD SERIES BY THE "PERFECT SWAP" METHOD.
004700 0300-GENERAR-SERIE-PERFECTA.
004710     PERFORM 0310-BARAJAR-SACO THRU 0310-BARAJAR-SACO-EXIT.
004720     MOVE 0 TO WS-INTENTOS-SWAP-A.
004730 0320-REVISAR-CONFLICTOS.
004740     MOVE 1 TO WS-POSICION.
004750 0322-SCAN-LOOP.
004760     IF WS-POSICION > 90
004770         GO TO 0330-REVISAR-COLUMNAS-VACIAS
004780     END-IF.
004790     PERFORM 0324-POSICION-EN-CONFLICTO
004800         THRU 0324-POSICION-EN-CONFLICTO-EXIT.
004810     IF GRUPO-CON-CONFLICTO
004820         ADD 1 TO WS-INTENTOS-SWAP-A
004830         IF WS-INTENTOS-SWAP-A > WS-INTENTOS-SWAP-MAX
004840             MOVE "TOMB02 BR3 SWAP GUARD A EXCEEDED - ABORTED"
004850                 TO SERERR-LINEA
004860             PERFORM 0900-ESCRIBIR-ERROR
004870                 THRU 0900-ESCRIBIR-ERROR-EXIT
004880             GO TO 0300-GENERAR-SERIE-PERFECTA-EXIT
004890         END-IF
004900         MOVE WS-POSICION TO WS-SWAP-POS-A
004910         MOVE 90 TO WS-LCG-SORTEO-LIMITE
004920         PERFORM 0020-SORTEAR-EN-RANGO
004930             THRU 0020-SORTEAR-EN-RANGO-EXIT
004940         MOVE WS-LCG-SORTEO TO WS-SWAP-POS-B
004950         PERFORM 0326-INTERCAMBIAR
004960             THRU 0326-INTERCAMBIAR-EXIT
004970         GO TO 0320-REVISAR-CONFLICTOS
004980     END-IF.
004990     ADD 1 TO WS-POSICION.
005000     GO TO 0322-SCAN-LOOP.
005010*
005020*  IS WS-SACO-POS(WS-POSICION) SHARING A TENS-COLUMN WITH ANOTHER
005030*  MEMBER OF ITS OWN GROUP OF 5 (ITS CARD'S ROW)?
005040 0324-POSICION-EN-CONFLICTO.
005050     SET GRUPO-SIN-CONFLICTO TO TRUE.
005060     SUBTRACT 1 FROM WS-POSICION GIVING WS-POS-MENOS-1.
005070     DIVIDE WS-POS-MENOS-1 BY 15
005080         GIVING WS-CARD-IX
005090         REMAINDER WS-MOD15.
005100     ADD 1 TO WS-CARD-IX.
005110     DIVIDE WS-MOD15 BY 5
005120         GIVING WS-FILA-IX
005130         REMAINDER WS-MOD5.
005140     ADD 1 TO WS-FILA-IX.
005150     MOVE WS-SACO-POS(WS-POSICION) TO WS-NUM-IX.
005160     PERFORM 0208-COLUMNA-DE THRU 0208-COLUMNA-DE-EXIT.
005170     MOVE WS-COLUMNA-DE-NUM TO WS-COL-IX.
005180     MOVE 1 TO WS-NUM-IX.
005190 0324-MEMBER-LOOP.
005200     IF WS-NUM-IX > 5
005210         GO TO 0324-POSICION-EN-CONFLICTO-EXIT
005220     END-IF.
005230     IF WS-NUM-IX NOT = WS-MOD5 + 1
005240         MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX)
005250             TO WS-OTRA-CARD-IX
005260         PERFORM 0328-COLUMNA-DE-SORTEO
005270             THRU 0328-COLUMNA-DE-SORTEO-EXIT
005280         IF WS-COLUMNA-DE-NUM = WS-COL-IX
005290             SET GRUPO-CON-CONFLICTO TO TRUE
005300             GO TO 0324-POSICION-EN-CONFLICTO-EXIT
005310         END-IF
005320     END-IF.
005330     ADD 1 TO WS-NUM-IX.
005340     GO TO 0324-MEMBER-LOOP.
005350 0324-POSICION-EN-CONFLICTO-EXIT.
005360     EXIT.
005370*
005380*  SAME TENS-COLUMN RULE AS 0208, APPLIED TO A VALUE ALREADY
005390*  SITTING IN A GROUP CELL RATHER THAN THE NEXT CANDIDATE DRAW.
005400 0328-COLUMNA-DE-SORTEO.
005410     IF WS-OTRA-CARD-IX = 90
005420         MOVE 8 TO WS-COLUMNA-DE-NUM
005430     ELSE
005440         DIVIDE WS-OTRA-CARD-IX BY 10
005450             GIVING WS-COLUMNA-DE-NUM
005460     END-IF.
005470     ADD 1 TO WS-COLUMNA-DE-NUM.
005480 0328-COLUMNA-DE-SORTEO-EXIT.
005490     EXIT.
005500*
005510 0326-INTERCAMBIAR.
005520     MOVE WS-SACO-POS(WS-SWAP-POS-A) TO WS-TEMP-NUM.
005530     MOVE WS-SACO-POS(WS-SWAP-POS-B) TO WS-SACO-POS(WS-SWAP-POS-A).
005540     MOVE WS-TEMP-NUM TO WS-SACO-POS(WS-SWAP-POS-B).
005550 0326-INTERCAMBIAR-EXIT.
005560     EXIT.
005570*
005580*  OPTIONAL PASS - SWAP WHOLE ROWS UNTIL NO CARD HAS AN EMPTY
005590*  TENS-COLUMN ACROSS ITS 15 NUMBERS.  PARM-REPARAR = "N" SKIPS.
005600 0330-REVISAR-COLUMNAS-VACIAS.
005610     IF PARM-REPARAR = "N"
005620         GO TO 0340-ORDENAR-GRUPOS
005630     END-IF.
005640     MOVE 0 TO WS-INTENTOS-SWAP-B.
005650     MOVE 1 TO WS-CARD-IX.
005660 0332-CARD-LOOP.
005670     IF WS-CARD-IX > 6
005680         GO TO 0340-ORDENAR-GRUPOS
005690     END-IF.
005700     PERFORM 0334-MARCAR-COLUMNAS-DE-CARD
005710         THRU 0334-MARCAR-COLUMNAS-DE-CARD-EXIT.
005720     PERFORM 0336-HAY-COLUMNA-VACIA
005730         THRU 0336-HAY-COLUMNA-VACIA-EXIT.
005740     IF GRUPO-CON-CONFLICTO
005750         ADD 1 TO WS-INTENTOS-SWAP-B
005760         IF WS-INTENTOS-SWAP-B > WS-INTENTOS-SWAP-MAX
005770             MOVE "TOMB02 BR3 SWAP GUARD B EXCEEDED - ABORTED"
005780                 TO SERERR-LINEA
005790             PERFORM 0900-ESCRIBIR-ERROR
005800                 THRU 0900-ESCRIBIR-ERROR-EXIT
005810             GO TO 0300-GENERAR-SERIE-PERFECTA-EXIT
005820         END-IF
005830         MOVE 3 TO WS-LCG-SORTEO-LIMITE
005840         PERFORM 0020-SORTEAR-EN-RANGO
005850             THRU 0020-SORTEAR-EN-RANGO-EXIT
005860         MOVE WS-LCG-SORTEO TO WS-FILA-IX
005870         MOVE 6 TO WS-LCG-SORTEO-LIMITE
005880         PERFORM 0020-SORTEAR-EN-RANGO
005890             THRU 0020-SORTEAR-EN-RANGO-EXIT
005900         MOVE WS-LCG-SORTEO TO WS-OTRA-CARD-IX
005910         MOVE 3 TO WS-LCG-SORTEO-LIMITE
005920         PERFORM 0020-SORTEAR-EN-RANGO
005930             THRU 0020-SORTEAR-EN-RANGO-EXIT
005940         MOVE WS-LCG-SORTEO TO WS-OTRA-FILA-IX
005950         PERFORM 0338-INTERCAMBIAR-FILAS
005960             THRU 0338-INTERCAMBIAR-FILAS-EXIT
005970         MOVE 1 TO WS-CARD-IX
005980         GO TO 0332-CARD-LOOP
005990     END-IF.
006000     ADD 1 TO WS-CARD-IX.
006010     GO TO 0332-CARD-LOOP.
006020*
006030 0334-MARCAR-COLUMNAS-DE-CARD.
006040     MOVE 1 TO WS-COL-IX.
006050 0334-CLR-LOOP.
006060     IF WS-COL-IX > 9
006070         GO TO 0334-LOAD-START
006080     END-IF.
006090     SET COLUMNA-VACIA(WS-COL-IX) TO TRUE.
006100     ADD 1 TO WS-COL-IX.
006110     GO TO 0334-CLR-LOOP.
006120 0334-LOAD-START.
006130     MOVE 1 TO WS-FILA-IX.
006140 0334-FILA-LOOP.
006150     IF WS-FILA-IX > 3
006160         GO TO 0334-MARCAR-COLUMNAS-DE-CARD-EXIT
006170     END-IF.
006180     MOVE 1 TO WS-NUM-IX.
006190 0334-NUM-LOOP.
006200     IF WS-NUM-IX > 5
006210         ADD 1 TO WS-FILA-IX
006220         GO TO 0334-FILA-LOOP
006230     END-IF.
006240     MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX)
006250         TO WS-OTRA-CARD-IX.
006260     PERFORM 0328-COLUMNA-DE-SORTEO
006270         THRU 0328-COLUMNA-DE-SORTEO-EXIT.
006280     SET COLUMNA-OCUPADA(WS-COLUMNA-DE-NUM) TO TRUE.
006290     ADD 1 TO WS-NUM-IX.
006300     GO TO 0334-NUM-LOOP.
006310 0334-MARCAR-COLUMNAS-DE-CARD-EXIT.
006320     EXIT.
006330*
006340 0336-HAY-COLUMNA-VACIA.
006350     SET GRUPO-SIN-CONFLICTO TO TRUE.
006360     MOVE 1 TO WS-COL-IX.
006370 0336-CHK-LOOP.
006380     IF WS-COL-IX > 9
006390         GO TO 0336-HAY-COLUMNA-VACIA-EXIT
006400     END-IF.
006410     IF COLUMNA-VACIA(WS-COL-IX)
006420         SET GRUPO-CON-CONFLICTO TO TRUE
006430         GO TO 0336-HAY-COLUMNA-VACIA-EXIT
006440     END-IF.
006450     ADD 1 TO WS-COL-IX.
006460     GO TO 0336-CHK-LOOP.
006470 0336-HAY-COLUMNA-VACIA-EXIT.
006480     EXIT.
006490*
006500 0338-INTERCAMBIAR-FILAS.
006510     MOVE 1 TO WS-NUM-IX.
006520 0338-SWAP-LOOP.
006530     IF WS-NUM-IX > 5
006540         GO TO 0338-INTERCAMBIAR-FILAS-EXIT
006550     END-IF.
006560     MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX)
006570         TO WS-TEMP-NUM.
006580     MOVE WS-GRUPO-NUM(WS-OTRA-CARD-IX WS-OTRA-FILA-IX WS-NUM-IX)
006590         TO WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-NUM-IX).
006600     MOVE WS-TEMP-NUM
006610         TO WS-GRUPO-NUM(WS-OTRA-CARD-IX WS-OTRA-FILA-IX WS-NUM-IX).
006620     ADD 1 TO WS-NUM-IX.
006630     GO TO 0338-SWAP-LOOP.
006640 0338-INTERCAMBIAR-FILAS-EXIT.
006650     EXIT.
006660*
006670 0340-ORDENAR-GRUPOS.
006680     MOVE 1 TO WS-CARD-IX.
006690 0342-CARD-LOOP.
006700     IF WS-CARD-IX > 6
006710         GO TO 0350-EMITIR-TARJETAS
006720     END-IF.
006730     MOVE 1 TO WS-FILA-IX.
006740 0344-FILA-LOOP.
006750     IF WS-FILA-IX > 3
006760         ADD 1 TO WS-CARD-IX
006770         GO TO 0342-CARD-LOOP
006780     END-IF.
006790     MOVE 2 TO WS-COL-IX.
006800 0346-INSERT-LOOP.
006810     IF WS-COL-IX > 5
006820         ADD 1 TO WS-FILA-IX
006830         GO TO 0344-FILA-LOOP
006840     END-IF.
006850     IF WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX) <
006860        WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX - 1)
006870         MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX)
006880             TO WS-TEMP-NUM
006890         MOVE WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX - 1)
006900             TO WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX)
006910         MOVE WS-TEMP-NUM
006920             TO WS-GRUPO-NUM(WS-CARD-IX WS-FILA-IX WS-COL-IX - 1)
006930         IF WS-COL-IX > 2
006940             SUBTRACT 1 FROM WS-COL-IX
006950             GO TO 0346-INSERT-LOOP
006960         END-IF
006970     END-IF.
006980     ADD 1 TO WS-COL-IX.
006990     GO TO 0346-INSERT-LOOP.
007000*
007010*  BUILDS THE SIX OUTPUT CARDS FROM THE SORTED GROUPS, ASSIGNS A
007020*  RANDOM JOLLY INDEX TO EACH, LABELS AND CHECKSUMS THEM, WRITES.
007030 0350-EMITIR-TARJETAS.
007040     MOVE 1 TO WS-CARD-IX.
007050 0352-EMIT-LOOP.
007060     IF WS-CARD-IX > 6
007070         GO TO 0300-GENERAR-SERIE-PERFECTA-EXIT
007080     END-IF.
007090     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 1) TO WS-CARTON-NUM(1 1).
007100     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 2) TO WS-CARTON-NUM(1 2).
007110     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 3) TO WS-CARTON-NUM(1 3).
007120     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 4) TO WS-CARTON-NUM(1 4).
007130     MOVE WS-GRUPO-NUM(WS-CARD-IX 1 5) TO WS-CARTON-NUM(1 5).
007140     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 1) TO WS-CARTON-NUM(2 1).
007150     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 2) TO WS-CARTON-NUM(2 2).
007160     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 3) TO WS-CARTON-NUM(2 3).
007170     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 4) TO WS-CARTON-NUM(2 4).
007180     MOVE WS-GRUPO-NUM(WS-CARD-IX 2 5) TO WS-CARTON-NUM(2 5).
007190     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 1) TO WS-CARTON-NUM(3 1).
007200     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 2) TO WS-CARTON-NUM(3 2).
007210     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 3) TO WS-CARTON-NUM(3 3).
007220     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 4) TO WS-CARTON-NUM(3 4).
007230     MOVE WS-GRUPO-NUM(WS-CARD-IX 3 5) TO WS-CARTON-NUM(3 5).
007240     MOVE 15 TO WS-LCG-SORTEO-LIMITE.
007250     PERFORM 0020-SORTEAR-EN-RANGO
007260         THRU 0020-SORTEAR-EN-RANGO-EXIT.
007270     COMPUTE WS-CARTON-JOLLY-IX = WS-LCG-SORTEO - 1.
007280     MOVE WS-CARD-IX TO PARM-NUM-SERIE.
007290     PERFORM 0500-CALCULAR-CHECKSUM
007300         THRU 0500-CALCULAR-CHECKSUM-EXIT.
007310     PERFORM 0400-ETIQUETAR-CARTON
007320         THRU 0400-ETIQUETAR-CARTON-EXIT.
007330     PERFORM 0450-ESCRIBIR-CARTON-ACTUAL
007340         THRU 0450-ESCRIBIR-CARTON-ACTUAL-EXIT.
007350     ADD 1 TO WS-CARD-IX.
007360     GO TO 0352-EMIT-LOOP.
007370 0300-GENERAR-SERIE-PERFECTA-EXIT.
007380     EXIT.
007390*
007400*  INITIAL SHUFFLE - LOAD 1..90 THEN A FIXED COUNT OF RANDOM
007410*  SWAPS, SO THE SAME SEED REPRODUCES THE SAME STARTING ORDER.
007420 0310-BARAJAR-SACO.
007430     MOVE 1 TO WS-POSICION.
007440 0312-LOAD-LOOP.
007450     IF WS-POSICION > 90
007460         GO TO 0314-SWAP-START
007470     END-IF.
007480     MOVE WS-POSICION TO WS-SACO-POS(WS-POSICION).
007490     ADD 1 TO WS-POSICION.
007500     GO TO 0312-LOAD-LOOP.
007510 0314-SWAP-START.
007520     MOVE 1 TO WS-POSICION.
007530 0316-SWAP-LOOP.
007540     IF WS-POSICION > 500
007550         GO TO 0310-BARAJAR-SACO-EXIT
007560     END-IF.
007570     MOVE 90 TO WS-LCG-SORTEO-LIMITE.
007580     PERFORM 0020-SORTEAR-EN-RANGO
007590         THRU 0020-SORTEAR-EN-RANGO-EXIT.
007600     MOVE WS-LCG-SORTEO TO WS-SWAP-POS-A.
007610     PERFORM 0020-SORTEAR-EN-RANGO
007620         THRU 0020-SORTEAR-EN-RANGO-EXIT.
007630     MOVE WS-LCG-SORTEO TO WS-SWAP-POS-B.
007640     PERFORM 0326-INTERCAMBIAR THRU 0326-INTERCAMBIAR-EXIT.
007650     ADD 1 TO WS-POSICION.
007660     GO TO 0316-SWAP-LOOP.
007670 0310-BARAJAR-SACO-EXIT.
007680     EXIT.
007690*
007700*  BR-11 - LABEL FROM PREFIX, SEPARATOR, PROGRESSIVE NUMBER, AND
007710*  OPTIONALLY THE CHECKSUM (ETIQUETA-MODO "K" APPENDS IT).  THE
007720*  CHECKSUM ITSELF MUST ALREADY BE IN WS-CARTON-CHECKSUM - SEE
007730*  THE CALL ORDER IN 0100-INICIO AND 0350-EMITIR-TARJETAS.
007740 0400-ETIQUETAR-CARTON.
007750     MOVE SPACES TO WS-CARTON-LABEL.
007760     IF PARM-ETIQUETA-MODO = "K"
007770         STRING PARM-PREFIJO DELIMITED BY SPACE
007780                PARM-SEPARADOR DELIMITED BY SIZE
007790                PARM-NUM-SERIE DELIMITED BY SIZE
007800                PARM-SEPARADOR DELIMITED BY SIZE
007810                WS-CARTON-CHECKSUM DELIMITED BY SIZE
007820           INTO WS-CARTON-LABEL
007830     ELSE
007840         STRING PARM-PREFIJO DELIMITED BY SPACE
007850                PARM-SEPARADOR DELIMITED BY SIZE
007860                PARM-NUM-SERIE DELIMITED BY SIZE
007870           INTO WS-CARTON-LABEL
007880     END-IF.
007890 0400-ETIQUETAR-CARTON-EXIT.
007900     EXIT.
007910*
007920*  BR-9 - SUM OF (NUMBER*10) XOR ROW-INDEX OVER THE 15 NUMBERS,
007930*  PLUS A CALLER OFFSET (ALWAYS 0 HERE - FILE WRITES), BASE-36.
007940 0500-CALCULAR-CHECKSUM.
007950     MOVE WS-CHECKSUM-OFFSET TO WS-CHECKSUM-SUMA.
007960     MOVE 1 TO WS-FILA-IX.
007970 0505-FILA-LOOP.
007980     IF WS-FILA-IX > 3
007990         GO TO 0510-REDUCIR-SUMA
008000     END-IF.
008010     MOVE WS-FILA-IX TO WS-CHECKSUM-FILA-IX.
008020     SUBTRACT 1 FROM WS-CHECKSUM-FILA-IX.
008030     MOVE 1 TO WS-COL-IX.
008040 0507-COL-LOOP.
008050     IF WS-COL-IX > 5
008060         ADD 1 TO WS-FILA-IX
008070         GO TO 0505-FILA-LOOP
008080     END-IF.
008090     COMPUTE WS-CHECKSUM-VAL10 =
008100         WS-CARTON-NUM(WS-FILA-IX WS-COL-IX) * 10.
008110     DIVIDE WS-CHECKSUM-VAL10 BY 4
008120         GIVING WS-CHECKSUM-BASE
008130         REMAINDER WS-CHECKSUM-MOD4.
008140     COMPUTE WS-CHECKSUM-BASE = WS-CHECKSUM-BASE * 4.
008150     MOVE WS-XOR-COL(WS-CHECKSUM-FILA-IX + 1 WS-CHECKSUM-MOD4 + 1)
008160         TO WS-CHECKSUM-XOR-LOW.
008170     ADD WS-CHECKSUM-BASE WS-CHECKSUM-XOR-LOW TO WS-CHECKSUM-SUMA.
008180     ADD 1 TO WS-COL-IX.
008190     GO TO 0507-COL-LOOP.
008200 0510-REDUCIR-SUMA.
008210     DIVIDE WS-CHECKSUM-SUMA BY 1296
008220         GIVING WS-CHECKSUM-COCIENTE
008230         REMAINDER WS-INDICE-1.
008240     DIVIDE WS-INDICE-1 BY 36
008250         GIVING WS-INDICE-1.
008260     DIVIDE WS-CHECKSUM-SUMA BY 36
008270         GIVING WS-CHECKSUM-COCIENTE
008280         REMAINDER WS-INDICE-2.
008290     ADD 1 TO WS-INDICE-1 WS-INDICE-2.
008300     MOVE WS-ALFABETO(WS-INDICE-1:1) TO WS-CARTON-CHECKSUM(1:1).
008310     MOVE WS-ALFABETO(WS-INDICE-2:1) TO WS-CARTON-CHECKSUM(2:1).
008320 0500-CALCULAR-CHECKSUM-EXIT.
008330     EXIT.
008340*
008350 0900-ESCRIBIR-ERROR.
008360     OPEN EXTEND SERIE-ERRORES.
008370     IF FICHERO-NO-EXISTE
008380         OPEN OUTPUT SERIE-ERRORES
008390     END-IF.
008400     WRITE SERERR-LINEA.
008410     CLOSE SERIE-ERRORES.
008420 0900-ESCRIBIR-ERROR-EXIT.
008430     EXIT.
