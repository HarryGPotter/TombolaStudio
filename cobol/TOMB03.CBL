000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB03.
000120 AUTHOR. R MARTIN TORRES.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 03/29/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB03 -  C A R D   C O M P A R I S O N   E N G I N E
000200*  COMPARES EVERY CARD IN A CARD-MASTER FILE AGAINST EVERY OTHER
000210*  CARD, COUNTING NUMBERS THE TWO CARDS HAVE IN COMMON (EQUAL-PER-
000220*  CARD) AND THE BEST ROW-TO-ROW OVERLAP (EQUAL-PER-ROW), AND KEEPS
000230*  A RUNNING BEST-EVER FIGURE FOR EACH CARD.  ALSO ROLLS THE SAME
000240*  COMPARISON UP TO SERIES LEVEL (36 CARD PAIRS PER SERIES PAIR) FOR
000250*  THE BENEFIT OF THE SET-FACTORY ACCEPT/REJECT STEP, WHICH KEEPS
000260*  ITS OWN COPY OF THIS LOGIC PER SHOP PRACTICE.
000270*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000280*
000290*  CHANGE LOG
000300*  ----------------------------------------------------------------
000310*  DATE        WHO  REQ-NO   DESCRIPTION
000320*  ----------------------------------------------------------------TAG010
000330*  03/29/1987  RMT  TT-0004  INITIAL RELEASE - WHOLE-FILE PAIRWISE  TAG020
000340*              RMT  TT-0004  EQUAL-PER-CARD SCAN ONLY.              TAG030
000350*  02/06/1989  RMT  TT-0016  ADDED EQUAL-PER-ROW (3X3 ROW PAIRING)  TAG040
000360*              RMT  TT-0016  REQUESTED AFTER A SERIES SHIPPED WITH  TAG050
000370*              RMT  TT-0016  TWO CARDS SHARING A WHOLE ROW.         TAG060
000380*  08/12/1990  LFB  TT-0034  ADDED SERIES-LEVEL ROLL-UP (36 PAIRS)  TAG070
000390*              LFB  TT-0034  FOR THE SET-FACTORY PROGRESSIVE CHECK. TAG080
000400*  04/25/1992  LFB  TT-0055  SPLIT INTO COMPARAR-CARTONES AND       TAG090
000410*              LFB  TT-0055  COMPARAR-FILAS, SET-FACTORY KEEPS ITS  TAG100
000420*              LFB  TT-0055  OWN COPY OF EACH HALF.                 TAG110
000430*  01/30/1994  JRV  TT-0071  RAISED TABLE SIZE TO THE FULL 996-CARD TAG120
000440*              JRV  TT-0071  LIST LIMIT, PREVIOUSLY ONLY 300.       TAG130
000450*  07/18/1996  JRV  TT-0089  ADDED QUICK-DUPLICATE-LABEL PASS ON    TAG140
000460*              JRV  TT-0089  THE ENTRADA REDEFINES, OPERATIONS KEPT TAG150
000470*              JRV  TT-0089  RELOADING A FILE TWICE BY MISTAKE.     TAG160
000480*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS IN THIS MODULE,   TAG170
000490*              MDS  TT-0099  REVIEWED AND SIGNED OFF, NO CHANGE.    TAG180
000500*  11/02/2000  MDS  TT-0107  WRITE-BACK NOW PRESERVES LABEL AND     TAG190
000510*              MDS  TT-0107  CHECKSUM UNCHANGED, ONLY MAXEPC/MAXEPR TAG200
000520*              MDS  TT-0107  ARE UPDATED ON THE OUTPUT RECORD.      TAG210
000530*  ----------------------------------------------------------------
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT CARTON-ENTRADA ASSIGN TO CARENT
000640     ORGANIZATION IS LINE SEQUENTIAL
000650     FILE STATUS IS FS-ENTRADA.
000660*
000670     SELECT CARTON-SALIDA ASSIGN TO CARSAL
000680     ORGANIZATION IS LINE SEQUENTIAL
000690     FILE STATUS IS FS-SALIDA.
000700*
000710     SELECT OPTIONAL CARTON-ERRORES ASSIGN TO CARTERR
000720     ORGANIZATION IS LINE SEQUENTIAL
000730     FILE STATUS IS FS-ERRORES.
000740*
000750 DATA DIVISION.
000760 FILE SECTION.
000770*
000780*  CARTON-ENTRADA/CARTON-SALIDA CARRY THE FULL R1 LAYOUT - LABEL,
000790*  15 NUMBERS, JOLLY INDEX, CHECKSUM, AND THE TWO RUNNING MAXIMA -
000800*  SO THIS JOB CAN BE RUN AFTER A SET-FACTORY BUILD OR AFTER A FILE
000810*  LOAD TO REFRESH THE MAXIMA WITHOUT REBUILDING ANY CARD.
000820 FD  CARTON-ENTRADA
000830     LABEL RECORD STANDARD.
000840 01  CARENT-REG.
000850     05  CARENT-LABEL                 PIC X(16).
000860     05  CARENT-NUM                   PIC 9(02) OCCURS 15 TIMES.
000870     05  CARENT-JOLLY-IX               PIC S9(02).
000880     05  CARENT-CHECKSUM               PIC X(02).
000890     05  CARENT-MAXEPC                 PIC 9(02).
000900     05  CARENT-MAXEPR                 PIC 9(02).
000910     05  FILLER                        PIC X(10).
000920*
000930*  QUICK-SCAN VIEW OF THE SAME INPUT RECORD USED BY THE DUPLICATE-
000940*  LABEL CHECK ADDED UNDER TT-0089 - NO NEED TO PICK THE NUMBERS
000950*  APART JUST TO COMPARE TWO LABELS.
000960 01  CARENT-QUICKVIEW REDEFINES CARENT-REG.
000970     05  CQV-LABEL                     PIC X(16).
000980     05  FILLER                        PIC X(30).
000990     05  CQV-JOLLY-IX                  PIC S9(02).
001000     05  CQV-CHECKSUM                  PIC X(02).
001010     05  FILLER                        PIC X(14).
001020*
001030 FD  CARTON-SALIDA
001040     LABEL RECORD STANDARD.
001050 01  CARSAL-REG.
001060     05  CARSAL-LABEL                  PIC X(16).
001070     05  CARSAL-NUM                    PIC 9(02) OCCURS 15 TIMES.
001080     05  CARSAL-JOLLY-IX                PIC S9(02).
001090     05  CARSAL-CHECKSUM                PIC X(02).
001100     05  CARSAL-MAXEPC                  PIC 9(02).
001110     05  CARSAL-MAXEPR                  PIC 9(02).
001120     05  FILLER                         PIC X(10).
001130*
001140*  STATS-ONLY VIEW OF THE OUTPUT RECORD - THE SAME TRAILING-BYTES
001150*  TRICK TOMB02 USES FOR THE CONSOLE-LISTING ROUTINE IN TOMB09, SO
001160*  A MAXIMA-ONLY REPORT CAN BE BOLTED ON WITHOUT A NEW FD.
001170 01  CARSAL-STATS-ALT REDEFINES CARSAL-REG.
001180     05  FILLER                         PIC X(46).
001190     05  CSA-JOLLY-IX                   PIC S9(02).
001200     05  CSA-CHECKSUM                   PIC X(02).
001210     05  CSA-MAXEPC                     PIC 9(02).
001220     05  CSA-MAXEPR                     PIC 9(02).
001230     05  FILLER                         PIC X(10).
001240*
001250 FD  CARTON-ERRORES
001260     LABEL RECORD STANDARD.
001270 01  CARTERR-LINEA                    PIC X(080).
001280*
001290 WORKING-STORAGE SECTION.
001300*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001310*  R1 - FULL CARD TABLE, ONE ENTRY PER CARD READ FROM CARTON-
001320*  ENTRADA.  996 ENTRIES COVERS THE HOUSE LIMIT OF 166 SERIES OF
001330*  SIX CARDS (BR-12).  RETYPED HERE RATHER THAN COPYD, THE SAME
001340*  WAY EVERY SHARED RECORD IN THIS SHOP IS RETYPED INTO EACH
001350*  MODULE THAT TOUCHES IT RATHER THAN PULLED FROM A LIBRARY.
001360*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001370 01  WS-TABLA-CARTONES.
001380     05  WS-CT-ENTRY OCCURS 996 TIMES INDEXED BY CT-IX.
001390         10  WS-CT-LABEL               PIC X(16).
001400         10  WS-CT-FILAS.
001410             15  WS-CT-FILA OCCURS 3 TIMES INDEXED BY CT-FL-IX.
001420                 20  WS-CT-COL OCCURS 5 TIMES INDEXED BY CT-CL-IX
001430                                       PIC 9(02).
001440         10  WS-CT-NUM-FLAT REDEFINES WS-CT-FILAS
001450                                       PIC 9(02) OCCURS 15 TIMES.
001460         10  WS-CT-JOLLY-IX            PIC S9(02).
001470         10  WS-CT-CHECKSUM            PIC X(02).
001480         10  WS-CT-MAXEPC              PIC 9(02) COMP.
001490         10  WS-CT-MAXEPR              PIC 9(02) COMP.
001500         10  FILLER                    PIC X(05).
001510*
001520*  SECOND CARD'S ROWS, COPIED OUT OF THE TABLE BEFORE A COMPARISON
001530*  SO COMPARAR-CARTONES/COMPARAR-FILAS ONLY EVER ADDRESS TWO PLAIN
001540*  WORKING COPIES AND NOT A PAIR OF TABLE SUBSCRIPTS AT ONCE.
001550 01  WS-CARTON-A.
001560     05  WS-A-FILA OCCURS 3 TIMES INDEXED BY A-FL-IX.
001570         10  WS-A-COL OCCURS 5 TIMES INDEXED BY A-CL-IX
001580                                       PIC 9(02).
001590     05  WS-A-NUM-FLAT REDEFINES WS-A-FILA
001600                                       PIC 9(02) OCCURS 15 TIMES.
001610     05  FILLER                        PIC X(01).
001620*
001630 01  WS-CARTON-B.
001640     05  WS-B-FILA OCCURS 3 TIMES INDEXED BY B-FL-IX.
001650         10  WS-B-COL OCCURS 5 TIMES INDEXED BY B-CL-IX
001660                                       PIC 9(02).
001670     05  WS-B-NUM-FLAT REDEFINES WS-B-FILA
001680                                       PIC 9(02) OCCURS 15 TIMES.
001690     05  FILLER                        PIC X(01).
001700*
001710 01  WS-COMPARACION.
001720     05  WS-EPC-RESULT                 PIC 9(02) COMP.
001730     05  WS-EPR-RESULT                 PIC 9(02) COMP.
001740     05  WS-EPR-FILA-ACTUAL            PIC 9(01) COMP.
001750     05  WS-SERIE-EPC-MAX               PIC 9(02) COMP.
001760     05  WS-SERIE-EPR-MAX               PIC 9(02) COMP.
001770     05  FILLER                        PIC X(04).
001780*
001790 01  WS-SUBINDICES.
001800     05  WS-NUM-IX-A                   PIC 9(02) COMP.
001810     05  WS-NUM-IX-B                   PIC 9(02) COMP.
001820     05  WS-FILA-IX-A                  PIC 9(01) COMP.
001830     05  WS-FILA-IX-B                  PIC 9(01) COMP.
001840     05  WS-COL-IX-A                   PIC 9(01) COMP.
001850     05  WS-COL-IX-B                   PIC 9(01) COMP.
001860     05  WS-SERIE-I                    PIC 9(03) COMP.
001870     05  WS-SERIE-J                    PIC 9(03) COMP.
001880     05  WS-SERIE-BASE-I               PIC 9(04) COMP.
001890     05  WS-SERIE-BASE-J               PIC 9(04) COMP.
001900     05  WS-SERIE-CARD-I               PIC 9(01) COMP.
001910     05  WS-SERIE-CARD-J               PIC 9(01) COMP.
001920     05  WS-CARD-I                     PIC 9(04) COMP.
001930     05  WS-CARD-J                     PIC 9(04) COMP.
001940     05  FILLER                        PIC X(04).
001950*
001960 01  WS-CONTADORES.
001970     05  WS-TOTAL-LEIDOS               PIC 9(04) COMP VALUE 0.
001980     05  WS-TOTAL-SERIES               PIC 9(03) COMP VALUE 0.
001990     05  WS-TOTAL-PARES-CARTON         PIC 9(07) COMP VALUE 0.
002000     05  WS-TOTAL-PARES-SERIE          PIC 9(05) COMP VALUE 0.
002010     05  WS-TOTAL-SUBIDAS-EPC          PIC 9(07) COMP VALUE 0.
002020     05  WS-TOTAL-SUBIDAS-EPR          PIC 9(07) COMP VALUE 0.
002030     05  WS-DUP-LABEL-COUNT            PIC 9(04) COMP VALUE 0.
002040     05  FILLER                        PIC X(04).
002050*
002060 01  WS-EOF-ENTRADA                   PIC X(01) VALUE "N".
002070     88  FIN-ENTRADA                    VALUE "Y".
002080*
002090 01  WS-RESULTADO-GRABACION           PIC X(01).
002100     88  GRABACION-CORRECTA             VALUE "G".
002110     88  GRABACION-FALLIDA              VALUE "F".
002120*
002130 01  FS-ENTRADA                       PIC X(02).
002140 01  FS-SALIDA                        PIC X(02).
002150 01  FS-ERRORES                       PIC X(02).
002160*
002170 PROCEDURE DIVISION.
002180*
002190 0100-INICIO.
002200*    BR-4 BATCH ENTRY POINT - LOADS THE WHOLE CARD-MASTER FILE INTO
002210*    WS-TABLA-CARTONES, RECOMPUTES MAXEPC/MAXEPR FOR EVERY CARD BY
002220*    COMPARING EVERY PAIR (U3 STEP 3), ROLLS THE SAME COMPARISON UP
002230*    TO SERIES LEVEL FOR THE CONSOLE SUMMARY, THEN WRITES THE TABLE
002240*    BACK OUT WITH THE REFRESHED MAXIMA.
002250     OPEN INPUT CARTON-ENTRADA.
002260     OPEN OUTPUT CARTON-SALIDA.
002270     OPEN OUTPUT CARTON-ERRORES.
002280     PERFORM 0120-LEER-CARTONES THRU 0120-LEER-CARTONES-EXIT
002290         UNTIL FIN-ENTRADA.
002300     CLOSE CARTON-ENTRADA.
002310     IF WS-TOTAL-LEIDOS > 1
002320         PERFORM 0300-RECALCULAR-MAXIMOS THRU 0300-RECALCULAR-MAXIMOS-EXIT
002330     END-IF.
002340     IF WS-TOTAL-SERIES > 1
002350         PERFORM 0400-COMPARAR-SERIES THRU 0400-COMPARAR-SERIES-EXIT
002360     END-IF.
002370     PERFORM 0510-ESCRIBIR-TODO THRU 0510-ESCRIBIR-TODO-EXIT.
002380     CLOSE CARTON-SALIDA.
002390     CLOSE CARTON-ERRORES.
002400     DISPLAY "TOMB03 - CARDS READ    : " WS-TOTAL-LEIDOS.
002410     DISPLAY "TOMB03 - SERIES SEEN    : " WS-TOTAL-SERIES.
002420     DISPLAY "TOMB03 - CARD PAIRS     : " WS-TOTAL-PARES-CARTON.
002430     DISPLAY "TOMB03 - SERIES PAIRS   : " WS-TOTAL-PARES-SERIE.
002440     DISPLAY "TOMB03 - MAXEPC RAISED  : " WS-TOTAL-SUBIDAS-EPC.
002450     DISPLAY "TOMB03 - MAXEPR RAISED  : " WS-TOTAL-SUBIDAS-EPR.
002460     DISPLAY "TOMB03 - DUP LABELS     : " WS-DUP-LABEL-COUNT.
002470     STOP RUN.
002480*
002490 0120-LEER-CARTONES.
002500*    READS ONE PACKED CARD RECORD, STORES IT AS THE NEXT TABLE
002510*    ENTRY, AND CHECKS ITS LABEL AGAINST EVERY ENTRY ALREADY LOADED
002520*    (TT-0089 QUICK-DUPLICATE-LABEL PASS, VIA THE ENTRADA REDEFINES).
002530     READ CARTON-ENTRADA
002540         AT END
002550             SET FIN-ENTRADA TO TRUE
002560             GO TO 0120-LEER-CARTONES-EXIT
002570     END-READ.
002580     ADD 1 TO WS-TOTAL-LEIDOS.
002590     SET CT-IX TO WS-TOTAL-LEIDOS.
002600     MOVE CARENT-LABEL TO WS-CT-LABEL(CT-IX).
002610     PERFORM 0125-COPIAR-NUM-ENTRADA THRU 0125-COPIAR-NUM-ENTRADA-EXIT.
002620     MOVE CARENT-JOLLY-IX TO WS-CT-JOLLY-IX(CT-IX).
002630     MOVE CARENT-CHECKSUM TO WS-CT-CHECKSUM(CT-IX).
002640     MOVE 0 TO WS-CT-MAXEPC(CT-IX).
002650     MOVE 0 TO WS-CT-MAXEPR(CT-IX).
002660     IF WS-TOTAL-LEIDOS > 1
002670         PERFORM 0140-BUSCAR-LABEL-DUP THRU 0140-BUSCAR-LABEL-DUP-EXIT
002680     END-IF.
002690     DIVIDE WS-TOTAL-LEIDOS BY 6 GIVING WS-SERIE-I
002700         REMAINDER WS-CARD-I.
002710     IF WS-CARD-I = 0
002720         MOVE WS-SERIE-I TO WS-TOTAL-SERIES
002730     ELSE
002740         COMPUTE WS-TOTAL-SERIES = WS-SERIE-I + 1
002750     END-IF.
002760 0120-LEER-CARTONES-EXIT.
002770     EXIT.
002780*
002790 0125-COPIAR-NUM-ENTRADA.
002800*    COPIES THE 15 NUMBERS OF THE RECORD JUST READ INTO THE TABLE
002810*    ENTRY AT CT-IX - ONE NUMBER AT A TIME, GO-TO STYLE, THE SAME
002820*    LOOP SHAPE AS THE COLUMN SCAN IN TOMB01.
002830     MOVE 1 TO WS-NUM-IX-A.
002840 0126-COPY-LOOP.
002850     IF WS-NUM-IX-A > 15
002860         GO TO 0125-COPIAR-NUM-ENTRADA-EXIT
002870     END-IF.
002880     MOVE CARENT-NUM(WS-NUM-IX-A)
002890         TO WS-CT-NUM-FLAT(CT-IX WS-NUM-IX-A).
002900     ADD 1 TO WS-NUM-IX-A.
002910     GO TO 0126-COPY-LOOP.
002920 0125-COPIAR-NUM-ENTRADA-EXIT.
002930     EXIT.
002940*
002950 0140-BUSCAR-LABEL-DUP.
002960*    TT-0089 - WALKS THE ENTRIES LOADED SO FAR LOOKING FOR A LABEL
002970*    THAT MATCHES THE ONE JUST READ, VIA THE QUICKVIEW REDEFINES SO
002980*    NO NUMBER FIELDS NEED TO BE TOUCHED.
002990     MOVE CARENT-LABEL TO CQV-LABEL.
003000     SET CT-IX TO 1.
003010 0145-DUP-LOOP.
003020     IF CT-IX >= WS-TOTAL-LEIDOS
003030         GO TO 0140-BUSCAR-LABEL-DUP-EXIT
003040     END-IF.
003050     IF WS-CT-LABEL(CT-IX) = CQV-LABEL
003060         ADD 1 TO WS-DUP-LABEL-COUNT
003070         MOVE SPACES TO CARTERR-LINEA
003080         STRING "DUPLICATE CARD LABEL " CQV-LABEL
003090             DELIMITED BY SIZE INTO CARTERR-LINEA
003100         END-STRING
003110         WRITE CARTERR-LINEA
003120         GO TO 0140-BUSCAR-LABEL-DUP-EXIT
003130     END-IF.
003140     SET CT-IX UP BY 1.
003150     GO TO 0145-DUP-LOOP.
003160 0140-BUSCAR-LABEL-DUP-EXIT.
003170     EXIT.
003180*
003190 0300-RECALCULAR-MAXIMOS.
003200*    U3 STEP 3 - FULL PAIRWISE SCAN OF THE WHOLE LIST.  EVERY CARD
003210*    IS COMPARED WITH EVERY OTHER CARD EXACTLY ONCE; BOTH CARDS'
003220*    MAXEPC/MAXEPR ARE RAISED WHEN THE NEW FIGURE IS HIGHER.
003230     MOVE 1 TO WS-CARD-I.
003240 0305-OUTER-LOOP.
003250     IF WS-CARD-I >= WS-TOTAL-LEIDOS
003260         GO TO 0300-RECALCULAR-MAXIMOS-EXIT
003270     END-IF.
003280     COMPUTE WS-CARD-J = WS-CARD-I + 1.
003290 0307-INNER-LOOP.
003300     IF WS-CARD-J > WS-TOTAL-LEIDOS
003310         ADD 1 TO WS-CARD-I
003320         GO TO 0305-OUTER-LOOP
003330     END-IF.
003340     SET CT-IX TO WS-CARD-I.
003350     MOVE WS-CT-FILAS(CT-IX) TO WS-CARTON-A.
003360     SET CT-IX TO WS-CARD-J.
003370     MOVE WS-CT-FILAS(CT-IX) TO WS-CARTON-B.
003380     PERFORM 0200-COMPARAR-CARTONES THRU 0200-COMPARAR-CARTONES-EXIT.
003390     PERFORM 0250-COMPARAR-FILAS THRU 0250-COMPARAR-FILAS-EXIT.
003400     ADD 1 TO WS-TOTAL-PARES-CARTON.
003410     SET CT-IX TO WS-CARD-I.
003420     IF WS-EPC-RESULT > WS-CT-MAXEPC(CT-IX)
003430         MOVE WS-EPC-RESULT TO WS-CT-MAXEPC(CT-IX)
003440         ADD 1 TO WS-TOTAL-SUBIDAS-EPC
003450     END-IF.
003460     IF WS-EPR-RESULT > WS-CT-MAXEPR(CT-IX)
003470         MOVE WS-EPR-RESULT TO WS-CT-MAXEPR(CT-IX)
003480         ADD 1 TO WS-TOTAL-SUBIDAS-EPR
003490     END-IF.
003500     SET CT-IX TO WS-CARD-J.
003510     IF WS-EPC-RESULT > WS-CT-MAXEPC(CT-IX)
003520         MOVE WS-EPC-RESULT TO WS-CT-MAXEPC(CT-IX)
003530         ADD 1 TO WS-TOTAL-SUBIDAS-EPC
003540     END-IF.
003550     IF WS-EPR-RESULT > WS-CT-MAXEPR(CT-IX)
003560         MOVE WS-EPR-RESULT TO WS-CT-MAXEPR(CT-IX)
003570         ADD 1 TO WS-TOTAL-SUBIDAS-EPR
003580     END-IF.
003590     ADD 1 TO WS-CARD-J.
003600     GO TO 0307-INNER-LOOP.
003610 0300-RECALCULAR-MAXIMOS-EXIT.
003620     EXIT.
003630*
003640 0200-COMPARAR-CARTONES.
003650*    BR-4 EQUAL-PER-CARD - WS-CARTON-A AND WS-CARTON-B MUST ALREADY
003660*    HOLD THE TWO CARDS BEING COMPARED.  COUNTS HOW MANY OF THE 15
003670*    NUMBERS ON CARD A ALSO APPEAR ON CARD B.  RESULT IS 0..15.
003680     MOVE 0 TO WS-EPC-RESULT.
003690     MOVE 1 TO WS-NUM-IX-A.
003700 0201-EPC-OUTER.
003710     IF WS-NUM-IX-A > 15
003720         GO TO 0200-COMPARAR-CARTONES-EXIT
003730     END-IF.
003740     MOVE 1 TO WS-NUM-IX-B.
003750 0202-EPC-INNER.
003760     IF WS-NUM-IX-B > 15
003770         ADD 1 TO WS-NUM-IX-A
003780         GO TO 0201-EPC-OUTER
003790     END-IF.
003800     IF WS-A-NUM-FLAT(WS-NUM-IX-A) = WS-B-NUM-FLAT(WS-NUM-IX-B)
003810         ADD 1 TO WS-EPC-RESULT
003820         ADD 1 TO WS-NUM-IX-A
003830         GO TO 0201-EPC-OUTER
003840     END-IF.
003850     ADD 1 TO WS-NUM-IX-B.
003860     GO TO 0202-EPC-INNER.
003870 0200-COMPARAR-CARTONES-EXIT.
003880     EXIT.
003890*
003900 0250-COMPARAR-FILAS.
003910*    BR-4 EQUAL-PER-ROW - TRIES ALL 3X3 = 9 ROW PAIRINGS BETWEEN
003920*    THE SAME TWO CARDS AND KEEPS THE BEST ONE.  RESULT IS 0..5.
003930     MOVE 0 TO WS-EPR-RESULT.
003940     MOVE 1 TO WS-FILA-IX-A.
003950 0251-FA-OUTER.
003960     IF WS-FILA-IX-A > 3
003970         GO TO 0250-COMPARAR-FILAS-EXIT
003980     END-IF.
003990     MOVE 1 TO WS-FILA-IX-B.
004000 0252-FB-OUTER.
004010     IF WS-FILA-IX-B > 3
004020         ADD 1 TO WS-FILA-IX-A
004030         GO TO 0251-FA-OUTER
004040     END-IF.
004050     MOVE 0 TO WS-EPR-FILA-ACTUAL.
004060     MOVE 1 TO WS-COL-IX-A.
004070 0253-CA-OUTER.
004080     IF WS-COL-IX-A > 5
004090         GO TO 0256-FILA-DONE
004100     END-IF.
004110     MOVE 1 TO WS-COL-IX-B.
004120 0254-CB-OUTER.
004130     IF WS-COL-IX-B > 5
004140         ADD 1 TO WS-COL-IX-A
004150         GO TO 0253-CA-OUTER
004160     END-IF.
004170     IF WS-A-COL(WS-FILA-IX-A WS-COL-IX-A) =
004180        WS-B-COL(WS-FILA-IX-B WS-COL-IX-B)
004190         ADD 1 TO WS-EPR-FILA-ACTUAL
004200         ADD 1 TO WS-COL-IX-A
004210         GO TO 0253-CA-OUTER
004220     END-IF.
004230     ADD 1 TO WS-COL-IX-B.
004240     GO TO 0254-CB-OUTER.
004250 0256-FILA-DONE.
004260     IF WS-EPR-FILA-ACTUAL > WS-EPR-RESULT
004270         MOVE WS-EPR-FILA-ACTUAL TO WS-EPR-RESULT
004280     END-IF.
004290     ADD 1 TO WS-FILA-IX-B.
004300     GO TO 0252-FB-OUTER.
004310 0250-COMPARAR-FILAS-EXIT.
004320     EXIT.
004330*
004340 0400-COMPARAR-SERIES.
004350*    BR-4 SERIES-LEVEL ROLL-UP - FOR EVERY PAIR OF SERIES IN THE
004360*    LIST, RUNS THE 36 CARD-PAIR COMPARISONS (6 CARDS EACH SIDE)
004370*    AND KEEPS THE WORST (HIGHEST) FIGURE SEEN, THE SAME TEST THE
004380*    SET-FACTORY PROGRESSIVE METHOD RUNS AGAINST A CANDIDATE SERIES.
004390     MOVE 1 TO WS-SERIE-I.
004400 0405-OUTER-SERIE.
004410     IF WS-SERIE-I >= WS-TOTAL-SERIES
004420         GO TO 0400-COMPARAR-SERIES-EXIT
004430     END-IF.
004440     COMPUTE WS-SERIE-J = WS-SERIE-I + 1.
004450 0407-INNER-SERIE.
004460     IF WS-SERIE-J > WS-TOTAL-SERIES
004470         ADD 1 TO WS-SERIE-I
004480         GO TO 0405-OUTER-SERIE
004490     END-IF.
004500     COMPUTE WS-SERIE-BASE-I = (WS-SERIE-I - 1) * 6.
004510     COMPUTE WS-SERIE-BASE-J = (WS-SERIE-J - 1) * 6.
004520     MOVE 0 TO WS-SERIE-EPC-MAX.
004530     MOVE 0 TO WS-SERIE-EPR-MAX.
004540     MOVE 1 TO WS-SERIE-CARD-I.
004550 0410-SC-OUTER.
004560     IF WS-SERIE-CARD-I > 6
004570         GO TO 0415-SERIE-PAIR-DONE
004580     END-IF.
004590     MOVE 1 TO WS-SERIE-CARD-J.
004600 0412-SC-INNER.
004610     IF WS-SERIE-CARD-J > 6
004620         ADD 1 TO WS-SERIE-CARD-I
004630         GO TO 0410-SC-OUTER
004640     END-IF.
004650     COMPUTE WS-CARD-I = WS-SERIE-BASE-I + WS-SERIE-CARD-I.
004660     COMPUTE WS-CARD-J = WS-SERIE-BASE-J + WS-SERIE-CARD-J.
004670     IF WS-CARD-I > WS-TOTAL-LEIDOS OR WS-CARD-J > WS-TOTAL-LEIDOS
004680         ADD 1 TO WS-SERIE-CARD-J
004690         GO TO 0412-SC-INNER
004700     END-IF.
004710     SET CT-IX TO WS-CARD-I.
004720     MOVE WS-CT-FILAS(CT-IX) TO WS-CARTON-A.
004730     SET CT-IX TO WS-CARD-J.
004740     MOVE WS-CT-FILAS(CT-IX) TO WS-CARTON-B.
004750     PERFORM 0200-COMPARAR-CARTONES THRU 0200-COMPARAR-CARTONES-EXIT.
004760     PERFORM 0250-COMPARAR-FILAS THRU 0250-COMPARAR-FILAS-EXIT.
004770     IF WS-EPC-RESULT > WS-SERIE-EPC-MAX
004780         MOVE WS-EPC-RESULT TO WS-SERIE-EPC-MAX
004790     END-IF.
004800     IF WS-EPR-RESULT > WS-SERIE-EPR-MAX
004810         MOVE WS-EPR-RESULT TO WS-SERIE-EPR-MAX
004820     END-IF.
004830     ADD 1 TO WS-SERIE-CARD-J.
004840     GO TO 0412-SC-INNER.
004850 0415-SERIE-PAIR-DONE.
004860     ADD 1 TO WS-TOTAL-PARES-SERIE.
004870     MOVE SPACES TO CARTERR-LINEA.
004880     STRING "SERIES " WS-SERIE-I " VS " WS-SERIE-J
004890         " MAXEPC=" WS-SERIE-EPC-MAX " MAXEPR=" WS-SERIE-EPR-MAX
004900         DELIMITED BY SIZE INTO CARTERR-LINEA
004910     END-STRING.
004920     WRITE CARTERR-LINEA.
004930     ADD 1 TO WS-SERIE-J.
004940     GO TO 0407-INNER-SERIE.
004950 0400-COMPARAR-SERIES-EXIT.
004960     EXIT.
004970*
004980 0510-ESCRIBIR-TODO.
004990*    DRIVES 0500-ESCRIBIR-SALIDA ACROSS THE WHOLE TABLE, GO-TO
005000*    STYLE RATHER THAN AN IN-LINE VARYING LOOP.
005010     SET CT-IX TO 1.
005020 0511-WRITE-LOOP.
005030     IF CT-IX > WS-TOTAL-LEIDOS
005040         GO TO 0510-ESCRIBIR-TODO-EXIT
005050     END-IF.
005060     PERFORM 0500-ESCRIBIR-SALIDA THRU 0500-ESCRIBIR-SALIDA-EXIT.
005070     SET CT-IX UP BY 1.
005080     GO TO 0511-WRITE-LOOP.
005090 0510-ESCRIBIR-TODO-EXIT.
005100     EXIT.
005110*
005120 0500-ESCRIBIR-SALIDA.
005130*    WRITES ONE TABLE ENTRY BACK OUT IN THE R1 PACKED LAYOUT.  LABEL
005140*    AND CHECKSUM PASS THROUGH UNCHANGED (TT-0107); ONLY MAXEPC AND
005150*    MAXEPR CARRY THE FIGURES THIS RUN COMPUTED.
005160     MOVE SPACES TO CARSAL-REG.
005170     MOVE WS-CT-LABEL(CT-IX) TO CARSAL-LABEL.
005180     PERFORM 0505-COPIAR-NUM-SALIDA THRU 0505-COPIAR-NUM-SALIDA-EXIT.
005190     MOVE WS-CT-JOLLY-IX(CT-IX) TO CARSAL-JOLLY-IX.
005200     MOVE WS-CT-CHECKSUM(CT-IX) TO CARSAL-CHECKSUM.
005210     MOVE WS-CT-MAXEPC(CT-IX) TO CARSAL-MAXEPC.
005220     MOVE WS-CT-MAXEPR(CT-IX) TO CARSAL-MAXEPR.
005230     WRITE CARSAL-REG.
005240     SET GRABACION-CORRECTA TO TRUE.
005250 0500-ESCRIBIR-SALIDA-EXIT.
005260     EXIT.
005270*
005280 0505-COPIAR-NUM-SALIDA.
005290*    COPIES THE 15 NUMBERS OUT OF THE TABLE ENTRY AT CT-IX INTO THE
005300*    OUTPUT RECORD, ONE AT A TIME, SAME SHAPE AS 0125 ABOVE.
005310     MOVE 1 TO WS-NUM-IX-A.
005320 0506-COPY-LOOP.
005330     IF WS-NUM-IX-A > 15
005340         GO TO 0505-COPIAR-NUM-SALIDA-EXIT
005350     END-IF.
005360     MOVE WS-CT-NUM-FLAT(CT-IX WS-NUM-IX-A)
005370         TO CARSAL-NUM(WS-NUM-IX-A).
005380     ADD 1 TO WS-NUM-IX-A.
005390     GO TO 0506-COPY-LOOP.
005400 0505-COPIAR-NUM-SALIDA-EXIT.
005410     EXIT.
