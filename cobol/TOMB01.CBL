000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB01.
000120 AUTHOR. R MARTIN TORRES.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 03/14/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB01 -  C A R D   S T R U C T U R E   V A L I D A T O R
000200*  VERIFIES A 15-NUMBER TOMBOLA CARD AGAINST THE HOUSE RULES FOR
000210*  RANGE, UNIQUENESS, AND ONE NUMBER PER TENS-COLUMN PER ROW.
000220*  RUN STANDALONE AS A CARD-BATCH AUDIT; THE SAME CHECK IS RETYPED
000230*  INLINE INTO THE SERIES-BUILD AND FILE-READ STEPS BEFORE A
000240*  CANDIDATE CARD IS ACCEPTED INTO A SERIES.
000250*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000260*
000270*  CHANGE LOG
000280*  ----------------------------------------------------------------
000290*  DATE        WHO  REQ-NO   DESCRIPTION
000300*  ----------------------------------------------------------------TAG010
000310*  03/14/1987  RMT  TT-0001  INITIAL RELEASE - PORTED FROM THE     TAG020
000320*              RMT  TT-0001  CARD-VALIDITY CHECK IN THE OLD        TAG030
000330*              RMT  TT-0001  TELLER-CARD LOOKUP JOB.               TAG040
000340*  09/02/1988  RMT  TT-0014  ADDED TENS-COLUMN CHECK, PREVIOUS     TAG050
000350*              RMT  TT-0014  RELEASE ONLY CHECKED RANGE/DUPES.     TAG060
000360*  06/21/1990  LFB  TT-0033  FIRST-OFFENDING-POSITION NOW RETURNED TAG070
000370*              LFB  TT-0033  FOR THE OPERATOR CONSOLE MESSAGE.     TAG080
000380*  11/08/1991  LFB  TT-0051  CLEANED UP GO TO CHAIN IN COLUMN      TAG090
000390*              LFB  TT-0051  CHECK PARAGRAPH.                      TAG100
000400*  02/17/1993  JRV  TT-0069  ADDED RETRY-LIMIT GUARD REQUESTED BY  TAG110
000410*              JRV  TT-0069  OPERATIONS AFTER THE SERIES-BUILDER   TAG120
000420*              JRV  TT-0069  LOOPED ON A BAD SEED.                 TAG130
000430*  05/30/1996  JRV  TT-0080  PIC CLEAN-UP, STANDARD FILLER PAD.    TAG140
000440*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS IN THIS MODULE,  TAG150
000450*              MDS  TT-0099  REVIEWED AND SIGNED OFF, NO CHANGE.   TAG160
000460*  08/04/2001  MDS  TT-0112  ADDED 88-LEVEL RESULT CODE, CONSOLE   TAG170
000470*              MDS  TT-0112  OPERATORS WERE MISREADING RAW 9(2).   TAG180
000480*  ----------------------------------------------------------------
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CARTON-MAESTRO ASSIGN TO CARMAE
000590     ORGANIZATION IS LINE SEQUENTIAL
000600     FILE STATUS IS FS-MAESTRO.
000610*
000620     SELECT OPTIONAL CARTON-ERRORES ASSIGN TO CARTERR
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-ERRORES.
000650*
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700*  CARTON-MAESTRO HOLDS ONE FIXED PACKED CARD RECORD PER LINE -
000710*  THE INTERNAL R1 LAYOUT, NOT THE DELIMITED CSV THAT TOMB10
000720*  WRITES/READS FOR THE SERIES FILE.  THIS JOB IS RUN STANDALONE,
000730*  AFTER A SERIES BUILD OR BEFORE A CARD SET IS LOADED FOR PLAY,
000740*  TO AUDIT A CARD BATCH WITHOUT GOING THROUGH THE GAME STEPS.
000750 FD  CARTON-MAESTRO
000760     LABEL RECORD STANDARD.
000770 01  CARMAE-REG.
000780     05  CARMAE-LABEL                 PIC X(16).
000790     05  CARMAE-NUM                   PIC 9(02) OCCURS 15 TIMES.
000800     05  CARMAE-JOLLY-IX              PIC S9(02).
000810     05  FILLER                       PIC X(10).
000820*
000830*  CARMAE-REG-ALT CATCHES A COMMENT OR BLANK LINE SLIPPED INTO THE
000840*  CARD FILE BY HAND - THE FIRST BYTE IS CHECKED BEFORE THE PACKED
000850*  FIELDS ABOVE ARE TRUSTED.  TT-0027.
000860 01  CARMAE-REG-ALT REDEFINES CARMAE-REG.
000870     05  CARMAE-MARCA                 PIC X(01).
000880     05  FILLER                       PIC X(57).
000890*
000900 FD  CARTON-ERRORES
000910     LABEL RECORD STANDARD.
000920 01  CARTERR-LINEA                   PIC X(080).
000930*
000940 WORKING-STORAGE SECTION.
000950*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000960*  R1 - LAYOUT DE CARTON (COINCIDE CON EL REGISTRO PACKED DEL
000970*  FICHERO DE SERIES).  SE RETIPEA EN CADA PROGRAMA QUE LO USA,
000980*  EN VEZ DE COPYARLO - ASI LO HACE ESTE TALLER CON TODO REGISTRO
000990*  COMPARTIDO ENTRE MODULOS.
001000*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001010 01  WS-CARTON-REG.
001020     05  WS-CARD-LABEL                PIC X(16).
001030     05  WS-CARD-FILAS.
001040         10  WS-CARD-FILA OCCURS 3 TIMES INDEXED BY FL-IX.
001050             15  WS-CARD-COL OCCURS 5 TIMES INDEXED BY CL-IX
001060                                       PIC 9(02).
001070     05  WS-CARD-NUM-FLAT REDEFINES WS-CARD-FILAS
001080                                       PIC 9(02) OCCURS 15 TIMES.
001090     05  WS-CARD-JOLLY-IX              PIC S9(02).
001100     05  WS-CARD-CHECKSUM              PIC X(02).
001110     05  WS-CARD-MAXEPC                PIC 9(02).
001120     05  WS-CARD-MAXEPR                PIC 9(02).
001130     05  FILLER                        PIC X(05).
001140*
001150*  TENS-COLUMN OCCUPANCY TABLE FOR THE ROW BEING CHECKED AND
001160*  A WHOLE-CARD SEEN-NUMBER TABLE - TWO WAYS OF LOOKING AT THE
001170*  SAME 90-BIT SPACE, HENCE THE REDEFINES.
001180 01  WS-COLUMN-TABLE.
001190     05  WS-COLUMN-OCC OCCURS 9 TIMES INDEXED BY CO-IX
001200                                       PIC 9(01) COMP.
001210 01  WS-COLUMN-TABLE-ALT REDEFINES WS-COLUMN-TABLE.
001220     05  WS-COLUMN-OCC-X              PIC 9(09).
001230*
001240 01  WS-SEEN-NUMBER-TABLE.
001250     05  WS-SEEN-FLAG OCCURS 90 TIMES INDEXED BY SN-IX
001260                                       PIC X(01).
001270         88  WS-NUMERO-VISTO           VALUE "Y".
001280         88  WS-NUMERO-NO-VISTO        VALUE "N".
001290*
001300 01  WS-CONTADORES.
001310     05  WS-POSICION                  PIC 9(02) COMP.
001320     05  WS-POSICION-ERROR            PIC S9(02) COMP VALUE -1.
001330     05  WS-FILA-ACTUAL                PIC 9(01) COMP.
001340     05  WS-COLUMNA-NUM                PIC 9(01) COMP.
001350     05  WS-INTENTOS                   PIC 9(05) COMP.
001360     05  WS-INTENTOS-MAX                PIC 9(05) COMP VALUE 05000.
001370*
001380 01  WS-RESULTADO                    PIC X(01).
001390     88  CARTON-VALIDO                 VALUE "V".
001400     88  CARTON-INVALIDO               VALUE "I".
001410*
001420 01  WS-EOF-MAESTRO                  PIC X(01) VALUE "N".
001430     88  FIN-MAESTRO                   VALUE "Y".
001440*
001450 01  WS-TOTAL-LEIDOS                 PIC 9(05) COMP VALUE 0.
001460 01  WS-TOTAL-VALIDOS                PIC 9(05) COMP VALUE 0.
001470 01  WS-TOTAL-INVALIDOS              PIC 9(05) COMP VALUE 0.
001480*
001490 01  FS-MAESTRO                      PIC X(02).
001500 01  FS-ERRORES                      PIC X(02).
001510*
001520 PROCEDURE DIVISION.
001530*
001540 0100-INICIO.
001550*    BR-1 BATCH ENTRY POINT - READS A CARD-MASTER FILE SEQUENTIALLY
001560*    AND VALIDATES EACH CARD; USED STANDALONE AS AN AUDIT STEP, AND
001570*    ITS 0200-VALIDAR-CARTON PARAGRAPH IS THE CANONICAL COPY OF THE
001580*    STRUCTURAL CHECK RETYPED INTO TOMB02, TOMB05 AND TOMB10 AT THE
001590*    POINT EACH OF THOSE BUILDS OR READS A CARD - THIS SHOP HAS NO
001600*    SUBPROGRAM CALL CONVENTION, SO THE CHECK TRAVELS BY COPY-PASTE.
001610     OPEN INPUT CARTON-MAESTRO.
001620     IF FS-MAESTRO NOT = "00"
001630         DISPLAY "TOMB01 - NO SE PUDO ABRIR CARTON-MAESTRO"
001640         STOP RUN.
001650     PERFORM 0120-LEER-CARTON THRU 0120-LEER-CARTON-EXIT
001660             UNTIL FIN-MAESTRO.
001670     CLOSE CARTON-MAESTRO.
001680     DISPLAY "TOMB01 - LEIDOS=" WS-TOTAL-LEIDOS
001690             " VALIDOS=" WS-TOTAL-VALIDOS
001700             " INVALIDOS=" WS-TOTAL-INVALIDOS.
001710     STOP RUN.
001720*
001730 0120-LEER-CARTON.
001740     READ CARTON-MAESTRO
001750         AT END
001760             SET FIN-MAESTRO TO TRUE
001770             GO TO 0120-LEER-CARTON-EXIT.
001780     IF CARMAE-MARCA = SPACE OR CARMAE-MARCA = "#"
001790         GO TO 0120-LEER-CARTON-EXIT.
001800     ADD 1 TO WS-TOTAL-LEIDOS.
001810     PERFORM 0110-CARGAR-NUMEROS THRU 0110-CARGAR-NUMEROS-EXIT.
001820     PERFORM 0200-VALIDAR-CARTON THRU 0200-VALIDAR-CARTON-EXIT.
001830     IF CARTON-VALIDO
001840         ADD 1 TO WS-TOTAL-VALIDOS
001850     ELSE
001860         ADD 1 TO WS-TOTAL-INVALIDOS
001870         PERFORM 0910-LOG-ERROR THRU 0910-LOG-ERROR-EXIT.
001880 0120-LEER-CARTON-EXIT.
001890     EXIT.
001900*
001910 0110-CARGAR-NUMEROS.
001920     MOVE CARMAE-LABEL     TO WS-CARD-LABEL.
001930     MOVE CARMAE-JOLLY-IX  TO WS-CARD-JOLLY-IX.
001940     MOVE SPACES           TO WS-RESULTADO.
001950     SET CARTON-VALIDO     TO TRUE.
001960     MOVE -1               TO WS-POSICION-ERROR.
001970     MOVE 1                TO WS-POSICION.
001980 0112-CARGAR-LOOP.
001990     IF WS-POSICION > 15
002000         GO TO 0110-CARGAR-NUMEROS-EXIT.
002010     MOVE CARMAE-NUM(WS-POSICION)
002020                 TO WS-CARD-NUM-FLAT(WS-POSICION).
002030     ADD 1 TO WS-POSICION.
002040     GO TO 0112-CARGAR-LOOP.
002050 0110-CARGAR-NUMEROS-EXIT.
002060     EXIT.
002070*
002080 0200-VALIDAR-CARTON.
002090*    CLEAR THE WHOLE-CARD SEEN TABLE BEFORE THE RANGE/DUPE PASS.
002100     SET SN-IX TO 1.
002110 0202-LIMPIAR-VISTOS.
002120     IF SN-IX > 90
002130         GO TO 0205-LIMPIAR-VISTOS-DONE.
002140     SET WS-NUMERO-NO-VISTO(SN-IX) TO TRUE.
002150     SET SN-IX UP BY 1.
002160     GO TO 0202-LIMPIAR-VISTOS.
002170 0205-LIMPIAR-VISTOS-DONE.
002180*
002190     SET FL-IX TO 1.
002200 0210-FILA-LOOP.
002210     IF FL-IX > 3
002220         GO TO 0200-VALIDAR-CARTON-EXIT.
002230*
002240*    CLEAR THE TENS-COLUMN OCCUPANCY TABLE FOR THIS ROW.
002250     SET CO-IX TO 1.
002260 0212-LIMPIAR-COLUMNAS.
002270     IF CO-IX > 9
002280         GO TO 0215-LIMPIAR-COLUMNAS-DONE.
002290     MOVE 0 TO WS-COLUMN-OCC(CO-IX).
002300     SET CO-IX UP BY 1.
002310     GO TO 0212-LIMPIAR-COLUMNAS.
002320 0215-LIMPIAR-COLUMNAS-DONE.
002330*
002340     SET CL-IX TO 1.
002350 0220-COLUMNA-LOOP.
002360     IF CL-IX > 5
002370         SET FL-IX UP BY 1
002380         GO TO 0210-FILA-LOOP.
002390*
002400     COMPUTE WS-POSICION = (FL-IX - 1) * 5 + CL-IX.
002410*
002420*    BR-1 RANGE CHECK.
002430     IF WS-CARD-COL(FL-IX CL-IX) < 1 OR
002440        WS-CARD-COL(FL-IX CL-IX) > 90
002450         MOVE WS-POSICION TO WS-POSICION-ERROR
002460         SET CARTON-INVALIDO TO TRUE
002470         GO TO 0200-VALIDAR-CARTON-EXIT.
002480*
002490*    BR-1 TENS-COLUMN OF THE NUMBER: N / 10, EXCEPT 90 -> COLUMN 8.
002500     IF WS-CARD-COL(FL-IX CL-IX) = 90
002510         MOVE 8 TO WS-COLUMNA-NUM
002520     ELSE
002530         COMPUTE WS-COLUMNA-NUM = WS-CARD-COL(FL-IX CL-IX) / 10.
002540*
002550*    BR-1 UNIQUENESS ACROSS THE WHOLE CARD.
002560     IF WS-NUMERO-VISTO(WS-CARD-COL(FL-IX CL-IX))
002570         MOVE WS-POSICION TO WS-POSICION-ERROR
002580         SET CARTON-INVALIDO TO TRUE
002590         GO TO 0200-VALIDAR-CARTON-EXIT.
002600     SET WS-NUMERO-VISTO(WS-CARD-COL(FL-IX CL-IX)) TO TRUE.
002610*
002620*    BR-1 ONE NUMBER PER TENS-COLUMN PER ROW.
002630     IF WS-COLUMN-OCC(WS-COLUMNA-NUM + 1) NOT = 0
002640         MOVE WS-POSICION TO WS-POSICION-ERROR
002650         SET CARTON-INVALIDO TO TRUE
002660         GO TO 0200-VALIDAR-CARTON-EXIT.
002670     ADD 1 TO WS-COLUMN-OCC(WS-COLUMNA-NUM + 1).
002680*
002690     SET CL-IX UP BY 1.
002700     GO TO 0220-COLUMNA-LOOP.
002710*
002720 0200-VALIDAR-CARTON-EXIT.
002730     EXIT.
002740*
002750 0910-LOG-ERROR.
002760     OPEN EXTEND CARTON-ERRORES.
002770     IF FS-ERRORES = "35"
002780         OPEN OUTPUT CARTON-ERRORES.
002790     MOVE SPACES TO CARTERR-LINEA.
002800     STRING "TOMB01 CARTON INVALIDO ETIQUETA=" WS-CARD-LABEL
002810            " POSICION=" WS-POSICION-ERROR
002820         DELIMITED BY SIZE INTO CARTERR-LINEA.
002830     WRITE CARTERR-LINEA.
002840     CLOSE CARTON-ERRORES.
002850 0910-LOG-ERROR-EXIT.
002860     EXIT.
