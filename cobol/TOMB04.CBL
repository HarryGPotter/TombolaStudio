000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB04.
000120 AUTHOR. L FERRER BALDO.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 04/02/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB04 -  A W A R D   L I S T   M A N A G E R
000200*  LOADS THE ORDERED PRIZE TABLE (AMBO THROUGH TOMBOLA) FROM THE
000210*  PARAMETER FILE, APPLIES A STREAM OF AWARD-STATUS EVENTS AGAINST
000220*  IT (THE SAME EVENTS THE GAME-ADJUDICATION JOB DRIVES DURING A
000230*  LIVE GAME), AND EXPOSES THE THREE LOOKUPS EVERY CALLER NEEDS -
000240*  FIRST-AVAILABLE, THE FULL AVAILABLE LIST, AND LAST-WON.  RUN
000250*  STANDALONE HERE AS AN AUDIT OF A SAVED AWARD TABLE; THE SAME
000260*  PARAGRAPHS ARE RETYPED INLINE INTO THE ADJUDICATION JOB.
000270*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000280*
000290*  CHANGE LOG
000300*  ----------------------------------------------------------------
000310*  DATE        WHO  REQ-NO   DESCRIPTION
000320*  ----------------------------------------------------------------TAG010
000330*  04/02/1987  LFB  TT-0006  INITIAL RELEASE - ORDERED TABLE LOAD   TAG020
000340*              LFB  TT-0006  AND FIRST-AVAILABLE LOOKUP ONLY.       TAG030
000350*  12/01/1988  LFB  TT-0018  ADDED AVAILABLE-LIST REPORT AND THE    TAG040
000360*              LFB  TT-0018  LAST-WON LOOKUP REQUESTED BY THE       TAG050
000370*              LFB  TT-0018  ADJUDICATION TEAM.                     TAG060
000380*  09/14/1990  RMT  TT-0037  ADDED EVENT FILE SO A SAVED GAME'S     TAG070
000390*              RMT  TT-0037  AWARD HISTORY CAN BE REPLAYED WITHOUT  TAG080
000400*              RMT  TT-0037  RUNNING THE WHOLE ADJUDICATION JOB.    TAG090
000410*  03/19/1992  JRV  TT-0056  ADDED CATEGORY VALIDATION ON LOAD,     TAG100
000420*              JRV  TT-0056  BAD PARAMETER CARD HAD LOADED A        TAG110
000430*              JRV  TT-0056  CATEGORY 9 AWARD INTO PRODUCTION.      TAG120
000440*  06/08/1994  JRV  TT-0072  RAISED WINNER TABLE PER AWARD FROM 1   TAG130
000450*              JRV  TT-0072  TO 6 SLOTS FOR EX-AEQUO TOMBOLAS.      TAG140
000460*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS IN THIS MODULE,   TAG150
000470*              MDS  TT-0099  REVIEWED AND SIGNED OFF, NO CHANGE.    TAG160
000480*  05/23/2001  MDS  TT-0110  LAST-WON LOOKUP NOW BREAKS TIES BY     TAG170
000490*              MDS  TT-0110  LIST ORDER, NOT BY TABLE POSITION.     TAG180
000500*  ----------------------------------------------------------------
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT PREMIO-PARAMETROS ASSIGN TO PREPARM
000610     ORGANIZATION IS LINE SEQUENTIAL
000620     FILE STATUS IS FS-PARM.
000630*
000640     SELECT OPTIONAL PREMIO-EVENTOS ASSIGN TO PREEVT
000650     ORGANIZATION IS LINE SEQUENTIAL
000660     FILE STATUS IS FS-EVENTOS.
000670*
000680     SELECT PREMIO-SALIDA ASSIGN TO PRESAL
000690     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FS-SALIDA.
000710*
000720     SELECT OPTIONAL PREMIO-ERRORES ASSIGN TO PREERR
000730     ORGANIZATION IS LINE SEQUENTIAL
000740     FILE STATUS IS FS-ERRORES.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780*
000790*  ONE CARD PER AWARD, IN THE ORDER THE AWARDS ARE TO BE EXAMINED -
000800*  BR-6 IN THE ADJUDICATION JOB WALKS THE TABLE IN THIS SAME ORDER.
000810 FD  PREMIO-PARAMETROS
000820     LABEL RECORD STANDARD.
000830 01  PREPARM-REG.
000840     05  PREPARM-LABEL                 PIC X(20).
000850     05  PREPARM-CATEGORIA             PIC 9(02).
000860     05  FILLER                        PIC X(10).
000870*
000880*  ONE STATUS-CHANGE EVENT PER RECORD - THE SAME SHAPE THE
000890*  ADJUDICATION JOB WOULD FEED THIS MODULE FROM A LIVE GAME.
000900 FD  PREMIO-EVENTOS
000910     LABEL RECORD STANDARD.
000920 01  PREEVT-REG.
000930     05  PREEVT-PREMIO-IX              PIC 9(02).
000940     05  PREEVT-TIPO                   PIC X(01).
000950     05  PREEVT-WIN-NUMBER              PIC S9(02).
000960     05  PREEVT-WIN-ORDINAL             PIC S9(02).
000970     05  PREEVT-WINNER-CARD             PIC X(16).
000980     05  PREEVT-WINNER-JOLLY            PIC X(01).
000990     05  FILLER                        PIC X(08).
001000*
001010 FD  PREMIO-SALIDA
001020     LABEL RECORD STANDARD.
001030 01  PRESAL-REG.
001040     05  PRESAL-LABEL                   PIC X(20).
001050     05  PRESAL-CATEGORIA               PIC 9(02).
001060     05  PRESAL-STATUS                  PIC X(01).
001070     05  PRESAL-WIN-NUMBER               PIC S9(02).
001080     05  PRESAL-WIN-ORDINAL              PIC S9(02).
001090     05  PRESAL-WINNER-COUNT             PIC 9(01).
001100     05  PRESAL-PRIMER-GANADOR           PIC X(16).
001110     05  FILLER                         PIC X(10).
001120*
001130*  TRAILER-LINE VIEW OF THE OUTPUT RECORD - USED ONLY FOR THE
001140*  END-OF-RUN SUMMARY TOTALS LINE, SAME FD, NO SECOND FILE NEEDED.
001150 01  PRESAL-TOTALES-ALT REDEFINES PRESAL-REG.
001160     05  PTA-ETIQUETA                   PIC X(20).
001170     05  PTA-DISPONIBLES                PIC 9(02).
001180     05  PTA-ASIGNADOS                  PIC 9(02).
001190     05  FILLER                         PIC X(38).
001200*
001210 FD  PREMIO-ERRORES
001220     LABEL RECORD STANDARD.
001230 01  PREERR-LINEA                     PIC X(080).
001240*
001250 WORKING-STORAGE SECTION.
001260*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001270*  R5 - AWARD RECORD, KEPT AS AN ORDERED TABLE.  20 SLOTS COVERS
001280*  THE USUAL AMBO/AMBO/TERNO/TERNO/QUATERNA/QUINTINA/TOMBOLA HOUSE
001290*  LIST WITH ROOM TO SPARE.  RETYPED HERE, NOT COPYD.
001300*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001310 01  WS-TABLA-PREMIOS.
001320     05  WS-PR-ENTRY OCCURS 20 TIMES INDEXED BY PR-IX.
001330         10  WS-PR-LABEL                PIC X(20).
001340         10  WS-PR-CATEGORIA            PIC 9(02).
001350         10  WS-PR-STATUS               PIC X(01).
001360             88  PR-DISPONIBLE            VALUE "A".
001370             88  PR-CONTENDIDO            VALUE "C".
001380             88  PR-ASIGNADO              VALUE "W".
001390             88  PR-VALIDANDO             VALUE "V".
001400         10  WS-PR-WIN-NUMBER           PIC S9(02).
001410         10  WS-PR-WIN-ORDINAL          PIC S9(02).
001420         10  WS-PR-NUM-GANADORES        PIC 9(01) COMP.
001430         10  WS-PR-GANADOR OCCURS 6 TIMES INDEXED BY GA-IX.
001440             15  WS-GA-CARD             PIC X(16).
001450             15  WS-GA-JOLLY            PIC X(01).
001460                 88  GA-CON-JOLLY         VALUE "Y".
001470                 88  GA-SIN-JOLLY         VALUE "N".
001480         10  WS-PR-GANADORES-FLAT REDEFINES WS-PR-GANADOR
001490                                       PIC X(17) OCCURS 6 TIMES.
001500         10  FILLER                     PIC X(05).
001510*
001520*  CATEGORY CODE TABLE - THE ONLY FIVE LEGAL AWARD CATEGORIES
001530*  (TT-0056).  REDEFINED AS A FLAT SCAN LIST FOR THE VALIDITY TEST.
001540 01  WS-CATEGORIAS-LEGALES.
001550     05  WS-CAT-OCC OCCURS 5 TIMES INDEXED BY CAT-IX
001560                                       PIC 9(02) COMP.
001570     05  FILLER                       PIC X(04).
001580 01  WS-CATEGORIAS-VALUES REDEFINES WS-CATEGORIAS-LEGALES.
001590     05  WS-CAT-V1                     PIC 9(02) COMP.
001600     05  WS-CAT-V2                     PIC 9(02) COMP.
001610     05  WS-CAT-V3                     PIC 9(02) COMP.
001620     05  WS-CAT-V4                     PIC 9(02) COMP.
001630     05  WS-CAT-V5                     PIC 9(02) COMP.
001640     05  FILLER                       PIC X(04).
001650*
001660 01  WS-SUBINDICES.
001670     05  WS-BEST-IX                    PIC 9(02) COMP.
001680     05  WS-BEST-ORDINAL               PIC S9(02) COMP.
001690     05  WS-GA-COPIA-IX                PIC 9(01) COMP.
001700     05  FILLER                        PIC X(04).
001710*
001720 01  WS-CONTADORES.
001730     05  WS-TOTAL-PREMIOS               PIC 9(02) COMP VALUE 0.
001740     05  WS-TOTAL-RECHAZADOS            PIC 9(02) COMP VALUE 0.
001750     05  WS-TOTAL-EVENTOS               PIC 9(04) COMP VALUE 0.
001760     05  WS-TOTAL-DISPONIBLES           PIC 9(02) COMP VALUE 0.
001770     05  WS-TOTAL-ASIGNADOS             PIC 9(02) COMP VALUE 0.
001780     05  FILLER                        PIC X(04).
001790*
001800 01  WS-EOF-PARM                      PIC X(01) VALUE "N".
001810     88  FIN-PARM                        VALUE "Y".
001820*
001830 01  WS-EOF-EVENTOS                   PIC X(01) VALUE "N".
001840     88  FIN-EVENTOS                     VALUE "Y".
001850*
001860 01  WS-CATEGORIA-RESULTADO           PIC X(01).
001870     88  CATEGORIA-VALIDA                VALUE "V".
001880     88  CATEGORIA-INVALIDA              VALUE "I".
001890*
001900 01  FS-PARM                          PIC X(02).
001910 01  FS-EVENTOS                       PIC X(02).
001920 01  FS-SALIDA                        PIC X(02).
001930 01  FS-ERRORES                       PIC X(02).
001940*
001950 PROCEDURE DIVISION.
001960*
001970 0100-INICIO.
001980*    U8 BATCH ENTRY POINT - LOADS THE AWARD TABLE, REPLAYS ANY
001990*    SAVED EVENT FILE AGAINST IT, RUNS THE THREE STANDARD LOOKUPS
002000*    FOR THE CONSOLE, AND WRITES THE FINAL TABLE BACK OUT.
002010     MOVE 02 TO WS-CAT-V1.
002020     MOVE 03 TO WS-CAT-V2.
002030     MOVE 04 TO WS-CAT-V3.
002040     MOVE 05 TO WS-CAT-V4.
002050     MOVE 15 TO WS-CAT-V5.
002060     OPEN INPUT PREMIO-PARAMETROS.
002070     OPEN OUTPUT PREMIO-SALIDA.
002080     OPEN OUTPUT PREMIO-ERRORES.
002090     PERFORM 0120-LEER-PREMIO THRU 0120-LEER-PREMIO-EXIT
002100         UNTIL FIN-PARM.
002110     CLOSE PREMIO-PARAMETROS.
002120     OPEN INPUT PREMIO-EVENTOS.
002130     IF FS-EVENTOS = "00"
002140         PERFORM 0400-LEER-EVENTO THRU 0400-LEER-EVENTO-EXIT
002150             UNTIL FIN-EVENTOS
002160         CLOSE PREMIO-EVENTOS
002170     END-IF.
002180     PERFORM 0200-BUSCAR-PRIMERA-DISPONIBLE
002190         THRU 0200-BUSCAR-PRIMERA-DISPONIBLE-EXIT.
002200     PERFORM 0250-LISTAR-DISPONIBLES THRU 0250-LISTAR-DISPONIBLES-EXIT.
002210     PERFORM 0300-BUSCAR-ULTIMA-GANADA
002220         THRU 0300-BUSCAR-ULTIMA-GANADA-EXIT.
002230     PERFORM 0510-ESCRIBIR-TODO THRU 0510-ESCRIBIR-TODO-EXIT.
002240     CLOSE PREMIO-SALIDA.
002250     CLOSE PREMIO-ERRORES.
002260     DISPLAY "TOMB04 - AWARDS LOADED  : " WS-TOTAL-PREMIOS.
002270     DISPLAY "TOMB04 - AWARDS REJECTED: " WS-TOTAL-RECHAZADOS.
002280     DISPLAY "TOMB04 - EVENTS APPLIED : " WS-TOTAL-EVENTOS.
002290     DISPLAY "TOMB04 - AVAILABLE NOW  : " WS-TOTAL-DISPONIBLES.
002300     DISPLAY "TOMB04 - ASSIGNED NOW   : " WS-TOTAL-ASIGNADOS.
002310     IF WS-BEST-IX > 0
002320         DISPLAY "TOMB04 - FIRST AVAIL IX : " WS-BEST-IX
002330     ELSE
002340         DISPLAY "TOMB04 - FIRST AVAIL IX : NONE"
002350     END-IF.
002360     STOP RUN.
002370*
002380 0120-LEER-PREMIO.
002390*    READS ONE PARAMETER CARD AND APPENDS IT TO THE TABLE IF ITS
002400*    CATEGORY IS ONE OF THE FIVE LEGAL VALUES (TT-0056); OTHERWISE
002410*    THE CARD IS LOGGED AND SKIPPED, THE TABLE NEVER GROWS FOR IT.
002420     READ PREMIO-PARAMETROS
002430         AT END
002440             SET FIN-PARM TO TRUE
002450             GO TO 0120-LEER-PREMIO-EXIT
002460     END-READ.
002470     PERFORM 0130-VALIDAR-CATEGORIA THRU 0130-VALIDAR-CATEGORIA-EXIT.
002480     IF CATEGORIA-INVALIDA
002490         ADD 1 TO WS-TOTAL-RECHAZADOS
002500         MOVE SPACES TO PREERR-LINEA
002510         STRING "REJECTED AWARD, BAD CATEGORY: " PREPARM-LABEL
002520             DELIMITED BY SIZE INTO PREERR-LINEA
002530         END-STRING
002540         WRITE PREERR-LINEA
002550         GO TO 0120-LEER-PREMIO-EXIT
002560     END-IF.
002570     ADD 1 TO WS-TOTAL-PREMIOS.
002580     SET PR-IX TO WS-TOTAL-PREMIOS.
002590     MOVE PREPARM-LABEL TO WS-PR-LABEL(PR-IX).
002600     MOVE PREPARM-CATEGORIA TO WS-PR-CATEGORIA(PR-IX).
002610     SET PR-DISPONIBLE(PR-IX) TO TRUE.
002620     MOVE -1 TO WS-PR-WIN-NUMBER(PR-IX).
002630     MOVE -1 TO WS-PR-WIN-ORDINAL(PR-IX).
002640     MOVE 0 TO WS-PR-NUM-GANADORES(PR-IX).
002650 0120-LEER-PREMIO-EXIT.
002660     EXIT.
002670*
002680 0130-VALIDAR-CATEGORIA.
002690*    TT-0056 - CONFIRMS THE CATEGORY ON THE PARAMETER CARD JUST
002700*    READ IS ONE OF THE FIVE LEGAL HOUSE VALUES.
002710     SET CATEGORIA-INVALIDA TO TRUE.
002720     SET CAT-IX TO 1.
002730 0135-CAT-LOOP.
002740     IF CAT-IX > 5
002750         GO TO 0130-VALIDAR-CATEGORIA-EXIT
002760     END-IF.
002770     IF PREPARM-CATEGORIA = WS-CAT-OCC(CAT-IX)
002780         SET CATEGORIA-VALIDA TO TRUE
002790         GO TO 0130-VALIDAR-CATEGORIA-EXIT
002800     END-IF.
002810     SET CAT-IX UP BY 1.
002820     GO TO 0135-CAT-LOOP.
002830 0130-VALIDAR-CATEGORIA-EXIT.
002840     EXIT.
002850*
002860 0200-BUSCAR-PRIMERA-DISPONIBLE.
002870*    U8 FIRST-AVAILABLE LOOKUP - THE ONE THE ADJUDICATION JOB CALLS
002880*    ON EVERY DRAW TO FIND WHICH AWARD A NEW SCORE SHOULD TARGET.
002890*    LIST ORDER WINS; RESULT LEFT IN WS-BEST-IX, ZERO IF NONE LEFT.
002900     MOVE 0 TO WS-BEST-IX.
002910     IF WS-TOTAL-PREMIOS = 0
002920         GO TO 0200-BUSCAR-PRIMERA-DISPONIBLE-EXIT
002930     END-IF.
002940     SET PR-IX TO 1.
002950 0205-BUSCAR-LOOP.
002960     IF PR-IX > WS-TOTAL-PREMIOS
002970         GO TO 0200-BUSCAR-PRIMERA-DISPONIBLE-EXIT
002980     END-IF.
002990     IF PR-DISPONIBLE(PR-IX)
003000         SET WS-BEST-IX TO PR-IX
003010         GO TO 0200-BUSCAR-PRIMERA-DISPONIBLE-EXIT
003020     END-IF.
003030     SET PR-IX UP BY 1.
003040     GO TO 0205-BUSCAR-LOOP.
003050 0200-BUSCAR-PRIMERA-DISPONIBLE-EXIT.
003060     EXIT.
003070*
003080 0250-LISTAR-DISPONIBLES.
003090*    U8 AVAILABLE-LIST LOOKUP - WRITES EVERY STILL-AVAILABLE AWARD
003100*    TO THE ERROR/LOG STREAM, LIST ORDER, AND COUNTS THEM.
003110     MOVE 0 TO WS-TOTAL-DISPONIBLES.
003120     MOVE 0 TO WS-TOTAL-ASIGNADOS.
003130     IF WS-TOTAL-PREMIOS = 0
003140         GO TO 0250-LISTAR-DISPONIBLES-EXIT
003150     END-IF.
003160     SET PR-IX TO 1.
003170 0255-LISTAR-LOOP.
003180     IF PR-IX > WS-TOTAL-PREMIOS
003190         GO TO 0250-LISTAR-DISPONIBLES-EXIT
003200     END-IF.
003210     IF PR-DISPONIBLE(PR-IX)
003220         ADD 1 TO WS-TOTAL-DISPONIBLES
003230         MOVE SPACES TO PREERR-LINEA
003240         STRING "AVAILABLE AWARD: " WS-PR-LABEL(PR-IX)
003250             DELIMITED BY SIZE INTO PREERR-LINEA
003260         END-STRING
003270         WRITE PREERR-LINEA
003280     END-IF.
003290     IF PR-ASIGNADO(PR-IX)
003300         ADD 1 TO WS-TOTAL-ASIGNADOS
003310     END-IF.
003320     SET PR-IX UP BY 1.
003330     GO TO 0255-LISTAR-LOOP.
003340 0250-LISTAR-DISPONIBLES-EXIT.
003350     EXIT.
003360*
003370 0300-BUSCAR-ULTIMA-GANADA.
003380*    U8 LAST-WON LOOKUP - THE ASSIGNED AWARD WITH THE HIGHEST WIN
003390*    ORDINAL; TT-0110 BREAKS A TIE BY KEEPING THE FIRST ONE FOUND
003400*    IN LIST ORDER RATHER THAN THE LAST, SINCE TWO AWARDS CANNOT
003410*    SHARE A DRAW ORDINAL UNLESS THEY WERE AN EX-AEQUO CASCADE.
003420     MOVE 0 TO WS-BEST-ORDINAL.
003430     MOVE 0 TO WS-BEST-IX.
003440     IF WS-TOTAL-PREMIOS = 0
003450         GO TO 0300-BUSCAR-ULTIMA-GANADA-EXIT
003460     END-IF.
003470     SET PR-IX TO 1.
003480 0305-ULTIMA-LOOP.
003490     IF PR-IX > WS-TOTAL-PREMIOS
003500         GO TO 0300-BUSCAR-ULTIMA-GANADA-EXIT
003510     END-IF.
003520     IF PR-ASIGNADO(PR-IX)
003530         IF WS-PR-WIN-ORDINAL(PR-IX) > WS-BEST-ORDINAL
003540             MOVE WS-PR-WIN-ORDINAL(PR-IX) TO WS-BEST-ORDINAL
003550             SET WS-BEST-IX TO PR-IX
003560         END-IF
003570     END-IF.
003580     SET PR-IX UP BY 1.
003590     GO TO 0305-ULTIMA-LOOP.
003600 0300-BUSCAR-ULTIMA-GANADA-EXIT.
003610     EXIT.
003620*
003630 0400-LEER-EVENTO.
003640*    READS ONE STATUS-CHANGE EVENT AND APPLIES IT TO THE TABLE
003650*    ENTRY IT NAMES.  OUT-OF-RANGE TARGET INDEXES ARE LOGGED AND
003660*    IGNORED RATHER THAN ABENDING THE REPLAY.
003670     READ PREMIO-EVENTOS
003680         AT END
003690             SET FIN-EVENTOS TO TRUE
003700             GO TO 0400-LEER-EVENTO-EXIT
003710     END-READ.
003720     ADD 1 TO WS-TOTAL-EVENTOS.
003730     IF PREEVT-PREMIO-IX < 1 OR PREEVT-PREMIO-IX > WS-TOTAL-PREMIOS
003740         MOVE SPACES TO PREERR-LINEA
003750         STRING "EVENT TARGETS UNKNOWN AWARD INDEX"
003760             DELIMITED BY SIZE INTO PREERR-LINEA
003770         END-STRING
003780         WRITE PREERR-LINEA
003790         GO TO 0400-LEER-EVENTO-EXIT
003800     END-IF.
003810     SET PR-IX TO PREEVT-PREMIO-IX.
003820     EVALUATE PREEVT-TIPO
003830         WHEN "A"
003840             SET PR-DISPONIBLE(PR-IX) TO TRUE
003850         WHEN "C"
003860             SET PR-CONTENDIDO(PR-IX) TO TRUE
003870         WHEN "V"
003880             SET PR-VALIDANDO(PR-IX) TO TRUE
003890         WHEN "W"
003900             SET PR-ASIGNADO(PR-IX) TO TRUE
003910             MOVE PREEVT-WIN-NUMBER TO WS-PR-WIN-NUMBER(PR-IX)
003920             MOVE PREEVT-WIN-ORDINAL TO WS-PR-WIN-ORDINAL(PR-IX)
003930             MOVE 0 TO WS-PR-NUM-GANADORES(PR-IX)
003940             PERFORM 0420-AGREGAR-GANADOR THRU 0420-AGREGAR-GANADOR-EXIT
003950         WHEN "N"
003960             PERFORM 0420-AGREGAR-GANADOR THRU 0420-AGREGAR-GANADOR-EXIT
003970         WHEN OTHER
003980             MOVE SPACES TO PREERR-LINEA
003990             STRING "UNKNOWN EVENT TYPE " PREEVT-TIPO
004000                 DELIMITED BY SIZE INTO PREERR-LINEA
004010             END-STRING
004020             WRITE PREERR-LINEA
004030     END-EVALUATE.
004040 0400-LEER-EVENTO-EXIT.
004050     EXIT.
004060*
004070 0420-AGREGAR-GANADOR.
004080*    TT-0072 - APPENDS ONE WINNER CARD TO THE TARGET AWARD'S
004090*    WINNER TABLE (EX-AEQUO SUPPORT), UP TO THE 6-SLOT LIMIT.
004100     IF WS-PR-NUM-GANADORES(PR-IX) >= 6
004110         MOVE SPACES TO PREERR-LINEA
004120         STRING "WINNER TABLE FULL FOR " WS-PR-LABEL(PR-IX)
004130             DELIMITED BY SIZE INTO PREERR-LINEA
004140         END-STRING
004150         WRITE PREERR-LINEA
004160         GO TO 0420-AGREGAR-GANADOR-EXIT
004170     END-IF.
004180     ADD 1 TO WS-PR-NUM-GANADORES(PR-IX).
004190     MOVE WS-PR-NUM-GANADORES(PR-IX) TO WS-GA-COPIA-IX.
004200     SET GA-IX TO WS-GA-COPIA-IX.
004210     MOVE PREEVT-WINNER-CARD TO WS-GA-CARD(PR-IX GA-IX).
004220     MOVE PREEVT-WINNER-JOLLY TO WS-GA-JOLLY(PR-IX GA-IX).
004230 0420-AGREGAR-GANADOR-EXIT.
004240     EXIT.
004250*
004260 0510-ESCRIBIR-TODO.
004270*    DRIVES 0500-ESCRIBIR-PREMIO ACROSS THE WHOLE TABLE, GO-TO
004280*    STYLE, THEN APPENDS THE TOTALS TRAILER LINE.
004290     IF WS-TOTAL-PREMIOS = 0
004300         GO TO 0510-ESCRIBIR-TODO-EXIT
004310     END-IF.
004320     SET PR-IX TO 1.
004330 0511-WRITE-LOOP.
004340     IF PR-IX > WS-TOTAL-PREMIOS
004350         GO TO 0515-ESCRIBIR-TOTALES
004360     END-IF.
004370     PERFORM 0500-ESCRIBIR-PREMIO THRU 0500-ESCRIBIR-PREMIO-EXIT.
004380     SET PR-IX UP BY 1.
004390     GO TO 0511-WRITE-LOOP.
004400 0515-ESCRIBIR-TOTALES.
004410     MOVE SPACES TO PRESAL-REG.
004420     MOVE "*** TOTALS ***" TO PTA-ETIQUETA.
004430     MOVE WS-TOTAL-DISPONIBLES TO PTA-DISPONIBLES.
004440     MOVE WS-TOTAL-ASIGNADOS TO PTA-ASIGNADOS.
004450     WRITE PRESAL-REG.
004460 0510-ESCRIBIR-TODO-EXIT.
004470     EXIT.
004480*
004490 0500-ESCRIBIR-PREMIO.
004500*    WRITES ONE AWARD'S CURRENT STATE OUT; ONLY THE FIRST WINNER
004510*    IS CARRIED ON THE RECORD, THE REST STAY IN WORKING STORAGE -
004520*    A FULL FAN-OUT REPORT IS THE ADJUDICATION JOB'S GAME LOG, NOT
004530*    THIS MODULE'S JOB.
004540     MOVE SPACES TO PRESAL-REG.
004550     MOVE WS-PR-LABEL(PR-IX) TO PRESAL-LABEL.
004560     MOVE WS-PR-CATEGORIA(PR-IX) TO PRESAL-CATEGORIA.
004570     MOVE WS-PR-STATUS(PR-IX) TO PRESAL-STATUS.
004580     MOVE WS-PR-WIN-NUMBER(PR-IX) TO PRESAL-WIN-NUMBER.
004590     MOVE WS-PR-WIN-ORDINAL(PR-IX) TO PRESAL-WIN-ORDINAL.
004600     MOVE WS-PR-NUM-GANADORES(PR-IX) TO PRESAL-WINNER-COUNT.
004610     IF WS-PR-NUM-GANADORES(PR-IX) > 0
004620         SET GA-IX TO 1
004630         MOVE WS-GA-CARD(PR-IX GA-IX) TO PRESAL-PRIMER-GANADOR
004640     END-IF.
004650     WRITE PRESAL-REG.
004660 0500-ESCRIBIR-PREMIO-EXIT.
004670     EXIT.
