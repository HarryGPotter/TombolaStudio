000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB06.
000120 AUTHOR. L FERRER BALDO.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 06/08/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB06 -  C A R D   S C O R I N G   E N G I N E
000200*  MARKS ONE CARD AGAINST A STREAM OF DRAWN NUMBERS, KEEPING THE
000210*  PER-ROW SCORE, THE JOLLY-HIT FLAG AND THE CHECK COUNTER FOR THAT
000220*  CARD; ALSO HANDLES THE UN-MARK (ROLLBACK) OPERATION USED WHEN AN
000230*  EXTRACTION IS VOIDED BY THE HALL SUPERVISOR.  RUN STANDALONE OVER
000240*  A RECORDED JUGADAS FILE TO REPLAY A CARD'S SCORING HISTORY FOR
000250*  AUDIT; THE SAME MARK/UNMARK LOGIC IS RETYPED INTO THE ADJUDICATION
000260*  JOB WHICH DRIVES IT LIVE OVER EVERY PLAYING CARD AT ONCE.
000270*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000280*
000290*  CHANGE LOG
000300*  ----------------------------------------------------------------
000310*  DATE        WHO  REQ-NO   DESCRIPTION
000320*  ----------------------------------------------------------------TAG010
000330*  06/08/1987  LFB  TT-0011  INITIAL RELEASE - MARK/SCORE ONLY, NO  TAG020
000340*              LFB  TT-0011  ROLLBACK, NO JOLLY DETECTION YET.      TAG030
000350*  01/23/1989  LFB  TT-0024  ADDED DESMARCAR-NUMERO ROLLBACK PATH   TAG040
000360*              LFB  TT-0024  AFTER A MIS-READ EXTRACTION HAD TO BE  TAG050
000370*              LFB  TT-0024  BACKED OUT BY HAND ON SHIFT 3.         TAG060
000380*  10/05/1990  RMT  TT-0042  ADDED JOLLY-USED-FLAG PER THE HOUSE    TAG070
000390*              RMT  TT-0042  RULE - CLEARED ON EVERY OTHER HIT.     TAG080
000400*  03/11/1993  JRV  TT-0061  BONUS-FOR-COMPLETED-ROWS ADDED, A      TAG090
000410*              JRV  TT-0061  SECOND-ROW FINISH WAS ONLY PAYING THE  TAG100
000420*              JRV  TT-0061  ROW SCORE, NOT THE COMBINED AMBO.      TAG110
000430*  08/19/1995  JRV  TT-0077  DISTINCT ERROR CODE WHEN A NUMBER ON   TAG120
000440*              JRV  TT-0077  THE CARD IS UNMARKED BUT NOT YET HIT,  TAG130
000450*              JRV  TT-0077  OPERATIONS COULDN'T TELL IT FROM A     TAG140
000460*              JRV  TT-0077  NUMBER NOT ON THE CARD AT ALL.         TAG150
000470*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS IN THIS MODULE,   TAG160
000480*              MDS  TT-0099  REVIEWED AND SIGNED OFF, NO CHANGE.    TAG170
000490*  02/27/2001  MDS  TT-0113  SKIP BLANK AND COMMENT LINES IN THE    TAG180
000500*              MDS  TT-0113  JUGADAS FILE, REPLAY FILES EDITED BY   TAG190
000510*              MDS  TT-0113  HAND HAD STRAY BLANK ROWS.             TAG200
000520*  ----------------------------------------------------------------
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000590*
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT CARTON-MAESTRO ASSIGN TO CARMAE
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-MAESTRO.
000650*
000660     SELECT JUGADAS-ENTRADA ASSIGN TO JUGENT
000670     ORGANIZATION IS LINE SEQUENTIAL
000680     FILE STATUS IS FS-JUGADAS.
000690*
000700     SELECT OPTIONAL RESULTADO-SALIDA ASSIGN TO RESSAL
000710     ORGANIZATION IS LINE SEQUENTIAL
000720     FILE STATUS IS FS-SALIDA.
000730*
000740     SELECT OPTIONAL JUGADAS-ERRORES ASSIGN TO JUGERR
000750     ORGANIZATION IS LINE SEQUENTIAL
000760     FILE STATUS IS FS-ERRORES.
000770*
000780*
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820*  CARTON-MAESTRO HOLDS THE ONE CARD BEING SCORED THIS RUN, IN THE
000830*  SAME PACKED R1 LAYOUT TOMB01 READS - ONLY THE FIRST RECORD IS
000840*  USED, A SECOND RECORD ON THE FILE IS IGNORED (TT-0011).
000850 FD  CARTON-MAESTRO
000860     LABEL RECORD STANDARD.
000870 01  CARMAE-REG.
000880     05  CARMAE-LABEL                 PIC X(16).
000890     05  CARMAE-NUM                   PIC 9(02) OCCURS 15 TIMES.
000900     05  CARMAE-JOLLY-IX              PIC S9(02).
000910     05  FILLER                       PIC X(10).
000920*
000930*  JUGADAS-ENTRADA IS THE REPLAY TAPE - ONE SCORING OR ROLLBACK
000940*  OPERATION PER LINE.  JUG-REG-ALT LETS 0120-LEER-JUGADA SKIP A
000950*  BLANK OR A HAND-WRITTEN "#" COMMENT LINE WITHOUT PICKING THE
000960*  RECORD APART FIELD BY FIELD FIRST (TT-0113).
000970 FD  JUGADAS-ENTRADA
000980     LABEL RECORD STANDARD.
000990 01  JUG-REG.
001000     05  JUG-TIPO                     PIC X(01).
001010     05  JUG-NUMERO                   PIC 9(02).
001020     05  FILLER                       PIC X(17).
001030 01  JUG-REG-ALT REDEFINES JUG-REG.
001040     05  JUG-REG-TEXTO                PIC X(20).
001050*
001060 FD  RESULTADO-SALIDA
001070     LABEL RECORD STANDARD.
001080 01  RESSAL-LINEA                    PIC X(080).
001090*
001100 FD  JUGADAS-ERRORES
001110     LABEL RECORD STANDARD.
001120 01  JUGERR-LINEA                    PIC X(080).
001130*
001140 WORKING-STORAGE SECTION.
001150*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001160*  R1 - LAYOUT DE CARTON, RETIPEADO IGUAL QUE EN TOMB01/TOMB02/TOMB03.
001170*  NINGUN REGISTRO COMPARTIDO SE COPYA EN ESTE TALLER - SE RETIPEA
001180*  EN CADA MODULO QUE LO NECESITA.
001190*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001200 01  WS-CARTON-REG.
001210     05  WS-CARD-LABEL                PIC X(16).
001220     05  WS-CARD-FILAS.
001230         10  WS-CARD-FILA OCCURS 3 TIMES INDEXED BY CF-IX.
001240             15  WS-CARD-COL OCCURS 5 TIMES INDEXED BY CC-IX
001250                                       PIC 9(02).
001260     05  WS-CARD-NUM-FLAT REDEFINES WS-CARD-FILAS
001270                                       PIC 9(02) OCCURS 15 TIMES.
001280     05  WS-CARD-JOLLY-IX              PIC S9(02).
001290     05  FILLER                        PIC X(05).
001300*
001310*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001320*  R2 - BLOQUE DE ESTADO DE JUEGO DEL CARTON (BR-5).  WS-EG-ROW-SCORE
001330*  TIENE UNA VISTA PLANA DE 3 DIGITOS, VIA REDEFINES, PARA QUE EL
001340*  RENGLON DE RESULTADO PUEDA MOSTRAR EL PATRON DE LAS TRES FILAS DE
001350*  UN SOLO VISTAZO EN VEZ DE TRES CAMPOS SUELTOS (TT-0061).
001360*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001370 01  WS-ESTADO-JUEGO.
001380     05  WS-EG-MATCHED OCCURS 15 TIMES INDEXED BY EG-IX
001390                                       PIC X(01).
001400         88  EG-NUMERO-MARCADO         VALUE "Y".
001410         88  EG-NUMERO-SIN-MARCAR      VALUE "N".
001420     05  WS-EG-ROW-SCORE OCCURS 3 TIMES INDEXED BY ER-IX
001430                                       PIC 9(01).
001440     05  WS-EG-ROW-SCORE-FLAT REDEFINES WS-EG-ROW-SCORE
001450                                       PIC 9(03).
001460     05  WS-EG-CHECK-COUNT             PIC 9(03) COMP.
001470     05  WS-EG-JOLLY-USED              PIC X(01).
001480         88  EG-JOLLY-FUE-USADO         VALUE "Y".
001490     05  WS-EG-LAST-SCORE-ROW          PIC S9(01).
001500     05  WS-EG-LAST-SCORE              PIC S9(02).
001510     05  FILLER                        PIC X(05).
001520*
001530 01  WS-SUBINDICES.
001540     05  WS-POS-IX                    PIC 9(02) COMP.
001550     05  WS-FILA-IX                   PIC 9(01) COMP.
001560     05  WS-COL-IX                    PIC 9(01) COMP.
001570     05  WS-FILAS-COMPLETAS            PIC 9(01) COMP.
001580     05  WS-RESULTADO-SCORE            PIC S9(02) COMP.
001590     05  FILLER                        PIC X(05).
001600*
001610 01  WS-SWITCHES.
001620     05  WS-SW-ENCONTRADO              PIC X(01).
001630         88  SW-NUMERO-ENCONTRADO       VALUE "Y".
001640     05  WS-SW-FUERA-RANGO             PIC X(01).
001650         88  SW-NUMERO-FUERA-RANGO      VALUE "Y".
001660     05  FILLER                        PIC X(05).
001670*
001680 01  WS-LINEA-PTR                    PIC 9(03) COMP.
001690*
001700 01  WS-CONTADORES.
001710     05  WS-TOTAL-JUGADAS              PIC 9(05) COMP.
001720     05  WS-TOTAL-MARCADAS             PIC 9(05) COMP.
001730     05  WS-TOTAL-DESMARCADAS          PIC 9(05) COMP.
001740     05  WS-TOTAL-ERRORES              PIC 9(05) COMP.
001750     05  FILLER                        PIC X(05).
001760*
001770 01  WS-EOF-JUGADAS                  PIC X(01) VALUE "N".
001780     88  FIN-JUGADAS                   VALUE "Y".
001790*
001800 01  FS-MAESTRO                      PIC X(02).
001810 01  FS-JUGADAS                      PIC X(02).
001820 01  FS-SALIDA                       PIC X(02).
001830 01  FS-ERRORES                      PIC X(02).
001840*
001850 PROCEDURE DIVISION.
001860*
001870 0100-INICIO.
001880*    BR-5 BATCH ENTRY POINT - LOADS THE ONE CARD BEING SCORED, ZEROES
001890*    ITS R2 GAME-STATE BLOCK, THEN REPLAYS EVERY JUGADA RECORD FROM
001900*    JUGADAS-ENTRADA AGAINST IT, WRITING ONE RESULT LINE PER JUGADA.
001910     OPEN INPUT CARTON-MAESTRO.
001920     IF FS-MAESTRO NOT = "00"
001930         DISPLAY "TOMB06 - NO SE PUDO ABRIR CARTON-MAESTRO"
001940         STOP RUN.
001950     READ CARTON-MAESTRO
001960         AT END
001970             DISPLAY "TOMB06 - CARTON-MAESTRO VACIO"
001980             CLOSE CARTON-MAESTRO
001990             STOP RUN.
002000     PERFORM 0110-CARGAR-CARTON THRU 0110-CARGAR-CARTON-EXIT.
002010     CLOSE CARTON-MAESTRO.
002020     PERFORM 0150-INICIALIZAR-ESTADO THRU 0150-INICIALIZAR-ESTADO-EXIT.
002030*
002040     OPEN INPUT JUGADAS-ENTRADA.
002050     IF FS-JUGADAS NOT = "00"
002060         DISPLAY "TOMB06 - NO SE PUDO ABRIR JUGADAS-ENTRADA"
002070         STOP RUN.
002080     PERFORM 0120-LEER-JUGADA THRU 0120-LEER-JUGADA-EXIT
002090             UNTIL FIN-JUGADAS.
002100     CLOSE JUGADAS-ENTRADA.
002110*
002120     DISPLAY "TOMB06 - JUGADAS=" WS-TOTAL-JUGADAS
002130             " MARCADAS=" WS-TOTAL-MARCADAS
002140             " DESMARCADAS=" WS-TOTAL-DESMARCADAS
002150             " ERRORES=" WS-TOTAL-ERRORES.
002160     STOP RUN.
002170*
002180 0110-CARGAR-CARTON.
002190     MOVE CARMAE-LABEL    TO WS-CARD-LABEL.
002200     MOVE CARMAE-JOLLY-IX TO WS-CARD-JOLLY-IX.
002210     MOVE 1               TO WS-POS-IX.
002220 0112-CARGAR-LOOP.
002230     IF WS-POS-IX > 15
002240         GO TO 0110-CARGAR-CARTON-EXIT.
002250     MOVE CARMAE-NUM(WS-POS-IX) TO WS-CARD-NUM-FLAT(WS-POS-IX).
002260     ADD 1 TO WS-POS-IX.
002270     GO TO 0112-CARGAR-LOOP.
002280 0110-CARGAR-CARTON-EXIT.
002290     EXIT.
002300*
002310 0150-INICIALIZAR-ESTADO.
002320*    EVERY NUMBER STARTS UNMARKED, EVERY ROW SCORE AT ZERO, NO CHECKS
002330*    PERFORMED YET AND NO LAST-SCORE RECORDED (R2, -1 MEANS NONE).
002340     SET EG-IX TO 1.
002350 0152-LIMPIAR-MARCAS.
002360     IF EG-IX > 15
002370         GO TO 0155-LIMPIAR-MARCAS-DONE.
002380     SET EG-NUMERO-SIN-MARCAR(EG-IX) TO TRUE.
002390     SET EG-IX UP BY 1.
002400     GO TO 0152-LIMPIAR-MARCAS.
002410 0155-LIMPIAR-MARCAS-DONE.
002420     SET ER-IX TO 1.
002430 0157-LIMPIAR-FILAS.
002440     IF ER-IX > 3
002450         GO TO 0150-INICIALIZAR-ESTADO-EXIT.
002460     MOVE 0 TO WS-EG-ROW-SCORE(ER-IX).
002470     SET ER-IX UP BY 1.
002480     GO TO 0157-LIMPIAR-FILAS.
002490 0150-INICIALIZAR-ESTADO-EXIT.
002500     MOVE 0  TO WS-EG-CHECK-COUNT.
002510     MOVE "N" TO WS-EG-JOLLY-USED.
002520     MOVE -1 TO WS-EG-LAST-SCORE-ROW.
002530     MOVE -1 TO WS-EG-LAST-SCORE.
002540     EXIT.
002550*
002560 0120-LEER-JUGADA.
002570     READ JUGADAS-ENTRADA
002580         AT END
002590             SET FIN-JUGADAS TO TRUE
002600             GO TO 0120-LEER-JUGADA-EXIT.
002610*    TT-0113 - A BLANK LINE OR ONE STARTING WITH "#" IS A HAND-ADDED
002620*    COMMENT ON THE REPLAY TAPE, NOT A JUGADA - SKIP IT.
002630     IF JUG-REG-TEXTO = SPACES
002640         GO TO 0120-LEER-JUGADA-EXIT.
002650     IF JUG-REG-TEXTO(1:1) = "#"
002660         GO TO 0120-LEER-JUGADA-EXIT.
002670*
002680     ADD 1 TO WS-TOTAL-JUGADAS.
002690     IF JUG-TIPO = "M"
002700         PERFORM 0300-MARCAR-NUMERO THRU 0300-MARCAR-NUMERO-EXIT
002710         GO TO 0120-LEER-JUGADA-EXIT.
002720     IF JUG-TIPO = "D"
002730         PERFORM 0400-DESMARCAR-NUMERO THRU 0400-DESMARCAR-NUMERO-EXIT
002740         GO TO 0120-LEER-JUGADA-EXIT.
002750*
002760     ADD 1 TO WS-TOTAL-ERRORES.
002770     MOVE SPACES TO JUGERR-LINEA.
002780     STRING "TOMB06 TIPO DE JUGADA DESCONOCIDO JUG-TIPO="
002790            JUG-TIPO DELIMITED BY SIZE INTO JUGERR-LINEA.
002800     PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT.
002810 0120-LEER-JUGADA-EXIT.
002820     EXIT.
002830*
002840 0300-MARCAR-NUMERO.
002850*    BR-5 SCORING A DRAW.  OUT-OF-RANGE NUMBERS SCORE -1 AND DO NOT
002860*    TOUCH THE CHECK COUNTER.  EVERYTHING ELSE INCREMENTS IT FIRST.
002870     MOVE "N" TO WS-SW-FUERA-RANGO.
002880     IF JUG-NUMERO < 1 OR JUG-NUMERO > 90
002890         MOVE "Y" TO WS-SW-FUERA-RANGO.
002900     IF SW-NUMERO-FUERA-RANGO
002910         MOVE -1 TO WS-RESULTADO-SCORE
002920         PERFORM 0910-ESCRIBIR-RESULTADO
002930                 THRU 0910-ESCRIBIR-RESULTADO-EXIT
002940         GO TO 0300-MARCAR-NUMERO-EXIT.
002950*
002960     ADD 1 TO WS-EG-CHECK-COUNT.
002970     PERFORM 0310-BUSCAR-NUMERO THRU 0310-BUSCAR-NUMERO-EXIT.
002980     IF NOT SW-NUMERO-ENCONTRADO
002990         MOVE 0 TO WS-RESULTADO-SCORE
003000         PERFORM 0910-ESCRIBIR-RESULTADO
003010                 THRU 0910-ESCRIBIR-RESULTADO-EXIT
003020         GO TO 0300-MARCAR-NUMERO-EXIT.
003030     IF EG-NUMERO-MARCADO(WS-POS-IX)
003040         MOVE 0 TO WS-RESULTADO-SCORE
003050         PERFORM 0910-ESCRIBIR-RESULTADO
003060                 THRU 0910-ESCRIBIR-RESULTADO-EXIT
003070         GO TO 0300-MARCAR-NUMERO-EXIT.
003080*
003090*    THE NUMBER IS ON THE CARD AND WAS NOT YET MARKED - MARK IT,
003100*    BUMP ITS ROW SCORE, THEN ADD 5 FOR EVERY OTHER ROW ALREADY AT A
003110*    FULL SCORE OF 5 (TT-0061 - COVERS THE COMBINED-AMBO CASE).
003120     SET EG-NUMERO-MARCADO(WS-POS-IX) TO TRUE.
003130     DIVIDE WS-POS-IX BY 5 GIVING WS-FILA-IX REMAINDER WS-COL-IX.
003140     IF WS-COL-IX NOT = 0
003150         ADD 1 TO WS-FILA-IX.
003160     ADD 1 TO WS-EG-ROW-SCORE(WS-FILA-IX).
003170     MOVE WS-EG-ROW-SCORE(WS-FILA-IX) TO WS-RESULTADO-SCORE.
003180*
003190     MOVE 0 TO WS-FILAS-COMPLETAS.
003200     SET ER-IX TO 1.
003210 0320-SUMAR-FILAS-COMPLETAS.
003220     IF ER-IX > 3
003230         GO TO 0325-SUMAR-FILAS-COMPLETAS-DONE.
003240     IF ER-IX = WS-FILA-IX
003250         SET ER-IX UP BY 1
003260         GO TO 0320-SUMAR-FILAS-COMPLETAS.
003270     IF WS-EG-ROW-SCORE(ER-IX) = 5
003280         ADD 1 TO WS-FILAS-COMPLETAS.
003290     SET ER-IX UP BY 1.
003300     GO TO 0320-SUMAR-FILAS-COMPLETAS.
003310 0325-SUMAR-FILAS-COMPLETAS-DONE.
003320     COMPUTE WS-RESULTADO-SCORE = WS-RESULTADO-SCORE
003330                                 + (WS-FILAS-COMPLETAS * 5).
003340*
003350*    TT-0042 JOLLY-USED-FLAG - SET ONLY WHEN THIS EXACT HIT LANDED ON
003360*    THE JOLLY POSITION AND THE RESULT IS NEITHER 0 NOR A TOMBOLA.
003370     MOVE "N" TO WS-EG-JOLLY-USED.
003380     IF WS-POS-IX = WS-CARD-JOLLY-IX + 1
003390         IF WS-RESULTADO-SCORE NOT = 0 AND WS-RESULTADO-SCORE NOT = 15
003400             MOVE "Y" TO WS-EG-JOLLY-USED.
003410*
003420     MOVE WS-FILA-IX      TO WS-EG-LAST-SCORE-ROW.
003430     SUBTRACT 1 FROM WS-EG-LAST-SCORE-ROW.
003440     MOVE WS-RESULTADO-SCORE TO WS-EG-LAST-SCORE.
003450     ADD 1 TO WS-TOTAL-MARCADAS.
003460     PERFORM 0910-ESCRIBIR-RESULTADO THRU 0910-ESCRIBIR-RESULTADO-EXIT.
003470 0300-MARCAR-NUMERO-EXIT.
003480     EXIT.
003490*
003500 0310-BUSCAR-NUMERO.
003510*    LINEAR SCAN OF THE 15 CARD POSITIONS FOR JUG-NUMERO.  LEAVES
003520*    WS-POS-IX ON THE MATCHING POSITION (1..15) WHEN FOUND.
003530     MOVE "N" TO WS-SW-ENCONTRADO.
003540     MOVE 1   TO WS-POS-IX.
003550 0312-BUSCAR-LOOP.
003560     IF WS-POS-IX > 15
003570         GO TO 0310-BUSCAR-NUMERO-EXIT.
003580     IF WS-CARD-NUM-FLAT(WS-POS-IX) = JUG-NUMERO
003590         MOVE "Y" TO WS-SW-ENCONTRADO
003600         GO TO 0310-BUSCAR-NUMERO-EXIT.
003610     ADD 1 TO WS-POS-IX.
003620     GO TO 0312-BUSCAR-LOOP.
003630 0310-BUSCAR-NUMERO-EXIT.
003640     EXIT.
003650*
003660 0400-DESMARCAR-NUMERO.
003670*    ROLLBACK OF A SCORING HIT (TT-0024).  A NUMBER NOT ON THE CARD
003680*    AND A NUMBER ON THE CARD BUT NEVER MARKED ARE TWO DIFFERENT
003690*    ERRORS - TT-0077 GAVE THE SECOND CASE ITS OWN MESSAGE AFTER
003700*    OPERATIONS CONFUSED IT WITH THE FIRST ON THE SHIFT LOG.
003710     PERFORM 0310-BUSCAR-NUMERO THRU 0310-BUSCAR-NUMERO-EXIT.
003720     IF NOT SW-NUMERO-ENCONTRADO
003730         ADD 1 TO WS-TOTAL-ERRORES
003740         MOVE SPACES TO JUGERR-LINEA
003750         STRING "TOMB06 DESMARCAR - NUMERO NO ESTA EN EL CARTON NUM="
003760                JUG-NUMERO DELIMITED BY SIZE INTO JUGERR-LINEA
003770         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003780         GO TO 0400-DESMARCAR-NUMERO-EXIT.
003790*
003800     IF EG-NUMERO-SIN-MARCAR(WS-POS-IX)
003810         ADD 1 TO WS-TOTAL-ERRORES
003820         MOVE SPACES TO JUGERR-LINEA
003830         STRING "TOMB06 DESMARCAR - NUMERO EN EL CARTON PERO SIN "
003840                "MARCAR TODAVIA NUM=" JUG-NUMERO
003850                DELIMITED BY SIZE INTO JUGERR-LINEA
003860         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003870         GO TO 0400-DESMARCAR-NUMERO-EXIT.
003880*
003890     SET EG-NUMERO-SIN-MARCAR(WS-POS-IX) TO TRUE.
003900     DIVIDE WS-POS-IX BY 5 GIVING WS-FILA-IX REMAINDER WS-COL-IX.
003910     IF WS-COL-IX NOT = 0
003920         ADD 1 TO WS-FILA-IX.
003930     SUBTRACT 1 FROM WS-EG-ROW-SCORE(WS-FILA-IX).
003940     SUBTRACT 1 FROM WS-EG-CHECK-COUNT.
003950     MOVE -1 TO WS-EG-LAST-SCORE-ROW.
003960     MOVE -1 TO WS-EG-LAST-SCORE.
003970     MOVE "N" TO WS-EG-JOLLY-USED.
003980     ADD 1 TO WS-TOTAL-DESMARCADAS.
003990*
004000     MOVE SPACES TO RESSAL-LINEA.
004010     MOVE 1 TO WS-LINEA-PTR.
004020     STRING "DESMARCADO ETIQUETA=" WS-CARD-LABEL
004030            " NUM=" JUG-NUMERO
004040            " FILA=" WS-FILA-IX
004050            DELIMITED BY SIZE INTO RESSAL-LINEA
004060            WITH POINTER WS-LINEA-PTR.
004070     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
004080             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004090 0400-DESMARCAR-NUMERO-EXIT.
004100     EXIT.
004110*
004120 0910-ESCRIBIR-RESULTADO.
004130*    ONE LINE PER SCORING ATTEMPT, WHETHER IT SCORED OR NOT - THE
004140*    CONSOLE LISTING ROUTINE IN TOMB09 PICKS THESE UP FOR THE PER-
004150*    CARD SECTION OF THE DISTRIBUTION REPORT.
004160     MOVE SPACES TO RESSAL-LINEA.
004170     MOVE 1 TO WS-LINEA-PTR.
004180     STRING "MARCADO ETIQUETA=" WS-CARD-LABEL
004190            " NUM=" JUG-NUMERO
004200            " RESULTADO=" WS-RESULTADO-SCORE
004210            " FILAS=" WS-EG-ROW-SCORE-FLAT
004220            " JOLLY=" WS-EG-JOLLY-USED
004230            " CHECKS=" WS-EG-CHECK-COUNT
004240            DELIMITED BY SIZE INTO RESSAL-LINEA
004250            WITH POINTER WS-LINEA-PTR.
004260     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
004270             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004280 0910-ESCRIBIR-RESULTADO-EXIT.
004290     EXIT.
004300*
004310 0930-ABRIR-Y-ESCRIBIR-SALIDA.
004320     OPEN EXTEND RESULTADO-SALIDA.
004330     IF FS-SALIDA = "35"
004340         OPEN OUTPUT RESULTADO-SALIDA.
004350     WRITE RESSAL-LINEA.
004360     CLOSE RESULTADO-SALIDA.
004370 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004380     EXIT.
004390*
004400 0920-ESCRIBIR-ERROR.
004410     OPEN EXTEND JUGADAS-ERRORES.
004420     IF FS-ERRORES = "35"
004430         OPEN OUTPUT JUGADAS-ERRORES.
004440     WRITE JUGERR-LINEA.
004450     CLOSE JUGADAS-ERRORES.
004460 0920-ESCRIBIR-ERROR-EXIT.
004470     EXIT.
