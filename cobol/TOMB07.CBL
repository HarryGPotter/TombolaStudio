000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB07.
000120 AUTHOR. R MARTIN TORRES.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 07/11/1987.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB07 -  S A C C H E T T O   ( B A L L O T   B O X )
000200*  INITIALIZES THE 1..90 DRAW POOL WITH A SEEDED SHUFFLE AND THEN
000210*  REPLAYS A TAPE OF EXTRACT / MANUAL-EXTRACT / ROLLBACK COMMANDS
000220*  AGAINST IT, KEEPING THE DRAW POSITION AND THE PER-NUMBER DRAWN
000230*  ORDINAL.  RUN STANDALONE FOR A DRY-RUN OF AN EXTRACTION SEQUENCE
000240*  BEFORE A HALL NIGHT; THE ADJUDICATION JOB KEEPS ITS OWN COPY OF
000250*  THE SAME SHUFFLE/EXTRACT LOGIC TO DRIVE IT LIVE.
000260*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000270*
000280*  CHANGE LOG
000290*  ----------------------------------------------------------------
000300*  DATE        WHO  REQ-NO   DESCRIPTION
000310*  ----------------------------------------------------------------TAG010
000320*  07/11/1987  RMT  TT-0003  INITIAL RELEASE - EXTRACT ONLY, NO     TAG020
000330*              RMT  TT-0003  MANUAL EXTRACT, NO ROLLBACK.           TAG030
000340*  03/02/1989  RMT  TT-0013  ADDED EXTRACCION-MANUAL - HALL STAFF   TAG040
000350*              RMT  TT-0013  NEEDED TO FORCE A NUMBER FOR A DEMO    TAG050
000360*              RMT  TT-0013  NIGHT WITHOUT RESTARTING THE SACCHETTO.TAG060
000370*  05/20/1991  LFB  TT-0028  ADDED DESHACER-EXTRACCION ROLLBACK,    TAG070
000380*              LFB  TT-0028  RE-SHUFFLES THE UNDRAWN REMAINDER SO   TAG080
000390*              LFB  TT-0028  THE VOIDED NUMBER ISN'T JUST PUT BACK  TAG090
000400*              LFB  TT-0028  ON TOP.                                TAG100
000410*  12/14/1993  JRV  TT-0045  ADDED THE TWO CONSOLE BOARDS (SHUFFLE  TAG110
000420*              JRV  TT-0045  ORDER AND PER-NUMBER ORDINAL) FOR THE  TAG120
000430*              JRV  TT-0045  OPERATOR TO SPOT-CHECK A RUN.          TAG130
000440*  09/08/1996  JRV  TT-0062  ADDED DRAWN-LIST AND UNDRAWN-LIST      TAG140
000450*              JRV  TT-0062  QUERIES TO THE CLOSING SUMMARY.        TAG150
000460*  01/11/1999  MDS  TT-0099  Y2K - NO DATE FIELDS IN THIS MODULE,   TAG160
000470*              MDS  TT-0099  REVIEWED AND SIGNED OFF, NO CHANGE.    TAG170
000480*  06/19/2001  MDS  TT-0115  SKIP BLANK AND COMMENT LINES ON THE    TAG180
000490*              MDS  TT-0115  OPERATIONS TAPE, SAME FIX AS TOMB06.   TAG190
000500*  ----------------------------------------------------------------
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT PARM-SACCHETTO ASSIGN TO SACPARM
000610     ORGANIZATION IS LINE SEQUENTIAL
000620     FILE STATUS IS FS-PARM.
000630*
000640     SELECT OPERACIONES-ENTRADA ASSIGN TO SACOPER
000650     ORGANIZATION IS LINE SEQUENTIAL
000660     FILE STATUS IS FS-OPER.
000670*
000680     SELECT OPTIONAL RESULTADO-SALIDA ASSIGN TO SACSAL
000690     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FS-SALIDA.
000710*
000720     SELECT OPTIONAL SACO-ERRORES ASSIGN TO SACERR
000730     ORGANIZATION IS LINE SEQUENTIAL
000740     FILE STATUS IS FS-ERRORES.
000750*
000760*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800 FD  PARM-SACCHETTO
000810     LABEL RECORD STANDARD.
000820 01  PARM-REG.
000830     05  PARM-SEMILLA                 PIC 9(10).
000840     05  FILLER                       PIC X(10).
000850*
000860*  OPERACIONES-ENTRADA IS THE EXTRACTION TAPE - ONE COMMAND PER LINE.
000870*  OP-REG-ALT LETS 0120-LEER-OPERACION SKIP A BLANK OR HAND-WRITTEN
000880*  "#" COMMENT LINE WITHOUT PICKING THE RECORD APART FIRST, SAME FIX
000890*  AS TOMB06 (TT-0115).
000900 FD  OPERACIONES-ENTRADA
000910     LABEL RECORD STANDARD.
000920 01  OP-REG.
000930     05  OP-TIPO                      PIC X(01).
000940     05  OP-NUMERO                    PIC 9(02).
000950     05  FILLER                       PIC X(17).
000960 01  OP-REG-ALT REDEFINES OP-REG.
000970     05  OP-REG-TEXTO                 PIC X(20).
000980*
000990 FD  RESULTADO-SALIDA
001000     LABEL RECORD STANDARD.
001010 01  SACSAL-LINEA                    PIC X(080).
001020*
001030 FD  SACO-ERRORES
001040     LABEL RECORD STANDARD.
001050 01  SACERR-LINEA                    PIC X(080).
001060*
001070 WORKING-STORAGE SECTION.
001080*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001090*  R4 - ESTADO DEL SACCHETTO.  WS-SACO-NUMERO ES LA BARAJA ACTUAL,
001100*  POSICIONES < WS-SACO-POS YA EXTRAIDAS EN ORDEN DE SORTEO.
001110*  WS-SACO-GRUPOS LA MIRA EN 9 GRUPOS DE 10 PARA EL TABLERO DE
001120*  CONSOLA (TT-0045); WS-HISTORIA-GRUPOS HACE LO MISMO CON EL
001130*  ORDINAL DE EXTRACCION POR NUMERO.
001140*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001150 01  WS-SACO-ESTADO.
001160     05  WS-SACO-NUMERO OCCURS 90 TIMES INDEXED BY SC-IX
001170                                       PIC 9(02).
001180     05  WS-SACO-GRUPOS REDEFINES WS-SACO-NUMERO.
001190         10  WS-SACO-GRUPO OCCURS 9 TIMES INDEXED BY SG-IX.
001200             15  WS-SACO-GRUPO-NUM OCCURS 10 TIMES
001210                                       PIC 9(02).
001220     05  WS-SACO-POS                  PIC 9(02) COMP.
001230     05  WS-SACO-HISTORIA OCCURS 90 TIMES INDEXED BY SH-IX
001240                                       PIC S9(02).
001250     05  WS-HISTORIA-GRUPOS REDEFINES WS-SACO-HISTORIA.
001260         10  WS-HISTORIA-GRUPO OCCURS 9 TIMES INDEXED BY HG-IX.
001270             15  WS-HISTORIA-GRUPO-NUM OCCURS 10 TIMES
001280                                       PIC S9(02).
001290     05  FILLER                       PIC X(05).
001300*
001310*  GENERADOR LEHMER PROPIO, COMO EN TOMB05 - SIN COPY, SIN CALL.
001320 01  WS-LCG-AREA.
001330     05  WS-SEMILLA                   PIC 9(10) COMP.
001340 01  WS-LCG-CONSTANTES.
001350     05  WS-LCG-MULTIPLICADOR         PIC 9(10) VALUE 0000016807.
001360     05  WS-LCG-MODULO                PIC 9(10) VALUE 2147483647.
001370     05  WS-LCG-TEMP                  PIC 9(18) COMP.
001380*
001390 01  WS-BARAJA-RANGO.
001400     05  WS-BARAJA-DESDE              PIC 9(02) COMP.
001410     05  WS-BARAJA-HASTA              PIC 9(02) COMP.
001420     05  WS-BARAJA-SWAPS              PIC 9(03) COMP.
001430     05  FILLER                       PIC X(05).
001440*
001450 01  WS-SUBINDICES.
001460     05  WS-POS-A                     PIC 9(02) COMP.
001470     05  WS-POS-B                     PIC 9(02) COMP.
001480     05  WS-TEMP-NUM                  PIC 9(02) COMP.
001490     05  WS-NUM-EXTRAIDO              PIC 9(02) COMP.
001500     05  WS-POS-ENCONTRADA            PIC 9(02) COMP.
001510     05  WS-RESULTADO-RANGO           PIC 9(02) COMP.
001520     05  FILLER                       PIC X(05).
001530*
001540 01  WS-SWITCHES.
001550     05  WS-SW-ENCONTRADO              PIC X(01).
001560         88  SW-NUMERO-ENCONTRADO       VALUE "Y".
001570     05  FILLER                        PIC X(05).
001580*
001590 01  WS-LINEA-PTR                    PIC 9(03) COMP.
001600*
001610 01  WS-CONTADORES.
001620     05  WS-TOTAL-OPERACIONES          PIC 9(05) COMP.
001630     05  WS-TOTAL-EXTRACCIONES         PIC 9(05) COMP.
001640     05  WS-TOTAL-ROLLBACKS            PIC 9(05) COMP.
001650     05  WS-TOTAL-ERRORES              PIC 9(05) COMP.
001660     05  FILLER                        PIC X(05).
001670*
001680 01  WS-EOF-OPERACIONES              PIC X(01) VALUE "N".
001690     88  FIN-OPERACIONES               VALUE "Y".
001700*
001710 01  FS-PARM                         PIC X(02).
001720 01  FS-OPER                         PIC X(02).
001730 01  FS-SALIDA                       PIC X(02).
001740 01  FS-ERRORES                      PIC X(02).
001750*
001760 PROCEDURE DIVISION.
001770*
001780 0100-INICIO.
001790*    BR-10 BATCH ENTRY POINT - BUILDS THE POOL, SHUFFLES IT ONCE WITH
001800*    THE PARAMETER SEED, THEN REPLAYS THE OPERATIONS TAPE.
001810     OPEN INPUT PARM-SACCHETTO.
001820     IF FS-PARM NOT = "00"
001830         DISPLAY "TOMB07 - NO SE PUDO ABRIR PARM-SACCHETTO"
001840         STOP RUN.
001850     READ PARM-SACCHETTO
001860         AT END
001870             DISPLAY "TOMB07 - PARM-SACCHETTO VACIO"
001880             CLOSE PARM-SACCHETTO
001890             STOP RUN.
001900     MOVE PARM-SEMILLA TO WS-SEMILLA.
001910     CLOSE PARM-SACCHETTO.
001920*
001930     MOVE 1 TO WS-POS-A.
001940 0102-CARGAR-SACO.
001950     IF WS-POS-A > 90
001960         GO TO 0105-CARGAR-SACO-DONE.
001970     MOVE WS-POS-A TO WS-SACO-NUMERO(WS-POS-A).
001980     MOVE -1       TO WS-SACO-HISTORIA(WS-POS-A).
001990     ADD 1 TO WS-POS-A.
002000     GO TO 0102-CARGAR-SACO.
002010 0105-CARGAR-SACO-DONE.
002020     MOVE 0 TO WS-SACO-POS.
002030*
002040     MOVE 1  TO WS-BARAJA-DESDE.
002050     MOVE 90 TO WS-BARAJA-HASTA.
002060     PERFORM 0300-BARAJAR-RANGO THRU 0300-BARAJAR-RANGO-EXIT.
002070*
002080     OPEN INPUT OPERACIONES-ENTRADA.
002090     IF FS-OPER NOT = "00"
002100         DISPLAY "TOMB07 - NO SE PUDO ABRIR OPERACIONES-ENTRADA"
002110         STOP RUN.
002120     PERFORM 0120-LEER-OPERACION THRU 0120-LEER-OPERACION-EXIT
002130             UNTIL FIN-OPERACIONES.
002140     CLOSE OPERACIONES-ENTRADA.
002150*
002160     PERFORM 1000-ESCRIBIR-RESUMEN THRU 1000-ESCRIBIR-RESUMEN-EXIT.
002170*
002180     DISPLAY "TOMB07 - OPERACIONES=" WS-TOTAL-OPERACIONES
002190             " EXTRACCIONES=" WS-TOTAL-EXTRACCIONES
002200             " ROLLBACKS=" WS-TOTAL-ROLLBACKS
002210             " ERRORES=" WS-TOTAL-ERRORES.
002220     STOP RUN.
002230*
002240 0120-LEER-OPERACION.
002250     READ OPERACIONES-ENTRADA
002260         AT END
002270             SET FIN-OPERACIONES TO TRUE
002280             GO TO 0120-LEER-OPERACION-EXIT.
002290     IF OP-REG-TEXTO = SPACES
002300         GO TO 0120-LEER-OPERACION-EXIT.
002310     IF OP-REG-TEXTO(1:1) = "#"
002320         GO TO 0120-LEER-OPERACION-EXIT.
002330*
002340     ADD 1 TO WS-TOTAL-OPERACIONES.
002350     IF OP-TIPO = "E"
002360         PERFORM 0200-EXTRAER-SIGUIENTE THRU 0200-EXTRAER-SIGUIENTE-EXIT
002370         GO TO 0120-LEER-OPERACION-EXIT.
002380     IF OP-TIPO = "M"
002390         PERFORM 0210-EXTRACCION-MANUAL
002400                 THRU 0210-EXTRACCION-MANUAL-EXIT
002410         GO TO 0120-LEER-OPERACION-EXIT.
002420     IF OP-TIPO = "R"
002430         PERFORM 0220-DESHACER-EXTRACCION
002440                 THRU 0220-DESHACER-EXTRACCION-EXIT
002450         GO TO 0120-LEER-OPERACION-EXIT.
002460*
002470     ADD 1 TO WS-TOTAL-ERRORES.
002480     MOVE SPACES TO SACERR-LINEA.
002490     STRING "TOMB07 TIPO DE OPERACION DESCONOCIDO OP-TIPO="
002500            OP-TIPO DELIMITED BY SIZE INTO SACERR-LINEA.
002510     PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT.
002520 0120-LEER-OPERACION-EXIT.
002530     EXIT.
002540*
002550 0200-EXTRAER-SIGUIENTE.
002560*    BR-10 EXTRACT - NEXT NUMBER IN SHUFFLE ORDER, ERROR WHEN EMPTY.
002570     IF WS-SACO-POS >= 90
002580         ADD 1 TO WS-TOTAL-ERRORES
002590         MOVE SPACES TO SACERR-LINEA
002600         STRING "TOMB07 EXTRAER - SACCHETTO VACIO"
002610                DELIMITED BY SIZE INTO SACERR-LINEA
002620         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
002630         GO TO 0200-EXTRAER-SIGUIENTE-EXIT.
002640*
002650     MOVE WS-SACO-NUMERO(WS-SACO-POS + 1) TO WS-NUM-EXTRAIDO.
002660     MOVE WS-SACO-POS TO WS-SACO-HISTORIA(WS-NUM-EXTRAIDO).
002670     ADD 1 TO WS-SACO-POS.
002680     ADD 1 TO WS-TOTAL-EXTRACCIONES.
002690*
002700     MOVE SPACES TO SACSAL-LINEA.
002710     MOVE 1 TO WS-LINEA-PTR.
002720     STRING "EXTRAIDO NUM=" WS-NUM-EXTRAIDO
002730            " ORDINAL=" WS-SACO-HISTORIA(WS-NUM-EXTRAIDO)
002740            " RESTANTES=" 90
002750            DELIMITED BY SIZE INTO SACSAL-LINEA
002760            WITH POINTER WS-LINEA-PTR.
002770     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
002780             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
002790 0200-EXTRAER-SIGUIENTE-EXIT.
002800     EXIT.
002810*
002820 0210-EXTRACCION-MANUAL.
002830*    BR-10 MANUAL EXTRACT - FORCES OP-NUMERO INTO THE NEXT-DRAW SLOT,
002840*    THEN FALLS INTO THE SAME EXTRACT PATH.  ERROR IF ALREADY DRAWN.
002850     IF OP-NUMERO < 1 OR OP-NUMERO > 90
002860         ADD 1 TO WS-TOTAL-ERRORES
002870         MOVE SPACES TO SACERR-LINEA
002880         STRING "TOMB07 MANUAL - NUMERO FUERA DE RANGO NUM="
002890                OP-NUMERO DELIMITED BY SIZE INTO SACERR-LINEA
002900         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
002910         GO TO 0210-EXTRACCION-MANUAL-EXIT.
002920*
002930     MOVE "N" TO WS-SW-ENCONTRADO.
002940     SET SC-IX TO 1.
002950 0212-BUSCAR-LOOP.
002960     IF SC-IX > 90
002970         GO TO 0215-BUSCAR-LOOP-DONE.
002980     IF WS-SACO-NUMERO(SC-IX) = OP-NUMERO
002990         SET WS-POS-ENCONTRADA TO SC-IX
003000         MOVE "Y" TO WS-SW-ENCONTRADO
003010         GO TO 0215-BUSCAR-LOOP-DONE.
003020     SET SC-IX UP BY 1.
003030     GO TO 0212-BUSCAR-LOOP.
003040 0215-BUSCAR-LOOP-DONE.
003050*
003060     IF WS-POS-ENCONTRADA <= WS-SACO-POS
003070         ADD 1 TO WS-TOTAL-ERRORES
003080         MOVE SPACES TO SACERR-LINEA
003090         STRING "TOMB07 MANUAL - NUMERO YA EXTRAIDO NUM="
003100                OP-NUMERO DELIMITED BY SIZE INTO SACERR-LINEA
003110         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003120         GO TO 0210-EXTRACCION-MANUAL-EXIT.
003130*
003140     MOVE WS-SACO-NUMERO(WS-SACO-POS + 1) TO WS-TEMP-NUM.
003150     MOVE WS-SACO-NUMERO(WS-POS-ENCONTRADA) TO
003160                              WS-SACO-NUMERO(WS-SACO-POS + 1).
003170     MOVE WS-TEMP-NUM TO WS-SACO-NUMERO(WS-POS-ENCONTRADA).
003180     PERFORM 0200-EXTRAER-SIGUIENTE THRU 0200-EXTRAER-SIGUIENTE-EXIT.
003190 0210-EXTRACCION-MANUAL-EXIT.
003200     EXIT.
003210*
003220 0220-DESHACER-EXTRACCION.
003230*    BR-10 ROLLBACK - STEPS THE POSITION BACK ONE AND RE-SHUFFLES THE
003240*    UNDRAWN REMAINDER (TT-0028) SO THE VOIDED NUMBER ISN'T JUST THE
003250*    NEXT ONE BACK OUT AGAIN.
003260     IF WS-SACO-POS = 0
003270         ADD 1 TO WS-TOTAL-ERRORES
003280         MOVE SPACES TO SACERR-LINEA
003290         STRING "TOMB07 DESHACER - NADA QUE DESHACER"
003300                DELIMITED BY SIZE INTO SACERR-LINEA
003310         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
003320         GO TO 0220-DESHACER-EXTRACCION-EXIT.
003330*
003340     SUBTRACT 1 FROM WS-SACO-POS.
003350     MOVE WS-SACO-NUMERO(WS-SACO-POS + 1) TO WS-NUM-EXTRAIDO.
003360     MOVE -1 TO WS-SACO-HISTORIA(WS-NUM-EXTRAIDO).
003370     ADD 1 TO WS-TOTAL-ROLLBACKS.
003380*
003390     MOVE WS-SACO-POS TO WS-BARAJA-DESDE.
003400     ADD 1 TO WS-BARAJA-DESDE.
003410     MOVE 90 TO WS-BARAJA-HASTA.
003420     PERFORM 0300-BARAJAR-RANGO THRU 0300-BARAJAR-RANGO-EXIT.
003430*
003440     MOVE SPACES TO SACSAL-LINEA.
003450     MOVE 1 TO WS-LINEA-PTR.
003460     STRING "DESHECHO NUM=" WS-NUM-EXTRAIDO
003470            DELIMITED BY SIZE INTO SACSAL-LINEA
003480            WITH POINTER WS-LINEA-PTR.
003490     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
003500             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
003510 0220-DESHACER-EXTRACCION-EXIT.
003520     EXIT.
003530*
003540 0300-BARAJAR-RANGO.
003550*    FIXED-COUNT SWAP SHUFFLE OVER [WS-BARAJA-DESDE,WS-BARAJA-HASTA] -
003560*    500 RANDOM SWAPS IS PLENTY FOR A 90-SLOT RANGE AND KEEPS THE
003570*    SAME-SEED-SAME-SEQUENCE GUARANTEE OF BR-3/BR-10.
003580     IF WS-BARAJA-DESDE >= WS-BARAJA-HASTA
003590         GO TO 0300-BARAJAR-RANGO-EXIT.
003600     MOVE 500 TO WS-BARAJA-SWAPS.
003610 0302-SWAP-LOOP.
003620     IF WS-BARAJA-SWAPS = 0
003630         GO TO 0300-BARAJAR-RANGO-EXIT.
003640     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
003650     MOVE WS-RESULTADO-RANGO TO WS-POS-A.
003660     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
003670     MOVE WS-RESULTADO-RANGO TO WS-POS-B.
003680     MOVE WS-SACO-NUMERO(WS-POS-A) TO WS-TEMP-NUM.
003690     MOVE WS-SACO-NUMERO(WS-POS-B) TO WS-SACO-NUMERO(WS-POS-A).
003700     MOVE WS-TEMP-NUM              TO WS-SACO-NUMERO(WS-POS-B).
003710     SUBTRACT 1 FROM WS-BARAJA-SWAPS.
003720     GO TO 0302-SWAP-LOOP.
003730 0300-BARAJAR-RANGO-EXIT.
003740     EXIT.
003750*
003760 0010-SIGUIENTE-SEMILLA.
003770*    PARK-MILLER LEHMER GENERATOR, WORKED BY HAND WITH A DIVIDE -
003780*    SAME CONSTANTS AS TOMB05 SO A SHARED SEED REPRODUCES THE SAME
003790*    SHUFFLE SEQUENCE IN EITHER PROGRAM.
003800     COMPUTE WS-LCG-TEMP = WS-SEMILLA * WS-LCG-MULTIPLICADOR.
003810     DIVIDE WS-LCG-TEMP BY WS-LCG-MODULO GIVING WS-LCG-TEMP
003820            REMAINDER WS-SEMILLA.
003830 0010-SIGUIENTE-SEMILLA-EXIT.
003840     EXIT.
003850*
003860 0020-SORTEAR-EN-RANGO.
003870*    RETURNS A NUMBER IN [WS-BARAJA-DESDE,WS-BARAJA-HASTA] IN
003880*    WS-RESULTADO-RANGO.
003890     PERFORM 0010-SIGUIENTE-SEMILLA THRU 0010-SIGUIENTE-SEMILLA-EXIT.
003900     DIVIDE WS-SEMILLA BY
003910            (WS-BARAJA-HASTA - WS-BARAJA-DESDE + 1)
003920            GIVING WS-LCG-TEMP REMAINDER WS-RESULTADO-RANGO.
003930     ADD WS-BARAJA-DESDE TO WS-RESULTADO-RANGO.
003940 0020-SORTEAR-EN-RANGO-EXIT.
003950     EXIT.
003960*
003970 1000-ESCRIBIR-RESUMEN.
003980*    BR-10 QUERIES - DRAWN COUNT, LAST DRAWN, DRAWN LIST IN ORDER,
003990*    UNDRAWN LIST ASCENDING (TT-0062), THEN THE TWO CONSOLE BOARDS
004000*    (TT-0045).
004010     MOVE SPACES TO SACSAL-LINEA.
004020     MOVE 1 TO WS-LINEA-PTR.
004030     IF WS-SACO-POS = 0
004040         STRING "RESUMEN EXTRAIDOS=" WS-SACO-POS
004050                " ULTIMO=-1"
004060                DELIMITED BY SIZE INTO SACSAL-LINEA
004070                WITH POINTER WS-LINEA-PTR
004080     ELSE
004090         STRING "RESUMEN EXTRAIDOS=" WS-SACO-POS
004100                " ULTIMO=" WS-SACO-NUMERO(WS-SACO-POS)
004110                DELIMITED BY SIZE INTO SACSAL-LINEA
004120                WITH POINTER WS-LINEA-PTR.
004130     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
004140             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004150*
004160     SET SC-IX TO 1.
004170 1010-LISTA-EXTRAIDOS.
004180     IF SC-IX > WS-SACO-POS
004190         GO TO 1015-LISTA-EXTRAIDOS-DONE.
004200     MOVE SPACES TO SACSAL-LINEA.
004210     MOVE 1 TO WS-LINEA-PTR.
004220     STRING "EXTRAIDO-EN-ORDEN POS=" SC-IX
004230            " NUM=" WS-SACO-NUMERO(SC-IX)
004240            DELIMITED BY SIZE INTO SACSAL-LINEA
004250            WITH POINTER WS-LINEA-PTR.
004260     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
004270             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004280     SET SC-IX UP BY 1.
004290     GO TO 1010-LISTA-EXTRAIDOS.
004300 1015-LISTA-EXTRAIDOS-DONE.
004310*
004320     SET SH-IX TO 1.
004330 1020-LISTA-SIN-EXTRAER.
004340     IF SH-IX > 90
004350         GO TO 1025-LISTA-SIN-EXTRAER-DONE.
004360     IF WS-SACO-HISTORIA(SH-IX) = -1
004370         MOVE SPACES TO SACSAL-LINEA
004380         MOVE 1 TO WS-LINEA-PTR
004390         STRING "SIN-EXTRAER NUM=" SH-IX
004400                DELIMITED BY SIZE INTO SACSAL-LINEA
004410                WITH POINTER WS-LINEA-PTR
004420         PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
004430                 THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004440     SET SH-IX UP BY 1.
004450     GO TO 1020-LISTA-SIN-EXTRAER.
004460 1025-LISTA-SIN-EXTRAER-DONE.
004470*
004480     PERFORM 0950-MOSTRAR-TABLEROS THRU 0950-MOSTRAR-TABLEROS-EXIT.
004490 1000-ESCRIBIR-RESUMEN-EXIT.
004500     EXIT.
004510*
004520 0950-MOSTRAR-TABLEROS.
004530*    TT-0045 - SHUFFLE-ORDER BOARD (WHAT POSITION HOLDS WHAT NUMBER)
004540*    AND PER-NUMBER-ORDINAL BOARD, NINE ROWS OF TEN, FOR AN OPERATOR
004550*    SPOT-CHECK ON THE CONSOLE.
004560     SET SG-IX TO 1.
004570 0952-TABLERO-SACO-LOOP.
004580     IF SG-IX > 9
004590         GO TO 0955-TABLERO-SACO-DONE.
004600     DISPLAY "SACO GRUPO " SG-IX " = " WS-SACO-GRUPO(SG-IX).
004610     SET SG-IX UP BY 1.
004620     GO TO 0952-TABLERO-SACO-LOOP.
004630 0955-TABLERO-SACO-DONE.
004640     SET HG-IX TO 1.
004650 0957-TABLERO-HIST-LOOP.
004660     IF HG-IX > 9
004670         GO TO 0950-MOSTRAR-TABLEROS-EXIT.
004680     DISPLAY "ORDINAL GRUPO " HG-IX " = " WS-HISTORIA-GRUPO(HG-IX).
004690     SET HG-IX UP BY 1.
004700     GO TO 0957-TABLERO-HIST-LOOP.
004710 0950-MOSTRAR-TABLEROS-EXIT.
004720     EXIT.
004730*
004740 0930-ABRIR-Y-ESCRIBIR-SALIDA.
004750     OPEN EXTEND RESULTADO-SALIDA.
004760     IF FS-SALIDA = "35"
004770         OPEN OUTPUT RESULTADO-SALIDA.
004780     WRITE SACSAL-LINEA.
004790     CLOSE RESULTADO-SALIDA.
004800 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
004810     EXIT.
004820*
004830 0920-ESCRIBIR-ERROR.
004840     OPEN EXTEND SACO-ERRORES.
004850     IF FS-ERRORES = "35"
004860         OPEN OUTPUT SACO-ERRORES.
004870     WRITE SACERR-LINEA.
004880     CLOSE SACO-ERRORES.
004890 0920-ESCRIBIR-ERROR-EXIT.
004900     EXIT.
