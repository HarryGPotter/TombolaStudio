000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOMB08.
000120 AUTHOR. J RUIZ VELASCO.
000130 INSTALLATION. GIOCHI DI CARTA DATA CENTER.
000140 DATE-WRITTEN. 02/14/1988.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL BATCH ONLY.
000170*
000180*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000190*  TOMB08 -  G A M E   A D J U D I C A T I O N   E N G I N E
000200*  RUNS ONE TOMBOLA GAME FROM A LOADED CARD LIST AND AN ORDERED
000210*  AWARD LIST AGAINST A FRESH SACCHETTO, DRIVEN BY A RECORDED TAPE
000220*  OF EXTRACT / MANUAL-EXTRACT / CONTENTION-RESOLUTION / CONFIRM
000230*  COMMANDS.  SCORES EVERY CARD ON EVERY DRAW (SAME LOGIC AS TOMB06,
000240*  RETYPED HERE INTO A TABLE OF CARDS), ATTACHES CANDIDATES TO
000250*  AWARDS, ASSIGNS SOLE WINNERS, AND PARKS THE GAME IN CONTENTION
000260*  WHEN AN AWARD DRAWS MORE THAN ONE.  WHEN THE HALL HAS THE
000270*  CONFIRMATION SWITCH ON (PARM), CANDIDATES WAIT IN THE V STATUS
000280*  UNTIL AN OPERATOR CONFIRMS OR DROPS THEM.  SACCHETTO LOGIC IS THE
000290*  SAME SHUFFLE AS TOMB07, ALSO RETYPED HERE - NO COPY, NO CALL
000300*  ANYWHERE IN THIS SYSTEM.
000310*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
000320*
000330*  CHANGE LOG
000340*  ----------------------------------------------------------------
000350*  DATE        WHO  REQ-NO   DESCRIPTION
000360*  ----------------------------------------------------------------TAG010
000370*  02/14/1988  JRV  TT-0005  INITIAL RELEASE - AUTO EXTRACT, SINGLE TAG020
000380*              JRV  TT-0005  CANDIDATE ASSIGNMENT ONLY, NO          TAG030
000390*              JRV  TT-0005  CONTENTION HANDLING.                   TAG040
000400*  11/09/1988  JRV  TT-0009  ADDED MANUAL EXTRACT COMMAND.          TAG050
000410*  06/30/1990  RMT  TT-0019  ADDED CONTENTION DETECTION AND THE G   TAG060
000420*              RMT  TT-0019  (GANADOR) COMMAND TO RESOLVE IT - HALL TAG070
000430*              RMT  TT-0019  WAS RUNNING THIS BY HAND OFF A PRINTED TAG080
000440*              RMT  TT-0019  CANDIDATE LIST BEFORE THIS.            TAG090
000450*  04/17/1992  LFB  TT-0029  ADDED LOSER CASCADE TO THE NEXT AWARD  TAG100
000460*              LFB  TT-0029  OF THE SAME CATEGORY.                  TAG110
000470*  08/22/1994  RMT  TT-0046  ADDED THE BILLBOARD MARK-ON-DRAW FLAGS TAG120
000480*              RMT  TT-0046  AND THE WIN/CONFLICT STATISTICS        TAG130
000490*              RMT  TT-0046  MATRICES FOR THE END-OF-GAME REPORT.   TAG140
000500*  03/11/1997  JRV  TT-0063  REJECT A G COMMAND THAT NAMES MORE     TAG150
000510*              JRV  TT-0063  WINNERS THAN THERE ARE CANDIDATES      TAG160
000520*              JRV  TT-0063  INSTEAD OF ASSIGNING WHAT IT CAN - A   TAG170
000530*              JRV  TT-0063  BAD OPERATOR ENTRY SHOULD CHANGE       TAG180
000540*              JRV  TT-0063  NOTHING, NOT PART OF THE AWARD.        TAG190
000550*  01/14/1999  MDS  TT-0099  Y2K - REVIEWED, NO DATE ARITHMETIC IN  TAG200
000560*              MDS  TT-0099  THIS MODULE BEYOND THE LOG TIMESTAMP,  TAG210
000570*              MDS  TT-0099  NO CHANGE.                             TAG220
000580*  10/05/2001  MDS  TT-0081  SKIP BLANK AND COMMENT LINES ON THE    TAG230
000590*              MDS  TT-0081  EXTRACCIONES TAPE, SAME FIX AS TOMB06  TAG240
000600*              MDS  TT-0081  AND TOMB07.                            TAG250
000610*  02/18/2003  JRV  TT-0116  EXPLICIT CONFIRMATION MODE (AWARD      TAG260
000620*              JRV  TT-0116  STATUS V) IS OUT OF SCOPE FOR THIS     TAG270
000630*              JRV  TT-0116  BATCH - HALL NEVER TURNED IT ON.       TAG280
000640*              JRV  TT-0116  DOCUMENTED HERE, NOT BUILT.            TAG290
000650*  09/09/2004  JRV  TT-0120  HALL STARTED USING THE CONFIRMATION    TAG300
000660*              JRV  TT-0120  STEP FOR THE TOMBOLA AWARD - TT-0116   TAG310
000670*              JRV  TT-0120  REOPENED.  ADDED THE V AWARD STATUS,   TAG320
000680*              JRV  TT-0120  THE PARM SWITCH, THE ACCEPTING GAME    TAG330
000690*              JRV  TT-0120  STATE AND THE V TRANSACTION THAT       TAG340
000700*              JRV  TT-0120  CONFIRMS OR DROPS EACH CANDIDATE.      TAG350
000710*  11/22/2004  JRV  TT-0121  THE GAME LOG SAID NOTHING WHEN A       TAG360
000720*              JRV  TT-0121  CONTENTION CAME UP OR WHEN IT WAS      TAG370
000730*              JRV  TT-0121  SETTLED - AUDIT ASKED FOR BOTH EVENTS  TAG380
000740*              JRV  TT-0121  ON THE TAPE.  0900 NOW TAKES A NOTICE  TAG390
000750*              JRV  TT-0121  PASSED IN BY THE CALLER WHEN THE       TAG400
000760*              JRV  TT-0121  NORMAL CASCADE DOES NOT FIT.           TAG410
000770*  ----------------------------------------------------------------
000780*
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM
000830     CLASS TENS-DIGIT-CLASS IS "0" THRU "9".
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT CARTAS-ENTRADA ASSIGN TO TOMCAR
000880     ORGANIZATION IS LINE SEQUENTIAL
000890     FILE STATUS IS FS-CARTAS.
000900*
000910     SELECT PREMIOS-ENTRADA ASSIGN TO TOMPRE
000920     ORGANIZATION IS LINE SEQUENTIAL
000930     FILE STATUS IS FS-PREMIOS.
000940*
000950     SELECT PARM-SACCHETTO ASSIGN TO SACPARM
000960     ORGANIZATION IS LINE SEQUENTIAL
000970     FILE STATUS IS FS-PARM.
000980*
000990     SELECT EXTRACCIONES-ENTRADA ASSIGN TO TOMEXT
001000     ORGANIZATION IS LINE SEQUENTIAL
001010     FILE STATUS IS FS-EXT.
001020*
001030     SELECT OPTIONAL RESULTADO-SALIDA ASSIGN TO TOMSAL
001040     ORGANIZATION IS LINE SEQUENTIAL
001050     FILE STATUS IS FS-SALIDA.
001060*
001070     SELECT OPTIONAL JUEGO-ERRORES ASSIGN TO TOMERR
001080     ORGANIZATION IS LINE SEQUENTIAL
001090     FILE STATUS IS FS-ERRORES.
001100*
001110*
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150*  MISMA FORMA QUE CARMAE-REG EN TOMB01/TOMB06 - RETIPEADA, SIN COPY.
001160 FD  CARTAS-ENTRADA
001170     LABEL RECORD STANDARD.
001180 01  CAR-REG.
001190     05  CAR-LABEL                    PIC X(16).
001200     05  CAR-NUM OCCURS 15 TIMES      PIC 9(02).
001210     05  CAR-JOLLY-IX                 PIC S9(02).
001220     05  FILLER                       PIC X(10).
001230*
001240 FD  PREMIOS-ENTRADA
001250     LABEL RECORD STANDARD.
001260 01  PRE-REG.
001270     05  PRE-LABEL                    PIC X(20).
001280     05  PRE-CATEGORIA                PIC 9(02).
001290     05  FILLER                       PIC X(08).
001300*
001310 FD  PARM-SACCHETTO
001320     LABEL RECORD STANDARD.
001330 01  PARM-REG.
001340     05  PARM-SEMILLA                 PIC 9(10).
001350*    PARM-MODO-CONFIRM TALLADO DEL FILLER EN TT-0120 - "Y" PRENDE EL
001360*    MODO DE CONFIRMACION EXPLICITA DE CANDIDATOS, "N" O BLANCO LO
001370*    DEJA COMO SIEMPRE ESTUVO.
001380     05  PARM-MODO-CONFIRM            PIC X(01).
001390     05  FILLER                       PIC X(09).
001400*
001410*  UNA LINEA POR COMANDO - E(XTRAER), M(ANUAL), G(ANADOR), V(ALIDAR).
001420*  HASTA 5 INDICES DE CARTA POR LINEA G O V PARA CUBRIR EL EX-AEQUO.
001430 FD  EXTRACCIONES-ENTRADA
001440     LABEL RECORD STANDARD.
001450 01  EXT-REG.
001460     05  EXT-TIPO                     PIC X(01).
001470     05  EXT-NUMERO                   PIC 9(02).
001480     05  EXT-PREMIO-IX                PIC 9(02).
001490     05  EXT-CARTA-IX OCCURS 5 TIMES  PIC 9(03).
001500     05  FILLER                       PIC X(03).
001510 01  EXT-REG-ALT REDEFINES EXT-REG.
001520     05  EXT-REG-TEXTO                PIC X(23).
001530*
001540 FD  RESULTADO-SALIDA
001550     LABEL RECORD STANDARD.
001560 01  TOMSAL-LINEA                    PIC X(080).
001570*
001580 FD  JUEGO-ERRORES
001590     LABEL RECORD STANDARD.
001600 01  TOMERR-LINEA                    PIC X(080).
001610*
001620 WORKING-STORAGE SECTION.
001630*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001640*  TABLA DE CARTAS EN JUEGO - R1 MAS EL BLOQUE DE ESTADO R2 DE CADA
001650*  UNA.  200 CARTAS ES EL CUPO DE TRABAJO DE ESTE LOTE (TT-0046); EL
001660*  LIMITE DEL SISTEMA DE 996 CARTAS SE RESPETA EN LOS LOTES DE
001670*  FABRICA (TOMB05) PERO UNA PARTIDA EN VIVO NUNCA SE ACERCA A ESO.
001680*>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
001690 01  WS-CARTA-TABLA.
001700     05  WS-CARTA OCCURS 200 TIMES INDEXED BY CT-IX.
001710         10  WS-CT-LABEL               PIC X(16).
001720         10  WS-CT-NUM OCCURS 15 TIMES PIC 9(02).
001730         10  WS-CT-NUM-FILAS REDEFINES WS-CT-NUM.
001740             15  WS-CT-FILA OCCURS 3 TIMES INDEXED BY CTF-IX.
001750                 20  WS-CT-FILA-NUM OCCURS 5 TIMES
001760                                       PIC 9(02).
001770         10  WS-CT-JOLLY-IX            PIC S9(02).
001780         10  WS-CT-MATCHED OCCURS 15 TIMES
001790                                       PIC X(01).
001800         10  WS-CT-ROW-SCORE OCCURS 3 TIMES
001810                                       PIC 9(01).
001820         10  WS-CT-CHECK-COUNT         PIC 9(03) COMP.
001830         10  WS-CT-JOLLY-USED          PIC X(01).
001840         10  WS-CT-LAST-SCORE-ROW      PIC S9(01).
001850         10  WS-CT-LAST-SCORE          PIC S9(02).
001860         10  WS-CT-YA-CANDIDATO        PIC X(01).
001870         10  FILLER                    PIC X(05).
001880*
001890*  TABLA DE PREMIOS, MISMO ORDEN QUE EL FICHERO DE ENTRADA (YA VIENE
001900*  POR CATEGORIA ASCENDENTE).
001910 01  WS-PREMIO-TABLA.
001920     05  WS-PR-ENTRY OCCURS 20 TIMES INDEXED BY PR-IX PR2-IX.
001930         10  WS-PR-LABEL               PIC X(20).
001940         10  WS-PR-CATEGORIA           PIC 9(02).
001950         10  WS-PR-ESTADO              PIC X(01).
001960             88  PR-DISPONIBLE           VALUE "A".
001970             88  PR-CONTENCION           VALUE "C".
001980             88  PR-ASIGNADO             VALUE "W".
001990*            TT-0120 - ESPERANDO CONFIRMACION EXPLICITA DE UN
002000*            CANDIDATO, SOLO SE USA CON EL MODO DE PARM PRENDIDO.
002010             88  PR-VALIDANDO            VALUE "V".
002020         10  WS-PR-WIN-NUMERO          PIC S9(02).
002030         10  WS-PR-WIN-ORDINAL         PIC S9(02).
002040         10  WS-PR-CAND-COUNT          PIC 9(02) COMP.
002050         10  WS-PR-CAND-IX OCCURS 50 TIMES INDEXED BY CA-IX
002060                                       PIC 9(03) COMP.
002070         10  WS-PR-GAN-COUNT           PIC 9(02) COMP.
002080         10  WS-PR-GAN-IX OCCURS 10 TIMES
002090                                       PIC 9(03) COMP.
002100         10  WS-PR-GAN-JOLLY OCCURS 10 TIMES
002110                                       PIC X(01).
002120         10  FILLER                    PIC X(05).
002130*
002140*  R4 - MISMO SACCHETTO DE TOMB07, RETIPEADO AQUI PARA QUE ESTE LOTE
002150*  NO DEPENDA DE NINGUN OTRO PROGRAMA EN TIEMPO DE EJECUCION.
002160 01  WS-SACO-ESTADO.
002170     05  WS-SACO-NUMERO OCCURS 90 TIMES INDEXED BY SC-IX
002180                                       PIC 9(02).
002190     05  WS-SACO-POS                  PIC 9(02) COMP.
002200     05  WS-SACO-HISTORIA OCCURS 90 TIMES INDEXED BY SH-IX
002210                                       PIC S9(02).
002220     05  WS-HISTORIA-GRUPOS REDEFINES WS-SACO-HISTORIA.
002230         10  WS-HISTORIA-GRUPO OCCURS 9 TIMES INDEXED BY HG-IX.
002240             15  WS-HISTORIA-GRUPO-NUM OCCURS 10 TIMES
002250                                       PIC S9(02).
002260     05  FILLER                       PIC X(05).
002270*
002280*  BR-8 - TABLERO DE 90 CASILLAS, MARCADAS EN CADA SORTEO PARA LA
002290*  PANTALLA DE SALA.  LOS 6 CARTONES FIJOS DEL TABLERO SOLO GANAN
002300*  PREMIOS SI SE CARGAN TAMBIEN EN CARTAS-ENTRADA (TT-0046).
002310 01  WS-TABLERO.
002320     05  WS-TAB-MARCA OCCURS 90 TIMES INDEXED BY TB-IX
002330                                       PIC X(01).
002340     05  WS-TAB-GRUPOS REDEFINES WS-TAB-MARCA.
002350         10  WS-TAB-GRUPO OCCURS 9 TIMES INDEXED BY TG-IX.
002360             15  WS-TAB-GRUPO-FLAG OCCURS 10 TIMES
002370                                       PIC X(01).
002380*
002390*  MATRICES DE ESTADISTICAS - FILA 1..4 = AMBO..QUINTINA, FILA 5 =
002400*  TOMBOLA, FILA 6 = TOTAL "CUALQUIERA"; COLUMNA = ORDINAL DE
002410*  EXTRACCION.
002420 01  WS-ESTADISTICAS.
002430     05  WS-STATS-GANA OCCURS 6 TIMES INDEXED BY ST-IX.
002440         10  WS-STATS-GANA-COL OCCURS 90 TIMES INDEXED BY STC-IX
002450                                       PIC 9(03) COMP.
002460     05  WS-STATS-CONFLICTO OCCURS 6 TIMES INDEXED BY SF-IX.
002470         10  WS-STATS-CONF-COL OCCURS 90 TIMES INDEXED BY SFC-IX
002480                                       PIC 9(03) COMP.
002490*
002500*  GENERADOR LEHMER PROPIO, COMO EN TOMB05 Y TOMB07 - SIN COPY.
002510 01  WS-LCG-AREA.
002520     05  WS-SEMILLA                   PIC 9(10) COMP.
002530 01  WS-LCG-CONSTANTES.
002540     05  WS-LCG-MULTIPLICADOR         PIC 9(10) VALUE 0000016807.
002550     05  WS-LCG-MODULO                PIC 9(10) VALUE 2147483647.
002560     05  WS-LCG-TEMP                  PIC 9(18) COMP.
002570*
002580 01  WS-BARAJA-RANGO.
002590     05  WS-BARAJA-DESDE              PIC 9(02) COMP.
002600     05  WS-BARAJA-HASTA              PIC 9(02) COMP.
002610     05  WS-BARAJA-SWAPS              PIC 9(03) COMP.
002620     05  FILLER                       PIC X(05).
002630*
002640 01  WS-ESTADO-JUEGO-SW               PIC X(01) VALUE "J".
002650     88  JUEGO-JUGANDO                  VALUE "J".
002660     88  JUEGO-RESOLVIENDO              VALUE "R".
002670*    TT-0120 - ESPERANDO QUE EL OPERADOR CONFIRME O DESCARTE LOS
002680*    CANDIDATOS DE UNO O MAS PREMIOS (MODO DE CONFIRMACION).
002690     88  JUEGO-ACEPTANDO                VALUE "P".
002700     88  JUEGO-TERMINADO                VALUE "T".
002710*
002720 01  WS-SUBINDICES.
002730     05  WS-POS-A                     PIC 9(02) COMP.
002740     05  WS-POS-B                     PIC 9(02) COMP.
002750     05  WS-TEMP-NUM                  PIC 9(02) COMP.
002760     05  WS-NUM-EXTRAIDO               PIC 9(02) COMP.
002770     05  WS-POS-IX                    PIC 9(02) COMP.
002780     05  WS-FILA-IX                   PIC 9(01) COMP.
002790     05  WS-FILAS-COMPLETAS           PIC 9(01) COMP.
002800     05  WS-SCORE-CARTA                PIC S9(02) COMP.
002810     05  WS-RESULTADO-RANGO            PIC 9(02) COMP.
002820     05  WS-AWARD-F                   PIC 9(02) COMP.
002830     05  WS-FILA-STATS                PIC 9(01) COMP.
002840     05  FILLER                       PIC X(05).
002850*
002860 01  WS-SWITCHES.
002870     05  WS-SW-ENCONTRADO              PIC X(01).
002880         88  SW-NUMERO-ENCONTRADO       VALUE "Y".
002890     05  WS-ES-MANUAL                  PIC X(01) VALUE "N".
002900     05  WS-SW-GATE-OK                 PIC X(01) VALUE "Y".
002910         88  GATE-PERMITE-EXTRAER       VALUE "Y".
002920*    WS-MODO-CONFIRMACION-SW REFLEJA PARM-MODO-CONFIRM - TT-0120.
002930     05  WS-MODO-CONFIRMACION-SW       PIC X(01) VALUE "N".
002940         88  MODO-CONFIRMACION-ON       VALUE "Y".
002950*    WS-SW-HAY-VALIDANDO PRENDE CUANDO QUEDA ALGUN PREMIO EN
002960*    ESTADO V A LA ESPERA DE CONFIRMACION - TT-0120.
002970     05  WS-SW-HAY-VALIDANDO           PIC X(01) VALUE "N".
002980         88  HAY-PREMIO-VALIDANDO       VALUE "Y".
002990*    LOG-MANUAL-ON DEJA PASAR UN NIVEL/MENSAJE YA ARMADO POR EL
003000*    LLAMADOR EN VEZ DEL CASCADE NORMAL DE 0900 - TT-0121.
003010     05  WS-SW-LOG-MANUAL              PIC X(01) VALUE "N".
003020         88  LOG-MANUAL-ON              VALUE "Y".
003030*
003040 01  WS-LINEA-PTR                    PIC 9(03) COMP.
003050 01  WS-FECHA-HOY                    PIC 9(06).
003060 01  WS-HORA-AHORA                   PIC 9(08).
003070 01  WS-NIVEL-LOG                    PIC X(03).
003080 01  WS-MENSAJE-LOG                  PIC X(40).
003090*
003100 01  WS-CONTADORES.
003110     05  WS-TOTAL-CARTAS              PIC 9(03) COMP.
003120     05  WS-TOTAL-PREMIOS             PIC 9(02) COMP.
003130     05  WS-PREMIOS-ASIGNADOS         PIC 9(02) COMP.
003140     05  WS-EXTRACCION-ORDINAL        PIC 9(02) COMP.
003150     05  WS-TOTAL-TRANSACCIONES       PIC 9(05) COMP.
003160     05  WS-TOTAL-ERRORES             PIC 9(05) COMP.
003170     05  WS-TOTAL-ACIERTOS            PIC 9(03) COMP.
003180     05  WS-PRIMERA-CONTENCION-IX     PIC 9(02) COMP.
003190*    WS-PRIMERA-VALIDANDO-IX APUNTA AL PRIMER PREMIO EN ESTADO V
003200*    PENDIENTE DE CONFIRMACION - TT-0120.
003210     05  WS-PRIMERA-VALIDANDO-IX      PIC 9(02) COMP.
003220     05  WS-GAN-SUBMIT-COUNT          PIC 9(02) COMP.
003230     05  WS-GAN-VALIDOS               PIC 9(02) COMP.
003240     05  WS-PERDEDORES-COUNT          PIC 9(02) COMP.
003250     05  WS-PERDEDOR-IX OCCURS 50 TIMES
003260                                      PIC 9(03) COMP.
003270     05  WS-K                         PIC 9(02) COMP.
003280     05  FILLER                       PIC X(02).
003290*
003300 01  WS-EOF-CARTAS                   PIC X(01) VALUE "N".
003310     88  FIN-CARTAS                    VALUE "Y".
003320 01  WS-EOF-PREMIOS                  PIC X(01) VALUE "N".
003330     88  FIN-PREMIOS                   VALUE "Y".
003340 01  WS-EOF-TRANSACCIONES            PIC X(01) VALUE "N".
003350     88  FIN-TRANSACCIONES             VALUE "Y".
003360*
003370 01  FS-CARTAS                       PIC X(02).
003380 01  FS-PREMIOS                      PIC X(02).
003390 01  FS-PARM                         PIC X(02).
003400 01  FS-EXT                          PIC X(02).
003410 01  FS-SALIDA                       PIC X(02).
003420 01  FS-ERRORES                      PIC X(02).
003430*
003440 PROCEDURE DIVISION.
003450*
003460 0100-INICIO.
003470*    CARGA CARTAS, PREMIOS Y SEMILLA; ARMA EL SACCHETTO; REPRODUCE
003480*    LA CINTA DE EXTRACCIONES HASTA AGOTARLA O TERMINAR LA PARTIDA.
003490     OPEN INPUT CARTAS-ENTRADA.
003500     IF FS-CARTAS NOT = "00"
003510         DISPLAY "TOMB08 - NO SE PUDO ABRIR CARTAS-ENTRADA"
003520         STOP RUN.
003530     PERFORM 0110-CARGAR-CARTA THRU 0110-CARGAR-CARTA-EXIT
003540             UNTIL FIN-CARTAS.
003550     CLOSE CARTAS-ENTRADA.
003560*
003570     OPEN INPUT PREMIOS-ENTRADA.
003580     IF FS-PREMIOS NOT = "00"
003590         DISPLAY "TOMB08 - NO SE PUDO ABRIR PREMIOS-ENTRADA"
003600         STOP RUN.
003610     PERFORM 0115-CARGAR-PREMIO THRU 0115-CARGAR-PREMIO-EXIT
003620             UNTIL FIN-PREMIOS.
003630     CLOSE PREMIOS-ENTRADA.
003640*
003650     SET TB-IX TO 1.
003660 0101-LIMPIAR-TABLERO.
003670     IF TB-IX > 90
003680         GO TO 0102-LIMPIAR-STATS.
003690     MOVE "N" TO WS-TAB-MARCA(TB-IX).
003700     SET TB-IX UP BY 1.
003710     GO TO 0101-LIMPIAR-TABLERO.
003720 0102-LIMPIAR-STATS.
003730     SET ST-IX TO 1.
003740 0103-STATS-FILA-LOOP.
003750     IF ST-IX > 6
003760         GO TO 0100-ABRIR-SEMILLA.
003770     SET STC-IX TO 1.
003780 0104-STATS-COL-LOOP.
003790     IF STC-IX > 90
003800         SET ST-IX UP BY 1
003810         GO TO 0103-STATS-FILA-LOOP.
003820     MOVE 0 TO WS-STATS-GANA-COL(ST-IX,STC-IX).
003830     MOVE 0 TO WS-STATS-CONF-COL(ST-IX,STC-IX).
003840     SET STC-IX UP BY 1.
003850     GO TO 0104-STATS-COL-LOOP.
003860*
003870 0100-ABRIR-SEMILLA.
003880     OPEN INPUT PARM-SACCHETTO.
003890     IF FS-PARM NOT = "00"
003900         DISPLAY "TOMB08 - NO SE PUDO ABRIR PARM-SACCHETTO"
003910         STOP RUN.
003920     READ PARM-SACCHETTO
003930         AT END
003940             DISPLAY "TOMB08 - PARM-SACCHETTO VACIO"
003950             CLOSE PARM-SACCHETTO
003960             STOP RUN.
003970     MOVE PARM-SEMILLA TO WS-SEMILLA.
003980*    STORES PARM-MODO-CONFIRM INTO WS-MODO-CONFIRMACION-SW -
003990*    TT-0120.
004000     MOVE PARM-MODO-CONFIRM TO WS-MODO-CONFIRMACION-SW.
004010     CLOSE PARM-SACCHETTO.
004020*
004030     MOVE 1 TO WS-POS-A.
004040 0105-CARGAR-SACO.
004050     IF WS-POS-A > 90
004060         GO TO 0106-CARGAR-SACO-DONE.
004070     MOVE WS-POS-A TO WS-SACO-NUMERO(WS-POS-A).
004080     MOVE -1       TO WS-SACO-HISTORIA(WS-POS-A).
004090     ADD 1 TO WS-POS-A.
004100     GO TO 0105-CARGAR-SACO.
004110 0106-CARGAR-SACO-DONE.
004120     MOVE 0 TO WS-SACO-POS.
004130     MOVE 1  TO WS-BARAJA-DESDE.
004140     MOVE 90 TO WS-BARAJA-HASTA.
004150     PERFORM 0300-BARAJAR-RANGO THRU 0300-BARAJAR-RANGO-EXIT.
004160*
004170     MOVE 0 TO WS-EXTRACCION-ORDINAL.
004180     MOVE 0 TO WS-PREMIOS-ASIGNADOS.
004190     MOVE 0 TO WS-PRIMERA-CONTENCION-IX.
004200     MOVE 0 TO WS-PRIMERA-VALIDANDO-IX.
004210     SET JUEGO-JUGANDO TO TRUE.
004220*
004230*    R6 - DEJA CONSTANCIA EN EL ARRANQUE DE SI LA PARTIDA CORRE
004240*    CON EL MODO DE CONFIRMACION EXPLICITA PRENDIDO - TT-0120.
004250     DISPLAY "TOMB08 - MODO DE CONFIRMACION DE CANDIDATOS="
004260             WS-MODO-CONFIRMACION-SW.
004270*
004280     OPEN INPUT EXTRACCIONES-ENTRADA.
004290     IF FS-EXT NOT = "00"
004300         DISPLAY "TOMB08 - NO SE PUDO ABRIR EXTRACCIONES-ENTRADA"
004310         STOP RUN.
004320     PERFORM 0120-LEER-TRANSACCION THRU 0120-LEER-TRANSACCION-EXIT
004330             UNTIL FIN-TRANSACCIONES.
004340     CLOSE EXTRACCIONES-ENTRADA.
004350*
004360     DISPLAY "TOMB08 - EXTRACCIONES=" WS-EXTRACCION-ORDINAL
004370             " ASIGNADOS=" WS-PREMIOS-ASIGNADOS
004380             " DE " WS-TOTAL-PREMIOS
004390             " TRANSACCIONES=" WS-TOTAL-TRANSACCIONES
004400             " ERRORES=" WS-TOTAL-ERRORES.
004410     STOP RUN.
004420*
004430 0110-CARGAR-CARTA.
004440     READ CARTAS-ENTRADA
004450         AT END
004460             SET FIN-CARTAS TO TRUE
004470             GO TO 0110-CARGAR-CARTA-EXIT.
004480     IF WS-TOTAL-CARTAS >= 200
004490         ADD 1 TO WS-TOTAL-ERRORES
004500         MOVE SPACES TO TOMERR-LINEA
004510         STRING "TOMB08 CUPO DE CARTAS AGOTADO, SE DESCARTA "
004520                CAR-LABEL DELIMITED BY SIZE INTO TOMERR-LINEA
004530         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
004540         GO TO 0110-CARGAR-CARTA-EXIT.
004550     ADD 1 TO WS-TOTAL-CARTAS.
004560     SET CT-IX TO WS-TOTAL-CARTAS.
004570     MOVE CAR-LABEL TO WS-CT-LABEL(CT-IX).
004580     MOVE CAR-JOLLY-IX TO WS-CT-JOLLY-IX(CT-IX).
004590     MOVE "N" TO WS-CT-JOLLY-USED(CT-IX).
004600     MOVE "N" TO WS-CT-YA-CANDIDATO(CT-IX).
004610     MOVE 0 TO WS-CT-CHECK-COUNT(CT-IX).
004620     MOVE -1 TO WS-CT-LAST-SCORE-ROW(CT-IX).
004630     MOVE -1 TO WS-CT-LAST-SCORE(CT-IX).
004640     MOVE 1 TO WS-POS-A.
004650 0112-CARGAR-NUM-LOOP.
004660     IF WS-POS-A > 15
004670         GO TO 0110-CARGAR-CARTA-EXIT.
004680     MOVE CAR-NUM(WS-POS-A) TO WS-CT-NUM(CT-IX,WS-POS-A).
004690     MOVE "N" TO WS-CT-MATCHED(CT-IX,WS-POS-A).
004700     ADD 1 TO WS-POS-A.
004710     GO TO 0112-CARGAR-NUM-LOOP.
004720 0110-CARGAR-CARTA-EXIT.
004730     EXIT.
004740*
004750 0115-CARGAR-PREMIO.
004760     READ PREMIOS-ENTRADA
004770         AT END
004780             SET FIN-PREMIOS TO TRUE
004790             GO TO 0115-CARGAR-PREMIO-EXIT.
004800     IF WS-TOTAL-PREMIOS >= 20
004810         ADD 1 TO WS-TOTAL-ERRORES
004820         MOVE SPACES TO TOMERR-LINEA
004830         STRING "TOMB08 CUPO DE PREMIOS AGOTADO, SE DESCARTA "
004840                PRE-LABEL DELIMITED BY SIZE INTO TOMERR-LINEA
004850         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
004860         GO TO 0115-CARGAR-PREMIO-EXIT.
004870     ADD 1 TO WS-TOTAL-PREMIOS.
004880     SET PR-IX TO WS-TOTAL-PREMIOS.
004890     MOVE PRE-LABEL TO WS-PR-LABEL(PR-IX).
004900     MOVE PRE-CATEGORIA TO WS-PR-CATEGORIA(PR-IX).
004910     MOVE "A" TO WS-PR-ESTADO(PR-IX).
004920     MOVE -1 TO WS-PR-WIN-NUMERO(PR-IX).
004930     MOVE -1 TO WS-PR-WIN-ORDINAL(PR-IX).
004940     MOVE 0 TO WS-PR-CAND-COUNT(PR-IX).
004950     MOVE 0 TO WS-PR-GAN-COUNT(PR-IX).
004960 0115-CARGAR-PREMIO-EXIT.
004970     EXIT.
004980*
004990 0120-LEER-TRANSACCION.
005000     READ EXTRACCIONES-ENTRADA
005010         AT END
005020             SET FIN-TRANSACCIONES TO TRUE
005030             GO TO 0120-LEER-TRANSACCION-EXIT.
005040     IF EXT-REG-TEXTO = SPACES
005050         GO TO 0120-LEER-TRANSACCION-EXIT.
005060     IF EXT-REG-TEXTO(1:1) = "#"
005070         GO TO 0120-LEER-TRANSACCION-EXIT.
005080*
005090     ADD 1 TO WS-TOTAL-TRANSACCIONES.
005100     IF EXT-TIPO = "E"
005110         MOVE "N" TO WS-ES-MANUAL
005120         PERFORM 0200-EJECUTAR-EXTRACCION
005130                 THRU 0200-EJECUTAR-EXTRACCION-EXIT
005140         GO TO 0120-LEER-TRANSACCION-EXIT.
005150     IF EXT-TIPO = "M"
005160         MOVE "Y" TO WS-ES-MANUAL
005170         MOVE EXT-NUMERO TO WS-NUM-EXTRAIDO
005180         PERFORM 0200-EJECUTAR-EXTRACCION
005190                 THRU 0200-EJECUTAR-EXTRACCION-EXIT
005200         GO TO 0120-LEER-TRANSACCION-EXIT.
005210     IF EXT-TIPO = "G"
005220         PERFORM 0500-RESOLVER-CONTENCION
005230                 THRU 0500-RESOLVER-CONTENCION-EXIT
005240         GO TO 0120-LEER-TRANSACCION-EXIT.
005250     IF EXT-TIPO = "V"
005260         PERFORM 0600-CONFIRMAR-CANDIDATO
005270                 THRU 0600-CONFIRMAR-CANDIDATO-EXIT
005280         GO TO 0120-LEER-TRANSACCION-EXIT.
005290*
005300     ADD 1 TO WS-TOTAL-ERRORES.
005310     MOVE SPACES TO TOMERR-LINEA.
005320     STRING "TOMB08 TIPO DE TRANSACCION DESCONOCIDO TIPO="
005330            EXT-TIPO DELIMITED BY SIZE INTO TOMERR-LINEA.
005340     PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT.
005350 0120-LEER-TRANSACCION-EXIT.
005360     EXIT.
005370*
005380 0150-VALIDAR-GATE.
005390*    BR-7/U7 PASO 1 - NO SE EXTRAE CON UNA CONTENCION PENDIENTE, CON
005400*    LA PARTIDA YA TERMINADA, NI CON UNA CONFIRMACION DE CANDIDATOS
005410*    PENDIENTE (TT-0120, SOLO CUANDO EL PARM TRAE EL MODO ACTIVADO).
005420     MOVE "Y" TO WS-SW-GATE-OK.
005430     IF JUEGO-TERMINADO
005440         MOVE "N" TO WS-SW-GATE-OK.
005450     IF JUEGO-RESOLVIENDO
005460         MOVE "N" TO WS-SW-GATE-OK.
005470     IF JUEGO-ACEPTANDO
005480         MOVE "N" TO WS-SW-GATE-OK.
005490 0150-VALIDAR-GATE-EXIT.
005500     EXIT.
005510*
005520 0200-EJECUTAR-EXTRACCION.
005530     PERFORM 0150-VALIDAR-GATE THRU 0150-VALIDAR-GATE-EXIT.
005540     IF NOT GATE-PERMITE-EXTRAER
005550         ADD 1 TO WS-TOTAL-ERRORES
005560         MOVE SPACES TO TOMERR-LINEA
005570         STRING "TOMB08 EXTRACCION RECHAZADA, ESTADO="
005580                WS-ESTADO-JUEGO-SW DELIMITED BY SIZE
005590                INTO TOMERR-LINEA
005600         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
005610         GO TO 0200-EJECUTAR-EXTRACCION-EXIT.
005620*
005630     IF WS-ES-MANUAL = "Y"
005640         PERFORM 0210-EXTRACCION-MANUAL
005650                 THRU 0210-EXTRACCION-MANUAL-EXIT
005660     ELSE
005670         PERFORM 0220-EXTRACCION-AUTO
005680                 THRU 0220-EXTRACCION-AUTO-EXIT.
005690     IF NOT SW-NUMERO-ENCONTRADO
005700         GO TO 0200-EJECUTAR-EXTRACCION-EXIT.
005710*
005720     ADD 1 TO WS-EXTRACCION-ORDINAL.
005730     MOVE WS-SACO-POS TO WS-SACO-HISTORIA(WS-NUM-EXTRAIDO).
005740     ADD 1 TO WS-SACO-POS.
005750     MOVE "Y" TO WS-TAB-MARCA(WS-NUM-EXTRAIDO).
005760*
005770     SET PR-IX TO 1.
005780 0202-LIMPIAR-CAND-LOOP.
005790     IF PR-IX > WS-TOTAL-PREMIOS
005800         GO TO 0205-LIMPIAR-CAND-DONE.
005810     IF PR-DISPONIBLE(PR-IX)
005820         MOVE 0 TO WS-PR-CAND-COUNT(PR-IX).
005830     SET PR-IX UP BY 1.
005840     GO TO 0202-LIMPIAR-CAND-LOOP.
005850 0205-LIMPIAR-CAND-DONE.
005860*
005870     SET CT-IX TO 1.
005880 0207-LIMPIAR-CANDIDATO-LOOP.
005890     IF CT-IX > WS-TOTAL-CARTAS
005900         GO TO 0210-BUSCAR-PRIMER-DISPONIBLE.
005910     MOVE "N" TO WS-CT-YA-CANDIDATO(CT-IX).
005920     SET CT-IX UP BY 1.
005930     GO TO 0207-LIMPIAR-CANDIDATO-LOOP.
005940*
005950 0210-BUSCAR-PRIMER-DISPONIBLE.
005960     MOVE 0 TO WS-AWARD-F.
005970     SET PR-IX TO 1.
005980 0212-BUSCAR-F-LOOP.
005990     IF PR-IX > WS-TOTAL-PREMIOS
006000         GO TO 0215-BUSCAR-F-DONE.
006010     IF PR-DISPONIBLE(PR-IX) AND WS-AWARD-F = 0
006020         MOVE WS-PR-CATEGORIA(PR-IX) TO WS-AWARD-F.
006030     SET PR-IX UP BY 1.
006040     GO TO 0212-BUSCAR-F-LOOP.
006050 0215-BUSCAR-F-DONE.
006060     IF WS-AWARD-F = 0
006070         SET JUEGO-TERMINADO TO TRUE
006080         PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT
006090         GO TO 0200-EJECUTAR-EXTRACCION-EXIT.
006100*
006110     MOVE 0 TO WS-TOTAL-ACIERTOS.
006120     SET CT-IX TO 1.
006130 0230-PUNTUAR-LOOP.
006140     IF CT-IX > WS-TOTAL-CARTAS
006150         GO TO 0235-PUNTUAR-DONE.
006160     PERFORM 0300-PUNTUAR-CARTA THRU 0300-PUNTUAR-CARTA-EXIT.
006170     IF WS-SCORE-CARTA > 0
006180         ADD 1 TO WS-TOTAL-ACIERTOS.
006190     IF WS-SCORE-CARTA >= WS-AWARD-F
006200         IF WS-CT-YA-CANDIDATO(CT-IX) = "N"
006210             PERFORM 0320-INTENTAR-CANDIDATO
006220                     THRU 0320-INTENTAR-CANDIDATO-EXIT.
006230     SET CT-IX UP BY 1.
006240     GO TO 0230-PUNTUAR-LOOP.
006250 0235-PUNTUAR-DONE.
006260*
006270*    TT-0120 - CON EL MODO DE CONFIRMACION PRENDIDO Y ALGUN PREMIO
006280*    EN ESTADO V, LA PARTIDA PASA A ACEPTANDO Y EL PASE DE
006290*    ASIGNACION QUEDA EN ESPERA DEL COMANDO V.
006300     PERFORM 0240-DETECTAR-VALIDACION
006310             THRU 0240-DETECTAR-VALIDACION-EXIT.
006320     IF MODO-CONFIRMACION-ON AND HAY-PREMIO-VALIDANDO
006330         SET JUEGO-ACEPTANDO TO TRUE
006340         PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT
006350         GO TO 0200-EJECUTAR-EXTRACCION-EXIT.
006360*
006370     PERFORM 0400-PASE-ASIGNACION THRU 0400-PASE-ASIGNACION-EXIT.
006380     PERFORM 0450-DETECTAR-CONTENCION
006390             THRU 0450-DETECTAR-CONTENCION-EXIT.
006400     PERFORM 0470-VERIFICAR-FIN-JUEGO
006410             THRU 0470-VERIFICAR-FIN-JUEGO-EXIT.
006420     PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT.
006430 0200-EJECUTAR-EXTRACCION-EXIT.
006440     EXIT.
006450*
006460*    TT-0120 - BUSCA EL PRIMER PREMIO EN ESTADO V CON CANDIDATOS
006470*    PENDIENTES, CALCADA SOBRE LA 0450-DETECTAR-CONTENCION.
006480 0240-DETECTAR-VALIDACION.
006490     MOVE "N" TO WS-SW-HAY-VALIDANDO.
006500     SET PR-IX TO 1.
006510 0242-DETECTAR-VALIDACION-LOOP.
006520     IF PR-IX > WS-TOTAL-PREMIOS
006530         GO TO 0240-DETECTAR-VALIDACION-EXIT.
006540     IF PR-VALIDANDO(PR-IX) AND WS-PR-CAND-COUNT(PR-IX) > 0
006550         SET HAY-PREMIO-VALIDANDO TO TRUE
006560         IF WS-PRIMERA-VALIDANDO-IX = 0
006570             SET WS-PRIMERA-VALIDANDO-IX TO PR-IX.
006580     SET PR-IX UP BY 1.
006590     GO TO 0242-DETECTAR-VALIDACION-LOOP.
006600 0240-DETECTAR-VALIDACION-EXIT.
006610     EXIT.
006620*
006630 0220-EXTRACCION-AUTO.
006640     MOVE "N" TO WS-SW-ENCONTRADO.
006650     IF WS-SACO-POS >= 90
006660         ADD 1 TO WS-TOTAL-ERRORES
006670         MOVE SPACES TO TOMERR-LINEA
006680         STRING "TOMB08 EXTRAER - SACCHETTO VACIO"
006690                DELIMITED BY SIZE INTO TOMERR-LINEA
006700         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
006710         GO TO 0220-EXTRACCION-AUTO-EXIT.
006720     MOVE WS-SACO-NUMERO(WS-SACO-POS + 1) TO WS-NUM-EXTRAIDO.
006730     MOVE "Y" TO WS-SW-ENCONTRADO.
006740 0220-EXTRACCION-AUTO-EXIT.
006750     EXIT.
006760*
006770 0210-EXTRACCION-MANUAL.
006780     MOVE "N" TO WS-SW-ENCONTRADO.
006790     IF WS-NUM-EXTRAIDO < 1 OR WS-NUM-EXTRAIDO > 90
006800         ADD 1 TO WS-TOTAL-ERRORES
006810         MOVE SPACES TO TOMERR-LINEA
006820         STRING "TOMB08 MANUAL - NUMERO FUERA DE RANGO NUM="
006830                WS-NUM-EXTRAIDO DELIMITED BY SIZE
006840                INTO TOMERR-LINEA
006850         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
006860         GO TO 0210-EXTRACCION-MANUAL-EXIT.
006870     IF WS-SACO-HISTORIA(WS-NUM-EXTRAIDO) NOT = -1
006880         ADD 1 TO WS-TOTAL-ERRORES
006890         MOVE SPACES TO TOMERR-LINEA
006900         STRING "TOMB08 MANUAL - NUMERO YA EXTRAIDO NUM="
006910                WS-NUM-EXTRAIDO DELIMITED BY SIZE
006920                INTO TOMERR-LINEA
006930         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
006940         GO TO 0210-EXTRACCION-MANUAL-EXIT.
006950*
006960     SET SC-IX TO 1.
006970 0211-BUSCAR-POS-LOOP.
006980     IF SC-IX > 90
006990         GO TO 0210-EXTRACCION-MANUAL-EXIT.
007000     IF WS-SACO-NUMERO(SC-IX) = WS-NUM-EXTRAIDO
007010         MOVE WS-SACO-NUMERO(WS-SACO-POS + 1) TO WS-TEMP-NUM
007020         SET WS-POS-A TO SC-IX
007030         MOVE WS-SACO-NUMERO(WS-POS-A)
007040                         TO WS-SACO-NUMERO(WS-SACO-POS + 1)
007050         MOVE WS-TEMP-NUM TO WS-SACO-NUMERO(WS-POS-A)
007060         MOVE "Y" TO WS-SW-ENCONTRADO
007070         GO TO 0210-EXTRACCION-MANUAL-EXIT.
007080     SET SC-IX UP BY 1.
007090     GO TO 0211-BUSCAR-POS-LOOP.
007100 0210-EXTRACCION-MANUAL-EXIT.
007110     EXIT.
007120*
007130 0300-PUNTUAR-CARTA.
007140*    MISMA REGLA BR-5 QUE TOMB06, RETIPEADA SOBRE LA FILA CT-IX DE
007150*    LA TABLA EN LUGAR DE UN SOLO CARTON EN WORKING-STORAGE.
007160     IF WS-NUM-EXTRAIDO < 1 OR WS-NUM-EXTRAIDO > 90
007170         MOVE -1 TO WS-SCORE-CARTA
007180         GO TO 0300-PUNTUAR-CARTA-EXIT.
007190     ADD 1 TO WS-CT-CHECK-COUNT(CT-IX).
007200*
007210     MOVE "N" TO WS-SW-ENCONTRADO.
007220     MOVE 1 TO WS-POS-A.
007230 0305-BUSCAR-NUM-LOOP.
007240     IF WS-POS-A > 15
007250         GO TO 0307-BUSCAR-NUM-DONE.
007260     IF WS-CT-NUM(CT-IX,WS-POS-A) = WS-NUM-EXTRAIDO
007270         SET WS-POS-IX TO WS-POS-A
007280         MOVE "Y" TO WS-SW-ENCONTRADO
007290         GO TO 0307-BUSCAR-NUM-DONE.
007300     ADD 1 TO WS-POS-A.
007310     GO TO 0305-BUSCAR-NUM-LOOP.
007320 0307-BUSCAR-NUM-DONE.
007330     IF NOT SW-NUMERO-ENCONTRADO
007340         MOVE 0 TO WS-SCORE-CARTA
007350         GO TO 0300-PUNTUAR-CARTA-EXIT.
007360     IF WS-CT-MATCHED(CT-IX,WS-POS-IX) = "Y"
007370         MOVE 0 TO WS-SCORE-CARTA
007380         GO TO 0300-PUNTUAR-CARTA-EXIT.
007390*
007400     MOVE "Y" TO WS-CT-MATCHED(CT-IX,WS-POS-IX).
007410     DIVIDE WS-POS-IX - 1 BY 5 GIVING WS-TEMP-NUM
007420            REMAINDER WS-POS-A.
007430     MOVE WS-TEMP-NUM TO WS-FILA-IX.
007440     ADD 1 TO WS-CT-ROW-SCORE(CT-IX,WS-FILA-IX + 1).
007450*
007460     MOVE 0 TO WS-FILAS-COMPLETAS.
007470     MOVE 1 TO WS-POS-A.
007480 0310-SUMAR-FILAS-LOOP.
007490     IF WS-POS-A > 3
007500         GO TO 0312-SUMAR-FILAS-DONE.
007510     IF WS-POS-A NOT = WS-FILA-IX + 1
007520         IF WS-CT-ROW-SCORE(CT-IX,WS-POS-A) = 5
007530             ADD 1 TO WS-FILAS-COMPLETAS.
007540     ADD 1 TO WS-POS-A.
007550     GO TO 0310-SUMAR-FILAS-LOOP.
007560 0312-SUMAR-FILAS-DONE.
007570     COMPUTE WS-SCORE-CARTA =
007580             WS-CT-ROW-SCORE(CT-IX,WS-FILA-IX + 1)
007590             + (5 * WS-FILAS-COMPLETAS).
007600*
007610     IF WS-POS-IX - 1 = WS-CT-JOLLY-IX(CT-IX)
007620             AND WS-SCORE-CARTA NOT = 0
007630             AND WS-SCORE-CARTA NOT = 15
007640         MOVE "Y" TO WS-CT-JOLLY-USED(CT-IX)
007650     ELSE
007660         MOVE "N" TO WS-CT-JOLLY-USED(CT-IX).
007670*
007680     MOVE WS-FILA-IX TO WS-CT-LAST-SCORE-ROW(CT-IX).
007690     MOVE WS-SCORE-CARTA TO WS-CT-LAST-SCORE(CT-IX).
007700 0300-PUNTUAR-CARTA-EXIT.
007710     EXIT.
007720*
007730 0320-INTENTAR-CANDIDATO.
007740*    BR-6 - PRIMER PREMIO AUN DISPONIBLE, EN ORDEN DE LISTA, CUYA
007750*    CATEGORIA SEA EL PUNTAJE, EL PUNTAJE MENOS 5, O MENOS 10.
007760     SET PR-IX TO 1.
007770     MOVE "N" TO WS-SW-ENCONTRADO.
007780 0322-BUSCAR-PREMIO-LOOP.
007790     IF PR-IX > WS-TOTAL-PREMIOS
007800         GO TO 0325-BUSCAR-PREMIO-DONE.
007810     IF PR-DISPONIBLE(PR-IX)
007820         IF WS-PR-CATEGORIA(PR-IX) = WS-SCORE-CARTA
007830                 OR WS-PR-CATEGORIA(PR-IX) = WS-SCORE-CARTA - 5
007840                 OR WS-PR-CATEGORIA(PR-IX) = WS-SCORE-CARTA - 10
007850             MOVE "Y" TO WS-SW-ENCONTRADO
007860             GO TO 0325-BUSCAR-PREMIO-DONE.
007870     SET PR-IX UP BY 1.
007880     GO TO 0322-BUSCAR-PREMIO-LOOP.
007890 0325-BUSCAR-PREMIO-DONE.
007900     IF NOT SW-NUMERO-ENCONTRADO
007910         GO TO 0320-INTENTAR-CANDIDATO-EXIT.
007920*
007930     IF WS-PR-CAND-COUNT(PR-IX) >= 50
007940         ADD 1 TO WS-TOTAL-ERRORES
007950         MOVE SPACES TO TOMERR-LINEA
007960         STRING "TOMB08 CUPO DE CANDIDATOS AGOTADO PREMIO="
007970                WS-PR-LABEL(PR-IX) DELIMITED BY SIZE
007980                INTO TOMERR-LINEA
007990         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
008000         GO TO 0320-INTENTAR-CANDIDATO-EXIT.
008010*
008020     ADD 1 TO WS-PR-CAND-COUNT(PR-IX).
008030     SET CA-IX TO WS-PR-CAND-COUNT(PR-IX).
008040     SET WS-PR-CAND-IX(PR-IX,CA-IX) TO CT-IX.
008050*    TT-0120 - CON EL MODO DE CONFIRMACION PRENDIDO EL CANDIDATO
008060*    QUEDA EN ESTADO V A LA ESPERA DEL COMANDO V, NO EN C.
008070     IF MODO-CONFIRMACION-ON
008080         MOVE "V" TO WS-PR-ESTADO(PR-IX)
008090     ELSE
008100     MOVE "C" TO WS-PR-ESTADO(PR-IX).
008110     MOVE WS-NUM-EXTRAIDO TO WS-PR-WIN-NUMERO(PR-IX).
008120     MOVE WS-EXTRACCION-ORDINAL TO WS-PR-WIN-ORDINAL(PR-IX).
008130     MOVE "Y" TO WS-CT-YA-CANDIDATO(CT-IX).
008140 0320-INTENTAR-CANDIDATO-EXIT.
008150     EXIT.
008160*
008170 0400-PASE-ASIGNACION.
008180     SET PR-IX TO 1.
008190 0402-ASIGNACION-LOOP.
008200     IF PR-IX > WS-TOTAL-PREMIOS
008210         GO TO 0400-PASE-ASIGNACION-EXIT.
008220     IF PR-CONTENCION(PR-IX) AND WS-PR-CAND-COUNT(PR-IX) = 1
008230         PERFORM 0410-ASIGNAR-UNICO THRU 0410-ASIGNAR-UNICO-EXIT.
008240     SET PR-IX UP BY 1.
008250     GO TO 0402-ASIGNACION-LOOP.
008260 0400-PASE-ASIGNACION-EXIT.
008270     EXIT.
008280*
008290 0410-ASIGNAR-UNICO.
008300     MOVE "W" TO WS-PR-ESTADO(PR-IX).
008310     MOVE 1 TO WS-PR-GAN-COUNT(PR-IX).
008320     SET CA-IX TO 1.
008330     SET CT-IX TO WS-PR-CAND-IX(PR-IX,CA-IX).
008340     SET WS-PR-GAN-IX(PR-IX,1) TO CT-IX.
008350     MOVE WS-CT-JOLLY-USED(CT-IX) TO WS-PR-GAN-JOLLY(PR-IX,1).
008360     ADD 1 TO WS-PREMIOS-ASIGNADOS.
008370     PERFORM 0420-FILA-ESTADISTICA THRU 0420-FILA-ESTADISTICA-EXIT.
008380     ADD 1 TO WS-STATS-GANA-COL(WS-FILA-STATS,WS-EXTRACCION-ORDINAL).
008390     ADD 1 TO WS-STATS-GANA-COL(6,WS-EXTRACCION-ORDINAL).
008400 0410-ASIGNAR-UNICO-EXIT.
008410     EXIT.
008420*
008430 0420-FILA-ESTADISTICA.
008440*    FILA 1..4 = AMBO(2)..QUINTINA(5), FILA 5 = TOMBOLA(15).
008450     IF WS-PR-CATEGORIA(PR-IX) = 15
008460         MOVE 5 TO WS-FILA-STATS
008470     ELSE
008480         COMPUTE WS-FILA-STATS = WS-PR-CATEGORIA(PR-IX) - 1.
008490 0420-FILA-ESTADISTICA-EXIT.
008500     EXIT.
008510*
008520 0450-DETECTAR-CONTENCION.
008530     SET PR-IX TO 1.
008540 0452-DETECTAR-LOOP.
008550     IF PR-IX > WS-TOTAL-PREMIOS
008560         GO TO 0450-DETECTAR-CONTENCION-EXIT.
008570     IF PR-CONTENCION(PR-IX) AND WS-PR-CAND-COUNT(PR-IX) > 1
008580         SET JUEGO-RESOLVIENDO TO TRUE
008590         PERFORM 0420-FILA-ESTADISTICA
008600                 THRU 0420-FILA-ESTADISTICA-EXIT
008610         COMPUTE WS-STATS-CONF-COL(WS-FILA-STATS,
008620                 WS-EXTRACCION-ORDINAL) =
008630                 WS-STATS-CONF-COL(WS-FILA-STATS,
008640                 WS-EXTRACCION-ORDINAL)
008650                 + (WS-PR-CAND-COUNT(PR-IX) - 1)
008660         IF WS-PRIMERA-CONTENCION-IX = 0
008670             SET WS-PRIMERA-CONTENCION-IX TO PR-IX
008680*            TT-0121 - AVISO R6 DE LA PRIMERA CONTENCION DE ESTE
008690*            SORTEO, PARA QUE QUEDE EN EL TAPE AUNQUE TODAVIA NO
008700*            SE RESUELVA.
008710             MOVE "WAR" TO WS-NIVEL-LOG
008720             MOVE "CONTENCION DETECTADA, PENDIENTE DE G" TO
008730                 WS-MENSAJE-LOG
008740             SET LOG-MANUAL-ON TO TRUE
008750             PERFORM 0900-LOG-EXTRACCION
008760                     THRU 0900-LOG-EXTRACCION-EXIT.
008770     SET PR-IX UP BY 1.
008780     GO TO 0452-DETECTAR-LOOP.
008790 0450-DETECTAR-CONTENCION-EXIT.
008800     EXIT.
008810*
008820 0470-VERIFICAR-FIN-JUEGO.
008830     SET PR-IX TO 1.
008840 0472-VERIFICAR-LOOP.
008850     IF PR-IX > WS-TOTAL-PREMIOS
008860         SET JUEGO-TERMINADO TO TRUE
008870         GO TO 0470-VERIFICAR-FIN-JUEGO-EXIT.
008880     IF NOT PR-ASIGNADO(PR-IX)
008890         GO TO 0470-VERIFICAR-FIN-JUEGO-EXIT.
008900     SET PR-IX UP BY 1.
008910     GO TO 0472-VERIFICAR-LOOP.
008920 0470-VERIFICAR-FIN-JUEGO-EXIT.
008930     EXIT.
008940*
008950 0500-RESOLVER-CONTENCION.
008960*    BR-7 - COMANDO G, RESUELVE LA PRIMERA CONTENCION DE LA LISTA.
008970     IF WS-PRIMERA-CONTENCION-IX = 0
008980         ADD 1 TO WS-TOTAL-ERRORES
008990         MOVE SPACES TO TOMERR-LINEA
009000         STRING "TOMB08 G - NO HAY CONTENCION PENDIENTE"
009010                DELIMITED BY SIZE INTO TOMERR-LINEA
009020         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
009030         GO TO 0500-RESOLVER-CONTENCION-EXIT.
009040     IF EXT-PREMIO-IX NOT = WS-PRIMERA-CONTENCION-IX
009050         ADD 1 TO WS-TOTAL-ERRORES
009060         MOVE SPACES TO TOMERR-LINEA
009070         STRING "TOMB08 G - EL PREMIO INDICADO NO ES EL PRIMERO "
009080                "EN CONTENCION" DELIMITED BY SIZE
009090                INTO TOMERR-LINEA
009100         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
009110         GO TO 0500-RESOLVER-CONTENCION-EXIT.
009120     SET PR-IX TO WS-PRIMERA-CONTENCION-IX.
009130*
009140     MOVE 0 TO WS-GAN-SUBMIT-COUNT.
009150     MOVE 1 TO WS-K.
009160 0502-CONTAR-SUBMIT-LOOP.
009170     IF WS-K > 5
009180         GO TO 0505-CONTAR-SUBMIT-DONE.
009190     IF EXT-CARTA-IX(WS-K) NOT = 0
009200         ADD 1 TO WS-GAN-SUBMIT-COUNT.
009210     ADD 1 TO WS-K.
009220     GO TO 0502-CONTAR-SUBMIT-LOOP.
009230 0505-CONTAR-SUBMIT-DONE.
009240*
009250     IF WS-GAN-SUBMIT-COUNT = 0
009260             OR WS-GAN-SUBMIT-COUNT > WS-PR-CAND-COUNT(PR-IX)
009270         ADD 1 TO WS-TOTAL-ERRORES
009280         MOVE SPACES TO TOMERR-LINEA
009290         STRING "TOMB08 G - NUMERO DE GANADORES INVALIDO PREMIO="
009300                WS-PR-LABEL(PR-IX) DELIMITED BY SIZE
009310                INTO TOMERR-LINEA
009320         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
009330         GO TO 0500-RESOLVER-CONTENCION-EXIT.
009340*
009350*    VERIFICAR QUE CADA GANADOR PROPUESTO SEA CANDIDATO REAL.
009360     MOVE "Y" TO WS-SW-GATE-OK.
009370     MOVE 1 TO WS-K.
009380 0510-VALIDAR-GANADOR-LOOP.
009390     IF WS-K > 5
009400         GO TO 0515-VALIDAR-GANADOR-DONE.
009410     IF EXT-CARTA-IX(WS-K) NOT = 0
009420         MOVE "N" TO WS-SW-ENCONTRADO
009430         SET CA-IX TO 1
009440 0512-BUSCAR-ENTRE-CAND.
009450         IF CA-IX > WS-PR-CAND-COUNT(PR-IX)
009460             GO TO 0513-BUSCAR-ENTRE-CAND-DONE.
009470         IF WS-PR-CAND-IX(PR-IX,CA-IX) = EXT-CARTA-IX(WS-K)
009480             MOVE "Y" TO WS-SW-ENCONTRADO
009490             GO TO 0513-BUSCAR-ENTRE-CAND-DONE.
009500         SET CA-IX UP BY 1.
009510         GO TO 0512-BUSCAR-ENTRE-CAND.
009520 0513-BUSCAR-ENTRE-CAND-DONE.
009530         IF NOT SW-NUMERO-ENCONTRADO
009540             MOVE "N" TO WS-SW-GATE-OK.
009550     ADD 1 TO WS-K.
009560     GO TO 0510-VALIDAR-GANADOR-LOOP.
009570 0515-VALIDAR-GANADOR-DONE.
009580     IF WS-SW-GATE-OK NOT = "Y"
009590         ADD 1 TO WS-TOTAL-ERRORES
009600         MOVE SPACES TO TOMERR-LINEA
009610         STRING "TOMB08 G - UNA CARTA PROPUESTA NO ES CANDIDATA "
009620                "DEL PREMIO " WS-PR-LABEL(PR-IX) DELIMITED BY SIZE
009630                INTO TOMERR-LINEA
009640         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
009650         GO TO 0500-RESOLVER-CONTENCION-EXIT.
009660*
009670*    ASIGNAR LOS GANADORES PROPUESTOS.
009680     MOVE "W" TO WS-PR-ESTADO(PR-IX).
009690     MOVE WS-GAN-SUBMIT-COUNT TO WS-PR-GAN-COUNT(PR-IX).
009700     MOVE 0 TO WS-GAN-VALIDOS.
009710     MOVE 0 TO WS-PERDEDORES-COUNT.
009720     MOVE 1 TO WS-K.
009730 0520-ASIGNAR-GANADOR-LOOP.
009740     IF WS-K > 5
009750         GO TO 0525-ASIGNAR-GANADOR-DONE.
009760     IF EXT-CARTA-IX(WS-K) NOT = 0
009770         ADD 1 TO WS-GAN-VALIDOS
009780         SET CT-IX TO EXT-CARTA-IX(WS-K)
009790         SET WS-PR-GAN-IX(PR-IX,WS-GAN-VALIDOS) TO CT-IX
009800         MOVE WS-CT-JOLLY-USED(CT-IX)
009810              TO WS-PR-GAN-JOLLY(PR-IX,WS-GAN-VALIDOS).
009820     ADD 1 TO WS-K.
009830     GO TO 0520-ASIGNAR-GANADOR-LOOP.
009840 0525-ASIGNAR-GANADOR-DONE.
009850     ADD 1 TO WS-PREMIOS-ASIGNADOS.
009860     PERFORM 0420-FILA-ESTADISTICA THRU 0420-FILA-ESTADISTICA-EXIT.
009870     ADD 1 TO WS-STATS-GANA-COL(WS-FILA-STATS,
009880               WS-PR-WIN-ORDINAL(PR-IX)).
009890     ADD 1 TO WS-STATS-GANA-COL(6,WS-PR-WIN-ORDINAL(PR-IX)).
009900*    TT-0121 - AVISO R6 DE QUE LA CONTENCION QUEDO RESUELTA POR
009910*    COMANDO G, PARA QUE EL TAPE MUESTRE LA ELECCION DEL OPERADOR.
009920     MOVE "VER" TO WS-NIVEL-LOG
009930     MOVE "GANADOR CONFIRMADO POR COMANDO G" TO WS-MENSAJE-LOG
009940     SET LOG-MANUAL-ON TO TRUE
009950     PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT.
009960*
009970*    LOS DEMAS CANDIDATOS PASAN A PERDEDORES.
009980     SET CA-IX TO 1.
009990 0530-PERDEDORES-LOOP.
010000     IF CA-IX > WS-PR-CAND-COUNT(PR-IX)
010010         GO TO 0535-PERDEDORES-DONE.
010020     MOVE "N" TO WS-SW-ENCONTRADO.
010030     MOVE 1 TO WS-K.
010040 0532-ES-GANADOR-LOOP.
010050     IF WS-K > WS-GAN-VALIDOS
010060         GO TO 0533-ES-GANADOR-DONE.
010070     IF WS-PR-CAND-IX(PR-IX,CA-IX) = WS-PR-GAN-IX(PR-IX,WS-K)
010080         MOVE "Y" TO WS-SW-ENCONTRADO
010090         GO TO 0533-ES-GANADOR-DONE.
010100     ADD 1 TO WS-K.
010110     GO TO 0532-ES-GANADOR-LOOP.
010120 0533-ES-GANADOR-DONE.
010130     IF NOT SW-NUMERO-ENCONTRADO
010140         ADD 1 TO WS-PERDEDORES-COUNT
010150         MOVE WS-PR-CAND-IX(PR-IX,CA-IX)
010160              TO WS-PERDEDOR-IX(WS-PERDEDORES-COUNT).
010170     SET CA-IX UP BY 1.
010180     GO TO 0530-PERDEDORES-LOOP.
010190 0535-PERDEDORES-DONE.
010200*
010210     PERFORM 0550-CASCADA-PERDEDORES
010220             THRU 0550-CASCADA-PERDEDORES-EXIT.
010230     PERFORM 0470-VERIFICAR-FIN-JUEGO
010240             THRU 0470-VERIFICAR-FIN-JUEGO-EXIT.
010250     PERFORM 0560-RECALC-CONTENCION
010260             THRU 0560-RECALC-CONTENCION-EXIT.
010270     PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT.
010280 0500-RESOLVER-CONTENCION-EXIT.
010290     EXIT.
010300*
010310 0550-CASCADA-PERDEDORES.
010320*    BR-7 - LOS PERDEDORES SOLO PASAN AL PREMIO INMEDIATO SIGUIENTE
010330*    DE LA MISMA CATEGORIA, SI TODAVIA ESTA DISPONIBLE.
010340     IF WS-PERDEDORES-COUNT = 0
010350         GO TO 0550-CASCADA-PERDEDORES-EXIT.
010360     SET PR-IX TO WS-PRIMERA-CONTENCION-IX.
010370     SET PR-IX UP BY 1.
010380     IF PR-IX > WS-TOTAL-PREMIOS
010390         GO TO 0550-CASCADA-PERDEDORES-EXIT.
010400     IF NOT PR-DISPONIBLE(PR-IX)
010410         GO TO 0550-CASCADA-PERDEDORES-EXIT.
010420     SET PR2-IX TO WS-PRIMERA-CONTENCION-IX.
010430     IF WS-PR-CATEGORIA(PR-IX) NOT =
010440             WS-PR-CATEGORIA(PR2-IX)
010450         GO TO 0550-CASCADA-PERDEDORES-EXIT.
010460*
010470     MOVE WS-PERDEDORES-COUNT TO WS-PR-CAND-COUNT(PR-IX).
010480     MOVE 1 TO WS-K.
010490 0552-COPIAR-PERDEDOR-LOOP.
010500     IF WS-K > WS-PERDEDORES-COUNT
010510         GO TO 0555-COPIAR-PERDEDOR-DONE.
010520     SET CA-IX TO WS-K.
010530     SET WS-PR-CAND-IX(PR-IX,CA-IX) TO WS-PERDEDOR-IX(WS-K).
010540     SET CT-IX TO WS-PERDEDOR-IX(WS-K).
010550     MOVE "Y" TO WS-CT-YA-CANDIDATO(CT-IX).
010560     ADD 1 TO WS-K.
010570     GO TO 0552-COPIAR-PERDEDOR-LOOP.
010580 0555-COPIAR-PERDEDOR-DONE.
010590     MOVE "C" TO WS-PR-ESTADO(PR-IX).
010600     SET PR2-IX TO WS-PRIMERA-CONTENCION-IX.
010610     MOVE WS-PR-WIN-NUMERO(PR2-IX) TO WS-PR-WIN-NUMERO(PR-IX).
010620     MOVE WS-PR-WIN-ORDINAL(PR2-IX) TO WS-PR-WIN-ORDINAL(PR-IX).
010630     IF WS-PERDEDORES-COUNT = 1
010640         PERFORM 0410-ASIGNAR-UNICO THRU 0410-ASIGNAR-UNICO-EXIT.
010650 0550-CASCADA-PERDEDORES-EXIT.
010660     EXIT.
010670*
010680 0560-RECALC-CONTENCION.
010690     MOVE 0 TO WS-PRIMERA-CONTENCION-IX.
010700     SET PR-IX TO 1.
010710 0562-RECALC-LOOP.
010720     IF PR-IX > WS-TOTAL-PREMIOS
010730         GO TO 0565-RECALC-DONE.
010740     IF PR-CONTENCION(PR-IX) AND WS-PRIMERA-CONTENCION-IX = 0
010750         SET WS-PRIMERA-CONTENCION-IX TO PR-IX.
010760     SET PR-IX UP BY 1.
010770     GO TO 0562-RECALC-LOOP.
010780 0565-RECALC-DONE.
010790     IF WS-PRIMERA-CONTENCION-IX = 0 AND NOT JUEGO-TERMINADO
010800         SET JUEGO-JUGANDO TO TRUE.
010810 0560-RECALC-CONTENCION-EXIT.
010820     EXIT.
010830*
010840*    TT-0120 - COMANDO V, CONFIRMA O DESCARTA LOS CANDIDATOS DEL
010850*    PRIMER PREMIO EN ESTADO V.  CALCADA SOBRE 0500-RESOLVER-
010860*    CONTENCION, SOLO QUE AQUI LOS NO SUBMITIDOS SE DESCARTAN EN
010870*    VEZ DE CAER EN CASCADA A OTRO PREMIO.
010880 0600-CONFIRMAR-CANDIDATO.
010890     IF WS-PRIMERA-VALIDANDO-IX = 0
010900         ADD 1 TO WS-TOTAL-ERRORES
010910         MOVE SPACES TO TOMERR-LINEA
010920         STRING "TOMB08 V - NO HAY CONFIRMACION PENDIENTE"
010930                DELIMITED BY SIZE INTO TOMERR-LINEA
010940         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
010950         GO TO 0600-CONFIRMAR-CANDIDATO-EXIT.
010960     IF EXT-PREMIO-IX NOT = WS-PRIMERA-VALIDANDO-IX
010970         ADD 1 TO WS-TOTAL-ERRORES
010980         MOVE SPACES TO TOMERR-LINEA
010990         STRING "TOMB08 V - EL PREMIO INDICADO NO ES EL PRIMERO "
011000                "EN VALIDACION" DELIMITED BY SIZE
011010                INTO TOMERR-LINEA
011020         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
011030         GO TO 0600-CONFIRMAR-CANDIDATO-EXIT.
011040     SET PR-IX TO WS-PRIMERA-VALIDANDO-IX.
011050*
011060     MOVE 0 TO WS-GAN-SUBMIT-COUNT.
011070     MOVE 1 TO WS-K.
011080 0602-CONTAR-CONFIRM-LOOP.
011090     IF WS-K > 5
011100         GO TO 0605-CONTAR-CONFIRM-DONE.
011110     IF EXT-CARTA-IX(WS-K) NOT = 0
011120         ADD 1 TO WS-GAN-SUBMIT-COUNT.
011130     ADD 1 TO WS-K.
011140     GO TO 0602-CONTAR-CONFIRM-LOOP.
011150 0605-CONTAR-CONFIRM-DONE.
011160*
011170     IF WS-GAN-SUBMIT-COUNT = 0
011180             OR WS-GAN-SUBMIT-COUNT > WS-PR-CAND-COUNT(PR-IX)
011190         ADD 1 TO WS-TOTAL-ERRORES
011200         MOVE SPACES TO TOMERR-LINEA
011210         STRING "TOMB08 V - NUMERO DE CONFIRMADOS INVALIDO PREMIO="
011220                WS-PR-LABEL(PR-IX) DELIMITED BY SIZE
011230                INTO TOMERR-LINEA
011240         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
011250         GO TO 0600-CONFIRMAR-CANDIDATO-EXIT.
011260*
011270*    VERIFICAR QUE CADA CONFIRMADO PROPUESTO SEA CANDIDATO REAL.
011280     MOVE "Y" TO WS-SW-GATE-OK.
011290     MOVE 1 TO WS-K.
011300 0610-VALIDAR-CONFIRM-LOOP.
011310     IF WS-K > 5
011320         GO TO 0615-VALIDAR-CONFIRM-DONE.
011330     IF EXT-CARTA-IX(WS-K) NOT = 0
011340         MOVE "N" TO WS-SW-ENCONTRADO
011350         SET CA-IX TO 1
011360 0612-BUSCAR-ENTRE-VALID.
011370         IF CA-IX > WS-PR-CAND-COUNT(PR-IX)
011380             GO TO 0613-BUSCAR-ENTRE-VALID-DONE.
011390         IF WS-PR-CAND-IX(PR-IX,CA-IX) = EXT-CARTA-IX(WS-K)
011400             MOVE "Y" TO WS-SW-ENCONTRADO
011410             GO TO 0613-BUSCAR-ENTRE-VALID-DONE.
011420         SET CA-IX UP BY 1.
011430         GO TO 0612-BUSCAR-ENTRE-VALID.
011440 0613-BUSCAR-ENTRE-VALID-DONE.
011450         IF NOT SW-NUMERO-ENCONTRADO
011460             MOVE "N" TO WS-SW-GATE-OK.
011470     ADD 1 TO WS-K.
011480     GO TO 0610-VALIDAR-CONFIRM-LOOP.
011490 0615-VALIDAR-CONFIRM-DONE.
011500     IF WS-SW-GATE-OK NOT = "Y"
011510         ADD 1 TO WS-TOTAL-ERRORES
011520         MOVE SPACES TO TOMERR-LINEA
011530         STRING "TOMB08 V - UNA CARTA PROPUESTA NO ES CANDIDATA "
011540                "DEL PREMIO " WS-PR-LABEL(PR-IX) DELIMITED BY SIZE
011550                INTO TOMERR-LINEA
011560         PERFORM 0920-ESCRIBIR-ERROR THRU 0920-ESCRIBIR-ERROR-EXIT
011570         GO TO 0600-CONFIRMAR-CANDIDATO-EXIT.
011580*
011590*    LOS NO SUBMITIDOS SE DESCARTAN, LA LISTA QUEDA SOLO CON LOS
011600*    CONFIRMADOS Y EL PREMIO VUELVE AL ESTADO C DE SIEMPRE.
011610     MOVE 0 TO WS-GAN-VALIDOS.
011620     MOVE 1 TO WS-K.
011630 0620-RECONSTRUIR-CAND-LOOP.
011640     IF WS-K > 5
011650         GO TO 0625-RECONSTRUIR-CAND-DONE.
011660     IF EXT-CARTA-IX(WS-K) NOT = 0
011670         ADD 1 TO WS-GAN-VALIDOS
011680         SET WS-PR-CAND-IX(PR-IX,WS-GAN-VALIDOS) TO EXT-CARTA-IX(WS-K).
011690     ADD 1 TO WS-K.
011700     GO TO 0620-RECONSTRUIR-CAND-LOOP.
011710 0625-RECONSTRUIR-CAND-DONE.
011720     MOVE WS-GAN-VALIDOS TO WS-PR-CAND-COUNT(PR-IX).
011730     MOVE "C" TO WS-PR-ESTADO(PR-IX).
011740*
011750     MOVE 0 TO WS-PRIMERA-VALIDANDO-IX.
011760     PERFORM 0240-DETECTAR-VALIDACION
011770             THRU 0240-DETECTAR-VALIDACION-EXIT.
011780     IF HAY-PREMIO-VALIDANDO
011790         PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT
011800         GO TO 0600-CONFIRMAR-CANDIDATO-EXIT.
011810*
011820*    NO QUEDAN PREMIOS EN VALIDACION, LA EXTRACCION SUSPENDIDA SE
011830*    TERMINA DE PROCESAR COMO SI EL COMANDO HUBIERA SIDO E O M.
011840     SET JUEGO-JUGANDO TO TRUE.
011850     PERFORM 0400-PASE-ASIGNACION THRU 0400-PASE-ASIGNACION-EXIT.
011860     PERFORM 0450-DETECTAR-CONTENCION
011870             THRU 0450-DETECTAR-CONTENCION-EXIT.
011880     PERFORM 0470-VERIFICAR-FIN-JUEGO
011890             THRU 0470-VERIFICAR-FIN-JUEGO-EXIT.
011900     PERFORM 0900-LOG-EXTRACCION THRU 0900-LOG-EXTRACCION-EXIT.
011910 0600-CONFIRMAR-CANDIDATO-EXIT.
011920     EXIT.
011930*
011940 0300-BARAJAR-RANGO.
011950     IF WS-BARAJA-DESDE >= WS-BARAJA-HASTA
011960         GO TO 0300-BARAJAR-RANGO-EXIT.
011970     MOVE 500 TO WS-BARAJA-SWAPS.
011980 0302-SWAP-LOOP.
011990     IF WS-BARAJA-SWAPS = 0
012000         GO TO 0300-BARAJAR-RANGO-EXIT.
012010     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
012020     MOVE WS-RESULTADO-RANGO TO WS-POS-A.
012030     PERFORM 0020-SORTEAR-EN-RANGO THRU 0020-SORTEAR-EN-RANGO-EXIT.
012040     MOVE WS-RESULTADO-RANGO TO WS-POS-B.
012050     MOVE WS-SACO-NUMERO(WS-POS-A) TO WS-TEMP-NUM.
012060     MOVE WS-SACO-NUMERO(WS-POS-B) TO WS-SACO-NUMERO(WS-POS-A).
012070     MOVE WS-TEMP-NUM              TO WS-SACO-NUMERO(WS-POS-B).
012080     SUBTRACT 1 FROM WS-BARAJA-SWAPS.
012090     GO TO 0302-SWAP-LOOP.
012100 0300-BARAJAR-RANGO-EXIT.
012110     EXIT.
012120*
012130 0010-SIGUIENTE-SEMILLA.
012140     COMPUTE WS-LCG-TEMP = WS-SEMILLA * WS-LCG-MULTIPLICADOR.
012150     DIVIDE WS-LCG-TEMP BY WS-LCG-MODULO GIVING WS-LCG-TEMP
012160            REMAINDER WS-SEMILLA.
012170 0010-SIGUIENTE-SEMILLA-EXIT.
012180     EXIT.
012190*
012200 0020-SORTEAR-EN-RANGO.
012210     PERFORM 0010-SIGUIENTE-SEMILLA THRU 0010-SIGUIENTE-SEMILLA-EXIT.
012220     DIVIDE WS-SEMILLA BY
012230            (WS-BARAJA-HASTA - WS-BARAJA-DESDE + 1)
012240            GIVING WS-LCG-TEMP REMAINDER WS-RESULTADO-RANGO.
012250     ADD WS-BARAJA-DESDE TO WS-RESULTADO-RANGO.
012260 0020-SORTEAR-EN-RANGO-EXIT.
012270     EXIT.
012280*
012290 0900-LOG-EXTRACCION.
012300*    R6 - [TIMESTAMP] [NIVEL] [GAME-ID] [EX-COUNT] [ULTIMO] [MSJ].
012310     ACCEPT WS-FECHA-HOY FROM DATE.
012320     ACCEPT WS-HORA-AHORA FROM TIME.
012330*    TT-0121 - A CONTENTION NOTICE OR A RESOLUTION CHOICE ALREADY
012340*    ARMED WS-NIVEL-LOG/WS-MENSAJE-LOG BEFORE CALLING US - SKIP
012350*    THE CASCADE BELOW AND WRITE WHAT THE CALLER GAVE US.
012360     IF LOG-MANUAL-ON
012370         MOVE "N" TO WS-SW-LOG-MANUAL
012380         GO TO 0905-ARMAR-LINEA.
012390     IF JUEGO-TERMINADO
012400         MOVE "INF" TO WS-NIVEL-LOG
012410         MOVE "PARTIDA TERMINADA" TO WS-MENSAJE-LOG
012420     ELSE
012430     IF JUEGO-ACEPTANDO
012440         MOVE "CAN" TO WS-NIVEL-LOG
012450         MOVE "CONFIRMACION DE CANDIDATOS PENDIENTE" TO WS-MENSAJE-LOG
012460     ELSE
012470     IF JUEGO-RESOLVIENDO
012480         MOVE "CAN" TO WS-NIVEL-LOG
012490         MOVE "CONTENCION PENDIENTE DE RESOLUCION" TO WS-MENSAJE-LOG
012500     ELSE
012510     IF WS-PREMIOS-ASIGNADOS > 0
012520         MOVE "WIN" TO WS-NIVEL-LOG
012530         MOVE "PREMIO ASIGNADO EN ESTE SORTEO" TO WS-MENSAJE-LOG
012540     ELSE
012550         MOVE "INF" TO WS-NIVEL-LOG
012560         MOVE "SORTEO SIN PREMIO" TO WS-MENSAJE-LOG.
012570*
012580 0905-ARMAR-LINEA.
012590     MOVE SPACES TO TOMSAL-LINEA.
012600     MOVE 1 TO WS-LINEA-PTR.
012610     STRING "[" WS-FECHA-HOY "-" WS-HORA-AHORA(1:6) "] ["
012620            WS-NIVEL-LOG "] [G01] [" WS-EXTRACCION-ORDINAL
012630            "] [" WS-NUM-EXTRAIDO "] " WS-MENSAJE-LOG
012640            DELIMITED BY SIZE INTO TOMSAL-LINEA
012650            WITH POINTER WS-LINEA-PTR.
012660     PERFORM 0930-ABRIR-Y-ESCRIBIR-SALIDA
012670             THRU 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
012680 0900-LOG-EXTRACCION-EXIT.
012690     EXIT.
012700*
012710 0930-ABRIR-Y-ESCRIBIR-SALIDA.
012720     OPEN EXTEND RESULTADO-SALIDA.
012730     IF FS-SALIDA = "35"
012740         OPEN OUTPUT RESULTADO-SALIDA.
012750     WRITE TOMSAL-LINEA.
012760     CLOSE RESULTADO-SALIDA.
012770 0930-ABRIR-Y-ESCRIBIR-SALIDA-EXIT.
012780     EXIT.
012790*
012800 0920-ESCRIBIR-ERROR.
012810     OPEN EXTEND JUEGO-ERRORES.
012820     IF FS-ERRORES = "35"
012830         OPEN OUTPUT JUEGO-ERRORES.
012840     WRITE TOMERR-LINEA.
012850     CLOSE JUEGO-ERRORES.
012860 0920-ESCRIBIR-ERROR-EXIT.
012870     EXIT.
